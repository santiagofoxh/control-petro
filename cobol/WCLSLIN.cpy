000100*----------------------------------------------------------------*        
000200* COPY DE LINEA DE IMPRESION DEL CLOSE-REPORT (CIERRE DIARIO)             
000300* USADA POR CPINVCLS.CBL, 132 POSICIONES, UNA LINEA POR ESTACION          
000400*----------------------------------------------------------------*        
000500 01  WCLSLIN.                                                             
000600     05 CLS-L-ESTACION                 PIC X(20).                         
000700     05 FILLER                         PIC X(02).                         
000800     05 CLS-L-CODIGO                   PIC X(10).                         
000900     05 FILLER                         PIC X(02).                         
001000     05 CLS-L-MAGNA                    PIC ZZZ,ZZ9.9.                     
001100     05 FILLER                         PIC X(02).                         
001200     05 CLS-L-PREMIUM                  PIC ZZZ,ZZ9.9.                     
001300     05 FILLER                         PIC X(02).                         
001400     05 CLS-L-DIESEL                   PIC ZZZ,ZZ9.9.                     
001500     05 FILLER                         PIC X(02).                         
001600     05 CLS-L-TOTAL                    PIC ZZZ,ZZ9.9.                     
001700     05 FILLER                         PIC X(02).                         
001800     05 CLS-L-CAPACIDAD-TOT            PIC ZZZ,ZZ9.                       
001900     05 FILLER                         PIC X(02).                         
002000     05 CLS-L-PORCENTAJE               PIC ZZ9.9.                         
002100     05 CLS-L-PORC-SIGNO               PIC X(01) VALUE '%'.               
002200     05 FILLER                         PIC X(30).                         
002300                                                                          
