000100*----------------------------------------------------------------*        
000200* COPY DE LINEA DE IMPRESION DEL PRICE-REPORT (PRECIOS/TARIFAS)           
000300* USADA POR CPPRICER.CBL, 132 POSICIONES, UNA LINEA POR ESTACION          
000400*----------------------------------------------------------------*        
000500 01  WPRCLIN.                                                             
000600     05 PRC-L-ESTACION                 PIC X(20).                         
000700     05 FILLER                         PIC X(02).                         
000800     05 PRC-L-CODIGO                   PIC X(10).                         
000900     05 FILLER                         PIC X(02).                         
001000     05 PRC-L-MAGNA                    PIC ZZ9.99.                        
001100     05 FILLER                         PIC X(02).                         
001200     05 PRC-L-PREMIUM                  PIC ZZ9.99.                        
001300     05 FILLER                         PIC X(02).                         
001400     05 PRC-L-DIESEL                   PIC ZZ9.99.                        
001500     05 FILLER                         PIC X(02).                         
001600     05 PRC-L-DESCUENTOS               PIC X(06).                         
001700     05 FILLER                         PIC X(02).                         
001800     05 PRC-L-OBSERVACIONES            PIC X(20).                         
001900     05 FILLER                         PIC X(45).                         
002000                                                                          
