000100*----------------------------------------------------------------*        
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA CANCELA                      
000300* SE COMPLETA ANTES DE PERFORM 99999-CANCELO Y VIAJA POR LINKAGE          
000400* A LA RUTINA CANCELA (VER CANCELA.CBL) QUE EMITE EL BANNER DE            
000500* ABORTO Y DEVUELVE EL CONTROL AL SISTEMA OPERATIVO.                      
000600*----------------------------------------------------------------*        
000700 01  WCANCELA.                                                            
000800     05 WCANCELA-PROGRAMA             PIC X(08).                          
000900     05 WCANCELA-PARRAFO              PIC X(30).                          
001000     05 WCANCELA-RECURSO              PIC X(08).                          
001100     05 WCANCELA-OPERACION            PIC X(12).                          
001200     05 WCANCELA-CODRET               PIC X(02).                          
001300     05 WCANCELA-CODRET-R REDEFINES                                       
001400        WCANCELA-CODRET.                                                  
001500        10 WCANCELA-CODRET-D1         PIC 9(01).                          
001600        10 WCANCELA-CODRET-D2         PIC 9(01).                          
001700     05 WCANCELA-MENSAJE              PIC X(60).                          
001800     05 FILLER                        PIC X(10).                          
001900                                                                          
