000100*----------------------------------------------------------------*        
000200* COPY DE LINEA DE IMPRESION DEL CNE-REPORT (REPORTE SEMANAL)             
000300* USADA POR CPCNEWKL.CBL, 132 POSICIONES, UNA LINEA POR ESTACION          
000400* Y COMBUSTIBLE DE LA SEMANA EN CURSO                                     
000500*----------------------------------------------------------------*        
000600 01  WCNELIN.                                                             
000700     05 CNE-L-ESTACION                 PIC X(20).                         
000800     05 FILLER                         PIC X(02).                         
000900     05 CNE-L-CODIGO                   PIC X(10).                         
001000     05 FILLER                         PIC X(02).                         
001100     05 CNE-L-COMBUSTIBLE              PIC X(15).                         
001200     05 FILLER                         PIC X(02).                         
001300     05 CNE-L-VOLUMEN-SEM              PIC ZZZ,ZZ9.9.                     
001400     05 FILLER                         PIC X(02).                         
001500     05 CNE-L-PRECIO                   PIC ZZ9.99.                        
001600     05 FILLER                         PIC X(02).                         
001700     05 CNE-L-INGRESOS                 PIC ZZZ,ZZ9.99.                    
001800     05 FILLER                         PIC X(02).                         
001900     05 CNE-L-CALIDAD                  PIC X(08).                         
002000     05 FILLER                         PIC X(02).                         
002100     05 CNE-L-QUEJAS                   PIC ZZ9.                           
002200     05 FILLER                         PIC X(02).                         
002300     05 CNE-L-PERMISO                  PIC X(08).                         
002400     05 FILLER                         PIC X(20).                         
002500                                                                          
