000100****************************************************************          
000200* PROGRAM-ID.  CPDASHBD                                        *          
000300* AUTHOR.      EDUARDO PALMEYRO                                *          
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                   *          
000500* DATE-WRITTEN. 03/09/1990.                                    *          
000600* DATE-COMPILED.                                                *         
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM               *          
000800****************************************************************          
000900* TABLERO DE CONTROL DE LA RED (U11 ALERTAS, U12 AGREGADOS).   *          
001000* LEE ESTACIONES, EL SNAPSHOT DE HOY Y LAS TRANSACCIONES DE LOS*          
001100* ULTIMOS N DIAS, Y EMITE POR DISPLAY: VENTAS DE HOY POR        *         
001200* COMBUSTIBLE Y SU VARIACION CONTRA AYER, EL CONTEO DE          *         
001300* ESTACIONES POR NIVEL DE ALERTA, EL RESUMEN DE INVENTARIO DE   *         
001400* LA RED, EL HISTORICO DE RECIBIDO/VENDIDO/EXISTENCIA/NETO POR  *         
001500* DIA Y LA LISTA DE ALERTAS CRITICAS Y DE ADVERTENCIA.          *         
001600* NO HAY ARCHIVO DE SALIDA DEDICADO (VER SPEC FILES) -- ESTE    *         
001700* PROGRAMA ES UNA CORRIDA DE CONSULTA, NO DE ACTUALIZACION.     *         
001800****************************************************************          
001900* HISTORIAL DE CAMBIOS                                         *          
002000*----------------------------------------------------------------         
002100* 03/09/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM             *         
002200* 24/06/1994 R.SOSA       AGREGA HISTORICO DE N DIAS            *         
002300* 11/02/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES  *         
002400* 09/10/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI *         
002500* 25/08/2004 J.ARROYO     TKT CP-0106 ADOPTADO POR CP           *         
002600* 14/05/2011 J.ARROYO     TKT CP-0364 TOPE DE 15 ALERTAS        *         
002700* 28/07/2013 L.FIGUEROA   TKT CP-0472 ESTANDARIZA COL 73-80     *         
002800****************************************************************          
002900                                                                          
003000 IDENTIFICATION DIVISION.                                                 
003100*-----------------------                                                  
003200 PROGRAM-ID.    CPDASHBD.                                                 
003300 AUTHOR.        EDUARDO PALMEYRO.                                         
003400 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
003500 DATE-WRITTEN.  03/09/1990.                                               
003600 DATE-COMPILED.                                                           
003700 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000*--------------------                                                     
004100 CONFIGURATION SECTION.                                                   
004200*---------------------                                                    
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700*--------------------                                                     
004800 FILE-CONTROL.                                                            
004900*------------                                                             
005000                                                                          
005100     SELECT ESTACIONES       ASSIGN TO ESTACION                           
005200                              ORGANIZATION IS LINE SEQUENTIAL             
005300                              FILE STATUS  IS FS-ESTACIONES.              
005400                                                                          
005500     SELECT TRANSACCIONES    ASSIGN TO TRANSACC                           
005600                              ORGANIZATION IS LINE SEQUENTIAL             
005700                              FILE STATUS  IS FS-TRANSACC.                
005800                                                                          
005900     SELECT INVENTARIO       ASSIGN TO INVENTARIO                         
006000                              ORGANIZATION IS INDEXED                     
006100                              ACCESS MODE  IS SEQUENTIAL                  
006200                              RECORD KEY   IS SNP-CLAVE-FD                
006300                              FILE STATUS  IS FS-INVENTARIO.              
006400                                                                          
006500 DATA DIVISION.                                                           
006600*-------------                                                            
006700 FILE SECTION.                                                            
006800*------------                                                             
006900                                                                          
007000 FD  ESTACIONES                                                           
007100     RECORDING MODE IS F                                                  
007200     BLOCK 0.                                                             
007300 01  REG-ESTACION-FD              PIC X(127).                             
007400                                                                          
007500 FD  TRANSACCIONES                                                        
007600     RECORDING MODE IS F                                                  
007700     BLOCK 0.                                                             
007800 01  REG-TRANSACCION-FD           PIC X(48).                              
007900                                                                          
008000 FD  INVENTARIO                                                           
008100     RECORDING MODE IS F                                                  
008200     BLOCK 0.                                                             
008300 01  REG-INVENTARIO-FD.                                                   
008400     05 SNP-CLAVE-FD                PIC X(19).                            
008500     05 FILLER                      PIC X(17).                            
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800*-----------------------                                                  
008900 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPDASHBD'.             
009000                                                                          
009100 77  FS-ESTACIONES                PIC X(02) VALUE ' '.                    
009200     88 88-FS-ESTAC-OK                       VALUE '00'.                  
009300     88 88-FS-ESTAC-EOF                      VALUE '10'.                  
009400 77  WS-OPEN-ESTACIONES           PIC X     VALUE 'N'.                    
009500     88 88-OPEN-ESTAC-SI                     VALUE 'S'.                   
009600     88 88-OPEN-ESTAC-NO                     VALUE 'N'.                   
009700                                                                          
009800 77  FS-TRANSACC                   PIC X(02) VALUE ' '.                   
009900     88 88-FS-TRX-OK                         VALUE '00'.                  
010000     88 88-FS-TRX-EOF                        VALUE '10'.                  
010100 77  WS-OPEN-TRANSACC              PIC X     VALUE 'N'.                   
010200     88 88-OPEN-TRX-SI                       VALUE 'S'.                   
010300     88 88-OPEN-TRX-NO                       VALUE 'N'.                   
010400                                                                          
010500 77  FS-INVENTARIO                 PIC X(02) VALUE ' '.                   
010600     88 88-FS-INV-OK                         VALUE '00'.                  
010700     88 88-FS-INV-EOF                        VALUE '10'.                  
010800 77  WS-OPEN-INVENTARIO            PIC X     VALUE 'N'.                   
010900     88 88-OPEN-INV-SI                       VALUE 'S'.                   
011000     88 88-OPEN-INV-NO                       VALUE 'N'.                   
011100                                                                          
011200 77  WS-LEIDOS-ESTAC               PIC S9(05) COMP VALUE 0.               
011300 77  WS-LEIDOS-TRX                 PIC S9(07) COMP VALUE 0.               
011400 77  WS-LEIDOS-INV                 PIC S9(06) COMP VALUE 0.               
011500                                                                          
011600 77  WS-PARRAFO                    PIC X(30) VALUE ' '.                   
011700                                                                          
011800*----------------------------------------------------------------*        
011900* VENTANA DE HISTORICO: CANTIDAD DE DIAS A REPORTAR (NO FIJADA            
012000* POR LA ESPECIFICACION DEL NEGOCIO -- SE USA EL MISMO CRITERIO           
012100* DE 7 DIAS QUE EL PRONOSTICO DE DEMANDA, U7/U10)                         
012200*----------------------------------------------------------------*        
012300 77  CTE-DIAS-HISTORIA              PIC 9(02) VALUE 7.                    
012400                                                                          
012500 01  WS-NOMBRES-COMBUSTIBLE.                                              
012600     05 FILLER                 PIC X(15) VALUE 'Magna (Regular)'.         
012700     05 FILLER                 PIC X(15) VALUE 'Premium        '.         
012800     05 FILLER                 PIC X(15) VALUE 'Diesel         '.         
012900 01  WS-NOMBRES-COMBUSTIBLE-R REDEFINES                                   
013000     WS-NOMBRES-COMBUSTIBLE.                                              
013100     05 WS-NOM-COMB                OCCURS 3 TIMES PIC X(15).              
013200                                                                          
013300 01  WS-CODIGOS-COMBUSTIBLE.                                              
013400     05 FILLER                    PIC X(07) VALUE 'MAGNA  '.              
013500     05 FILLER                    PIC X(07) VALUE 'PREMIUM'.              
013600     05 FILLER                    PIC X(07) VALUE 'DIESEL '.              
013700 01  WS-CODIGOS-COMBUSTIBLE-R REDEFINES                                   
013800     WS-CODIGOS-COMBUSTIBLE.                                              
013900     05 WS-COD-COMB                OCCURS 3 TIMES PIC X(07).              
014000                                                                          
014100*----------------------------------------------------------------*        
014200* TABLA DE ESTACIONES ACTIVAS, ORDEN DE ARCHIVO (EST-CODIGO ASC)          
014300*----------------------------------------------------------------*        
014400 01  WT-ESTACIONES.                                                       
014500     05 WT-EST-TABLA          OCCURS 300 TIMES                            
014600                               INDEXED BY IDX-WT-EST.                     
014700        10 WT-EST-ID               PIC 9(04).                             
014800        10 WT-EST-CODIGO           PIC X(10).                             
014900        10 WT-EST-NOMBRE           PIC X(30).                             
015000                                                                          
015100 01  WS-EST-CONTROL.                                                      
015200     05 WS-EST-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
015300     05 WS-EST-MAX-OCCURS         PIC S9(05) COMP VALUE 300.              
015400                                                                          
015500*----------------------------------------------------------------*        
015600* SNAPSHOT DE HOY POR ESTACION + COMBUSTIBLE                              
015700*----------------------------------------------------------------*        
015800 01  WT-SNAPSHOTS-HOY.                                                    
015900     05 WT-SNP-TABLA           OCCURS 900 TIMES                           
016000                                INDEXED BY IDX-WT-SNP.                    
016100        10 WT-SNP-ID-ESTACION      PIC 9(04).                             
016200        10 WT-SNP-COMBUSTIBLE      PIC X(07).                             
016300        10 WT-SNP-LITROS           PIC 9(07)V9.                           
016400        10 WT-SNP-CAPACIDAD        PIC 9(06).                             
016500                                                                          
016600 01  WS-SNP-CONTROL.                                                      
016700     05 WS-SNP-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
016800     05 WS-SNP-MAX-OCCURS         PIC S9(05) COMP VALUE 900.              
016900                                                                          
017000 77  WS-SNP-ENCONTRADO             PIC X     VALUE 'N'.                   
017100     88 88-SNP-ENCONTRADO                    VALUE 'S'.                   
017200     88 88-SNP-NO-ENCONTRADO                 VALUE 'N'.                   
017300 77  WS-IDX-SNP-SCAN                PIC S9(05) COMP VALUE 0.              
017400                                                                          
017500*----------------------------------------------------------------*        
017600* HISTORICO DE LOS ULTIMOS N DIAS, UNA OCURRENCIA POR FECHA,              
017700* ORDEN CRONOLOGICO ASCENDENTE (MAS ANTIGUA PRIMERO)                      
017800*----------------------------------------------------------------*        
017900 01  WT-HISTORIAL.                                                        
018000     05 WT-HIS-TABLA            OCCURS 31 TIMES                           
018100                                 INDEXED BY IDX-WT-HIS.                   
018200        10 WT-HIS-FECHA             PIC 9(08).                            
018300        10 WT-HIS-RECIBIDO          PIC 9(08)V9  VALUE 0.                 
018400        10 WT-HIS-VENDIDO           PIC 9(08)V9  VALUE 0.                 
018500        10 WT-HIS-EXISTENCIA        PIC 9(08)V9  VALUE 0.                 
018600        10 WT-HIS-NETO              PIC S9(08)V9 VALUE 0.                 
018700                                                                          
018800 77  WS-HIS-CANT                    PIC S9(02) COMP VALUE 0.              
018900 77  WS-IDX-HIS-SCAN                PIC S9(02) COMP VALUE 0.              
019000                                                                          
019100*----------------------------------------------------------------*        
019200* ACUMULADORES DE VENTAS DE HOY Y AYER POR COMBUSTIBLE (U12)              
019300*----------------------------------------------------------------*        
019400 01  WT-VENDIDO-HOY-FUEL.                                                 
019500     05 WT-VHF-LITROS              PIC 9(08)V9 OCCURS 3 TIMES.            
019600                                                                          
019700 77  WS-VENDIDO-HOY-TOTAL           PIC 9(09)V9 COMP-3 VALUE 0.           
019800 77  WS-VENDIDO-AYER-TOTAL          PIC 9(09)V9 COMP-3 VALUE 0.           
019900 77  WS-CAMBIO-PORCENTUAL           PIC S9(05)V9 VALUE 0.                 
020000 77  WS-CAMBIO-PORCENTUAL-R REDEFINES                                     
020100     WS-CAMBIO-PORCENTUAL.                                                
020200     05 WS-CAMBIO-SIGNO             PIC X(01).                            
020300     05 WS-CAMBIO-VALOR             PIC 9(05)V9.                          
020400                                                                          
020500*----------------------------------------------------------------*        
020600* CONTEO DE ESTACIONES POR NIVEL DE ALERTA (PEOR COMBUSTIBLE)             
020700*----------------------------------------------------------------*        
020800 77  WS-CONTEO-CRITICAL             PIC S9(05) COMP VALUE 0.              
020900 77  WS-CONTEO-LOW                  PIC S9(05) COMP VALUE 0.              
021000 77  WS-CONTEO-NORMAL                PIC S9(05) COMP VALUE 0.             
021100                                                                          
021200 77  WS-PCT-FUEL                     PIC 9(05)V9 VALUE 0.                 
021300 77  WS-PCT-PEOR                     PIC 9(05)V9 VALUE 0.                 
021400                                                                          
021500*----------------------------------------------------------------*        
021600* RESUMEN DE INVENTARIO DE LA RED POR COMBUSTIBLE (U12)                   
021700*----------------------------------------------------------------*        
021800 01  WT-RESUMEN-RED.                                                      
021900     05 WT-RSM-LITROS               PIC 9(09)V9 OCCURS 3 TIMES.           
022000     05 WT-RSM-CAPACIDAD            PIC 9(08)   OCCURS 3 TIMES.           
022100                                                                          
022200 77  WS-RESUMEN-TOTAL-LITROS         PIC 9(10)V9 COMP-3 VALUE 0.          
022300                                                                          
022400*----------------------------------------------------------------*        
022500* LISTA DE ALERTAS (U11), ORDENADA CRITICAL(0) < WARNING(1),              
022600* INSERCION ORDENADA SIN SORT, TOPE 15 AL MOMENTO DE MOSTRAR              
022700*----------------------------------------------------------------*        
022800 01  WT-ALERTAS.                                                          
022900     05 WT-ALE-TABLA             OCCURS 900 TIMES                         
023000                                  INDEXED BY IDX-WT-ALE.                  
023100        10 WT-ALE-RANGO              PIC 9(01).                           
023200        10 WT-ALE-CODIGO-ESTACION    PIC X(10).                           
023300        10 WT-ALE-COMBUSTIBLE        PIC X(15).                           
023400        10 WT-ALE-PORCENTAJE         PIC 9(03).                           
023500        10 WT-ALE-LITROS             PIC 9(07).                           
023600        10 WT-ALE-MENSAJE            PIC X(30).                           
023700                                                                          
023800 01  WS-ALE-CONTROL.                                                      
023900     05 WS-ALE-ULTIMO-CARGADO      PIC S9(05) COMP VALUE 0.               
024000     05 WS-ALE-MAX-OCCURS          PIC S9(05) COMP VALUE 900.             
024100                                                                          
024200 77  WS-ALE-RANGO-NUEVO             PIC 9(01) COMP VALUE 0.               
024300 77  WS-ALE-TOPE-DISPLAY            PIC S9(03) COMP VALUE 15.             
024400                                                                          
024500 77  WS-INS-POS                    PIC S9(05) COMP VALUE 0.               
024600 77  WS-SHIFT-IDX                  PIC S9(05) COMP VALUE 0.               
024700 77  WS-SHIFT-DEST                 PIC S9(05) COMP VALUE 0.               
024800 77  WS-INS-LISTO                  PIC X     VALUE 'N'.                   
024900     88 88-INS-LISTO                          VALUE 'S'.                  
025000     88 88-INS-NO-LISTO                       VALUE 'N'.                  
025100                                                                          
025200*----------------------------------------------------------------*        
025300* CAMPOS DE TRABAJO DEL AVANCE/RETROCESO MANUAL DE FECHA, SIN             
025400* FUNCTIONS INTRINSECAS SALVO FUNCTION CURRENT-DATE                       
025500*----------------------------------------------------------------*        
025600 01  WS-TABLA-DIAS-MES.                                                   
025700     05 FILLER                    PIC 9(02) VALUE 31.                     
025800     05 FILLER                    PIC 9(02) VALUE 28.                     
025900     05 FILLER                    PIC 9(02) VALUE 31.                     
026000     05 FILLER                    PIC 9(02) VALUE 30.                     
026100     05 FILLER                    PIC 9(02) VALUE 31.                     
026200     05 FILLER                    PIC 9(02) VALUE 30.                     
026300     05 FILLER                    PIC 9(02) VALUE 31.                     
026400     05 FILLER                    PIC 9(02) VALUE 31.                     
026500     05 FILLER                    PIC 9(02) VALUE 30.                     
026600     05 FILLER                    PIC 9(02) VALUE 31.                     
026700     05 FILLER                    PIC 9(02) VALUE 30.                     
026800     05 FILLER                    PIC 9(02) VALUE 31.                     
026900 01  WS-TABLA-DIAS-MES-R REDEFINES                                        
027000     WS-TABLA-DIAS-MES.                                                   
027100     05 WS-DIAS-DEL-MES           PIC 9(02) OCCURS 12 TIMES.              
027200                                                                          
027300 77  WS-BIS-Q                      PIC S9(05) COMP VALUE 0.               
027400 77  WS-BIS-R4                     PIC S9(05) COMP VALUE 0.               
027500 77  WS-BIS-R100                   PIC S9(05) COMP VALUE 0.               
027600 77  WS-BIS-R400                   PIC S9(05) COMP VALUE 0.               
027700 77  WS-FT-BISIESTO                PIC X     VALUE 'N'.                   
027800     88 88-FT-ES-BISIESTO                     VALUE 'S'.                  
027900                                                                          
028000 77  WS-DIAS-EN-MES-ANT             PIC S9(02) COMP VALUE 0.              
028100                                                                          
028200 01  WS-FECHA-PROCESO-AREA.                                               
028300     05 WS-FECHA-PROCESO          PIC 9(08) VALUE 0.                      
028400 01  WS-FECHA-PROCESO-R REDEFINES                                         
028500     WS-FECHA-PROCESO-AREA.                                               
028600     05 WS-FP-AAAA                PIC 9(04).                              
028700     05 WS-FP-MM                  PIC 9(02).                              
028800     05 WS-FP-DD                  PIC 9(02).                              
028900                                                                          
029000 01  WS-FECHA-TRABAJO-AREA.                                               
029100     05 WS-FECHA-TRABAJO          PIC 9(08) VALUE 0.                      
029200 01  WS-FECHA-TRABAJO-R REDEFINES                                         
029300     WS-FECHA-TRABAJO-AREA.                                               
029400     05 WS-FT-AAAA                PIC 9(04).                              
029500     05 WS-FT-MM                  PIC 9(02).                              
029600     05 WS-FT-DD                  PIC 9(02).                              
029700                                                                          
029800 01  WS-CURRENT-DATE.                                                     
029900     05 WS-CURRENT-DATE-DATE.                                             
030000        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
030100        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
030200        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
030300     05 WS-CURRENT-DATE-TIME.                                             
030400        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
030500        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
030600        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
030700                                                                          
030800 77  WS-IDX-COMB                   PIC S9(02) COMP VALUE 0.               
030900                                                                          
031000*----------------------------------------------------------------*        
031100* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION                       
031200*----------------------------------------------------------------*        
031300 COPY WCANCELA.                                                           
031400                                                                          
031500 COPY WESTAC.                                                             
031600                                                                          
031700 COPY WTRANS.                                                             
031800                                                                          
031900 COPY WSNAP.                                                              
032000                                                                          
032100 PROCEDURE DIVISION.                                                      
032200*------------------                                                       
032300                                                                          
032400 00000-CUERPO-PRINCIPAL.                                                  
032500*-----------------------                                                  
032600                                                                          
032700     PERFORM 10000-INICIO.                                                
032800                                                                          
032900     PERFORM 20000-PROCESO-TRX                                            
033000       UNTIL 88-FS-TRX-EOF.                                               
033100                                                                          
033200     PERFORM 25000-PROCESO-INVENTARIO                                     
033300       UNTIL 88-FS-INV-EOF.                                               
033400                                                                          
033500     PERFORM 30000-CALCULO-VENTAS-HOY.                                    
033600                                                                          
033700     PERFORM 35000-CALCULO-ALERTAS-ESTACION.                              
033800                                                                          
033900     PERFORM 50000-DISPLAY-TABLERO.                                       
034000                                                                          
034100     PERFORM 60000-FINALIZO.                                              
034200                                                                          
034300     STOP RUN.                                                            
034400                                                                          
034500 10000-INICIO.                                                            
034600*-------------                                                            
034700                                                                          
034800     INITIALIZE WCANCELA.                                                 
034900     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
035000                                                                          
035100     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
035200     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-PROCESO.                 
035300                                                                          
035400     INITIALIZE WT-RESUMEN-RED.                                           
035500     INITIALIZE WT-VENDIDO-HOY-FUEL.                                      
035600                                                                          
035700     PERFORM 10100-ABRO-ARCHIVOS.                                         
035800                                                                          
035900     PERFORM 10200-CARGO-ESTACIONES.                                      
036000                                                                          
036100     PERFORM 10300-ARMO-HISTORIAL-FECHAS.                                 
036200                                                                          
036300     PERFORM 11000-1RA-LECTURA-TRX.                                       
036400                                                                          
036500     PERFORM 15000-1RA-LECTURA-INV.                                       
036600                                                                          
036700 FIN-10000.                                                               
036800     EXIT.                                                                
036900                                                                          
037000 10100-ABRO-ARCHIVOS.                                                     
037100*-------------------                                                      
037200                                                                          
037300     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                       
037400                                                                          
037500     OPEN INPUT ESTACIONES.                                               
037600     EVALUATE FS-ESTACIONES                                               
037700         WHEN '00'                                                        
037800              SET 88-OPEN-ESTAC-SI      TO TRUE                           
037900         WHEN OTHER                                                       
038000              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
038100              MOVE 'ESTACION'           TO WCANCELA-RECURSO               
038200              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
038300              MOVE FS-ESTACIONES        TO WCANCELA-CODRET                
038400              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
038500              PERFORM 99999-CANCELO                                       
038600     END-EVALUATE.                                                        
038700                                                                          
038800     OPEN INPUT TRANSACCIONES.                                            
038900     EVALUATE FS-TRANSACC                                                 
039000         WHEN '00'                                                        
039100              SET 88-OPEN-TRX-SI        TO TRUE                           
039200         WHEN OTHER                                                       
039300              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
039400              MOVE 'TRANSACC'           TO WCANCELA-RECURSO               
039500              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
039600              MOVE FS-TRANSACC          TO WCANCELA-CODRET                
039700              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
039800              PERFORM 99999-CANCELO                                       
039900     END-EVALUATE.                                                        
040000                                                                          
040100     OPEN INPUT INVENTARIO.                                               
040200     EVALUATE FS-INVENTARIO                                               
040300         WHEN '00'                                                        
040400              SET 88-OPEN-INV-SI        TO TRUE                           
040500         WHEN OTHER                                                       
040600              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
040700              MOVE 'INVENTARIO'         TO WCANCELA-RECURSO               
040800              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
040900              MOVE FS-INVENTARIO        TO WCANCELA-CODRET                
041000              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
041100              PERFORM 99999-CANCELO                                       
041200     END-EVALUATE.                                                        
041300                                                                          
041400 FIN-10100.                                                               
041500     EXIT.                                                                
041600                                                                          
041700 10200-CARGO-ESTACIONES.                                                  
041800*-----------------------                                                  
041900                                                                          
042000     PERFORM 10210-READ-ESTACION                                          
042100       UNTIL 88-FS-ESTAC-EOF.                                             
042200                                                                          
042300 FIN-10200.                                                               
042400     EXIT.                                                                
042500                                                                          
042600 10210-READ-ESTACION.                                                     
042700*--------------------                                                     
042800                                                                          
042900     MOVE '10210-READ-ESTACION'      TO WS-PARRAFO.                       
043000                                                                          
043100     INITIALIZE REG-ESTACION.                                             
043200                                                                          
043300     READ ESTACIONES INTO REG-ESTACION.                                   
043400                                                                          
043500     EVALUATE TRUE                                                        
043600         WHEN 88-FS-ESTAC-OK                                              
043700              ADD 1                   TO WS-LEIDOS-ESTAC                  
043800              PERFORM 10220-INCORPORO-ESTACION                            
043900                                                                          
044000         WHEN 88-FS-ESTAC-EOF                                             
044100              CONTINUE                                                    
044200                                                                          
044300         WHEN OTHER                                                       
044400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
044500              MOVE 'ESTACION'         TO WCANCELA-RECURSO                 
044600              MOVE 'READ'             TO WCANCELA-OPERACION               
044700              MOVE FS-ESTACIONES      TO WCANCELA-CODRET                  
044800              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
044900              PERFORM 99999-CANCELO                                       
045000     END-EVALUATE.                                                        
045100                                                                          
045200 FIN-10210.                                                               
045300     EXIT.                                                                
045400                                                                          
045500 10220-INCORPORO-ESTACION.                                                
045600*-------------------------                                                
045700                                                                          
045800     IF NOT 88-EST-ACTIVA                                                 
045900        GO TO FIN-10220                                                   
046000     END-IF.                                                              
046100                                                                          
046200     ADD 1                            TO WS-EST-ULTIMO-CARGADO.           
046300                                                                          
046400     IF WS-EST-ULTIMO-CARGADO > WS-EST-MAX-OCCURS                         
046500        MOVE '10220-INCORPORO-ESTACION' TO WCANCELA-PARRAFO               
046600        MOVE 'WT-ESTAC '                TO WCANCELA-RECURSO               
046700        MOVE 'ALTA ESTACION'            TO WCANCELA-OPERACION             
046800        MOVE WS-EST-ULTIMO-CARGADO      TO WCANCELA-CODRET                
046900        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
047000                                         TO WCANCELA-MENSAJE              
047100        PERFORM 99999-CANCELO                                             
047200     END-IF.                                                              
047300                                                                          
047400     SET IDX-WT-EST TO WS-EST-ULTIMO-CARGADO.                             
047500                                                                          
047600     MOVE EST-ID                  TO WT-EST-ID (IDX-WT-EST).              
047700     MOVE EST-CODIGO               TO WT-EST-CODIGO (IDX-WT-EST).         
047800     MOVE EST-NOMBRE                TO WT-EST-NOMBRE (IDX-WT-EST).        
047900                                                                          
048000 FIN-10220.                                                               
048100     EXIT.                                                                
048200                                                                          
048300*----------------------------------------------------------------*        
048400* 10300 - ARMA LA TABLA DE LAS ULTIMAS CTE-DIAS-HISTORIA FECHAS,          
048500* DE LA MAS ANTIGUA A HOY, RETROCEDIENDO DESDE HOY Y LUEGO                
048600* AVANZANDO UN DIA POR VEZ (SIN FUNCTIONS DE FECHA)                       
048700*----------------------------------------------------------------*        
048800 10300-ARMO-HISTORIAL-FECHAS.                                             
048900*----------------------------                                             
049000                                                                          
049100     MOVE WS-FECHA-PROCESO            TO WS-FECHA-TRABAJO.                
049200                                                                          
049300     COMPUTE WS-HIS-CANT = CTE-DIAS-HISTORIA - 1.                         
049400                                                                          
049500     PERFORM 10310-RETROCEDO-UN-DIA                                       
049600       WS-HIS-CANT TIMES.                                                 
049700                                                                          
049800     MOVE 1                           TO IDX-WT-HIS.                      
049900     MOVE WS-FECHA-TRABAJO            TO                                  
050000          WT-HIS-FECHA (IDX-WT-HIS).                                      
050100                                                                          
050200     MOVE 1                           TO WS-IDX-HIS-SCAN.                 
050300                                                                          
050400     PERFORM 10320-COMPLETO-SIGUIENTE                                     
050500       UNTIL WS-IDX-HIS-SCAN >= CTE-DIAS-HISTORIA.                        
050600                                                                          
050700 FIN-10300.                                                               
050800     EXIT.                                                                
050900                                                                          
051000 10310-RETROCEDO-UN-DIA.                                                  
051100*-----------------------                                                  
051200                                                                          
051300     IF WS-FT-DD > 1                                                      
051400        SUBTRACT 1                   FROM WS-FT-DD                        
051500     ELSE                                                                 
051600        IF WS-FT-MM > 1                                                   
051700           SUBTRACT 1                FROM WS-FT-MM                        
051800        ELSE                                                              
051900           MOVE 12                   TO WS-FT-MM                          
052000           SUBTRACT 1                FROM WS-FT-AAAA                      
052100        END-IF                                                            
052200        PERFORM 10330-DIAS-EN-MES-ANT                                     
052300        MOVE WS-DIAS-EN-MES-ANT        TO WS-FT-DD                        
052400     END-IF.                                                              
052500                                                                          
052600 FIN-10310.                                                               
052700     EXIT.                                                                
052800                                                                          
052900 10320-COMPLETO-SIGUIENTE.                                                
053000*-------------------------                                                
053100                                                                          
053200     ADD 1                            TO WS-IDX-HIS-SCAN.                 
053300     SET IDX-WT-HIS UP BY 1.                                              
053400                                                                          
053500     PERFORM 10340-AVANZO-UN-DIA.                                         
053600                                                                          
053700     MOVE WS-FECHA-TRABAJO            TO                                  
053800          WT-HIS-FECHA (IDX-WT-HIS).                                      
053900                                                                          
054000 FIN-10320.                                                               
054100     EXIT.                                                                
054200                                                                          
054300 10330-DIAS-EN-MES-ANT.                                                   
054400*----------------------                                                   
054500                                                                          
054600     MOVE WS-DIAS-DEL-MES (WS-FT-MM)  TO WS-DIAS-EN-MES-ANT.              
054700                                                                          
054800     IF WS-FT-MM = 2                                                      
054900        PERFORM 10350-VERIFICO-BISIESTO                                   
055000        IF 88-FT-ES-BISIESTO                                              
055100           MOVE 29                   TO WS-DIAS-EN-MES-ANT                
055200        END-IF                                                            
055300     END-IF.                                                              
055400                                                                          
055500 FIN-10330.                                                               
055600     EXIT.                                                                
055700                                                                          
055800 10340-AVANZO-UN-DIA.                                                     
055900*--------------------                                                     
056000                                                                          
056100     IF WS-FT-DD < WS-DIAS-EN-MES-ANT                                     
056200        PERFORM 10330-DIAS-EN-MES-ANT                                     
056300        ADD 1                        TO WS-FT-DD                          
056400     ELSE                                                                 
056500        PERFORM 10330-DIAS-EN-MES-ANT                                     
056600        IF WS-FT-DD >= WS-DIAS-EN-MES-ANT                                 
056700           MOVE 1                    TO WS-FT-DD                          
056800           IF WS-FT-MM < 12                                               
056900              ADD 1                  TO WS-FT-MM                          
057000           ELSE                                                           
057100              MOVE 1                 TO WS-FT-MM                          
057200              ADD 1                  TO WS-FT-AAAA                        
057300           END-IF                                                         
057400        ELSE                                                              
057500           ADD 1                     TO WS-FT-DD                          
057600        END-IF                                                            
057700     END-IF.                                                              
057800                                                                          
057900 FIN-10340.                                                               
058000     EXIT.                                                                
058100                                                                          
058200 10350-VERIFICO-BISIESTO.                                                 
058300*------------------------                                                 
058400                                                                          
058500     SET 88-FT-ES-BISIESTO            TO FALSE.                           
058600                                                                          
058700     DIVIDE WS-FT-AAAA BY 4 GIVING WS-BIS-Q                               
058800            REMAINDER WS-BIS-R4.                                          
058900     DIVIDE WS-FT-AAAA BY 100 GIVING WS-BIS-Q                             
059000            REMAINDER WS-BIS-R100.                                        
059100     DIVIDE WS-FT-AAAA BY 400 GIVING WS-BIS-Q                             
059200            REMAINDER WS-BIS-R400.                                        
059300                                                                          
059400     IF WS-BIS-R4 = 0                                                     
059500        IF WS-BIS-R100 NOT = 0                                            
059600           SET 88-FT-ES-BISIESTO      TO TRUE                             
059700        ELSE                                                              
059800           IF WS-BIS-R400 = 0                                             
059900              SET 88-FT-ES-BISIESTO   TO TRUE                             
060000           END-IF                                                         
060100        END-IF                                                            
060200     END-IF.                                                              
060300                                                                          
060400 FIN-10350.                                                               
060500     EXIT.                                                                
060600                                                                          
060700 11000-1RA-LECTURA-TRX.                                                   
060800*----------------------                                                   
060900                                                                          
061000     PERFORM 11100-READ-TRANSACCION.                                      
061100                                                                          
061200 FIN-11000.                                                               
061300     EXIT.                                                                
061400                                                                          
061500 11100-READ-TRANSACCION.                                                  
061600*-----------------------                                                  
061700                                                                          
061800     MOVE '11100-READ-TRANSACCION'    TO WS-PARRAFO.                      
061900                                                                          
062000     INITIALIZE REG-TRANSACCION.                                          
062100                                                                          
062200     READ TRANSACCIONES INTO REG-TRANSACCION.                             
062300                                                                          
062400     EVALUATE TRUE                                                        
062500         WHEN 88-FS-TRX-OK                                                
062600              ADD 1                   TO WS-LEIDOS-TRX                    
062700                                                                          
062800         WHEN 88-FS-TRX-EOF                                               
062900              CONTINUE                                                    
063000                                                                          
063100         WHEN OTHER                                                       
063200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
063300              MOVE 'TRANSACC'         TO WCANCELA-RECURSO                 
063400              MOVE 'READ'             TO WCANCELA-OPERACION               
063500              MOVE FS-TRANSACC        TO WCANCELA-CODRET                  
063600              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
063700              PERFORM 99999-CANCELO                                       
063800     END-EVALUATE.                                                        
063900                                                                          
064000 FIN-11100.                                                               
064100     EXIT.                                                                
064200                                                                          
064300 15000-1RA-LECTURA-INV.                                                   
064400*----------------------                                                   
064500                                                                          
064600     PERFORM 15100-READ-INVENTARIO.                                       
064700                                                                          
064800 FIN-15000.                                                               
064900     EXIT.                                                                
065000                                                                          
065100 15100-READ-INVENTARIO.                                                   
065200*----------------------                                                   
065300                                                                          
065400     MOVE '15100-READ-INVENTARIO'     TO WS-PARRAFO.                      
065500                                                                          
065600     INITIALIZE REG-INVENTARIO.                                           
065700                                                                          
065800     READ INVENTARIO INTO REG-INVENTARIO.                                 
065900                                                                          
066000     EVALUATE TRUE                                                        
066100         WHEN 88-FS-INV-OK                                                
066200              ADD 1                   TO WS-LEIDOS-INV                    
066300                                                                          
066400         WHEN 88-FS-INV-EOF                                               
066500              CONTINUE                                                    
066600                                                                          
066700         WHEN OTHER                                                       
066800              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
066900              MOVE 'INVENTARIO'       TO WCANCELA-RECURSO                 
067000              MOVE 'READ'             TO WCANCELA-OPERACION               
067100              MOVE FS-INVENTARIO      TO WCANCELA-CODRET                  
067200              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
067300              PERFORM 99999-CANCELO                                       
067400     END-EVALUATE.                                                        
067500                                                                          
067600 FIN-15100.                                                               
067700     EXIT.                                                                
067800                                                                          
067900*----------------------------------------------------------------*        
068000* 20000 - UNA SOLA PASADA POR TRANSACTION-FILE.  ACUMULA EN EL            
068100* HISTORICO DE N DIAS (RECIBIDO/VENDIDO) Y, PARA LA FECHA DE              
068200* HOY, EN EL VENDIDO POR COMBUSTIBLE (U12)                                
068300*----------------------------------------------------------------*        
068400 20000-PROCESO-TRX.                                                       
068500*------------------                                                       
068600                                                                          
068700     MOVE 1                           TO WS-IDX-HIS-SCAN.                 
068800                                                                          
068900     PERFORM 20010-COMPARO-FECHA-HIS                                      
069000       UNTIL WS-IDX-HIS-SCAN > CTE-DIAS-HISTORIA                          
069100          OR WS-IDX-HIS-SCAN = 0.                                         
069200                                                                          
069300     IF TRX-FECHA = WS-FECHA-PROCESO                                      
069400        AND 88-TRX-VENDIDO                                                
069500        PERFORM 20020-ACUMULO-FUEL-HOY                                    
069600     END-IF.                                                              
069700                                                                          
069800     PERFORM 11100-READ-TRANSACCION.                                      
069900                                                                          
070000 FIN-20000.                                                               
070100     EXIT.                                                                
070200                                                                          
070300 20010-COMPARO-FECHA-HIS.                                                 
070400*------------------------                                                 
070500                                                                          
070600     SET IDX-WT-HIS TO WS-IDX-HIS-SCAN.                                   
070700                                                                          
070800     IF TRX-FECHA = WT-HIS-FECHA (IDX-WT-HIS)                             
070900        IF 88-TRX-RECIBIDO                                                
071000           ADD TRX-LITROS  TO WT-HIS-RECIBIDO (IDX-WT-HIS)                
071100        END-IF                                                            
071200        IF 88-TRX-VENDIDO                                                 
071300           ADD TRX-LITROS  TO WT-HIS-VENDIDO (IDX-WT-HIS)                 
071400        END-IF                                                            
071500        MOVE 0                       TO WS-IDX-HIS-SCAN                   
071600     ELSE                                                                 
071700        ADD 1                        TO WS-IDX-HIS-SCAN                   
071800     END-IF.                                                              
071900                                                                          
072000 FIN-20010.                                                               
072100     EXIT.                                                                
072200                                                                          
072300 20020-ACUMULO-FUEL-HOY.                                                  
072400*-----------------------                                                  
072500                                                                          
072600     MOVE 1                           TO WS-IDX-COMB.                     
072700                                                                          
072800     PERFORM 20030-COMPARO-FUEL-HOY                                       
072900       UNTIL WS-IDX-COMB > 3                                              
073000          OR WS-IDX-COMB = 0.                                             
073100                                                                          
073200 FIN-20020.                                                               
073300     EXIT.                                                                
073400                                                                          
073500 20030-COMPARO-FUEL-HOY.                                                  
073600*-----------------------                                                  
073700                                                                          
073800     IF TRX-TIPO-COMBUSTIBLE = WS-COD-COMB (WS-IDX-COMB)                  
073900        ADD TRX-LITROS TO WT-VHF-LITROS (WS-IDX-COMB)                     
074000        MOVE 0                       TO WS-IDX-COMB                       
074100     ELSE                                                                 
074200        ADD 1                        TO WS-IDX-COMB                       
074300     END-IF.                                                              
074400                                                                          
074500 FIN-20030.                                                               
074600     EXIT.                                                                
074700                                                                          
074800*----------------------------------------------------------------*        
074900* 25000 - UNA SOLA PASADA POR EL SNAPSHOT.  ACUMULA EXISTENCIA            
075000* DEL HISTORICO DE N DIAS Y, SI ES DE HOY, LA ESTACION ACTIVA Y           
075100* EL RESUMEN DE INVENTARIO DE LA RED (U12)                                
075200*----------------------------------------------------------------*        
075300 25000-PROCESO-INVENTARIO.                                                
075400*-------------------------                                                
075500                                                                          
075600     MOVE 1                           TO WS-IDX-HIS-SCAN.                 
075700                                                                          
075800     PERFORM 25010-COMPARO-FECHA-HIS                                      
075900       UNTIL WS-IDX-HIS-SCAN > CTE-DIAS-HISTORIA                          
076000          OR WS-IDX-HIS-SCAN = 0.                                         
076100                                                                          
076200     IF SNP-FECHA = WS-FECHA-PROCESO                                      
076300        PERFORM 25020-INCORPORO-SNAPSHOT                                  
076400        PERFORM 25030-ACUMULO-RESUMEN-RED                                 
076500     END-IF.                                                              
076600                                                                          
076700     PERFORM 15100-READ-INVENTARIO.                                       
076800                                                                          
076900 FIN-25000.                                                               
077000     EXIT.                                                                
077100                                                                          
077200 25010-COMPARO-FECHA-HIS.                                                 
077300*------------------------                                                 
077400                                                                          
077500     SET IDX-WT-HIS TO WS-IDX-HIS-SCAN.                                   
077600                                                                          
077700     IF SNP-FECHA = WT-HIS-FECHA (IDX-WT-HIS)                             
077800        ADD SNP-LITROS  TO WT-HIS-EXISTENCIA (IDX-WT-HIS)                 
077900        MOVE 0                       TO WS-IDX-HIS-SCAN                   
078000     ELSE                                                                 
078100        ADD 1                        TO WS-IDX-HIS-SCAN                   
078200     END-IF.                                                              
078300                                                                          
078400 FIN-25010.                                                               
078500     EXIT.                                                                
078600                                                                          
078700 25020-INCORPORO-SNAPSHOT.                                                
078800*-------------------------                                                
078900                                                                          
079000     ADD 1                            TO WS-SNP-ULTIMO-CARGADO.           
079100                                                                          
079200     IF WS-SNP-ULTIMO-CARGADO > WS-SNP-MAX-OCCURS                         
079300        MOVE '25020-INCORPORO-SNAPSHOT' TO WCANCELA-PARRAFO               
079400        MOVE 'WT-SNP   '                 TO WCANCELA-RECURSO              
079500        MOVE 'ALTA SNAPSHOT'             TO WCANCELA-OPERACION            
079600        MOVE WS-SNP-ULTIMO-CARGADO       TO WCANCELA-CODRET               
079700        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
079800                                          TO WCANCELA-MENSAJE             
079900        PERFORM 99999-CANCELO                                             
080000     END-IF.                                                              
080100                                                                          
080200     SET IDX-WT-SNP TO WS-SNP-ULTIMO-CARGADO.                             
080300                                                                          
080400     MOVE SNP-ID-ESTACION    TO                                           
080500          WT-SNP-ID-ESTACION (IDX-WT-SNP).                                
080600     MOVE SNP-TIPO-COMBUSTIBLE TO                                         
080700          WT-SNP-COMBUSTIBLE (IDX-WT-SNP).                                
080800     MOVE SNP-LITROS          TO                                          
080900          WT-SNP-LITROS (IDX-WT-SNP).                                     
081000     MOVE SNP-CAPACIDAD       TO                                          
081100          WT-SNP-CAPACIDAD (IDX-WT-SNP).                                  
081200                                                                          
081300 FIN-25020.                                                               
081400     EXIT.                                                                
081500                                                                          
081600 25030-ACUMULO-RESUMEN-RED.                                               
081700*--------------------------                                               
081800                                                                          
081900     MOVE 1                           TO WS-IDX-COMB.                     
082000                                                                          
082100     PERFORM 25040-COMPARO-FUEL-RED                                       
082200       UNTIL WS-IDX-COMB > 3                                              
082300          OR WS-IDX-COMB = 0.                                             
082400                                                                          
082500 FIN-25030.                                                               
082600     EXIT.                                                                
082700                                                                          
082800 25040-COMPARO-FUEL-RED.                                                  
082900*-----------------------                                                  
083000                                                                          
083100     IF SNP-TIPO-COMBUSTIBLE = WS-COD-COMB (WS-IDX-COMB)                  
083200        ADD SNP-LITROS    TO WT-RSM-LITROS (WS-IDX-COMB)                  
083300        ADD SNP-CAPACIDAD TO WT-RSM-CAPACIDAD (WS-IDX-COMB)               
083400        MOVE 0                       TO WS-IDX-COMB                       
083500     ELSE                                                                 
083600        ADD 1                        TO WS-IDX-COMB                       
083700     END-IF.                                                              
083800                                                                          
083900 FIN-25040.                                                               
084000     EXIT.                                                                
084100                                                                          
084200*----------------------------------------------------------------*        
084300* 30000 - TOTAL VENDIDO HOY, VENDIDO AYER Y SU VARIACION (U12).           
084400* HOY ES LA ULTIMA ENTRADA DEL HISTORIAL, AYER LA ANTERIOR.               
084500*----------------------------------------------------------------*        
084600 30000-CALCULO-VENTAS-HOY.                                                
084700*-------------------------                                                
084800                                                                          
084900     MOVE CTE-DIAS-HISTORIA           TO IDX-WT-HIS.                      
085000     MOVE WT-HIS-VENDIDO (IDX-WT-HIS) TO WS-VENDIDO-HOY-TOTAL.            
085100                                                                          
085200     COMPUTE IDX-WT-HIS = CTE-DIAS-HISTORIA - 1.                          
085300     MOVE WT-HIS-VENDIDO (IDX-WT-HIS) TO WS-VENDIDO-AYER-TOTAL.           
085400                                                                          
085500     IF WS-VENDIDO-AYER-TOTAL = 0                                         
085600        MOVE 0                       TO WS-CAMBIO-PORCENTUAL              
085700     ELSE                                                                 
085800        COMPUTE WS-CAMBIO-PORCENTUAL ROUNDED =                            
085900                ((WS-VENDIDO-HOY-TOTAL - WS-VENDIDO-AYER-TOTAL) /         
086000                 WS-VENDIDO-AYER-TOTAL) * 100                             
086100     END-IF.                                                              
086200                                                                          
086300     MOVE 1                           TO WS-IDX-HIS-SCAN.                 
086400                                                                          
086500     PERFORM 30010-CALCULO-NETO-UN-DIA                                    
086600       UNTIL WS-IDX-HIS-SCAN > CTE-DIAS-HISTORIA.                         
086700                                                                          
086800 FIN-30000.                                                               
086900     EXIT.                                                                
087000                                                                          
087100 30010-CALCULO-NETO-UN-DIA.                                               
087200*--------------------------                                               
087300                                                                          
087400     SET IDX-WT-HIS TO WS-IDX-HIS-SCAN.                                   
087500                                                                          
087600     COMPUTE WT-HIS-NETO (IDX-WT-HIS) =                                   
087700             WT-HIS-RECIBIDO (IDX-WT-HIS) -                               
087800             WT-HIS-VENDIDO (IDX-WT-HIS).                                 
087900                                                                          
088000     ADD 1                            TO WS-IDX-HIS-SCAN.                 
088100                                                                          
088200 FIN-30010.                                                               
088300     EXIT.                                                                
088400                                                                          
088500*----------------------------------------------------------------*        
088600* 35000 - PARA CADA ESTACION ACTIVA, BUSCA EL PEOR PORCENTAJE DE          
088700* LLENADO ENTRE SUS TRES COMBUSTIBLES (SIN SNAPSHOT O CAPACIDAD           
088800* CERO, SE TOMA 50% POR CONVENCION) Y CLASIFICA LA ESTACION;              
088900* ADEMAS, PARA CADA COMBUSTIBLE CON SNAPSHOT Y CAPACIDAD > 0,             
089000* GENERA LA ALERTA CRITICAL/WARNING CORRESPONDIENTE (U11/U12)             
089100*----------------------------------------------------------------*        
089200 35000-CALCULO-ALERTAS-ESTACION.                                          
089300*-------------------------------                                          
089400                                                                          
089500     MOVE 1                           TO IDX-WT-EST.                      
089600                                                                          
089700     PERFORM 35010-PROCESO-ESTACION                                       
089800       UNTIL IDX-WT-EST > WS-EST-ULTIMO-CARGADO.                          
089900                                                                          
090000 FIN-35000.                                                               
090100     EXIT.                                                                
090200                                                                          
090300 35010-PROCESO-ESTACION.                                                  
090400*-----------------------                                                  
090500                                                                          
090600     MOVE 99999                       TO WS-PCT-PEOR.                     
090700                                                                          
090800     MOVE 1                           TO WS-IDX-COMB.                     
090900                                                                          
091000     PERFORM 35020-PROCESO-COMBUSTIBLE                                    
091100       UNTIL WS-IDX-COMB > 3.                                             
091200                                                                          
091300     EVALUATE TRUE                                                        
091400         WHEN WS-PCT-PEOR < 25                                            
091500              ADD 1                   TO WS-CONTEO-CRITICAL               
091600         WHEN WS-PCT-PEOR < 40                                            
091700              ADD 1                   TO WS-CONTEO-LOW                    
091800         WHEN OTHER                                                       
091900              ADD 1                   TO WS-CONTEO-NORMAL                 
092000     END-EVALUATE.                                                        
092100                                                                          
092200     SET IDX-WT-EST UP BY 1.                                              
092300                                                                          
092400 FIN-35010.                                                               
092500     EXIT.                                                                
092600                                                                          
092700 35020-PROCESO-COMBUSTIBLE.                                               
092800*--------------------------                                               
092900                                                                          
093000     PERFORM 35030-UBICO-SNAPSHOT.                                        
093100                                                                          
093200     IF 88-SNP-ENCONTRADO                                                 
093300        AND WT-SNP-CAPACIDAD (IDX-WT-SNP) > 0                             
093400        COMPUTE WS-PCT-FUEL ROUNDED =                                     
093500                (WT-SNP-LITROS (IDX-WT-SNP) /                             
093600                 WT-SNP-CAPACIDAD (IDX-WT-SNP)) * 100                     
093700        PERFORM 35040-EVALUO-ALERTA                                       
093800     ELSE                                                                 
093900        MOVE 50                       TO WS-PCT-FUEL                      
094000     END-IF.                                                              
094100                                                                          
094200     IF WS-PCT-FUEL < WS-PCT-PEOR                                         
094300        MOVE WS-PCT-FUEL              TO WS-PCT-PEOR                      
094400     END-IF.                                                              
094500                                                                          
094600     ADD 1                            TO WS-IDX-COMB.                     
094700                                                                          
094800 FIN-35020.                                                               
094900     EXIT.                                                                
095000                                                                          
095100 35030-UBICO-SNAPSHOT.                                                    
095200*---------------------                                                    
095300                                                                          
095400     SET 88-SNP-NO-ENCONTRADO          TO TRUE.                           
095500     MOVE 1                            TO WS-IDX-SNP-SCAN.                
095600                                                                          
095700     PERFORM 35050-COMPARO-SNAPSHOT                                       
095800       UNTIL WS-IDX-SNP-SCAN > WS-SNP-ULTIMO-CARGADO                      
095900          OR 88-SNP-ENCONTRADO.                                           
096000                                                                          
096100 FIN-35030.                                                               
096200     EXIT.                                                                
096300                                                                          
096400 35050-COMPARO-SNAPSHOT.                                                  
096500*-----------------------                                                  
096600                                                                          
096700     SET IDX-WT-SNP TO WS-IDX-SNP-SCAN.                                   
096800                                                                          
096900     IF WT-SNP-ID-ESTACION (IDX-WT-SNP) = WT-EST-ID (IDX-WT-EST)          
097000        AND WT-SNP-COMBUSTIBLE (IDX-WT-SNP) =                             
097100            WS-COD-COMB (WS-IDX-COMB)                                     
097200        SET 88-SNP-ENCONTRADO          TO TRUE                            
097300     ELSE                                                                 
097400        ADD 1                         TO WS-IDX-SNP-SCAN                  
097500     END-IF.                                                              
097600                                                                          
097700 FIN-35050.                                                               
097800     EXIT.                                                                
097900                                                                          
098000 35040-EVALUO-ALERTA.                                                     
098100*--------------------                                                     
098200                                                                          
098300     EVALUATE TRUE                                                        
098400         WHEN WS-PCT-FUEL < 25                                            
098500              MOVE 0                  TO WS-ALE-RANGO-NUEVO               
098600              PERFORM 35060-ARMO-ALERTA                                   
098700              MOVE 'PEDIDO URGENTE RECOMENDADO'                           
098800                                        TO WT-ALE-MENSAJE                 
098900                                           (WS-ALE-ULTIMO-CARGADO)        
099000         WHEN WS-PCT-FUEL < 35                                            
099100              MOVE 1                  TO WS-ALE-RANGO-NUEVO               
099200              PERFORM 35060-ARMO-ALERTA                                   
099300              MOVE 'PEDIDO RECOMENDADO'                                   
099400                                        TO WT-ALE-MENSAJE                 
099500                                           (WS-ALE-ULTIMO-CARGADO)        
099600         WHEN OTHER                                                       
099700              CONTINUE                                                    
099800     END-EVALUATE.                                                        
099900                                                                          
100000 FIN-35040.                                                               
100100     EXIT.                                                                
100200                                                                          
100300 35060-ARMO-ALERTA.                                                       
100400*------------------                                                       
100500                                                                          
100600     ADD 1                            TO WS-ALE-ULTIMO-CARGADO.           
100700                                                                          
100800     IF WS-ALE-ULTIMO-CARGADO > WS-ALE-MAX-OCCURS                         
100900        MOVE '35060-ARMO-ALERTA'       TO WCANCELA-PARRAFO                
101000        MOVE 'WT-ALE   '               TO WCANCELA-RECURSO                
101100        MOVE 'ALTA ALERTA'             TO WCANCELA-OPERACION              
101200        MOVE WS-ALE-ULTIMO-CARGADO     TO WCANCELA-CODRET                 
101300        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
101400                                        TO WCANCELA-MENSAJE               
101500        PERFORM 99999-CANCELO                                             
101600     END-IF.                                                              
101700                                                                          
101800     MOVE WS-ALE-RANGO-NUEVO          TO                                  
101900          WT-ALE-RANGO (WS-ALE-ULTIMO-CARGADO).                           
102000     MOVE WT-EST-CODIGO (IDX-WT-EST)  TO                                  
102100          WT-ALE-CODIGO-ESTACION (WS-ALE-ULTIMO-CARGADO).                 
102200     MOVE WS-NOM-COMB (WS-IDX-COMB)   TO                                  
102300          WT-ALE-COMBUSTIBLE (WS-ALE-ULTIMO-CARGADO).                     
102400     MOVE WS-PCT-FUEL                 TO                                  
102500          WT-ALE-PORCENTAJE (WS-ALE-ULTIMO-CARGADO).                      
102600     MOVE WT-SNP-LITROS (IDX-WT-SNP)  TO                                  
102700          WT-ALE-LITROS (WS-ALE-ULTIMO-CARGADO).                          
102800                                                                          
102900 FIN-35060.                                                               
103000     EXIT.                                                                
103100                                                                          
103200*----------------------------------------------------------------*        
103300* 50000 - EMITE EL TABLERO DE CONTROL POR DISPLAY (NO HAY                 
103400* ARCHIVO DE SALIDA DEDICADO PARA ESTE PROGRAMA DE CONSULTA)              
103500*----------------------------------------------------------------*        
103600 50000-DISPLAY-TABLERO.                                                   
103700*----------------------                                                   
103800                                                                          
103900     DISPLAY ' '.                                                         
104000     DISPLAY '==============================================='.           
104100     DISPLAY 'CONTROL PETRO - TABLERO DE CONTROL DE LA RED'.              
104200     DISPLAY 'FECHA DE PROCESO : ' WS-FECHA-PROCESO.                      
104300     DISPLAY '==============================================='.           
104400                                                                          
104500     PERFORM 50100-DISPLAY-VENTAS-HOY.                                    
104600     PERFORM 50200-DISPLAY-CONTEO-ESTAC.                                  
104700     PERFORM 50300-DISPLAY-RESUMEN-RED.                                   
104800     PERFORM 50400-DISPLAY-HISTORIAL.                                     
104900     PERFORM 50500-DISPLAY-ALERTAS.                                       
105000                                                                          
105100 FIN-50000.                                                               
105200     EXIT.                                                                
105300                                                                          
105400 50100-DISPLAY-VENTAS-HOY.                                                
105500*-------------------------                                                
105600                                                                          
105700     DISPLAY ' '.                                                         
105800     DISPLAY '--- VENTAS DE HOY -------------------------------'.         
105900     DISPLAY 'TOTAL VENDIDO HOY       : ' WS-VENDIDO-HOY-TOTAL.           
106000     DISPLAY 'TOTAL VENDIDO AYER      : ' WS-VENDIDO-AYER-TOTAL.          
106100     DISPLAY 'VARIACION DIA A DIA (%) : ' WS-CAMBIO-PORCENTUAL.           
106200                                                                          
106300     MOVE 1                           TO WS-IDX-COMB.                     
106400                                                                          
106500     PERFORM 50110-DISPLAY-FUEL-HOY                                       
106600       UNTIL WS-IDX-COMB > 3.                                             
106700                                                                          
106800 FIN-50100.                                                               
106900     EXIT.                                                                
107000                                                                          
107100 50110-DISPLAY-FUEL-HOY.                                                  
107200*-----------------------                                                  
107300                                                                          
107400     DISPLAY '  ' WS-NOM-COMB (WS-IDX-COMB) ' : '                         
107500             WT-VHF-LITROS (WS-IDX-COMB) ' LITROS'.                       
107600                                                                          
107700     ADD 1                            TO WS-IDX-COMB.                     
107800                                                                          
107900 FIN-50110.                                                               
108000     EXIT.                                                                
108100                                                                          
108200 50200-DISPLAY-CONTEO-ESTAC.                                              
108300*---------------------------                                              
108400                                                                          
108500     DISPLAY ' '.                                                         
108600     DISPLAY '--- ESTACIONES POR NIVEL DE ALERTA ---------------'.        
108700     DISPLAY 'CRITICAL (PEOR COMB. < 25%) : ' WS-CONTEO-CRITICAL.         
108800     DISPLAY 'LOW      (PEOR COMB. < 40%) : ' WS-CONTEO-LOW.              
108900     DISPLAY 'NORMAL                       : ' WS-CONTEO-NORMAL.          
109000                                                                          
109100 FIN-50200.                                                               
109200     EXIT.                                                                
109300                                                                          
109400 50300-DISPLAY-RESUMEN-RED.                                               
109500*--------------------------                                               
109600                                                                          
109700     DISPLAY ' '.                                                         
109800     DISPLAY '--- RESUMEN DE INVENTARIO DE LA RED ------------'.          
109900                                                                          
110000     MOVE 0                           TO WS-RESUMEN-TOTAL-LITROS.         
110100     MOVE 1                           TO WS-IDX-COMB.                     
110200                                                                          
110300     PERFORM 50310-DISPLAY-FUEL-RED                                       
110400       UNTIL WS-IDX-COMB > 3.                                             
110500                                                                          
110600     DISPLAY 'TOTAL RED (LITROS) : ' WS-RESUMEN-TOTAL-LITROS.             
110700                                                                          
110800 FIN-50300.                                                               
110900     EXIT.                                                                
111000                                                                          
111100 50310-DISPLAY-FUEL-RED.                                                  
111200*-----------------------                                                  
111300                                                                          
111400     ADD WT-RSM-LITROS (WS-IDX-COMB)  TO WS-RESUMEN-TOTAL-LITROS.         
111500                                                                          
111600     DISPLAY '  ' WS-NOM-COMB (WS-IDX-COMB) ' : '                         
111700             WT-RSM-LITROS (WS-IDX-COMB) ' / '                            
111800             WT-RSM-CAPACIDAD (WS-IDX-COMB) ' LITROS'.                    
111900                                                                          
112000     ADD 1                            TO WS-IDX-COMB.                     
112100                                                                          
112200 FIN-50310.                                                               
112300     EXIT.                                                                
112400                                                                          
112500 50400-DISPLAY-HISTORIAL.                                                 
112600*------------------------                                                 
112700                                                                          
112800     DISPLAY ' '.                                                         
112900     DISPLAY '--- HISTORICO DIARIO (REC/VEN/EXIST/NETO) ------'.          
113000                                                                          
113100     MOVE 1                           TO WS-IDX-HIS-SCAN.                 
113200                                                                          
113300     PERFORM 50410-DISPLAY-UN-DIA                                         
113400       UNTIL WS-IDX-HIS-SCAN > CTE-DIAS-HISTORIA.                         
113500                                                                          
113600 FIN-50400.                                                               
113700     EXIT.                                                                
113800                                                                          
113900 50410-DISPLAY-UN-DIA.                                                    
114000*---------------------                                                    
114100                                                                          
114200     SET IDX-WT-HIS TO WS-IDX-HIS-SCAN.                                   
114300                                                                          
114400     DISPLAY WT-HIS-FECHA (IDX-WT-HIS)      ' REC: '                      
114500             WT-HIS-RECIBIDO (IDX-WT-HIS)   ' VEN: '                      
114600             WT-HIS-VENDIDO (IDX-WT-HIS)    ' EXI: '                      
114700             WT-HIS-EXISTENCIA (IDX-WT-HIS) ' NET: '                      
114800             WT-HIS-NETO (IDX-WT-HIS).                                    
114900                                                                          
115000     ADD 1                            TO WS-IDX-HIS-SCAN.                 
115100                                                                          
115200 FIN-50410.                                                               
115300     EXIT.                                                                
115400                                                                          
115500*----------------------------------------------------------------*        
115600* 50500 - MUESTRA LAS ALERTAS CRITICAL PRIMERO Y LUEGO LAS                
115700* WARNING (NO HAY ALERTAS INFO GENERADAS POR ESTE PROGRAMA),              
115800* CON UN TOPE GLOBAL DE WS-ALE-TOPE-DISPLAY OCURRENCIAS                   
115900*----------------------------------------------------------------*        
116000 50500-DISPLAY-ALERTAS.                                                   
116100*----------------------                                                   
116200                                                                          
116300     DISPLAY ' '.                                                         
116400     DISPLAY '--- ALERTAS (CRITICAL Y WARNING, TOPE 15) --------'.        
116500                                                                          
116600     MOVE 0                           TO WS-ALE-RANGO-NUEVO.              
116700     MOVE 0                           TO WS-INS-POS.                      
116800                                                                          
116900     PERFORM 50510-DISPLAY-RANGO.                                         
117000                                                                          
117100     MOVE 1                           TO WS-ALE-RANGO-NUEVO.              
117200                                                                          
117300     PERFORM 50510-DISPLAY-RANGO.                                         
117400                                                                          
117500     IF WS-INS-POS = 0                                                    
117600        DISPLAY '  (SIN ALERTAS)'                                         
117700     END-IF.                                                              
117800                                                                          
117900 FIN-50500.                                                               
118000     EXIT.                                                                
118100                                                                          
118200 50510-DISPLAY-RANGO.                                                     
118300*--------------------                                                     
118400                                                                          
118500     MOVE 1                           TO IDX-WT-ALE.                      
118600                                                                          
118700     PERFORM 50520-DISPLAY-UNA-ALERTA                                     
118800       UNTIL IDX-WT-ALE > WS-ALE-ULTIMO-CARGADO                           
118900          OR WS-INS-POS >= WS-ALE-TOPE-DISPLAY.                           
119000                                                                          
119100 FIN-50510.                                                               
119200     EXIT.                                                                
119300                                                                          
119400 50520-DISPLAY-UNA-ALERTA.                                                
119500*-------------------------                                                
119600                                                                          
119700     IF WT-ALE-RANGO (IDX-WT-ALE) = WS-ALE-RANGO-NUEVO                    
119800        AND WS-INS-POS < WS-ALE-TOPE-DISPLAY                              
119900        ADD 1                        TO WS-INS-POS                        
120000        PERFORM 50530-FORMATO-ALERTA                                      
120100     END-IF.                                                              
120200                                                                          
120300     SET IDX-WT-ALE UP BY 1.                                              
120400                                                                          
120500 FIN-50520.                                                               
120600     EXIT.                                                                
120700                                                                          
120800 50530-FORMATO-ALERTA.                                                    
120900*---------------------                                                    
121000                                                                          
121100     IF WS-ALE-RANGO-NUEVO = 0                                            
121200        DISPLAY '  CRITICAL - EST '                                       
121300                WT-ALE-CODIGO-ESTACION (IDX-WT-ALE)                       
121400                ' ' WT-ALE-COMBUSTIBLE (IDX-WT-ALE)                       
121500                ' : ' WT-ALE-PORCENTAJE (IDX-WT-ALE) '% ('                
121600                WT-ALE-LITROS (IDX-WT-ALE) ' L) - '                       
121700                WT-ALE-MENSAJE (IDX-WT-ALE)                               
121800     ELSE                                                                 
121900        DISPLAY '  WARNING  - EST '                                       
122000                WT-ALE-CODIGO-ESTACION (IDX-WT-ALE)                       
122100                ' ' WT-ALE-COMBUSTIBLE (IDX-WT-ALE)                       
122200                ' : ' WT-ALE-PORCENTAJE (IDX-WT-ALE) '% ('                
122300                WT-ALE-LITROS (IDX-WT-ALE) ' L) - '                       
122400                WT-ALE-MENSAJE (IDX-WT-ALE)                               
122500     END-IF.                                                              
122600                                                                          
122700 FIN-50530.                                                               
122800     EXIT.                                                                
122900                                                                          
123000*----------------------------------------------------------------*        
123100* 60000 - CIERRE DE ARCHIVOS Y TOTALES DE CONTROL                         
123200*----------------------------------------------------------------*        
123300 60000-FINALIZO.                                                          
123400*---------------                                                          
123500                                                                          
123600     PERFORM 60100-TOTALES-CONTROL.                                       
123700                                                                          
123800     PERFORM 61000-CIERRO-ARCHIVOS.                                       
123900                                                                          
124000 FIN-60000.                                                               
124100     EXIT.                                                                
124200                                                                          
124300 60100-TOTALES-CONTROL.                                                   
124400*----------------------                                                   
124500                                                                          
124600     DISPLAY ' '.                                                         
124700     DISPLAY '--- TOTALES DE CONTROL -------------------------'.          
124800     DISPLAY 'ESTACIONES LEIDAS      : ' WS-LEIDOS-ESTAC.                 
124900     DISPLAY 'TRANSACCIONES LEIDAS   : ' WS-LEIDOS-TRX.                   
125000     DISPLAY 'SNAPSHOTS LEIDOS       : ' WS-LEIDOS-INV.                   
125100     DISPLAY 'ESTACIONES ACTIVAS     : ' WS-EST-ULTIMO-CARGADO.           
125200     DISPLAY 'SNAPSHOTS DE HOY        : ' WS-SNP-ULTIMO-CARGADO.          
125300     DISPLAY 'ALERTAS GENERADAS      : ' WS-ALE-ULTIMO-CARGADO.           
125400                                                                          
125500 FIN-60100.                                                               
125600     EXIT.                                                                
125700                                                                          
125800 61000-CIERRO-ARCHIVOS.                                                   
125900*----------------------                                                   
126000                                                                          
126100     IF 88-OPEN-ESTAC-SI                                                  
126200        CLOSE ESTACIONES                                                  
126300     END-IF.                                                              
126400                                                                          
126500     IF 88-OPEN-TRX-SI                                                    
126600        CLOSE TRANSACCIONES                                               
126700     END-IF.                                                              
126800                                                                          
126900     IF 88-OPEN-INV-SI                                                    
127000        CLOSE INVENTARIO                                                  
127100     END-IF.                                                              
127200                                                                          
127300 FIN-61000.                                                               
127400     EXIT.                                                                
127500                                                                          
127600*----------------------------------------------------------------*        
127700* 99999 - CANCELACION DE LA CORRIDA POR ERROR, VIA SUBPROGRAMA            
127800* COMPARTIDO CANCELA (VER WCANCELA)                                       
127900*----------------------------------------------------------------*        
128000 99999-CANCELO.                                                           
128100*--------------                                                           
128200                                                                          
128300     CALL 'CANCELA' USING WCANCELA.                                       
128400                                                                          
128500     STOP RUN.                                                            
128600                                                                          
128700 FIN-99999.                                                               
128800     EXIT.                                                                
