000100******************************************************************        
000200* PROGRAM-ID.  CANCELA                                          *         
000300* AUTHOR.      EDUARDO PALMEYRO                                 *         
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                    *         
000500* DATE-WRITTEN. 03/04/1989.                                     *         
000600* DATE-COMPILED.                                                *         
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM                *         
000800******************************************************************        
000900* RUTINA GENERAL DE CANCELACION DE PROCESO BATCH.  CUALQUIER    *         
001000* PROGRAMA DEL SISTEMA CONTROL PETRO QUE ENCUENTRE UN FILE      *         
001100* STATUS DISTINTO DEL ESPERADO ARMA WCANCELA Y LA INVOCA POR    *         
001200* CALL PARA EMITIR EL BANNER DE DIAGNOSTICO Y TERMINAR.         *         
001300******************************************************************        
001400* HISTORIAL DE CAMBIOS                                          *         
001500*------------------------------------------------------------- *          
001600* 03/04/1989 E.PALMEYRO   VERSION ORIGINAL - EDUSAM             *         
001700* 17/11/1991 E.PALMEYRO   AGREGADOS CODIGOS DE RETORNO 51-91    *         
001800* 22/06/1994 R.SOSA       SE AGREGA MENSAJE-2 DESCRIPTIVO       *         
001900* 14/01/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES  *         
002000* 09/09/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI *         
002100* 02/05/2003 J.ARROYO     ADOPTADA POR EL SISTEMA CONTROL PETRO *         
002200* 02/05/2003 J.ARROYO     SIN CAMBIOS FUNCIONALES, SOLO BANNER  *         
002300* 11/08/2006 J.ARROYO     TKT CP-0114 AGREGA SECURITY BANNER    *         
002400* 30/03/2011 L.FIGUEROA   TKT CP-0389 ESTANDARIZA COLUMNAS 73-80*         
002500******************************************************************        
002600                                                                          
002700 IDENTIFICATION DIVISION.                                                 
002800*-----------------------                                                  
002900 PROGRAM-ID.   CANCELA.                                                   
003000 AUTHOR.       EDUARDO PALMEYRO.                                          
003100 INSTALLATION. EDUSAM - GRUPO CONTROL PETRO.                              
003200 DATE-WRITTEN. 03/04/1989.                                                
003300 DATE-COMPILED.                                                           
003400 SECURITY.     CONFIDENCIAL - USO INTERNO EDUSAM.                         
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700*-------------------------------------------------------------*           
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100                                                                          
004200 DATA DIVISION.                                                           
004300*-------------------------------------------------------------*           
004400                                                                          
004500 WORKING-STORAGE SECTION.                                                 
004600*-------------------------------------------------------------*           
004700 01  WS-CN-CONTADORES.                                                    
004800     05 WS-CN-1                       PIC 9        VALUE 1.               
004900     05 WS-CN-0                       PIC 9        VALUE 0.               
005000     05 FILLER                        PIC X(04).                          
005100                                                                          
005200 01  WS-CICLO                         PIC X        VALUE ' '.             
005300     88 88-CICLO-INICIAL                            VALUE ' '.            
005400     88 88-CICLO-CONTINUACION                        VALUE '1'.           
005500                                                                          
005600 01  WS-MENSAJES.                                                         
005700     05 MSG                           PIC X(50)    VALUE ' '.             
005800     05 FILLER                        PIC X(10).                          
005900                                                                          
006000*-------------------------------------------------------------*           
006100* FECHA Y HORA DEL MOMENTO DE LA CANCELACION, PARA EL BANNER              
006200*-------------------------------------------------------------*           
006300 01  WS-FECHA-CANCELA-AREA.                                               
006400     05 WS-FECHA-CANCELA          PIC 9(08) VALUE 0.                      
006500 01  WS-FECHA-CANCELA-R REDEFINES                                         
006600     WS-FECHA-CANCELA-AREA.                                               
006700     05 WS-FC-AAAA                PIC 9(04).                              
006800     05 WS-FC-MM                  PIC 9(02).                              
006900     05 WS-FC-DD                  PIC 9(02).                              
007000                                                                          
007100 01  WS-CURRENT-DATE.                                                     
007200     05 WS-CURRENT-DATE-DATE.                                             
007300        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
007400        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
007500        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
007600     05 WS-CURRENT-DATE-TIME.                                             
007700        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
007800        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
007900        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
008000                                                                          
008100 01  WS-HORA-CANCELA-AREA.                                                
008200     05 WS-HORA-CANCELA           PIC 9(04) VALUE 0.                      
008300 01  WS-HORA-CANCELA-R REDEFINES                                          
008400     WS-HORA-CANCELA-AREA.                                                
008500     05 WS-HC-HH                  PIC 9(02).                              
008600     05 WS-HC-MI                  PIC 9(02).                              
008700                                                                          
008800*-------------------------------------------------------------*           
008900* TABLA DE CODIGOS DE FILE STATUS CONSIDERADOS SEVEROS (NO                
009000* RECUPERABLES) PARA LA LINEA DE SEVERIDAD DEL BANNER                     
009100*-------------------------------------------------------------*           
009200 01  WS-CODIGOS-SEVEROS.                                                  
009300     05 FILLER                    PIC X(02) VALUE '30'.                   
009400     05 FILLER                    PIC X(02) VALUE '34'.                   
009500     05 FILLER                    PIC X(02) VALUE '35'.                   
009600     05 FILLER                    PIC X(02) VALUE '37'.                   
009700     05 FILLER                    PIC X(02) VALUE '47'.                   
009800     05 FILLER                    PIC X(02) VALUE '48'.                   
009900 01  WS-CODIGOS-SEVEROS-R REDEFINES                                       
010000     WS-CODIGOS-SEVEROS.                                                  
010100     05 WS-COD-SEVERO             PIC X(02) OCCURS 6 TIMES.               
010200                                                                          
010300 77  WS-IDX-SEV                   PIC S9(02) COMP VALUE 0.                
010400 77  WS-SEVERIDAD                 PIC X(06) VALUE 'NORMAL'.               
010500                                                                          
010600*-------------------------------------------------------------*           
010700 LINKAGE SECTION.                                                         
010800*-------------------------------------------------------------*           
010900* COPY DE AREA DE COMUNICACION CON ESTA RUTINA                            
011000                                                                          
011100 COPY WCANCELA.                                                           
011200                                                                          
011300*-------------------------------------------------------------*           
011400 PROCEDURE DIVISION USING WCANCELA.                                       
011500*-------------------------------------------------------------*           
011600                                                                          
011700 0000-CUERPO-PRINCIPAL SECTION.                                           
011800*-----------------------------                                            
011900                                                                          
012000     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
012100     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-CANCELA.                 
012200     MOVE WS-CURRENT-DATE-HS         TO WS-HC-HH.                         
012300     MOVE WS-CURRENT-DATE-MS         TO WS-HC-MI.                         
012400                                                                          
012500     PERFORM 0500-CLASIFICO-SEVERIDAD.                                    
012600                                                                          
012700     PERFORM 1000-ARMO-MENSAJE.                                           
012800                                                                          
012900     PERFORM 2000-EMITO-BANNER.                                           
013000                                                                          
013100     GOBACK.                                                              
013200                                                                          
013300 0500-CLASIFICO-SEVERIDAD SECTION.                                        
013400*---------------------------------                                        
013500                                                                          
013600     MOVE 'NORMAL'                    TO WS-SEVERIDAD.                    
013700     MOVE 1                           TO WS-IDX-SEV.                      
013800                                                                          
013900     PERFORM 0510-COMPARO-SEVERO                                          
014000       UNTIL WS-IDX-SEV > 6                                               
014100          OR WS-SEVERIDAD = 'SEVERO'.                                     
014200                                                                          
014300 FIN-0500.                                                                
014400     EXIT.                                                                
014500                                                                          
014600 0510-COMPARO-SEVERO SECTION.                                             
014700*----------------------------                                             
014800                                                                          
014900     IF WCANCELA-CODRET (1:2) = WS-COD-SEVERO (WS-IDX-SEV)                
015000        MOVE 'SEVERO'                 TO WS-SEVERIDAD                     
015100     END-IF.                                                              
015200                                                                          
015300     ADD 1                            TO WS-IDX-SEV.                      
015400                                                                          
015500 FIN-0510.                                                                
015600     EXIT.                                                                
015700                                                                          
015800 1000-ARMO-MENSAJE SECTION.                                               
015900*----------------------------                                             
016000                                                                          
016100     EVALUATE WCANCELA-CODRET (1:2)                                       
016200          WHEN '00' MOVE 'SUCCESS '            TO MSG                     
016300          WHEN '02' MOVE 'SUCCESS DUPLICATE '  TO MSG                     
016400          WHEN '04' MOVE 'SUCCESS INCOMPLETE ' TO MSG                     
016500          WHEN '05' MOVE 'SUCCESS OPTIONAL '   TO MSG                     
016600          WHEN '07' MOVE 'SUCCESS NO UNIT '    TO MSG                     
016700          WHEN '10' MOVE 'END OF FILE '        TO MSG                     
016800          WHEN '14' MOVE 'OUT OF KEY RANGE '   TO MSG                     
016900          WHEN '21' MOVE 'KEY INVALID '        TO MSG                     
017000          WHEN '22' MOVE 'KEY EXISTS '         TO MSG                     
017100          WHEN '23' MOVE 'KEY NOT EXISTS '     TO MSG                     
017200          WHEN '30' MOVE 'PERMANENT ERROR '    TO MSG                     
017300          WHEN '31' MOVE 'INCONSISTENT FILENAME ' TO MSG                  
017400          WHEN '34' MOVE 'BOUNDARY VIOLATION ' TO MSG                     
017500          WHEN '35' MOVE 'FILE NOT FOUND '     TO MSG                     
017600          WHEN '37' MOVE 'PERMISSION DENIED '  TO MSG                     
017700          WHEN '38' MOVE 'CLOSED WITH LOCK '   TO MSG                     
017800          WHEN '39' MOVE 'CONFLICT ATTRIBUTE ' TO MSG                     
017900          WHEN '41' MOVE 'ALREADY OPEN '       TO MSG                     
018000          WHEN '42' MOVE 'NOT OPEN '           TO MSG                     
018100          WHEN '43' MOVE 'READ NOT DONE '      TO MSG                     
018200          WHEN '44' MOVE 'RECORD OVERFLOW '    TO MSG                     
018300          WHEN '46' MOVE 'READ ERROR '         TO MSG                     
018400          WHEN '47' MOVE 'INPUT DENIED '       TO MSG                     
018500          WHEN '48' MOVE 'OUTPUT DENIED '      TO MSG                     
018600          WHEN '49' MOVE 'I/O DENIED '         TO MSG                     
018700          WHEN '51' MOVE 'RECORD LOCKED '      TO MSG                     
018800          WHEN '52' MOVE 'END-OF-PAGE '        TO MSG                     
018900          WHEN '57' MOVE 'I/O LINAGE '         TO MSG                     
019000          WHEN '61' MOVE 'FILE SHARING FAILURE ' TO MSG                   
019100          WHEN '91' MOVE 'FILE NOT AVAILABLE ' TO MSG                     
019200          WHEN OTHER MOVE 'CODIGO NO CATALOGADO ' TO MSG                  
019300     END-EVALUATE.                                                        
019400                                                                          
019500 FIN-1000.                                                                
019600     EXIT.                                                                
019700                                                                          
019800 2000-EMITO-BANNER SECTION.                                               
019900*----------------------------                                             
020000                                                                          
020100     DISPLAY ' '.                                                         
020200     DISPLAY '************************************************'.          
020300     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'.          
020400     DISPLAY '************************************************'.          
020500     DISPLAY '*                                               '.          
020600     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.                       
020700     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.                        
020800     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.                        
020900     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.                      
021000     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.                         
021100     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.                        
021200     DISPLAY '* MENSAJE-2    : ' MSG.                                     
021300     DISPLAY '* SEVERIDAD    : ' WS-SEVERIDAD.                            
021400     DISPLAY '* FECHA/HORA   : ' WS-FECHA-CANCELA ' '                     
021500             WS-HORA-CANCELA.                                             
021600     DISPLAY '*                                               '.          
021700     DISPLAY '************************************************'.          
021800     DISPLAY '*           SE CANCELA EL PROCESO              *'.          
021900     DISPLAY '************************************************'.          
022000                                                                          
022100 FIN-2000.                                                                
022200     EXIT.                                                                
022300                                                                          
022400 END PROGRAM CANCELA.                                                     
022500                                                                          
022600                                                                          
