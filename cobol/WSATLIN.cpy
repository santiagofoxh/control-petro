000100*----------------------------------------------------------------*        
000200* COPY DE LINEA DE IMPRESION DEL SAT-REPORT (CONTROL VOLUMETRICO)         
000300* USADA POR CPSATVOL.CBL, 132 POSICIONES, UNA LINEA POR ESTACION          
000400* Y COMBUSTIBLE, MAS LA LINEA DE TOTALES AL PIE                           
000500*----------------------------------------------------------------*        
000600 01  WSATLIN.                                                             
000700     05 SAT-L-ESTACION                 PIC X(20).                         
000800     05 FILLER                         PIC X(02).                         
000900     05 SAT-L-CODIGO                   PIC X(10).                         
001000     05 FILLER                         PIC X(02).                         
001100     05 SAT-L-COMBUSTIBLE              PIC X(15).                         
001200     05 FILLER                         PIC X(02).                         
001300     05 SAT-L-INV-INICIAL              PIC -ZZZ,ZZ9.9.                    
001400     05 FILLER                         PIC X(02).                         
001500     05 SAT-L-RECIBIDOS                PIC ZZZ,ZZ9.9.                     
001600     05 FILLER                         PIC X(02).                         
001700     05 SAT-L-VENDIDOS                 PIC ZZZ,ZZ9.9.                     
001800     05 FILLER                         PIC X(02).                         
001900     05 SAT-L-INV-FINAL                PIC ZZZ,ZZ9.9.                     
002000     05 FILLER                         PIC X(02).                         
002100     05 SAT-L-CAPACIDAD                PIC ZZZ,ZZ9.                       
002200     05 FILLER                         PIC X(02).                         
002300     05 SAT-L-PORCENTAJE               PIC ZZ9.9.                         
002400     05 SAT-L-PORC-SIGNO               PIC X(01) VALUE '%'.               
002500     05 FILLER                         PIC X(02).                         
002600     05 SAT-L-ESTADO                   PIC X(08).                         
002700     05 FILLER                         PIC X(11).                         
002800                                                                          
