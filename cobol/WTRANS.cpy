000100*----------------------------------------------------------------*        
000200* COPY DE REGISTRO DE TRANSACCION DE COMBUSTIBLE (WTRANS)                 
000300* UNA OCURRENCIA POR MOVIMIENTO DE RECEPCION O VENTA, ARCHIVO EN          
000400* ORDEN CRONOLOGICO (FECHA + HORA) SEGUN LO GENERA EL DESPACHO            
000500*----------------------------------------------------------------*        
000600 01  REG-TRANSACCION.                                                     
000700     05 TRX-ID-ESTACION                PIC 9(04).                         
000800     05 TRX-TIPO-COMBUSTIBLE           PIC X(07).                         
000900        88 88-TRX-MAGNA                          VALUE 'MAGNA  '.         
001000        88 88-TRX-PREMIUM                        VALUE 'PREMIUM'.         
001100        88 88-TRX-DIESEL                         VALUE 'DIESEL '.         
001200     05 TRX-TIPO-MOVIMIENTO            PIC X(08).                         
001300        88 88-TRX-RECIBIDO                       VALUE 'RECEIVED'.        
001400        88 88-TRX-VENDIDO                        VALUE 'SOLD    '.        
001500     05 TRX-LITROS                     PIC 9(07)V9.                       
001600     05 TRX-PRECIO                     PIC 9(03)V99.                      
001700     05 TRX-FECHA                      PIC 9(08).                         
001800     05 TRX-FECHA-R REDEFINES TRX-FECHA.                                  
001900        10 TRX-FECHA-AAAA              PIC 9(04).                         
002000        10 TRX-FECHA-MM                PIC 9(02).                         
002100        10 TRX-FECHA-DD                PIC 9(02).                         
002200     05 TRX-HORA                       PIC 9(04).                         
002300     05 TRX-HORA-R REDEFINES TRX-HORA.                                    
002400        10 TRX-HORA-HH                 PIC 9(02).                         
002500        10 TRX-HORA-MI                 PIC 9(02).                         
002600     05 FILLER                         PIC X(04).                         
002700                                                                          
