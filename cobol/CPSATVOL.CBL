000100******************************************************************        
000200* PROGRAM-ID.  CPSATVOL                                          *        
000300* AUTHOR.      EDUARDO PALMEYRO                                  *        
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                     *        
000500* DATE-WRITTEN. 03/05/1990.                                      *        
000600* DATE-COMPILED.                                                 *        
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM                 *        
000800******************************************************************        
000900* CONTROL VOLUMETRICO DIARIO PARA LA SAT.  POR CADA ESTACION     *        
001000* ACTIVA (EN ORDEN DE EST-CODIGO) Y POR CADA COMBUSTIBLE (MAGNA, *        
001100* PREMIUM, DIESEL) CALCULA EL RESUMEN DIARIO: LITROS RECIBIDOS,  *        
001200* LITROS VENDIDOS, INVENTARIO DE CIERRE Y EL INVENTARIO INICIAL  *        
001300* DERIVADO (CIERRE - RECIBIDOS + VENDIDOS).  IMPRIME UNA LINEA   *        
001400* POR ESTACION+COMBUSTIBLE MAS UNA LINEA DE TOTALES AL PIE.      *        
001500******************************************************************        
001600* HISTORIAL DE CAMBIOS                                           *        
001700*----------------------------------------------------------------*        
001800* 03/05/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM              *        
001900* 11/11/1993 E.PALMEYRO   AGREGA PORCENTAJE DE OCUPACION         *        
002000* 02/02/1996 R.SOSA       AGREGA CLASIFICACION DE ESTADO         *        
002100* 21/01/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES   *        
002200* 22/09/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI  *        
002300* 09/07/2004 J.ARROYO     TKT CP-0083 ADOPTADO POR CONTROL PETRO *        
002400* 09/07/2004 J.ARROYO     RENOMBRA REPORTE A SAT-REPORT          *        
002500* 14/12/2008 J.ARROYO     TKT CP-0201 AGREGA LINEA DE TOTALES    *        
002600* 18/06/2013 L.FIGUEROA   TKT CP-0455 ESTANDARIZA COLUMNAS 73-80 *        
002700******************************************************************        
002800                                                                          
002900 IDENTIFICATION DIVISION.                                                 
003000*-----------------------                                                  
003100 PROGRAM-ID.    CPSATVOL.                                                 
003200 AUTHOR.        EDUARDO PALMEYRO.                                         
003300 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
003400 DATE-WRITTEN.  03/05/1990.                                               
003500 DATE-COMPILED.                                                           
003600 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900*--------------------                                                     
004000 CONFIGURATION SECTION.                                                   
004100*---------------------                                                    
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600*--------------------                                                     
004700 FILE-CONTROL.                                                            
004800*------------                                                             
004900                                                                          
005000     SELECT ESTACIONES       ASSIGN TO ESTACION                           
005100                              ORGANIZATION IS LINE SEQUENTIAL             
005200                              FILE STATUS  IS FS-ESTACIONES.              
005300                                                                          
005400     SELECT TRANSACCIONES    ASSIGN TO TRANSACC                           
005500                              ORGANIZATION IS LINE SEQUENTIAL             
005600                              FILE STATUS  IS FS-TRANSACC.                
005700                                                                          
005800     SELECT INVENTARIO       ASSIGN TO INVENTARIO                         
005900                              ORGANIZATION IS INDEXED                     
006000                              ACCESS MODE  IS SEQUENTIAL                  
006100                              RECORD KEY   IS SNP-CLAVE-FD                
006200                              FILE STATUS  IS FS-INVENTARIO.              
006300                                                                          
006400     SELECT SATREPORT        ASSIGN TO SATREPORT                          
006500                              ORGANIZATION IS LINE SEQUENTIAL             
006600                              FILE STATUS  IS FS-SATREPORT.               
006700                                                                          
006800 DATA DIVISION.                                                           
006900*-------------                                                            
007000 FILE SECTION.                                                            
007100*------------                                                             
007200                                                                          
007300 FD  ESTACIONES                                                           
007400     RECORDING MODE IS F                                                  
007500     BLOCK 0.                                                             
007600 01  REG-ESTACION-FD              PIC X(127).                             
007700                                                                          
007800 FD  TRANSACCIONES                                                        
007900     RECORDING MODE IS F                                                  
008000     BLOCK 0.                                                             
008100 01  REG-TRANSACCION-FD           PIC X(048).                             
008200                                                                          
008300 FD  INVENTARIO                                                           
008400     RECORDING MODE IS F                                                  
008500     BLOCK 0.                                                             
008600 01  REG-INVENTARIO-FD.                                                   
008700     05 SNP-CLAVE-FD              PIC X(019).                             
008800     05 FILLER                    PIC X(017).                             
008900                                                                          
009000 FD  SATREPORT                                                            
009100     RECORDING MODE IS F                                                  
009200     BLOCK 0.                                                             
009300 01  REG-SATREPORT-FD             PIC X(132).                             
009400                                                                          
009500 WORKING-STORAGE SECTION.                                                 
009600*-----------------------                                                  
009700 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPSATVOL'.             
009800                                                                          
009900 77  FS-ESTACIONES                PIC X(02) VALUE ' '.                    
010000     88 88-FS-ESTAC-OK                       VALUE '00'.                  
010100     88 88-FS-ESTAC-EOF                      VALUE '10'.                  
010200 77  WS-OPEN-ESTACIONES           PIC X     VALUE 'N'.                    
010300     88 88-OPEN-ESTAC-SI                     VALUE 'S'.                   
010400     88 88-OPEN-ESTAC-NO                     VALUE 'N'.                   
010500                                                                          
010600 77  FS-TRANSACC                  PIC X(02) VALUE ' '.                    
010700     88 88-FS-TRX-OK                         VALUE '00'.                  
010800     88 88-FS-TRX-EOF                        VALUE '10'.                  
010900 77  WS-OPEN-TRANSACC             PIC X     VALUE 'N'.                    
011000     88 88-OPEN-TRX-SI                       VALUE 'S'.                   
011100     88 88-OPEN-TRX-NO                       VALUE 'N'.                   
011200                                                                          
011300 77  FS-INVENTARIO                PIC X(02) VALUE ' '.                    
011400     88 88-FS-INV-OK                         VALUE '00'.                  
011500     88 88-FS-INV-EOF                        VALUE '10'.                  
011600 77  WS-OPEN-INVENTARIO           PIC X     VALUE 'N'.                    
011700     88 88-OPEN-INV-SI                       VALUE 'S'.                   
011800     88 88-OPEN-INV-NO                       VALUE 'N'.                   
011900                                                                          
012000 77  FS-SATREPORT                 PIC X(02) VALUE ' '.                    
012100     88 88-FS-SAT-OK                         VALUE '00'.                  
012200 77  WS-OPEN-SATREPORT            PIC X     VALUE 'N'.                    
012300     88 88-OPEN-SAT-SI                       VALUE 'S'.                   
012400     88 88-OPEN-SAT-NO                       VALUE 'N'.                   
012500                                                                          
012600 77  WS-LEIDOS-ESTAC              PIC S9(05) COMP VALUE 0.                
012700 77  WS-LEIDOS-TRX                PIC S9(09) COMP VALUE 0.                
012800 77  WS-LEIDOS-INV                PIC S9(09) COMP VALUE 0.                
012900 77  WS-GRABADOS-SAT              PIC S9(09) COMP VALUE 0.                
013000                                                                          
013100 77  WS-PARRAFO                   PIC X(30) VALUE ' '.                    
013200 77  WS-FECHA-PROCESO             PIC 9(08) VALUE 0.                      
013300 77  WS-IDX-COMB                  PIC S9(01) COMP VALUE 0.                
013400 77  IDX-ESTA                     PIC S9(05) COMP VALUE 0.                
013500 77  IDX-EST-SRCH                 PIC S9(05) COMP VALUE 0.                
013600                                                                          
013700*----------------------------------------------------------------*        
013800* NOMBRES DE COMBUSTIBLE PARA IMPRESION, VECTOR REDEFINIDO PARA           
013900* ACCESO POR NUMERO DE COMBUSTIBLE (1=MAGNA 2=PREMIUM 3=DIESEL)           
014000*----------------------------------------------------------------*        
014100 01  WS-NOMBRES-COMBUSTIBLE.                                              
014200     05 FILLER                 PIC X(15) VALUE 'Magna (Regular)'.         
014300     05 FILLER                 PIC X(15) VALUE 'Premium        '.         
014400     05 FILLER                 PIC X(15) VALUE 'Diesel         '.         
014500 01  WS-NOMBRES-COMBUSTIBLE-R REDEFINES                                   
014600     WS-NOMBRES-COMBUSTIBLE.                                              
014700     05 WS-NOM-COMB                OCCURS 3 TIMES PIC X(15).              
014800                                                                          
014900 01  WS-CODIGOS-COMBUSTIBLE.                                              
015000     05 FILLER                    PIC X(07) VALUE 'MAGNA  '.              
015100     05 FILLER                    PIC X(07) VALUE 'PREMIUM'.              
015200     05 FILLER                    PIC X(07) VALUE 'DIESEL '.              
015300 01  WS-CODIGOS-COMBUSTIBLE-R REDEFINES                                   
015400     WS-CODIGOS-COMBUSTIBLE.                                              
015500     05 WS-COD-COMB                OCCURS 3 TIMES PIC X(07).              
015600                                                                          
015700*----------------------------------------------------------------*        
015800* TABLA DE ESTACIONES ACTIVAS, ORDEN DE ARCHIVO (EST-CODIGO ASC)          
015900*----------------------------------------------------------------*        
016000 01  WT-ESTACIONES.                                                       
016100     05 WT-EST-TABLA          OCCURS 300 TIMES                            
016200                               INDEXED BY IDX-WT-EST.                     
016300        10 WT-EST-ID               PIC 9(04).                             
016400        10 WT-EST-CODIGO           PIC X(10).                             
016500        10 WT-EST-NOMBRE           PIC X(30).                             
016600        10 WT-EST-CAPACIDADES.                                            
016700           15 WT-EST-CAP-MAGNA     PIC 9(06).                             
016800           15 WT-EST-CAP-PREMIUM   PIC 9(06).                             
016900           15 WT-EST-CAP-DIESEL    PIC 9(06).                             
017000        10 WT-EST-CAPS-R REDEFINES                                        
017100           WT-EST-CAPACIDADES.                                            
017200           15 WT-EST-CAP-TABLA     PIC 9(06) OCCURS 3 TIMES.              
017300                                                                          
017400 01  WS-EST-CONTROL.                                                      
017500     05 WS-EST-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
017600     05 WS-EST-MAX-OCCURS         PIC S9(05) COMP VALUE 300.              
017700                                                                          
017800*----------------------------------------------------------------*        
017900* TABLA DE TRANSACCIONES DEL DIA DE PROCESO, PARA ACUMULAR                
018000* RECIBIDOS/VENDIDOS POR ESTACION+COMBUSTIBLE                             
018100*----------------------------------------------------------------*        
018200 01  WT-RESUMEN-DIARIO.                                                   
018300     05 WT-RES-TABLA           OCCURS 900 TIMES                           
018400                                INDEXED BY IDX-WT-RES.                    
018500        10 WT-RES-ID-ESTACION      PIC 9(04).                             
018600        10 WT-RES-COMBUSTIBLE      PIC X(07).                             
018700        10 WT-RES-RECIBIDOS        PIC 9(07)V9  VALUE 0.                  
018800        10 WT-RES-VENDIDOS         PIC 9(07)V9  VALUE 0.                  
018900        10 WT-RES-CIERRE           PIC 9(07)V9  VALUE 0.                  
019000                                                                          
019100 01  WS-RES-CONTROL.                                                      
019200     05 WS-RES-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
019300     05 WS-RES-MAX-OCCURS         PIC S9(05) COMP VALUE 900.              
019400                                                                          
019500 01  WS-RES-CLAVE-BUSCADA.                                                
019600     05 WS-BUSCO-ID-ESTACION      PIC 9(04) VALUE 0.                      
019700     05 WS-BUSCO-COMBUSTIBLE      PIC X(07) VALUE ' '.                    
019800                                                                          
019900*----------------------------------------------------------------*        
020000* AREA DE TRABAJO DEL RESUMEN DIARIO (DAILY SUMMARY) POR CADA             
020100* ESTACION+COMBUSTIBLE AL MOMENTO DE IMPRIMIR                             
020200*----------------------------------------------------------------*        
020300 01  WS-RESUMEN-ACTUAL.                                                   
020400     05 SUM-RECIBIDOS              PIC 9(07)V9 VALUE 0.                   
020500     05 SUM-VENDIDOS               PIC 9(07)V9 VALUE 0.                   
020600     05 SUM-CIERRE                 PIC 9(07)V9 VALUE 0.                   
020700     05 SUM-INICIAL                PIC S9(07)V9 VALUE 0.                  
020800     05 SUM-CAPACIDAD              PIC 9(06)    VALUE 0.                  
020900     05 SUM-PORCENTAJE             PIC 9(03)V9  VALUE 0.                  
021000     05 SUM-ESTADO                 PIC X(08)    VALUE ' '.                
021100                                                                          
021200 77  WS-TOTAL-RECIBIDOS            PIC 9(09)V9 COMP-3 VALUE 0.            
021300 77  WS-TOTAL-VENDIDOS             PIC 9(09)V9 COMP-3 VALUE 0.            
021400                                                                          
021500 01  WS-CURRENT-DATE.                                                     
021600     05 WS-CURRENT-DATE-DATE.                                             
021700        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
021800        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
021900        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
022000     05 WS-CURRENT-DATE-TIME.                                             
022100        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
022200        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
022300        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
022400                                                                          
022500*----------------------------------------------------------------*        
022600* AREA DE COMUNICACION CON LA RUTINA GENERAL DE CANCELACION               
022700*----------------------------------------------------------------*        
022800 COPY WCANCELA.                                                           
022900                                                                          
023000 COPY WESTAC.                                                             
023100                                                                          
023200 COPY WTRANS.                                                             
023300                                                                          
023400 COPY WSNAP.                                                              
023500                                                                          
023600 COPY WSATLIN.                                                            
023700                                                                          
023800 PROCEDURE DIVISION.                                                      
023900*------------------                                                       
024000                                                                          
024100 00000-CUERPO-PRINCIPAL.                                                  
024200*-----------------------                                                  
024300                                                                          
024400     PERFORM 10000-INICIO.                                                
024500                                                                          
024600     PERFORM 20000-PROCESO                                                
024700       UNTIL 88-FS-TRX-EOF.                                               
024800                                                                          
024900     PERFORM 21000-CIERRO-INVENTARIO.                                     
025000                                                                          
025100     PERFORM 25000-IMPRIMO-RESUMEN.                                       
025200                                                                          
025300     PERFORM 30000-FINALIZO.                                              
025400                                                                          
025500     STOP RUN.                                                            
025600                                                                          
025700 10000-INICIO.                                                            
025800*-------------                                                            
025900                                                                          
026000     INITIALIZE WCANCELA.                                                 
026100     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
026200                                                                          
026300     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
026400     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-PROCESO.                 
026500                                                                          
026600     PERFORM 10100-ABRO-ARCHIVOS.                                         
026700                                                                          
026800     PERFORM 10200-CARGO-ESTACIONES.                                      
026900                                                                          
027000     PERFORM 10300-CARGO-INVENTARIO.                                      
027100                                                                          
027200     PERFORM 11000-1RA-LECTURA-TRX.                                       
027300                                                                          
027400 FIN-10000.                                                               
027500     EXIT.                                                                
027600                                                                          
027700 10100-ABRO-ARCHIVOS.                                                     
027800*-------------------                                                      
027900                                                                          
028000     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                       
028100                                                                          
028200     OPEN INPUT ESTACIONES.                                               
028300     EVALUATE FS-ESTACIONES                                               
028400         WHEN '00'                                                        
028500              SET 88-OPEN-ESTAC-SI      TO TRUE                           
028600         WHEN OTHER                                                       
028700              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
028800              MOVE 'ESTACION'           TO WCANCELA-RECURSO               
028900              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
029000              MOVE FS-ESTACIONES        TO WCANCELA-CODRET                
029100              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
029200              PERFORM 99999-CANCELO                                       
029300     END-EVALUATE.                                                        
029400                                                                          
029500     OPEN INPUT TRANSACCIONES.                                            
029600     EVALUATE FS-TRANSACC                                                 
029700         WHEN '00'                                                        
029800              SET 88-OPEN-TRX-SI        TO TRUE                           
029900         WHEN OTHER                                                       
030000              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
030100              MOVE 'TRANSACC'           TO WCANCELA-RECURSO               
030200              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
030300              MOVE FS-TRANSACC          TO WCANCELA-CODRET                
030400              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
030500              PERFORM 99999-CANCELO                                       
030600     END-EVALUATE.                                                        
030700                                                                          
030800     OPEN INPUT INVENTARIO.                                               
030900     EVALUATE FS-INVENTARIO                                               
031000         WHEN '00'                                                        
031100              SET 88-OPEN-INV-SI        TO TRUE                           
031200         WHEN OTHER                                                       
031300              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
031400              MOVE 'INVENTARIO'         TO WCANCELA-RECURSO               
031500              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
031600              MOVE FS-INVENTARIO        TO WCANCELA-CODRET                
031700              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
031800              PERFORM 99999-CANCELO                                       
031900     END-EVALUATE.                                                        
032000                                                                          
032100     OPEN OUTPUT SATREPORT.                                               
032200     EVALUATE FS-SATREPORT                                                
032300         WHEN '00'                                                        
032400              SET 88-OPEN-SAT-SI        TO TRUE                           
032500         WHEN OTHER                                                       
032600              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
032700              MOVE 'SATREPORT'          TO WCANCELA-RECURSO               
032800              MOVE 'OPEN OUTPUT'        TO WCANCELA-OPERACION             
032900              MOVE FS-SATREPORT         TO WCANCELA-CODRET                
033000              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
033100              PERFORM 99999-CANCELO                                       
033200     END-EVALUATE.                                                        
033300                                                                          
033400 FIN-10100.                                                               
033500     EXIT.                                                                
033600                                                                          
033700 10200-CARGO-ESTACIONES.                                                  
033800*-----------------------                                                  
033900                                                                          
034000     PERFORM 10210-READ-ESTACION                                          
034100       UNTIL 88-FS-ESTAC-EOF.                                             
034200                                                                          
034300 FIN-10200.                                                               
034400     EXIT.                                                                
034500                                                                          
034600 10210-READ-ESTACION.                                                     
034700*--------------------                                                     
034800                                                                          
034900     MOVE '10210-READ-ESTACION'       TO WS-PARRAFO.                      
035000                                                                          
035100     INITIALIZE REG-ESTACION.                                             
035200                                                                          
035300     READ ESTACIONES INTO REG-ESTACION.                                   
035400                                                                          
035500     EVALUATE TRUE                                                        
035600         WHEN 88-FS-ESTAC-OK                                              
035700              ADD 1                   TO WS-LEIDOS-ESTAC                  
035800              PERFORM 10220-INCORPORO-ESTACION                            
035900                                                                          
036000         WHEN 88-FS-ESTAC-EOF                                             
036100              CONTINUE                                                    
036200                                                                          
036300         WHEN OTHER                                                       
036400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
036500              MOVE 'ESTACION'         TO WCANCELA-RECURSO                 
036600              MOVE 'READ'             TO WCANCELA-OPERACION               
036700              MOVE FS-ESTACIONES      TO WCANCELA-CODRET                  
036800              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
036900              PERFORM 99999-CANCELO                                       
037000     END-EVALUATE.                                                        
037100                                                                          
037200 FIN-10210.                                                               
037300     EXIT.                                                                
037400                                                                          
037500 10220-INCORPORO-ESTACION.                                                
037600*-------------------------                                                
037700                                                                          
037800     IF NOT 88-EST-ACTIVA                                                 
037900        GO TO FIN-10220                                                   
038000     END-IF.                                                              
038100                                                                          
038200     ADD 1                            TO WS-EST-ULTIMO-CARGADO.           
038300                                                                          
038400     IF WS-EST-ULTIMO-CARGADO > WS-EST-MAX-OCCURS                         
038500        MOVE '10220-INCORPORO-ESTACION' TO WCANCELA-PARRAFO               
038600        MOVE 'WT-ESTAC '                TO WCANCELA-RECURSO               
038700        MOVE 'ALTA ESTACION'            TO WCANCELA-OPERACION             
038800        MOVE WS-EST-ULTIMO-CARGADO      TO WCANCELA-CODRET                
038900        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
039000                                        TO WCANCELA-MENSAJE               
039100        PERFORM 99999-CANCELO                                             
039200     END-IF.                                                              
039300                                                                          
039400     SET IDX-WT-EST TO WS-EST-ULTIMO-CARGADO.                             
039500                                                                          
039600     MOVE EST-ID                  TO WT-EST-ID (IDX-WT-EST).              
039700     MOVE EST-CODIGO              TO WT-EST-CODIGO (IDX-WT-EST).          
039800     MOVE EST-NOMBRE               TO WT-EST-NOMBRE (IDX-WT-EST).         
039900     MOVE EST-CAP-MAGNA     TO WT-EST-CAP-MAGNA                           
040000                                  (IDX-WT-EST).                           
040100     MOVE EST-CAP-PREMIUM   TO WT-EST-CAP-PREMIUM                         
040200                                  (IDX-WT-EST).                           
040300     MOVE EST-CAP-DIESEL    TO WT-EST-CAP-DIESEL                          
040400                                  (IDX-WT-EST).                           
040500                                                                          
040600 FIN-10220.                                                               
040700     EXIT.                                                                
040800                                                                          
040900 10300-CARGO-INVENTARIO.                                                  
041000*-----------------------                                                  
041100                                                                          
041200     PERFORM 10310-READ-INVENTARIO                                        
041300       UNTIL 88-FS-INV-EOF.                                               
041400                                                                          
041500 FIN-10300.                                                               
041600     EXIT.                                                                
041700                                                                          
041800 10310-READ-INVENTARIO.                                                   
041900*----------------------                                                   
042000                                                                          
042100     MOVE '10310-READ-INVENTARIO'     TO WS-PARRAFO.                      
042200                                                                          
042300     INITIALIZE REG-INVENTARIO.                                           
042400                                                                          
042500     READ INVENTARIO INTO REG-INVENTARIO.                                 
042600                                                                          
042700     EVALUATE TRUE                                                        
042800         WHEN 88-FS-INV-OK                                                
042900              ADD 1                   TO WS-LEIDOS-INV                    
043000              IF SNP-FECHA = WS-FECHA-PROCESO                             
043100                 PERFORM 10320-ACUMULO-CIERRE                             
043200              END-IF                                                      
043300                                                                          
043400         WHEN 88-FS-INV-EOF                                               
043500              CONTINUE                                                    
043600                                                                          
043700         WHEN OTHER                                                       
043800              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
043900              MOVE 'INVENTARIO'       TO WCANCELA-RECURSO                 
044000              MOVE 'READ'             TO WCANCELA-OPERACION               
044100              MOVE FS-INVENTARIO      TO WCANCELA-CODRET                  
044200              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
044300              PERFORM 99999-CANCELO                                       
044400     END-EVALUATE.                                                        
044500                                                                          
044600 FIN-10310.                                                               
044700     EXIT.                                                                
044800                                                                          
044900 10320-ACUMULO-CIERRE.                                                    
045000*---------------------                                                    
045100                                                                          
045200     MOVE SNP-ID-ESTACION              TO WS-BUSCO-ID-ESTACION.           
045300     MOVE SNP-TIPO-COMBUSTIBLE          TO WS-BUSCO-COMBUSTIBLE.          
045400                                                                          
045500     PERFORM 20500-UBICO-RESUMEN.                                         
045600                                                                          
045700     MOVE SNP-LITROS             TO WT-RES-CIERRE (IDX-WT-RES).           
045800                                                                          
045900 FIN-10320.                                                               
046000     EXIT.                                                                
046100                                                                          
046200 11000-1RA-LECTURA-TRX.                                                   
046300*----------------------                                                   
046400                                                                          
046500     PERFORM 11100-READ-TRANSACCION.                                      
046600                                                                          
046700     IF 88-FS-TRX-EOF                                                     
046800        DISPLAY ' '                                                       
046900        DISPLAY '*** ARCHIVO TRANSACCIONES VACIO ***'                     
047000     END-IF.                                                              
047100                                                                          
047200 FIN-11000.                                                               
047300     EXIT.                                                                
047400                                                                          
047500 11100-READ-TRANSACCION.                                                  
047600*-----------------------                                                  
047700                                                                          
047800     MOVE '11100-READ-TRANSACCION'    TO WS-PARRAFO.                      
047900                                                                          
048000     INITIALIZE REG-TRANSACCION.                                          
048100                                                                          
048200     READ TRANSACCIONES INTO REG-TRANSACCION.                             
048300                                                                          
048400     EVALUATE TRUE                                                        
048500         WHEN 88-FS-TRX-OK                                                
048600              ADD 1                   TO WS-LEIDOS-TRX                    
048700                                                                          
048800         WHEN 88-FS-TRX-EOF                                               
048900              CONTINUE                                                    
049000                                                                          
049100         WHEN OTHER                                                       
049200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
049300              MOVE 'TRANSACC'         TO WCANCELA-RECURSO                 
049400              MOVE 'READ'             TO WCANCELA-OPERACION               
049500              MOVE FS-TRANSACC        TO WCANCELA-CODRET                  
049600              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
049700              PERFORM 99999-CANCELO                                       
049800     END-EVALUATE.                                                        
049900                                                                          
050000 FIN-11100.                                                               
050100     EXIT.                                                                
050200                                                                          
050300 20000-PROCESO.                                                           
050400*--------------                                                           
050500                                                                          
050600     IF TRX-FECHA = WS-FECHA-PROCESO                                      
050700        MOVE TRX-ID-ESTACION          TO WS-BUSCO-ID-ESTACION             
050800        MOVE TRX-TIPO-COMBUSTIBLE      TO WS-BUSCO-COMBUSTIBLE            
050900        PERFORM 20500-UBICO-RESUMEN                                       
051000        IF 88-TRX-RECIBIDO                                                
051100           ADD TRX-LITROS  TO WT-RES-RECIBIDOS (IDX-WT-RES)               
051200        ELSE                                                              
051300           ADD TRX-LITROS  TO WT-RES-VENDIDOS (IDX-WT-RES)                
051400        END-IF                                                            
051500     END-IF.                                                              
051600                                                                          
051700     PERFORM 11100-READ-TRANSACCION.                                      
051800                                                                          
051900 FIN-20000.                                                               
052000     EXIT.                                                                
052100                                                                          
052200 20500-UBICO-RESUMEN.                                                     
052300*--------------------                                                     
052400                                                                          
052500     SET IDX-EST-SRCH TO 1.                                               
052600     SET IDX-WT-RES  TO 0.                                                
052700                                                                          
052800     SEARCH WT-RES-TABLA VARYING IDX-EST-SRCH                             
052900         AT END                                                           
053000              PERFORM 20510-INCORPORO-RESUMEN                             
053100         WHEN                                                             
053200              WT-RES-ID-ESTACION (IDX-WT-RES) =                           
053300              WS-BUSCO-ID-ESTACION                                        
053400              AND WT-RES-COMBUSTIBLE (IDX-WT-RES) =                       
053500                  WS-BUSCO-COMBUSTIBLE                                    
053600              CONTINUE                                                    
053700     END-SEARCH.                                                          
053800                                                                          
053900 FIN-20500.                                                               
054000     EXIT.                                                                
054100                                                                          
054200 20510-INCORPORO-RESUMEN.                                                 
054300*------------------------                                                 
054400                                                                          
054500     ADD 1                            TO WS-RES-ULTIMO-CARGADO.           
054600                                                                          
054700     IF WS-RES-ULTIMO-CARGADO > WS-RES-MAX-OCCURS                         
054800        MOVE '20510-INCORPORO-RESUMEN'  TO WCANCELA-PARRAFO               
054900        MOVE 'WT-RESUMEN'               TO WCANCELA-RECURSO               
055000        MOVE 'ALTA RESUMEN'             TO WCANCELA-OPERACION             
055100        MOVE WS-RES-ULTIMO-CARGADO      TO WCANCELA-CODRET                
055200        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
055300                                        TO WCANCELA-MENSAJE               
055400        PERFORM 99999-CANCELO                                             
055500     END-IF.                                                              
055600                                                                          
055700     SET IDX-WT-RES TO WS-RES-ULTIMO-CARGADO.                             
055800                                                                          
055900     MOVE WS-BUSCO-ID-ESTACION  TO                                        
056000          WT-RES-ID-ESTACION (IDX-WT-RES).                                
056100     MOVE WS-BUSCO-COMBUSTIBLE  TO                                        
056200          WT-RES-COMBUSTIBLE (IDX-WT-RES).                                
056300                                                                          
056400 FIN-20510.                                                               
056500     EXIT.                                                                
056600                                                                          
056700 21000-CIERRO-INVENTARIO.                                                 
056800*------------------------                                                 
056900                                                                          
057000     CONTINUE.                                                            
057100                                                                          
057200 FIN-21000.                                                               
057300     EXIT.                                                                
057400                                                                          
057500 25000-IMPRIMO-RESUMEN.                                                   
057600*----------------------                                                   
057700                                                                          
057800     MOVE 1                           TO IDX-ESTA.                        
057900                                                                          
058000     PERFORM 25050-PROCESO-ESTACION                                       
058100       UNTIL IDX-ESTA > WS-EST-ULTIMO-CARGADO.                            
058200                                                                          
058300     PERFORM 25500-ARMO-TOTALES.                                          
058400     PERFORM 25400-WRITE-SATREPORT.                                       
058500                                                                          
058600 FIN-25000.                                                               
058700     EXIT.                                                                
058800                                                                          
058900 25050-PROCESO-ESTACION.                                                  
059000*-----------------------                                                  
059100                                                                          
059200     MOVE 1                           TO WS-IDX-COMB.                     
059300                                                                          
059400     PERFORM 25060-PROCESO-COMBUSTIBLE                                    
059500       UNTIL WS-IDX-COMB > 3.                                             
059600                                                                          
059700     ADD 1                            TO IDX-ESTA.                        
059800                                                                          
059900 FIN-25050.                                                               
060000     EXIT.                                                                
060100                                                                          
060200 25060-PROCESO-COMBUSTIBLE.                                               
060300*-------------------------                                                
060400                                                                          
060500     PERFORM 25100-CALCULO-RESUMEN.                                       
060600     PERFORM 25200-CLASIFICO-ESTADO.                                      
060700     PERFORM 25300-ARMO-DETALLE.                                          
060800     PERFORM 25400-WRITE-SATREPORT.                                       
060900                                                                          
061000     ADD 1                            TO WS-IDX-COMB.                     
061100                                                                          
061200 FIN-25060.                                                               
061300     EXIT.                                                                
061400                                                                          
061500 25100-CALCULO-RESUMEN.                                                   
061600*----------------------                                                   
061700                                                                          
061800     MOVE ZERO                        TO SUM-RECIBIDOS                    
061900                                          SUM-VENDIDOS                    
062000                                          SUM-CIERRE                      
062100                                          SUM-INICIAL.                    
062200                                                                          
062300     MOVE WT-EST-CAP-TABLA (IDX-ESTA WS-IDX-COMB)                         
062400                                       TO SUM-CAPACIDAD.                  
062500                                                                          
062600     SET IDX-EST-SRCH TO 1.                                               
062700     SET IDX-WT-RES   TO 0.                                               
062800                                                                          
062900     SEARCH WT-RES-TABLA VARYING IDX-EST-SRCH                             
063000         AT END                                                           
063100              CONTINUE                                                    
063200         WHEN                                                             
063300              WT-RES-ID-ESTACION (IDX-WT-RES) =                           
063400              WT-EST-ID (IDX-ESTA)                                        
063500              AND WT-RES-COMBUSTIBLE (IDX-WT-RES) =                       
063600                  WS-COD-COMB (WS-IDX-COMB)                               
063700              MOVE WT-RES-RECIBIDOS (IDX-WT-RES) TO SUM-RECIBIDOS         
063800              MOVE WT-RES-VENDIDOS  (IDX-WT-RES) TO SUM-VENDIDOS          
063900              MOVE WT-RES-CIERRE    (IDX-WT-RES) TO SUM-CIERRE            
064000     END-SEARCH.                                                          
064100                                                                          
064200     IF SUM-CAPACIDAD > ZERO                                              
064300        COMPUTE SUM-PORCENTAJE ROUNDED =                                  
064400                SUM-CIERRE / SUM-CAPACIDAD * 100                          
064500     ELSE                                                                 
064600        MOVE ZERO                     TO SUM-PORCENTAJE                   
064700     END-IF.                                                              
064800                                                                          
064900     COMPUTE SUM-INICIAL =                                                
065000             SUM-CIERRE - SUM-RECIBIDOS + SUM-VENDIDOS.                   
065100                                                                          
065200     ADD SUM-RECIBIDOS                TO WS-TOTAL-RECIBIDOS.              
065300     ADD SUM-VENDIDOS                 TO WS-TOTAL-VENDIDOS.               
065400                                                                          
065500 FIN-25100.                                                               
065600     EXIT.                                                                
065700                                                                          
065800 25200-CLASIFICO-ESTADO.                                                  
065900*-----------------------                                                  
066000                                                                          
066100     EVALUATE TRUE                                                        
066200         WHEN SUM-PORCENTAJE > 40.0                                       
066300              MOVE 'Normal  '         TO SUM-ESTADO                       
066400         WHEN SUM-PORCENTAJE > 25.0                                       
066500              MOVE 'Bajo    '         TO SUM-ESTADO                       
066600         WHEN OTHER                                                       
066700              MOVE 'Critico '         TO SUM-ESTADO                       
066800     END-EVALUATE.                                                        
066900                                                                          
067000 FIN-25200.                                                               
067100     EXIT.                                                                
067200                                                                          
067300 25300-ARMO-DETALLE.                                                      
067400*-------------------                                                      
067500                                                                          
067600     MOVE SPACES                      TO WSATLIN.                         
067700                                                                          
067800     MOVE WT-EST-NOMBRE (IDX-ESTA)     TO SAT-L-ESTACION.                 
067900     MOVE WT-EST-CODIGO (IDX-ESTA)     TO SAT-L-CODIGO.                   
068000     MOVE WS-NOM-COMB (WS-IDX-COMB)    TO SAT-L-COMBUSTIBLE.              
068100     MOVE SUM-INICIAL                  TO SAT-L-INV-INICIAL.              
068200     MOVE SUM-RECIBIDOS                TO SAT-L-RECIBIDOS.                
068300     MOVE SUM-VENDIDOS                 TO SAT-L-VENDIDOS.                 
068400     MOVE SUM-CIERRE                   TO SAT-L-INV-FINAL.                
068500     MOVE SUM-CAPACIDAD                TO SAT-L-CAPACIDAD.                
068600     MOVE SUM-PORCENTAJE               TO SAT-L-PORCENTAJE.               
068700     MOVE SUM-ESTADO                   TO SAT-L-ESTADO.                   
068800                                                                          
068900 FIN-25300.                                                               
069000     EXIT.                                                                
069100                                                                          
069200 25400-WRITE-SATREPORT.                                                   
069300*----------------------                                                   
069400                                                                          
069500     MOVE '25400-WRITE-SATREPORT'    TO WS-PARRAFO.                       
069600                                                                          
069700     WRITE REG-SATREPORT-FD          FROM WSATLIN.                        
069800                                                                          
069900     EVALUATE FS-SATREPORT                                                
070000         WHEN '00'                                                        
070100              ADD 1                   TO WS-GRABADOS-SAT                  
070200         WHEN OTHER                                                       
070300              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
070400              MOVE 'SATREPORT'        TO WCANCELA-RECURSO                 
070500              MOVE 'WRITE'            TO WCANCELA-OPERACION               
070600              MOVE FS-SATREPORT       TO WCANCELA-CODRET                  
070700              MOVE WSATLIN            TO WCANCELA-MENSAJE                 
070800              PERFORM 99999-CANCELO                                       
070900     END-EVALUATE.                                                        
071000                                                                          
071100 FIN-25400.                                                               
071200     EXIT.                                                                
071300                                                                          
071400 25500-ARMO-TOTALES.                                                      
071500*-------------------                                                      
071600                                                                          
071700     MOVE SPACES                      TO WSATLIN.                         
071800                                                                          
071900     MOVE 'TOTALES'                   TO SAT-L-ESTACION.                  
072000     MOVE WS-TOTAL-RECIBIDOS          TO SAT-L-RECIBIDOS.                 
072100     MOVE WS-TOTAL-VENDIDOS           TO SAT-L-VENDIDOS.                  
072200                                                                          
072300 FIN-25500.                                                               
072400     EXIT.                                                                
072500                                                                          
072600 30000-FINALIZO.                                                          
072700*---------------                                                          
072800                                                                          
072900     PERFORM 30100-TOTALES-CONTROL.                                       
073000                                                                          
073100     PERFORM 31000-CIERRO-ARCHIVOS.                                       
073200                                                                          
073300 FIN-30000.                                                               
073400     EXIT.                                                                
073500                                                                          
073600 30100-TOTALES-CONTROL.                                                   
073700*----------------------                                                   
073800                                                                          
073900     DISPLAY ' '.                                                         
074000     DISPLAY '****************************************'.                  
074100     DISPLAY 'TOTALES DE CONTROL PGM: CPSATVOL        '.                  
074200     DISPLAY '****************************************'.                  
074300     DISPLAY '* ESTACIONES CARGADAS     : ' WS-EST-ULTIMO-CARGADO.        
074400     DISPLAY '* TRANSACCIONES LEIDAS      : ' WS-LEIDOS-TRX.              
074500     DISPLAY '* LINEAS SAT-REPORT GRABADAS: ' WS-GRABADOS-SAT.            
074600     DISPLAY '****************************************'.                  
074700     DISPLAY ' '.                                                         
074800                                                                          
074900 FIN-30100.                                                               
075000     EXIT.                                                                
075100                                                                          
075200 31000-CIERRO-ARCHIVOS.                                                   
075300*----------------------                                                   
075400                                                                          
075500     IF 88-OPEN-ESTAC-SI                                                  
075600        SET 88-OPEN-ESTAC-NO          TO TRUE                             
075700        CLOSE ESTACIONES                                                  
075800     END-IF.                                                              
075900                                                                          
076000     IF 88-OPEN-TRX-SI                                                    
076100        SET 88-OPEN-TRX-NO            TO TRUE                             
076200        CLOSE TRANSACCIONES                                               
076300     END-IF.                                                              
076400                                                                          
076500     IF 88-OPEN-INV-SI                                                    
076600        SET 88-OPEN-INV-NO            TO TRUE                             
076700        CLOSE INVENTARIO                                                  
076800     END-IF.                                                              
076900                                                                          
077000     IF 88-OPEN-SAT-SI                                                    
077100        SET 88-OPEN-SAT-NO            TO TRUE                             
077200        CLOSE SATREPORT                                                   
077300     END-IF.                                                              
077400                                                                          
077500 FIN-31000.                                                               
077600     EXIT.                                                                
077700                                                                          
077800 99999-CANCELO.                                                           
077900*--------------                                                           
078000                                                                          
078100     PERFORM 31000-CIERRO-ARCHIVOS.                                       
078200                                                                          
078300     CALL 'CANCELA' USING WCANCELA.                                       
078400                                                                          
078500     STOP RUN.                                                            
078600                                                                          
078700 FIN-99999.                                                               
078800     EXIT.                                                                
078900                                                                          
079000 END PROGRAM CPSATVOL.                                                    
079100                                                                          
