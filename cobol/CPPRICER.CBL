000100******************************************************************        
000200* PROGRAM-ID.  CPPRICER                                          *        
000300* AUTHOR.      EDUARDO PALMEYRO                                  *        
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                     *        
000500* DATE-WRITTEN. 25/07/1990.                                      *        
000600* DATE-COMPILED.                                                 *        
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM                 *        
000800******************************************************************        
000900* REPORTE DE PRECIOS Y TARIFAS VIGENTES.  POR CADA ESTACION      *        
001000* ACTIVA (ORDEN DE CODIGO) IMPRIME LOS PRECIOS DE TABLA FIJA DE  *        
001100* MAGNA, PREMIUM Y DIESEL, CON LA COLUMNA DE DESCUENTOS EN       *        
001200* "N/A" Y LA OBSERVACION "PRECIO VIGENTE" POR REQUERIMIENTO.     *        
001300******************************************************************        
001400* HISTORIAL DE CAMBIOS                                           *        
001500*----------------------------------------------------------------*        
001600* 25/07/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM              *        
001700* 11/09/1995 R.SOSA       AGREGA COLUMNA DE OBSERVACIONES        *        
001800* 27/01/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES   *        
001900* 28/09/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI  *        
002000* 30/07/2004 J.ARROYO     TKT CP-0103 ADOPTADO POR CONTROL PETRO *        
002100* 30/07/2004 J.ARROYO     RENOMBRA REPORTE A PRICE-REPORT        *        
002200* 19/04/2011 J.ARROYO     TKT CP-0362 FIJA TABLA DE PRECIOS      *        
002300* 08/07/2013 L.FIGUEROA   TKT CP-0470 ESTANDARIZA COLUMNAS 73-80 *        
002400******************************************************************        
002500                                                                          
002600 IDENTIFICATION DIVISION.                                                 
002700*-----------------------                                                  
002800 PROGRAM-ID.    CPPRICER.                                                 
002900 AUTHOR.        EDUARDO PALMEYRO.                                         
003000 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
003100 DATE-WRITTEN.  25/07/1990.                                               
003200 DATE-COMPILED.                                                           
003300 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600*--------------------                                                     
003700 CONFIGURATION SECTION.                                                   
003800*---------------------                                                    
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300*--------------------                                                     
004400 FILE-CONTROL.                                                            
004500*------------                                                             
004600                                                                          
004700     SELECT ESTACIONES       ASSIGN TO ESTACION                           
004800                              ORGANIZATION IS LINE SEQUENTIAL             
004900                              FILE STATUS  IS FS-ESTACIONES.              
005000                                                                          
005100     SELECT PRICEREPORT      ASSIGN TO PRICEREPORT                        
005200                              ORGANIZATION IS LINE SEQUENTIAL             
005300                              FILE STATUS  IS FS-PRICEREPORT.             
005400                                                                          
005500 DATA DIVISION.                                                           
005600*-------------                                                            
005700 FILE SECTION.                                                            
005800*------------                                                             
005900                                                                          
006000 FD  ESTACIONES                                                           
006100     RECORDING MODE IS F                                                  
006200     BLOCK 0.                                                             
006300 01  REG-ESTACION-FD              PIC X(127).                             
006400                                                                          
006500 FD  PRICEREPORT                                                          
006600     RECORDING MODE IS F                                                  
006700     BLOCK 0.                                                             
006800 01  REG-PRICEREPORT-FD           PIC X(132).                             
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100*-----------------------                                                  
007200 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPPRICER'.             
007300                                                                          
007400 77  FS-ESTACIONES                PIC X(02) VALUE ' '.                    
007500     88 88-FS-ESTAC-OK                       VALUE '00'.                  
007600     88 88-FS-ESTAC-EOF                      VALUE '10'.                  
007700 77  WS-OPEN-ESTACIONES           PIC X     VALUE 'N'.                    
007800     88 88-OPEN-ESTAC-SI                     VALUE 'S'.                   
007900     88 88-OPEN-ESTAC-NO                     VALUE 'N'.                   
008000                                                                          
008100 77  FS-PRICEREPORT                PIC X(02) VALUE ' '.                   
008200     88 88-FS-PRC-OK                         VALUE '00'.                  
008300 77  WS-OPEN-PRICEREPORT          PIC X     VALUE 'N'.                    
008400     88 88-OPEN-PRC-SI                       VALUE 'S'.                   
008500     88 88-OPEN-PRC-NO                       VALUE 'N'.                   
008600                                                                          
008700 77  WS-LEIDOS-ESTAC              PIC S9(05) COMP VALUE 0.                
008800 77  WS-GRABADOS-PRC              PIC S9(09) COMP VALUE 0.                
008900                                                                          
009000 77  WS-PARRAFO                   PIC X(30) VALUE ' '.                    
009100                                                                          
009200*----------------------------------------------------------------*        
009300* TABLA DE PRECIOS FIJOS VIGENTES, VECTOR REDEFINIDO PARA                 
009400* ACCESO POR NUMERO DE COMBUSTIBLE (1=MAGNA 2=PREMIUM 3=DIESEL)           
009500*----------------------------------------------------------------*        
009600 01  WS-PRECIOS-COMBUSTIBLE.                                              
009700     05 FILLER                    PIC 9(03)V99 VALUE 23.45.               
009800     05 FILLER                    PIC 9(03)V99 VALUE 25.12.               
009900     05 FILLER                    PIC 9(03)V99 VALUE 24.78.               
010000 01  WS-PRECIOS-COMBUSTIBLE-R REDEFINES                                   
010100     WS-PRECIOS-COMBUSTIBLE.                                              
010200     05 WS-PRECIO-COMB             OCCURS 3 TIMES PIC 9(03)V99.           
010300                                                                          
010400*----------------------------------------------------------------*        
010500* FECHA DE PROCESO, VISTA AAAA/MM/DD PARA EL BANNER DE CONTROL            
010600*----------------------------------------------------------------*        
010700 01  WS-FECHA-PROCESO-AREA.                                               
010800     05 WS-FECHA-PROCESO          PIC 9(08) VALUE 0.                      
010900 01  WS-FECHA-PROCESO-R REDEFINES                                         
011000     WS-FECHA-PROCESO-AREA.                                               
011100     05 WS-FP-AAAA                PIC 9(04).                              
011200     05 WS-FP-MM                  PIC 9(02).                              
011300     05 WS-FP-DD                  PIC 9(02).                              
011400                                                                          
011500*----------------------------------------------------------------*        
011600* CAPACIDADES DE LA ESTACION EN CURSO, VISTA REDEFINIDA COMO              
011700* TABLA DE 3 POSICIONES PARA FUTURAS COMPARACIONES DE PRECIO              
011800*----------------------------------------------------------------*        
011900 01  WS-CAP-ESTACION-ACTUAL.                                              
012000     05 WS-CAP-MAGNA-ACT           PIC 9(06) VALUE 0.                     
012100     05 WS-CAP-PREMIUM-ACT         PIC 9(06) VALUE 0.                     
012200     05 WS-CAP-DIESEL-ACT          PIC 9(06) VALUE 0.                     
012300 01  WS-CAP-ESTACION-ACTUAL-R REDEFINES                                   
012400     WS-CAP-ESTACION-ACTUAL.                                              
012500     05 WS-CAP-ACT-TABLA           PIC 9(06) OCCURS 3 TIMES.              
012600                                                                          
012700 01  WS-CURRENT-DATE.                                                     
012800     05 WS-CURRENT-DATE-DATE.                                             
012900        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
013000        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
013100        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
013200     05 WS-CURRENT-DATE-TIME.                                             
013300        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
013400        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
013500        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
013600                                                                          
013700*----------------------------------------------------------------*        
013800* AREA DE COMUNICACION CON LA RUTINA GENERAL DE CANCELACION               
013900*----------------------------------------------------------------*        
014000 COPY WCANCELA.                                                           
014100                                                                          
014200 COPY WESTAC.                                                             
014300                                                                          
014400 COPY WPRCLIN.                                                            
014500                                                                          
014600 PROCEDURE DIVISION.                                                      
014700*------------------                                                       
014800                                                                          
014900 00000-CUERPO-PRINCIPAL.                                                  
015000*-----------------------                                                  
015100                                                                          
015200     PERFORM 10000-INICIO.                                                
015300                                                                          
015400     PERFORM 20000-PROCESO                                                
015500       UNTIL 88-FS-ESTAC-EOF.                                             
015600                                                                          
015700     PERFORM 30000-FINALIZO.                                              
015800                                                                          
015900     STOP RUN.                                                            
016000                                                                          
016100 10000-INICIO.                                                            
016200*-------------                                                            
016300                                                                          
016400     INITIALIZE WCANCELA.                                                 
016500     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
016600                                                                          
016700     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
016800     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-PROCESO.                 
016900                                                                          
017000     PERFORM 10100-ABRO-ARCHIVOS.                                         
017100                                                                          
017200     PERFORM 11000-1RA-LECTURA.                                           
017300                                                                          
017400 FIN-10000.                                                               
017500     EXIT.                                                                
017600                                                                          
017700 10100-ABRO-ARCHIVOS.                                                     
017800*-------------------                                                      
017900                                                                          
018000     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                       
018100                                                                          
018200     OPEN INPUT ESTACIONES.                                               
018300     EVALUATE FS-ESTACIONES                                               
018400         WHEN '00'                                                        
018500              SET 88-OPEN-ESTAC-SI      TO TRUE                           
018600         WHEN OTHER                                                       
018700              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
018800              MOVE 'ESTACION'           TO WCANCELA-RECURSO               
018900              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
019000              MOVE FS-ESTACIONES        TO WCANCELA-CODRET                
019100              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
019200              PERFORM 99999-CANCELO                                       
019300     END-EVALUATE.                                                        
019400                                                                          
019500     OPEN OUTPUT PRICEREPORT.                                             
019600     EVALUATE FS-PRICEREPORT                                              
019700         WHEN '00'                                                        
019800              SET 88-OPEN-PRC-SI        TO TRUE                           
019900         WHEN OTHER                                                       
020000              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
020100              MOVE 'PRICEREPO'          TO WCANCELA-RECURSO               
020200              MOVE 'OPEN OUTPUT'        TO WCANCELA-OPERACION             
020300              MOVE FS-PRICEREPORT       TO WCANCELA-CODRET                
020400              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
020500              PERFORM 99999-CANCELO                                       
020600     END-EVALUATE.                                                        
020700                                                                          
020800 FIN-10100.                                                               
020900     EXIT.                                                                
021000                                                                          
021100 11000-1RA-LECTURA.                                                       
021200*------------------                                                       
021300                                                                          
021400     PERFORM 11100-READ-ESTACION.                                         
021500                                                                          
021600     IF 88-FS-ESTAC-EOF                                                   
021700        DISPLAY ' '                                                       
021800        DISPLAY '*** ARCHIVO ESTACIONES VACIO ***'                        
021900     END-IF.                                                              
022000                                                                          
022100 FIN-11000.                                                               
022200     EXIT.                                                                
022300                                                                          
022400 11100-READ-ESTACION.                                                     
022500*--------------------                                                     
022600                                                                          
022700     MOVE '11100-READ-ESTACION'      TO WS-PARRAFO.                       
022800                                                                          
022900     INITIALIZE REG-ESTACION.                                             
023000                                                                          
023100     READ ESTACIONES INTO REG-ESTACION.                                   
023200                                                                          
023300     EVALUATE TRUE                                                        
023400         WHEN 88-FS-ESTAC-OK                                              
023500              ADD 1                   TO WS-LEIDOS-ESTAC                  
023600                                                                          
023700         WHEN 88-FS-ESTAC-EOF                                             
023800              CONTINUE                                                    
023900                                                                          
024000         WHEN OTHER                                                       
024100              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
024200              MOVE 'ESTACION'         TO WCANCELA-RECURSO                 
024300              MOVE 'READ'             TO WCANCELA-OPERACION               
024400              MOVE FS-ESTACIONES      TO WCANCELA-CODRET                  
024500              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
024600              PERFORM 99999-CANCELO                                       
024700     END-EVALUATE.                                                        
024800                                                                          
024900 FIN-11100.                                                               
025000     EXIT.                                                                
025100                                                                          
025200 20000-PROCESO.                                                           
025300*--------------                                                           
025400                                                                          
025500     IF 88-EST-ACTIVA                                                     
025600        PERFORM 20100-ARMO-DETALLE                                        
025700        PERFORM 20200-WRITE-PRICEREPORT                                   
025800     END-IF.                                                              
025900                                                                          
026000     PERFORM 11100-READ-ESTACION.                                         
026100                                                                          
026200 FIN-20000.                                                               
026300     EXIT.                                                                
026400                                                                          
026500 20100-ARMO-DETALLE.                                                      
026600*-------------------                                                      
026700                                                                          
026800     MOVE EST-CAP-MAGNA               TO WS-CAP-MAGNA-ACT.                
026900     MOVE EST-CAP-PREMIUM             TO WS-CAP-PREMIUM-ACT.              
027000     MOVE EST-CAP-DIESEL              TO WS-CAP-DIESEL-ACT.               
027100                                                                          
027200     MOVE SPACES                      TO WPRCLIN.                         
027300                                                                          
027400     MOVE EST-NOMBRE                   TO PRC-L-ESTACION.                 
027500     MOVE EST-CODIGO                   TO PRC-L-CODIGO.                   
027600     MOVE WS-PRECIO-COMB (1)           TO PRC-L-MAGNA.                    
027700     MOVE WS-PRECIO-COMB (2)           TO PRC-L-PREMIUM.                  
027800     MOVE WS-PRECIO-COMB (3)           TO PRC-L-DIESEL.                   
027900     MOVE 'N/A   '                     TO PRC-L-DESCUENTOS.               
028000     MOVE 'Precio vigente      '       TO PRC-L-OBSERVACIONES.            
028100                                                                          
028200 FIN-20100.                                                               
028300     EXIT.                                                                
028400                                                                          
028500 20200-WRITE-PRICEREPORT.                                                 
028600*------------------------                                                 
028700                                                                          
028800     MOVE '20200-WRITE-PRICEREPORT'  TO WS-PARRAFO.                       
028900                                                                          
029000     WRITE REG-PRICEREPORT-FD        FROM WPRCLIN.                        
029100                                                                          
029200     EVALUATE FS-PRICEREPORT                                              
029300         WHEN '00'                                                        
029400              ADD 1                   TO WS-GRABADOS-PRC                  
029500         WHEN OTHER                                                       
029600              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
029700              MOVE 'PRICEREPO'        TO WCANCELA-RECURSO                 
029800              MOVE 'WRITE'            TO WCANCELA-OPERACION               
029900              MOVE FS-PRICEREPORT     TO WCANCELA-CODRET                  
030000              MOVE WPRCLIN            TO WCANCELA-MENSAJE                 
030100              PERFORM 99999-CANCELO                                       
030200     END-EVALUATE.                                                        
030300                                                                          
030400 FIN-20200.                                                               
030500     EXIT.                                                                
030600                                                                          
030700 30000-FINALIZO.                                                          
030800*---------------                                                          
030900                                                                          
031000     PERFORM 30100-TOTALES-CONTROL.                                       
031100                                                                          
031200     PERFORM 31000-CIERRO-ARCHIVOS.                                       
031300                                                                          
031400 FIN-30000.                                                               
031500     EXIT.                                                                
031600                                                                          
031700 30100-TOTALES-CONTROL.                                                   
031800*----------------------                                                   
031900                                                                          
032000     DISPLAY ' '.                                                         
032100     DISPLAY '****************************************'.                  
032200     DISPLAY 'TOTALES DE CONTROL PGM: CPPRICER        '.                  
032300     DISPLAY '****************************************'.                  
032400     DISPLAY '* ESTACIONES LEIDAS       : ' WS-LEIDOS-ESTAC.              
032500     DISPLAY '* LINEAS PRICE-REPORT GRABADAS: ' WS-GRABADOS-PRC.          
032600     DISPLAY '****************************************'.                  
032700     DISPLAY ' '.                                                         
032800                                                                          
032900 FIN-30100.                                                               
033000     EXIT.                                                                
033100                                                                          
033200 31000-CIERRO-ARCHIVOS.                                                   
033300*----------------------                                                   
033400                                                                          
033500     IF 88-OPEN-ESTAC-SI                                                  
033600        SET 88-OPEN-ESTAC-NO          TO TRUE                             
033700        CLOSE ESTACIONES                                                  
033800     END-IF.                                                              
033900                                                                          
034000     IF 88-OPEN-PRC-SI                                                    
034100        SET 88-OPEN-PRC-NO            TO TRUE                             
034200        CLOSE PRICEREPORT                                                 
034300     END-IF.                                                              
034400                                                                          
034500 FIN-31000.                                                               
034600     EXIT.                                                                
034700                                                                          
034800 99999-CANCELO.                                                           
034900*--------------                                                           
035000                                                                          
035100     PERFORM 31000-CIERRO-ARCHIVOS.                                       
035200                                                                          
035300     CALL 'CANCELA' USING WCANCELA.                                       
035400                                                                          
035500     STOP RUN.                                                            
035600                                                                          
035700 FIN-99999.                                                               
035800     EXIT.                                                                
035900                                                                          
036000 END PROGRAM CPPRICER.                                                    
036100                                                                          
