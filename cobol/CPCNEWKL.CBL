000100******************************************************************        
000200* PROGRAM-ID.  CPCNEWKL                                          *        
000300* AUTHOR.      EDUARDO PALMEYRO                                  *        
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                     *        
000500* DATE-WRITTEN. 14/06/1990.                                      *        
000600* DATE-COMPILED.                                                 *        
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM                 *        
000800******************************************************************        
000900* REPORTE SEMANAL PARA LA COMISION NACIONAL DE ENERGIA (CNE).    *        
001000* LA SEMANA DE REPORTE VA DE LUNES A DOMINGO, CONTENIENDO LA     *        
001100* FECHA DE PROCESO.  POR CADA ESTACION ACTIVA (ORDEN DE CODIGO)  *        
001200* Y COMBUSTIBLE SUMA LOS LITROS VENDIDOS EN LA SEMANA, APLICA EL *        
001300* PRECIO DE TABLA FIJA Y CALCULA LOS INGRESOS.  LAS COLUMNAS DE  *        
001400* CALIDAD, QUEJAS Y PERMISO SON CONSTANTES POR REQUERIMIENTO.    *        
001500******************************************************************        
001600* HISTORIAL DE CAMBIOS                                           *        
001700*----------------------------------------------------------------*        
001800* 14/06/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM              *        
001900* 20/03/1994 E.PALMEYRO   AGREGA CALCULO DE INGRESOS POR LINEA   *        
002000* 08/08/1997 R.SOSA       CORRIGE INICIO DE SEMANA A LUNES       *        
002100* 19/01/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES   *        
002200* 21/09/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI  *        
002300* 15/07/2004 J.ARROYO     TKT CP-0091 ADOPTADO POR CONTROL PETRO *        
002400* 15/07/2004 J.ARROYO     RENOMBRA REPORTE A CNE-REPORT          *        
002500* 03/02/2009 J.ARROYO     TKT CP-0217 AGREGA TABLA DE PRECIOS    *        
002600* 25/06/2013 L.FIGUEROA   TKT CP-0461 ESTANDARIZA COLUMNAS 73-80 *        
002700******************************************************************        
002800                                                                          
002900 IDENTIFICATION DIVISION.                                                 
003000*-----------------------                                                  
003100 PROGRAM-ID.    CPCNEWKL.                                                 
003200 AUTHOR.        EDUARDO PALMEYRO.                                         
003300 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
003400 DATE-WRITTEN.  14/06/1990.                                               
003500 DATE-COMPILED.                                                           
003600 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900*--------------------                                                     
004000 CONFIGURATION SECTION.                                                   
004100*---------------------                                                    
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600*--------------------                                                     
004700 FILE-CONTROL.                                                            
004800*------------                                                             
004900                                                                          
005000     SELECT ESTACIONES       ASSIGN TO ESTACION                           
005100                              ORGANIZATION IS LINE SEQUENTIAL             
005200                              FILE STATUS  IS FS-ESTACIONES.              
005300                                                                          
005400     SELECT TRANSACCIONES    ASSIGN TO TRANSACC                           
005500                              ORGANIZATION IS LINE SEQUENTIAL             
005600                              FILE STATUS  IS FS-TRANSACC.                
005700                                                                          
005800     SELECT CNEREPORT        ASSIGN TO CNEREPORT                          
005900                              ORGANIZATION IS LINE SEQUENTIAL             
006000                              FILE STATUS  IS FS-CNEREPORT.               
006100                                                                          
006200 DATA DIVISION.                                                           
006300*-------------                                                            
006400 FILE SECTION.                                                            
006500*------------                                                             
006600                                                                          
006700 FD  ESTACIONES                                                           
006800     RECORDING MODE IS F                                                  
006900     BLOCK 0.                                                             
007000 01  REG-ESTACION-FD              PIC X(127).                             
007100                                                                          
007200 FD  TRANSACCIONES                                                        
007300     RECORDING MODE IS F                                                  
007400     BLOCK 0.                                                             
007500 01  REG-TRANSACCION-FD           PIC X(048).                             
007600                                                                          
007700 FD  CNEREPORT                                                            
007800     RECORDING MODE IS F                                                  
007900     BLOCK 0.                                                             
008000 01  REG-CNEREPORT-FD             PIC X(132).                             
008100                                                                          
008200 WORKING-STORAGE SECTION.                                                 
008300*-----------------------                                                  
008400 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPCNEWKL'.             
008500                                                                          
008600 77  FS-ESTACIONES                PIC X(02) VALUE ' '.                    
008700     88 88-FS-ESTAC-OK                       VALUE '00'.                  
008800     88 88-FS-ESTAC-EOF                      VALUE '10'.                  
008900 77  WS-OPEN-ESTACIONES           PIC X     VALUE 'N'.                    
009000     88 88-OPEN-ESTAC-SI                     VALUE 'S'.                   
009100     88 88-OPEN-ESTAC-NO                     VALUE 'N'.                   
009200                                                                          
009300 77  FS-TRANSACC                  PIC X(02) VALUE ' '.                    
009400     88 88-FS-TRX-OK                         VALUE '00'.                  
009500     88 88-FS-TRX-EOF                        VALUE '10'.                  
009600 77  WS-OPEN-TRANSACC             PIC X     VALUE 'N'.                    
009700     88 88-OPEN-TRX-SI                       VALUE 'S'.                   
009800     88 88-OPEN-TRX-NO                       VALUE 'N'.                   
009900                                                                          
010000 77  FS-CNEREPORT                 PIC X(02) VALUE ' '.                    
010100     88 88-FS-CNE-OK                         VALUE '00'.                  
010200 77  WS-OPEN-CNEREPORT            PIC X     VALUE 'N'.                    
010300     88 88-OPEN-CNE-SI                       VALUE 'S'.                   
010400     88 88-OPEN-CNE-NO                       VALUE 'N'.                   
010500                                                                          
010600 77  WS-LEIDOS-ESTAC              PIC S9(05) COMP VALUE 0.                
010700 77  WS-LEIDOS-TRX                PIC S9(09) COMP VALUE 0.                
010800 77  WS-GRABADOS-CNE              PIC S9(09) COMP VALUE 0.                
010900                                                                          
011000 77  WS-PARRAFO                   PIC X(30) VALUE ' '.                    
011100 77  WS-IDX-COMB                  PIC S9(01) COMP VALUE 0.                
011200 77  IDX-ESTA                     PIC S9(05) COMP VALUE 0.                
011300 77  IDX-EST-SRCH                 PIC S9(05) COMP VALUE 0.                
011400                                                                          
011500*----------------------------------------------------------------*        
011600* FECHA DE PROCESO CON VISTA AAAA/MM/DD PARA EL CALCULO DE                
011700* INICIO Y FIN DE SEMANA (LUNES A DOMINGO)                                
011800*----------------------------------------------------------------*        
011900 01  WS-FECHA-PROCESO-AREA.                                               
012000     05 WS-FECHA-PROCESO          PIC 9(08) VALUE 0.                      
012100 01  WS-FECHA-PROCESO-R REDEFINES                                         
012200     WS-FECHA-PROCESO-AREA.                                               
012300     05 WS-FP-AAAA                PIC 9(04).                              
012400     05 WS-FP-MM                  PIC 9(02).                              
012500     05 WS-FP-DD                  PIC 9(02).                              
012600                                                                          
012700 77  WS-FECHA-LUNES                PIC 9(08) VALUE 0.                     
012800 77  WS-FECHA-DOMINGO              PIC 9(08) VALUE 0.                     
012900 77  WS-DIA-SEMANA-IDX             PIC S9(01) COMP VALUE 0.               
013000 77  WS-DIAS-A-SUMAR               PIC S9(02) COMP VALUE 0.               
013100                                                                          
013200*----------------------------------------------------------------*        
013300* AREA DE TRABAJO DE FECHA PARA LOS PARRAFOS DE SUMA Y RESTA DE           
013400* UN DIA (METODO DE CALENDARIO, SIN FUNCIONES INTRINSECAS)                
013500*----------------------------------------------------------------*        
013600 01  WS-FECHA-CALC.                                                       
013700     05 FC-AAAA                   PIC 9(04).                              
013800     05 FC-MM                     PIC 9(02).                              
013900     05 FC-DD                     PIC 9(02).                              
014000 01  WS-FECHA-CALC-R REDEFINES WS-FECHA-CALC.                             
014100     05 FC-NUM                    PIC 9(08).                              
014200                                                                          
014300*----------------------------------------------------------------*        
014400* TABLA DE DIAS POR MES (FEBRERO AJUSTADO EN ANIO BISIESTO)               
014500*----------------------------------------------------------------*        
014600 01  WS-TABLA-DIAS-MES.                                                   
014700     05 FILLER                    PIC 9(02) VALUE 31.                     
014800     05 FILLER                    PIC 9(02) VALUE 28.                     
014900     05 FILLER                    PIC 9(02) VALUE 31.                     
015000     05 FILLER                    PIC 9(02) VALUE 30.                     
015100     05 FILLER                    PIC 9(02) VALUE 31.                     
015200     05 FILLER                    PIC 9(02) VALUE 30.                     
015300     05 FILLER                    PIC 9(02) VALUE 31.                     
015400     05 FILLER                    PIC 9(02) VALUE 31.                     
015500     05 FILLER                    PIC 9(02) VALUE 30.                     
015600     05 FILLER                    PIC 9(02) VALUE 31.                     
015700     05 FILLER                    PIC 9(02) VALUE 30.                     
015800     05 FILLER                    PIC 9(02) VALUE 31.                     
015900 01  WS-TABLA-DIAS-MES-R REDEFINES                                        
016000     WS-TABLA-DIAS-MES.                                                   
016100     05 WS-DIAS-MES               PIC 9(02) OCCURS 12 TIMES.              
016200                                                                          
016300 77  WS-DIAS-EN-MES-CALC           PIC 9(02) COMP VALUE 0.                
016400                                                                          
016500*----------------------------------------------------------------*        
016600* TABLA DE TERMINOS DEL METODO DE CALCULO DE DIA DE SEMANA                
016700* (ANALOGO A LOS VECTORES DE NOMBRE/PRECIO DE COMBUSTIBLE)                
016800*----------------------------------------------------------------*        
016900 01  WS-TABLA-TERMINO-DIA.                                                
017000     05 FILLER                    PIC S9(01) VALUE 0.                     
017100     05 FILLER                    PIC S9(01) VALUE 3.                     
017200     05 FILLER                    PIC S9(01) VALUE 2.                     
017300     05 FILLER                    PIC S9(01) VALUE 5.                     
017400     05 FILLER                    PIC S9(01) VALUE 0.                     
017500     05 FILLER                    PIC S9(01) VALUE 3.                     
017600     05 FILLER                    PIC S9(01) VALUE 5.                     
017700     05 FILLER                    PIC S9(01) VALUE 1.                     
017800     05 FILLER                    PIC S9(01) VALUE 4.                     
017900     05 FILLER                    PIC S9(01) VALUE 6.                     
018000     05 FILLER                    PIC S9(01) VALUE 2.                     
018100     05 FILLER                    PIC S9(01) VALUE 4.                     
018200 01  WS-TABLA-TERMINO-DIA-R REDEFINES                                     
018300     WS-TABLA-TERMINO-DIA.                                                
018400     05 WS-TERMINO-DIA            PIC S9(01) OCCURS 12 TIMES.             
018500                                                                          
018600 77  WS-SAK-Y                      PIC S9(05) COMP VALUE 0.               
018700 77  WS-SAK-M                      PIC S9(02) COMP VALUE 0.               
018800 77  WS-SAK-D                      PIC S9(02) COMP VALUE 0.               
018900 77  WS-SAK-TEMP                   PIC S9(07) COMP VALUE 0.               
019000 77  WS-SAK-QUOT                   PIC S9(07) COMP VALUE 0.               
019100 77  WS-SAK-DIA-DOM                PIC S9(01) COMP VALUE 0.               
019200                                                                          
019300 77  WS-BIS-Q                      PIC S9(07) COMP VALUE 0.               
019400 77  WS-BIS-R4                     PIC S9(02) COMP VALUE 0.               
019500 77  WS-BIS-R100                   PIC S9(02) COMP VALUE 0.               
019600 77  WS-BIS-R400                   PIC S9(03) COMP VALUE 0.               
019700                                                                          
019800*----------------------------------------------------------------*        
019900* NOMBRES Y CODIGOS DE COMBUSTIBLE, VECTOR REDEFINIDO PARA                
020000* ACCESO POR NUMERO DE COMBUSTIBLE (1=MAGNA 2=PREMIUM 3=DIESEL)           
020100*----------------------------------------------------------------*        
020200 01  WS-NOMBRES-COMBUSTIBLE.                                              
020300     05 FILLER                 PIC X(15) VALUE 'Magna (Regular)'.         
020400     05 FILLER                 PIC X(15) VALUE 'Premium        '.         
020500     05 FILLER                 PIC X(15) VALUE 'Diesel         '.         
020600 01  WS-NOMBRES-COMBUSTIBLE-R REDEFINES                                   
020700     WS-NOMBRES-COMBUSTIBLE.                                              
020800     05 WS-NOM-COMB                OCCURS 3 TIMES PIC X(15).              
020900                                                                          
021000 01  WS-CODIGOS-COMBUSTIBLE.                                              
021100     05 FILLER                    PIC X(07) VALUE 'MAGNA  '.              
021200     05 FILLER                    PIC X(07) VALUE 'PREMIUM'.              
021300     05 FILLER                    PIC X(07) VALUE 'DIESEL '.              
021400 01  WS-CODIGOS-COMBUSTIBLE-R REDEFINES                                   
021500     WS-CODIGOS-COMBUSTIBLE.                                              
021600     05 WS-COD-COMB                OCCURS 3 TIMES PIC X(07).              
021700                                                                          
021800 01  WS-PRECIOS-COMBUSTIBLE.                                              
021900     05 FILLER                    PIC 9(03)V99 VALUE 23.45.               
022000     05 FILLER                    PIC 9(03)V99 VALUE 25.12.               
022100     05 FILLER                    PIC 9(03)V99 VALUE 24.78.               
022200 01  WS-PRECIOS-COMBUSTIBLE-R REDEFINES                                   
022300     WS-PRECIOS-COMBUSTIBLE.                                              
022400     05 WS-PRECIO-COMB             OCCURS 3 TIMES PIC 9(03)V99.           
022500                                                                          
022600*----------------------------------------------------------------*        
022700* TABLA DE ESTACIONES ACTIVAS, ORDEN DE ARCHIVO (EST-CODIGO ASC)          
022800*----------------------------------------------------------------*        
022900 01  WT-ESTACIONES.                                                       
023000     05 WT-EST-TABLA          OCCURS 300 TIMES                            
023100                               INDEXED BY IDX-WT-EST.                     
023200        10 WT-EST-ID               PIC 9(04).                             
023300        10 WT-EST-CODIGO           PIC X(10).                             
023400        10 WT-EST-NOMBRE           PIC X(30).                             
023500                                                                          
023600 01  WS-EST-CONTROL.                                                      
023700     05 WS-EST-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
023800     05 WS-EST-MAX-OCCURS         PIC S9(05) COMP VALUE 300.              
023900                                                                          
024000*----------------------------------------------------------------*        
024100* TABLA DE VOLUMEN SEMANAL VENDIDO POR ESTACION+COMBUSTIBLE               
024200*----------------------------------------------------------------*        
024300 01  WT-RESUMEN-SEMANAL.                                                  
024400     05 WT-RES-TABLA           OCCURS 900 TIMES                           
024500                                INDEXED BY IDX-WT-RES.                    
024600        10 WT-RES-ID-ESTACION      PIC 9(04).                             
024700        10 WT-RES-COMBUSTIBLE      PIC X(07).                             
024800        10 WT-RES-VOLUMEN          PIC 9(07)V9  VALUE 0.                  
024900                                                                          
025000 01  WS-RES-CONTROL.                                                      
025100     05 WS-RES-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
025200     05 WS-RES-MAX-OCCURS         PIC S9(05) COMP VALUE 900.              
025300                                                                          
025400 01  WS-RES-CLAVE-BUSCADA.                                                
025500     05 WS-BUSCO-ID-ESTACION      PIC 9(04) VALUE 0.                      
025600     05 WS-BUSCO-COMBUSTIBLE      PIC X(07) VALUE ' '.                    
025700                                                                          
025800*----------------------------------------------------------------*        
025900* AREA DE TRABAJO DE LA LINEA DE DETALLE SEMANAL                          
026000*----------------------------------------------------------------*        
026100 01  WS-DETALLE-ACTUAL.                                                   
026200     05 DET-VOLUMEN                PIC 9(07)V9 VALUE 0.                   
026300     05 DET-PRECIO                 PIC 9(03)V99 VALUE 0.                  
026400     05 DET-INGRESOS                PIC 9(09)V99 VALUE 0.                 
026500                                                                          
026600 77  WS-TOTAL-VOLUMEN              PIC 9(09)V9 COMP-3 VALUE 0.            
026700 77  WS-TOTAL-INGRESOS             PIC 9(11)V99 COMP-3 VALUE 0.           
026800                                                                          
026900 01  WS-CURRENT-DATE.                                                     
027000     05 WS-CURRENT-DATE-DATE.                                             
027100        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
027200        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
027300        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
027400     05 WS-CURRENT-DATE-TIME.                                             
027500        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
027600        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
027700        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
027800                                                                          
027900*----------------------------------------------------------------*        
028000* AREA DE COMUNICACION CON LA RUTINA GENERAL DE CANCELACION               
028100*----------------------------------------------------------------*        
028200 COPY WCANCELA.                                                           
028300                                                                          
028400 COPY WESTAC.                                                             
028500                                                                          
028600 COPY WTRANS.                                                             
028700                                                                          
028800 COPY WCNELIN.                                                            
028900                                                                          
029000 PROCEDURE DIVISION.                                                      
029100*------------------                                                       
029200                                                                          
029300 00000-CUERPO-PRINCIPAL.                                                  
029400*-----------------------                                                  
029500                                                                          
029600     PERFORM 10000-INICIO.                                                
029700                                                                          
029800     PERFORM 20000-PROCESO                                                
029900       UNTIL 88-FS-TRX-EOF.                                               
030000                                                                          
030100     PERFORM 25000-IMPRIMO-RESUMEN.                                       
030200                                                                          
030300     PERFORM 30000-FINALIZO.                                              
030400                                                                          
030500     STOP RUN.                                                            
030600                                                                          
030700 10000-INICIO.                                                            
030800*-------------                                                            
030900                                                                          
031000     INITIALIZE WCANCELA.                                                 
031100     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
031200                                                                          
031300     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
031400     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-PROCESO.                 
031500                                                                          
031600     PERFORM 10050-CALCULO-SEMANA.                                        
031700                                                                          
031800     PERFORM 10100-ABRO-ARCHIVOS.                                         
031900                                                                          
032000     PERFORM 10200-CARGO-ESTACIONES.                                      
032100                                                                          
032200     PERFORM 11000-1RA-LECTURA-TRX.                                       
032300                                                                          
032400 FIN-10000.                                                               
032500     EXIT.                                                                
032600                                                                          
032700 10050-CALCULO-SEMANA.                                                    
032800*---------------------                                                    
032900                                                                          
033000     MOVE WS-FP-AAAA                  TO WS-SAK-Y.                        
033100     MOVE WS-FP-MM                    TO WS-SAK-M.                        
033200     MOVE WS-FP-DD                    TO WS-SAK-D.                        
033300                                                                          
033400     IF WS-SAK-M < 3                                                      
033500        SUBTRACT 1                    FROM WS-SAK-Y                       
033600     END-IF.                                                              
033700                                                                          
033800     COMPUTE WS-SAK-TEMP =                                                
033900             WS-SAK-Y + (WS-SAK-Y / 4) - (WS-SAK-Y / 100)                 
034000             + (WS-SAK-Y / 400) + WS-TERMINO-DIA (WS-SAK-M)               
034100             + WS-SAK-D.                                                  
034200                                                                          
034300     DIVIDE WS-SAK-TEMP BY 7 GIVING WS-SAK-QUOT                           
034400            REMAINDER WS-SAK-DIA-DOM.                                     
034500                                                                          
034600     IF WS-SAK-DIA-DOM = 0                                                
034700        MOVE 6                        TO WS-DIA-SEMANA-IDX                
034800     ELSE                                                                 
034900        COMPUTE WS-DIA-SEMANA-IDX = WS-SAK-DIA-DOM - 1                    
035000     END-IF.                                                              
035100                                                                          
035200     MOVE WS-FP-AAAA                  TO FC-AAAA.                         
035300     MOVE WS-FP-MM                    TO FC-MM.                           
035400     MOVE WS-FP-DD                    TO FC-DD.                           
035500                                                                          
035600     PERFORM 10055-RESTO-UN-DIA                                           
035700       WS-DIA-SEMANA-IDX TIMES.                                           
035800                                                                          
035900     MOVE FC-NUM                      TO WS-FECHA-LUNES.                  
036000                                                                          
036100     MOVE WS-FP-AAAA                  TO FC-AAAA.                         
036200     MOVE WS-FP-MM                    TO FC-MM.                           
036300     MOVE WS-FP-DD                    TO FC-DD.                           
036400                                                                          
036500     COMPUTE WS-DIAS-A-SUMAR = 6 - WS-DIA-SEMANA-IDX.                     
036600                                                                          
036700     PERFORM 10056-SUMO-UN-DIA                                            
036800       WS-DIAS-A-SUMAR TIMES.                                             
036900                                                                          
037000     MOVE FC-NUM                      TO WS-FECHA-DOMINGO.                
037100                                                                          
037200 FIN-10050.                                                               
037300     EXIT.                                                                
037400                                                                          
037500 10055-RESTO-UN-DIA.                                                      
037600*--------------------                                                     
037700                                                                          
037800     SUBTRACT 1                       FROM FC-DD.                         
037900                                                                          
038000     IF FC-DD = 0                                                         
038100        SUBTRACT 1                    FROM FC-MM                          
038200        IF FC-MM = 0                                                      
038300           MOVE 12                    TO FC-MM                            
038400           SUBTRACT 1                 FROM FC-AAAA                        
038500        END-IF                                                            
038600        PERFORM 10057-DIAS-EN-MES                                         
038700        MOVE WS-DIAS-EN-MES-CALC       TO FC-DD                           
038800     END-IF.                                                              
038900                                                                          
039000 FIN-10055.                                                               
039100     EXIT.                                                                
039200                                                                          
039300 10056-SUMO-UN-DIA.                                                       
039400*-------------------                                                      
039500                                                                          
039600     PERFORM 10057-DIAS-EN-MES.                                           
039700                                                                          
039800     ADD 1                             TO FC-DD.                          
039900                                                                          
040000     IF FC-DD > WS-DIAS-EN-MES-CALC                                       
040100        MOVE 1                        TO FC-DD                            
040200        ADD 1                         TO FC-MM                            
040300        IF FC-MM > 12                                                     
040400           MOVE 1                     TO FC-MM                            
040500           ADD 1                      TO FC-AAAA                          
040600        END-IF                                                            
040700     END-IF.                                                              
040800                                                                          
040900 FIN-10056.                                                               
041000     EXIT.                                                                
041100                                                                          
041200 10057-DIAS-EN-MES.                                                       
041300*-------------------                                                      
041400                                                                          
041500     MOVE WS-DIAS-MES (FC-MM)          TO WS-DIAS-EN-MES-CALC.            
041600                                                                          
041700     IF FC-MM = 2                                                         
041800        PERFORM 10058-VERIFICO-BISIESTO                                   
041900     END-IF.                                                              
042000                                                                          
042100 FIN-10057.                                                               
042200     EXIT.                                                                
042300                                                                          
042400 10058-VERIFICO-BISIESTO.                                                 
042500*------------------------                                                 
042600                                                                          
042700     DIVIDE FC-AAAA BY 4   GIVING WS-BIS-Q REMAINDER WS-BIS-R4.           
042800     DIVIDE FC-AAAA BY 100 GIVING WS-BIS-Q REMAINDER WS-BIS-R100.         
042900     DIVIDE FC-AAAA BY 400 GIVING WS-BIS-Q REMAINDER WS-BIS-R400.         
043000                                                                          
043100     IF (WS-BIS-R4 = 0 AND WS-BIS-R100 NOT = 0)                           
043200        OR WS-BIS-R400 = 0                                                
043300        MOVE 29                      TO WS-DIAS-EN-MES-CALC               
043400     END-IF.                                                              
043500                                                                          
043600 FIN-10058.                                                               
043700     EXIT.                                                                
043800                                                                          
043900 10100-ABRO-ARCHIVOS.                                                     
044000*-------------------                                                      
044100                                                                          
044200     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                       
044300                                                                          
044400     OPEN INPUT ESTACIONES.                                               
044500     EVALUATE FS-ESTACIONES                                               
044600         WHEN '00'                                                        
044700              SET 88-OPEN-ESTAC-SI      TO TRUE                           
044800         WHEN OTHER                                                       
044900              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
045000              MOVE 'ESTACION'           TO WCANCELA-RECURSO               
045100              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
045200              MOVE FS-ESTACIONES        TO WCANCELA-CODRET                
045300              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
045400              PERFORM 99999-CANCELO                                       
045500     END-EVALUATE.                                                        
045600                                                                          
045700     OPEN INPUT TRANSACCIONES.                                            
045800     EVALUATE FS-TRANSACC                                                 
045900         WHEN '00'                                                        
046000              SET 88-OPEN-TRX-SI        TO TRUE                           
046100         WHEN OTHER                                                       
046200              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
046300              MOVE 'TRANSACC'           TO WCANCELA-RECURSO               
046400              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
046500              MOVE FS-TRANSACC          TO WCANCELA-CODRET                
046600              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
046700              PERFORM 99999-CANCELO                                       
046800     END-EVALUATE.                                                        
046900                                                                          
047000     OPEN OUTPUT CNEREPORT.                                               
047100     EVALUATE FS-CNEREPORT                                                
047200         WHEN '00'                                                        
047300              SET 88-OPEN-CNE-SI        TO TRUE                           
047400         WHEN OTHER                                                       
047500              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
047600              MOVE 'CNEREPORT'          TO WCANCELA-RECURSO               
047700              MOVE 'OPEN OUTPUT'        TO WCANCELA-OPERACION             
047800              MOVE FS-CNEREPORT         TO WCANCELA-CODRET                
047900              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
048000              PERFORM 99999-CANCELO                                       
048100     END-EVALUATE.                                                        
048200                                                                          
048300 FIN-10100.                                                               
048400     EXIT.                                                                
048500                                                                          
048600 10200-CARGO-ESTACIONES.                                                  
048700*-----------------------                                                  
048800                                                                          
048900     PERFORM 10210-READ-ESTACION                                          
049000       UNTIL 88-FS-ESTAC-EOF.                                             
049100                                                                          
049200 FIN-10200.                                                               
049300     EXIT.                                                                
049400                                                                          
049500 10210-READ-ESTACION.                                                     
049600*--------------------                                                     
049700                                                                          
049800     MOVE '10210-READ-ESTACION'       TO WS-PARRAFO.                      
049900                                                                          
050000     INITIALIZE REG-ESTACION.                                             
050100                                                                          
050200     READ ESTACIONES INTO REG-ESTACION.                                   
050300                                                                          
050400     EVALUATE TRUE                                                        
050500         WHEN 88-FS-ESTAC-OK                                              
050600              ADD 1                   TO WS-LEIDOS-ESTAC                  
050700              PERFORM 10220-INCORPORO-ESTACION                            
050800                                                                          
050900         WHEN 88-FS-ESTAC-EOF                                             
051000              CONTINUE                                                    
051100                                                                          
051200         WHEN OTHER                                                       
051300              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
051400              MOVE 'ESTACION'         TO WCANCELA-RECURSO                 
051500              MOVE 'READ'             TO WCANCELA-OPERACION               
051600              MOVE FS-ESTACIONES      TO WCANCELA-CODRET                  
051700              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
051800              PERFORM 99999-CANCELO                                       
051900     END-EVALUATE.                                                        
052000                                                                          
052100 FIN-10210.                                                               
052200     EXIT.                                                                
052300                                                                          
052400 10220-INCORPORO-ESTACION.                                                
052500*-------------------------                                                
052600                                                                          
052700     IF NOT 88-EST-ACTIVA                                                 
052800        GO TO FIN-10220                                                   
052900     END-IF.                                                              
053000                                                                          
053100     ADD 1                            TO WS-EST-ULTIMO-CARGADO.           
053200                                                                          
053300     IF WS-EST-ULTIMO-CARGADO > WS-EST-MAX-OCCURS                         
053400        MOVE '10220-INCORPORO-ESTACION' TO WCANCELA-PARRAFO               
053500        MOVE 'WT-ESTAC '                TO WCANCELA-RECURSO               
053600        MOVE 'ALTA ESTACION'            TO WCANCELA-OPERACION             
053700        MOVE WS-EST-ULTIMO-CARGADO      TO WCANCELA-CODRET                
053800        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
053900                                        TO WCANCELA-MENSAJE               
054000        PERFORM 99999-CANCELO                                             
054100     END-IF.                                                              
054200                                                                          
054300     SET IDX-WT-EST TO WS-EST-ULTIMO-CARGADO.                             
054400                                                                          
054500     MOVE EST-ID                  TO WT-EST-ID (IDX-WT-EST).              
054600     MOVE EST-CODIGO              TO WT-EST-CODIGO (IDX-WT-EST).          
054700     MOVE EST-NOMBRE               TO WT-EST-NOMBRE (IDX-WT-EST).         
054800                                                                          
054900 FIN-10220.                                                               
055000     EXIT.                                                                
055100                                                                          
055200 11000-1RA-LECTURA-TRX.                                                   
055300*----------------------                                                   
055400                                                                          
055500     PERFORM 11100-READ-TRANSACCION.                                      
055600                                                                          
055700     IF 88-FS-TRX-EOF                                                     
055800        DISPLAY ' '                                                       
055900        DISPLAY '*** ARCHIVO TRANSACCIONES VACIO ***'                     
056000     END-IF.                                                              
056100                                                                          
056200 FIN-11000.                                                               
056300     EXIT.                                                                
056400                                                                          
056500 11100-READ-TRANSACCION.                                                  
056600*-----------------------                                                  
056700                                                                          
056800     MOVE '11100-READ-TRANSACCION'    TO WS-PARRAFO.                      
056900                                                                          
057000     INITIALIZE REG-TRANSACCION.                                          
057100                                                                          
057200     READ TRANSACCIONES INTO REG-TRANSACCION.                             
057300                                                                          
057400     EVALUATE TRUE                                                        
057500         WHEN 88-FS-TRX-OK                                                
057600              ADD 1                   TO WS-LEIDOS-TRX                    
057700                                                                          
057800         WHEN 88-FS-TRX-EOF                                               
057900              CONTINUE                                                    
058000                                                                          
058100         WHEN OTHER                                                       
058200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
058300              MOVE 'TRANSACC'         TO WCANCELA-RECURSO                 
058400              MOVE 'READ'             TO WCANCELA-OPERACION               
058500              MOVE FS-TRANSACC        TO WCANCELA-CODRET                  
058600              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
058700              PERFORM 99999-CANCELO                                       
058800     END-EVALUATE.                                                        
058900                                                                          
059000 FIN-11100.                                                               
059100     EXIT.                                                                
059200                                                                          
059300 20000-PROCESO.                                                           
059400*--------------                                                           
059500                                                                          
059600     IF TRX-FECHA >= WS-FECHA-LUNES                                       
059700        AND TRX-FECHA <= WS-FECHA-DOMINGO                                 
059800        AND 88-TRX-VENDIDO                                                
059900        MOVE TRX-ID-ESTACION          TO WS-BUSCO-ID-ESTACION             
060000        MOVE TRX-TIPO-COMBUSTIBLE      TO WS-BUSCO-COMBUSTIBLE            
060100        PERFORM 20500-UBICO-RESUMEN                                       
060200        ADD TRX-LITROS  TO WT-RES-VOLUMEN (IDX-WT-RES)                    
060300     END-IF.                                                              
060400                                                                          
060500     PERFORM 11100-READ-TRANSACCION.                                      
060600                                                                          
060700 FIN-20000.                                                               
060800     EXIT.                                                                
060900                                                                          
061000 20500-UBICO-RESUMEN.                                                     
061100*--------------------                                                     
061200                                                                          
061300     SET IDX-EST-SRCH TO 1.                                               
061400     SET IDX-WT-RES  TO 0.                                                
061500                                                                          
061600     SEARCH WT-RES-TABLA VARYING IDX-EST-SRCH                             
061700         AT END                                                           
061800              PERFORM 20510-INCORPORO-RESUMEN                             
061900         WHEN                                                             
062000              WT-RES-ID-ESTACION (IDX-WT-RES) =                           
062100              WS-BUSCO-ID-ESTACION                                        
062200              AND WT-RES-COMBUSTIBLE (IDX-WT-RES) =                       
062300                  WS-BUSCO-COMBUSTIBLE                                    
062400              CONTINUE                                                    
062500     END-SEARCH.                                                          
062600                                                                          
062700 FIN-20500.                                                               
062800     EXIT.                                                                
062900                                                                          
063000 20510-INCORPORO-RESUMEN.                                                 
063100*------------------------                                                 
063200                                                                          
063300     ADD 1                            TO WS-RES-ULTIMO-CARGADO.           
063400                                                                          
063500     IF WS-RES-ULTIMO-CARGADO > WS-RES-MAX-OCCURS                         
063600        MOVE '20510-INCORPORO-RESUMEN'  TO WCANCELA-PARRAFO               
063700        MOVE 'WT-RESUMEN'               TO WCANCELA-RECURSO               
063800        MOVE 'ALTA RESUMEN'             TO WCANCELA-OPERACION             
063900        MOVE WS-RES-ULTIMO-CARGADO      TO WCANCELA-CODRET                
064000        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
064100                                        TO WCANCELA-MENSAJE               
064200        PERFORM 99999-CANCELO                                             
064300     END-IF.                                                              
064400                                                                          
064500     SET IDX-WT-RES TO WS-RES-ULTIMO-CARGADO.                             
064600                                                                          
064700     MOVE WS-BUSCO-ID-ESTACION  TO                                        
064800          WT-RES-ID-ESTACION (IDX-WT-RES).                                
064900     MOVE WS-BUSCO-COMBUSTIBLE  TO                                        
065000          WT-RES-COMBUSTIBLE (IDX-WT-RES).                                
065100                                                                          
065200 FIN-20510.                                                               
065300     EXIT.                                                                
065400                                                                          
065500 25000-IMPRIMO-RESUMEN.                                                   
065600*----------------------                                                   
065700                                                                          
065800     MOVE 1                           TO IDX-ESTA.                        
065900                                                                          
066000     PERFORM 25050-PROCESO-ESTACION                                       
066100       UNTIL IDX-ESTA > WS-EST-ULTIMO-CARGADO.                            
066200                                                                          
066300     PERFORM 25500-ARMO-TOTALES.                                          
066400     PERFORM 25400-WRITE-CNEREPORT.                                       
066500                                                                          
066600 FIN-25000.                                                               
066700     EXIT.                                                                
066800                                                                          
066900 25050-PROCESO-ESTACION.                                                  
067000*-----------------------                                                  
067100                                                                          
067200     MOVE 1                           TO WS-IDX-COMB.                     
067300                                                                          
067400     PERFORM 25060-PROCESO-COMBUSTIBLE                                    
067500       UNTIL WS-IDX-COMB > 3.                                             
067600                                                                          
067700     ADD 1                            TO IDX-ESTA.                        
067800                                                                          
067900 FIN-25050.                                                               
068000     EXIT.                                                                
068100                                                                          
068200 25060-PROCESO-COMBUSTIBLE.                                               
068300*--------------------------                                               
068400                                                                          
068500     PERFORM 25100-CALCULO-RESUMEN.                                       
068600     PERFORM 25300-ARMO-DETALLE.                                          
068700     PERFORM 25400-WRITE-CNEREPORT.                                       
068800                                                                          
068900     ADD 1                            TO WS-IDX-COMB.                     
069000                                                                          
069100 FIN-25060.                                                               
069200     EXIT.                                                                
069300                                                                          
069400 25100-CALCULO-RESUMEN.                                                   
069500*----------------------                                                   
069600                                                                          
069700     MOVE ZERO                        TO DET-VOLUMEN                      
069800                                          DET-INGRESOS.                   
069900                                                                          
070000     MOVE WS-PRECIO-COMB (WS-IDX-COMB) TO DET-PRECIO.                     
070100                                                                          
070200     SET IDX-EST-SRCH TO 1.                                               
070300     SET IDX-WT-RES   TO 0.                                               
070400                                                                          
070500     SEARCH WT-RES-TABLA VARYING IDX-EST-SRCH                             
070600         AT END                                                           
070700              CONTINUE                                                    
070800         WHEN                                                             
070900              WT-RES-ID-ESTACION (IDX-WT-RES) =                           
071000              WT-EST-ID (IDX-ESTA)                                        
071100              AND WT-RES-COMBUSTIBLE (IDX-WT-RES) =                       
071200                  WS-COD-COMB (WS-IDX-COMB)                               
071300              MOVE WT-RES-VOLUMEN (IDX-WT-RES) TO DET-VOLUMEN             
071400     END-SEARCH.                                                          
071500                                                                          
071600     COMPUTE DET-INGRESOS = DET-VOLUMEN * DET-PRECIO.                     
071700                                                                          
071800     ADD DET-VOLUMEN                  TO WS-TOTAL-VOLUMEN.                
071900     ADD DET-INGRESOS                 TO WS-TOTAL-INGRESOS.               
072000                                                                          
072100 FIN-25100.                                                               
072200     EXIT.                                                                
072300                                                                          
072400 25300-ARMO-DETALLE.                                                      
072500*-------------------                                                      
072600                                                                          
072700     MOVE SPACES                      TO WCNELIN.                         
072800                                                                          
072900     MOVE WT-EST-NOMBRE (IDX-ESTA)     TO CNE-L-ESTACION.                 
073000     MOVE WT-EST-CODIGO (IDX-ESTA)     TO CNE-L-CODIGO.                   
073100     MOVE WS-NOM-COMB (WS-IDX-COMB)    TO CNE-L-COMBUSTIBLE.              
073200     MOVE DET-VOLUMEN                  TO CNE-L-VOLUMEN-SEM.              
073300     MOVE DET-PRECIO                   TO CNE-L-PRECIO.                   
073400     MOVE DET-INGRESOS                 TO CNE-L-INGRESOS.                 
073500     MOVE 'Cumple  '                   TO CNE-L-CALIDAD.                  
073600     MOVE ZERO                         TO CNE-L-QUEJAS.                   
073700     MOVE 'Vigente '                   TO CNE-L-PERMISO.                  
073800                                                                          
073900 FIN-25300.                                                               
074000     EXIT.                                                                
074100                                                                          
074200 25400-WRITE-CNEREPORT.                                                   
074300*----------------------                                                   
074400                                                                          
074500     MOVE '25400-WRITE-CNEREPORT'    TO WS-PARRAFO.                       
074600                                                                          
074700     WRITE REG-CNEREPORT-FD          FROM WCNELIN.                        
074800                                                                          
074900     EVALUATE FS-CNEREPORT                                                
075000         WHEN '00'                                                        
075100              ADD 1                   TO WS-GRABADOS-CNE                  
075200         WHEN OTHER                                                       
075300              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
075400              MOVE 'CNEREPORT'        TO WCANCELA-RECURSO                 
075500              MOVE 'WRITE'            TO WCANCELA-OPERACION               
075600              MOVE FS-CNEREPORT       TO WCANCELA-CODRET                  
075700              MOVE WCNELIN            TO WCANCELA-MENSAJE                 
075800              PERFORM 99999-CANCELO                                       
075900     END-EVALUATE.                                                        
076000                                                                          
076100 FIN-25400.                                                               
076200     EXIT.                                                                
076300                                                                          
076400 25500-ARMO-TOTALES.                                                      
076500*-------------------                                                      
076600                                                                          
076700     MOVE SPACES                      TO WCNELIN.                         
076800                                                                          
076900     MOVE 'TOTALES'                   TO CNE-L-ESTACION.                  
077000     MOVE WS-TOTAL-VOLUMEN            TO CNE-L-VOLUMEN-SEM.               
077100     MOVE WS-TOTAL-INGRESOS           TO CNE-L-INGRESOS.                  
077200                                                                          
077300 FIN-25500.                                                               
077400     EXIT.                                                                
077500                                                                          
077600 30000-FINALIZO.                                                          
077700*---------------                                                          
077800                                                                          
077900     PERFORM 30100-TOTALES-CONTROL.                                       
078000                                                                          
078100     PERFORM 31000-CIERRO-ARCHIVOS.                                       
078200                                                                          
078300 FIN-30000.                                                               
078400     EXIT.                                                                
078500                                                                          
078600 30100-TOTALES-CONTROL.                                                   
078700*----------------------                                                   
078800                                                                          
078900     DISPLAY ' '.                                                         
079000     DISPLAY '****************************************'.                  
079100     DISPLAY 'TOTALES DE CONTROL PGM: CPCNEWKL        '.                  
079200     DISPLAY '****************************************'.                  
079300     DISPLAY '* SEMANA LUNES   : ' WS-FECHA-LUNES.                        
079400     DISPLAY '* SEMANA DOMINGO : ' WS-FECHA-DOMINGO.                      
079500     DISPLAY '* ESTACIONES CARGADAS     : ' WS-EST-ULTIMO-CARGADO.        
079600     DISPLAY '* TRANSACCIONES LEIDAS    : ' WS-LEIDOS-TRX.                
079700     DISPLAY '* LINEAS CNE-REPORT GRABADAS: ' WS-GRABADOS-CNE.            
079800     DISPLAY '****************************************'.                  
079900     DISPLAY ' '.                                                         
080000                                                                          
080100 FIN-30100.                                                               
080200     EXIT.                                                                
080300                                                                          
080400 31000-CIERRO-ARCHIVOS.                                                   
080500*----------------------                                                   
080600                                                                          
080700     IF 88-OPEN-ESTAC-SI                                                  
080800        SET 88-OPEN-ESTAC-NO          TO TRUE                             
080900        CLOSE ESTACIONES                                                  
081000     END-IF.                                                              
081100                                                                          
081200     IF 88-OPEN-TRX-SI                                                    
081300        SET 88-OPEN-TRX-NO            TO TRUE                             
081400        CLOSE TRANSACCIONES                                               
081500     END-IF.                                                              
081600                                                                          
081700     IF 88-OPEN-CNE-SI                                                    
081800        SET 88-OPEN-CNE-NO            TO TRUE                             
081900        CLOSE CNEREPORT                                                   
082000     END-IF.                                                              
082100                                                                          
082200 FIN-31000.                                                               
082300     EXIT.                                                                
082400                                                                          
082500 99999-CANCELO.                                                           
082600*--------------                                                           
082700                                                                          
082800     PERFORM 31000-CIERRO-ARCHIVOS.                                       
082900                                                                          
083000     CALL 'CANCELA' USING WCANCELA.                                       
083100                                                                          
083200     STOP RUN.                                                            
083300                                                                          
083400 FIN-99999.                                                               
083500     EXIT.                                                                
083600                                                                          
083700 END PROGRAM CPCNEWKL.                                                    
083800                                                                          
