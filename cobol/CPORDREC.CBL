000100****************************************************************          
000200* PROGRAM-ID.  CPORDREC                                        *          
000300* AUTHOR.      EDUARDO PALMEYRO                                *          
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                   *          
000500* DATE-WRITTEN. 27/08/1990.                                    *          
000600* DATE-COMPILED.                                                *         
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM               *          
000800****************************************************************          
000900* GENERA LAS RECOMENDACIONES DE PEDIDO DE COMBUSTIBLE (U9).    *          
001000* POR CADA ESTACION ACTIVA X COMBUSTIBLE CON SNAPSHOT DE HOY,  *          
001100* ARMA EL HISTORICO DE VENTAS Y LLAMA A CPFCSTWM PARA OBTENER  *          
001200* LA DEMANDA PROMEDIO Y LOS DIAS RESTANTES DE INVENTARIO; SI   *          
001300* LOS DIAS RESTANTES CAEN DENTRO DE LA VENTANA DE REPOSICION,  *          
001400* CALCULA CANTIDAD A PEDIR, URGENCIA Y FECHA/HORA DE ENTREGA,  *          
001500* Y GRABA RECOMMENDATION-FILE ORDENADO POR URGENCIA Y DIAS.    *          
001600****************************************************************          
001700* HISTORIAL DE CAMBIOS                                         *          
001800*----------------------------------------------------------------         
001900* 27/08/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM             *         
002000* 19/05/1994 R.SOSA       AJUSTE REDONDEO A MULTIPLO DE 500 L   *         
002100* 08/02/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES  *         
002200* 05/10/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI *         
002300* 20/08/2004 J.ARROYO     TKT CP-0105 ADOPTADO POR CP           *         
002400* 20/08/2004 J.ARROYO     LLAMA A CPFCSTWM EN VEZ DE CALCULO    *         
002500*                         PROPIO (SE DESDOBLA LA RUTINA MATH)   *         
002600* 02/05/2011 J.ARROYO     TKT CP-0363 VENTANA HORIZON+2 DIAS    *         
002700* 21/07/2013 L.FIGUEROA   TKT CP-0471 ESTANDARIZA COL 73-80     *         
002800****************************************************************          
002900                                                                          
003000 IDENTIFICATION DIVISION.                                                 
003100*-----------------------                                                  
003200 PROGRAM-ID.    CPORDREC.                                                 
003300 AUTHOR.        EDUARDO PALMEYRO.                                         
003400 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
003500 DATE-WRITTEN.  27/08/1990.                                               
003600 DATE-COMPILED.                                                           
003700 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000*--------------------                                                     
004100 CONFIGURATION SECTION.                                                   
004200*---------------------                                                    
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700*--------------------                                                     
004800 FILE-CONTROL.                                                            
004900*------------                                                             
005000                                                                          
005100     SELECT ESTACIONES       ASSIGN TO ESTACION                           
005200                              ORGANIZATION IS LINE SEQUENTIAL             
005300                              FILE STATUS  IS FS-ESTACIONES.              
005400                                                                          
005500     SELECT TRANSACCIONES    ASSIGN TO TRANSACC                           
005600                              ORGANIZATION IS LINE SEQUENTIAL             
005700                              FILE STATUS  IS FS-TRANSACC.                
005800                                                                          
005900     SELECT INVENTARIO       ASSIGN TO INVENTARIO                         
006000                              ORGANIZATION IS INDEXED                     
006100                              ACCESS MODE  IS SEQUENTIAL                  
006200                              RECORD KEY   IS SNP-CLAVE-FD                
006300                              FILE STATUS  IS FS-INVENTARIO.              
006400                                                                          
006500     SELECT RECOMENDACION    ASSIGN TO RECOMEND                           
006600                              ORGANIZATION IS LINE SEQUENTIAL             
006700                              FILE STATUS  IS FS-RECOMEND.                
006800                                                                          
006900 DATA DIVISION.                                                           
007000*-------------                                                            
007100 FILE SECTION.                                                            
007200*------------                                                             
007300                                                                          
007400 FD  ESTACIONES                                                           
007500     RECORDING MODE IS F                                                  
007600     BLOCK 0.                                                             
007700 01  REG-ESTACION-FD              PIC X(127).                             
007800                                                                          
007900 FD  TRANSACCIONES                                                        
008000     RECORDING MODE IS F                                                  
008100     BLOCK 0.                                                             
008200 01  REG-TRANSACCION-FD           PIC X(48).                              
008300                                                                          
008400 FD  INVENTARIO                                                           
008500     RECORDING MODE IS F                                                  
008600     BLOCK 0.                                                             
008700 01  REG-INVENTARIO-FD.                                                   
008800     05 SNP-CLAVE-FD                PIC X(19).                            
008900     05 FILLER                      PIC X(17).                            
009000                                                                          
009100 FD  RECOMENDACION                                                        
009200     RECORDING MODE IS F                                                  
009300     BLOCK 0.                                                             
009400 01  REG-RECOMENDACION-FD          PIC X(78).                             
009500                                                                          
009600 WORKING-STORAGE SECTION.                                                 
009700*-----------------------                                                  
009800 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPORDREC'.             
009900                                                                          
010000 77  FS-ESTACIONES                PIC X(02) VALUE ' '.                    
010100     88 88-FS-ESTAC-OK                       VALUE '00'.                  
010200     88 88-FS-ESTAC-EOF                      VALUE '10'.                  
010300 77  WS-OPEN-ESTACIONES           PIC X     VALUE 'N'.                    
010400     88 88-OPEN-ESTAC-SI                     VALUE 'S'.                   
010500     88 88-OPEN-ESTAC-NO                     VALUE 'N'.                   
010600                                                                          
010700 77  FS-TRANSACC                   PIC X(02) VALUE ' '.                   
010800     88 88-FS-TRX-OK                         VALUE '00'.                  
010900     88 88-FS-TRX-EOF                        VALUE '10'.                  
011000 77  WS-OPEN-TRANSACC              PIC X     VALUE 'N'.                   
011100     88 88-OPEN-TRX-SI                       VALUE 'S'.                   
011200     88 88-OPEN-TRX-NO                       VALUE 'N'.                   
011300                                                                          
011400 77  FS-INVENTARIO                 PIC X(02) VALUE ' '.                   
011500     88 88-FS-INV-OK                         VALUE '00'.                  
011600     88 88-FS-INV-EOF                        VALUE '10'.                  
011700 77  WS-OPEN-INVENTARIO            PIC X     VALUE 'N'.                   
011800     88 88-OPEN-INV-SI                       VALUE 'S'.                   
011900     88 88-OPEN-INV-NO                       VALUE 'N'.                   
012000                                                                          
012100 77  FS-RECOMEND                   PIC X(02) VALUE ' '.                   
012200     88 88-FS-REC-OK                         VALUE '00'.                  
012300 77  WS-OPEN-RECOMEND              PIC X     VALUE 'N'.                   
012400     88 88-OPEN-REC-SI                       VALUE 'S'.                   
012500     88 88-OPEN-REC-NO                       VALUE 'N'.                   
012600                                                                          
012700 77  WS-LEIDOS-ESTAC               PIC S9(05) COMP VALUE 0.               
012800 77  WS-LEIDOS-TRX                 PIC S9(07) COMP VALUE 0.               
012900 77  WS-LEIDOS-INV                 PIC S9(06) COMP VALUE 0.               
013000 77  WS-ESCRITOS-REC               PIC S9(05) COMP VALUE 0.               
013100 77  WS-SIN-SNAPSHOT               PIC S9(05) COMP VALUE 0.               
013200 77  WS-SIN-PRONOSTICO             PIC S9(05) COMP VALUE 0.               
013300 77  WS-FUERA-VENTANA              PIC S9(05) COMP VALUE 0.               
013400 77  WS-DEBAJO-MINIMO              PIC S9(05) COMP VALUE 0.               
013500                                                                          
013600 77  WS-PARRAFO                    PIC X(30) VALUE ' '.                   
013700                                                                          
013800*----------------------------------------------------------------*        
013900* HORIZONTE DE REPOSICION: 72 HORAS (3 DIAS) MAS 2 DIAS DE                
014000* MARGEN PARA CONSIDERAR LA ESTACION EN LA VENTANA DE PEDIDO              
014100*----------------------------------------------------------------*        
014200 77  CTE-HORIZON-DIAS               PIC 9(02) VALUE 3.                    
014300 77  CTE-VENTANA-DIAS               PIC 9(02) VALUE 5.                    
014400 77  CTE-UMBRAL-MINIMO              PIC 9V999 VALUE 0.150.                
014500                                                                          
014600 01  WS-NOMBRES-COMBUSTIBLE.                                              
014700     05 FILLER                 PIC X(15) VALUE 'Magna (Regular)'.         
014800     05 FILLER                 PIC X(15) VALUE 'Premium        '.         
014900     05 FILLER                 PIC X(15) VALUE 'Diesel         '.         
015000 01  WS-NOMBRES-COMBUSTIBLE-R REDEFINES                                   
015100     WS-NOMBRES-COMBUSTIBLE.                                              
015200     05 WS-NOM-COMB                OCCURS 3 TIMES PIC X(15).              
015300                                                                          
015400 01  WS-CODIGOS-COMBUSTIBLE.                                              
015500     05 FILLER                    PIC X(07) VALUE 'MAGNA  '.              
015600     05 FILLER                    PIC X(07) VALUE 'PREMIUM'.              
015700     05 FILLER                    PIC X(07) VALUE 'DIESEL '.              
015800 01  WS-CODIGOS-COMBUSTIBLE-R REDEFINES                                   
015900     WS-CODIGOS-COMBUSTIBLE.                                              
016000     05 WS-COD-COMB                OCCURS 3 TIMES PIC X(07).              
016100                                                                          
016200*----------------------------------------------------------------*        
016300* TABLA DE ESTACIONES ACTIVAS, ORDEN DE ARCHIVO (EST-CODIGO ASC)          
016400*----------------------------------------------------------------*        
016500 01  WT-ESTACIONES.                                                       
016600     05 WT-EST-TABLA          OCCURS 300 TIMES                            
016700                               INDEXED BY IDX-WT-EST.                     
016800        10 WT-EST-ID               PIC 9(04).                             
016900        10 WT-EST-CODIGO           PIC X(10).                             
017000        10 WT-EST-NOMBRE           PIC X(30).                             
017100        10 WT-EST-CAPACIDADES.                                            
017200           15 WT-EST-CAP-MAGNA     PIC 9(06).                             
017300           15 WT-EST-CAP-PREMIUM   PIC 9(06).                             
017400           15 WT-EST-CAP-DIESEL    PIC 9(06).                             
017500        10 WT-EST-CAPS-R REDEFINES                                        
017600           WT-EST-CAPACIDADES.                                            
017700           15 WT-EST-CAP-TABLA     PIC 9(06) OCCURS 3 TIMES.              
017800                                                                          
017900 01  WS-EST-CONTROL.                                                      
018000     05 WS-EST-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
018100     05 WS-EST-MAX-OCCURS         PIC S9(05) COMP VALUE 300.              
018200                                                                          
018300*----------------------------------------------------------------*        
018400* SNAPSHOT DE HOY POR ESTACION + COMBUSTIBLE                              
018500*----------------------------------------------------------------*        
018600 01  WT-SNAPSHOTS-HOY.                                                    
018700     05 WT-SNP-TABLA           OCCURS 900 TIMES                           
018800                                INDEXED BY IDX-WT-SNP.                    
018900        10 WT-SNP-ID-ESTACION      PIC 9(04).                             
019000        10 WT-SNP-COMBUSTIBLE      PIC X(07).                             
019100        10 WT-SNP-LITROS           PIC 9(07)V9.                           
019200        10 WT-SNP-CAPACIDAD        PIC 9(06).                             
019300                                                                          
019400 01  WS-SNP-CONTROL.                                                      
019500     05 WS-SNP-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
019600     05 WS-SNP-MAX-OCCURS         PIC S9(05) COMP VALUE 900.              
019700                                                                          
019800 77  WS-SNP-ENCONTRADO             PIC X     VALUE 'N'.                   
019900     88 88-SNP-ENCONTRADO                    VALUE 'S'.                   
020000     88 88-SNP-NO-ENCONTRADO                 VALUE 'N'.                   
020100 77  WS-IDX-SNP-SCAN                PIC S9(05) COMP VALUE 0.              
020200                                                                          
020300*----------------------------------------------------------------*        
020400* HISTORICO PLANO DE VENTAS DIARIAS POR ESTACION+COMBUSTIBLE+             
020500* FECHA, ACUMULADO EN EL ORDEN DE LECTURA DEL ARCHIVO DE                  
020600* TRANSACCIONES (SOLO MOVIMIENTOS SOLD)                                   
020700*----------------------------------------------------------------*        
020800 01  WT-HISTORIA-VENTAS.                                                  
020900     05 WT-HIST-TABLA          OCCURS 9000 TIMES.                         
021000        10 WT-HIST-ID-ESTACION     PIC 9(04).                             
021100        10 WT-HIST-COMBUSTIBLE     PIC X(07).                             
021200        10 WT-HIST-FECHA           PIC 9(08).                             
021300        10 WT-HIST-LITROS          PIC 9(07)V9  VALUE 0.                  
021400                                                                          
021500 01  WS-HIST-CONTROL.                                                     
021600     05 WS-HIST-ULTIMO-CARGADO    PIC S9(05) COMP VALUE 0.                
021700     05 WS-HIST-MAX-OCCURS        PIC S9(05) COMP VALUE 9000.             
021800                                                                          
021900 01  WS-HIST-CLAVE-BUSCADA.                                               
022000     05 WS-BUSCO-ID-ESTACION      PIC 9(04) VALUE 0.                      
022100     05 WS-BUSCO-COMBUSTIBLE      PIC X(07) VALUE ' '.                    
022200     05 WS-BUSCO-FECHA            PIC 9(08) VALUE 0.                      
022300                                                                          
022400 77  WS-IDX-SCAN                   PIC S9(05) COMP VALUE 0.               
022500 77  WS-HIST-CONTEO                PIC S9(05) COMP VALUE 0.               
022600 77  WS-HIST-SALTAR                PIC S9(05) COMP VALUE 0.               
022700 77  WS-HIST-VISTOS                PIC S9(05) COMP VALUE 0.               
022800 77  WS-HIST-COPIADOS              PIC S9(05) COMP VALUE 0.               
022900                                                                          
023000*----------------------------------------------------------------*        
023100* TABLA DE RECOMENDACIONES, MANTENIDA ORDENADA POR RANGO DE               
023200* URGENCIA ASCENDENTE Y, DENTRO DEL MISMO RANGO, POR DIAS                 
023300* RESTANTES ASCENDENTE (INSERCION ORDENADA, SIN SORT)                     
023400*----------------------------------------------------------------*        
023500 01  WT-RECOMENDACIONES.                                                  
023600     05 WT-REC-TABLA           OCCURS 900 TIMES                           
023700                                INDEXED BY IDX-WT-REC.                    
023800        10 WT-PRD-ID-ESTACION      PIC 9(04).                             
023900        10 WT-PRD-CODIGO-ESTACION  PIC X(10).                             
024000        10 WT-PRD-TIPO-COMBUSTIBLE PIC X(07).                             
024100        10 WT-PRD-LITROS-ACTUAL    PIC 9(07)V9.                           
024200        10 WT-PRD-PORCENTAJE-ACTUAL PIC 9(03)V9.                          
024300        10 WT-PRD-LITROS-PEDIDO    PIC 9(07).                             
024400        10 WT-PRD-FECHA-ENTREGA    PIC 9(08).                             
024500        10 WT-PRD-HORA-ENTREGA     PIC 9(02).                             
024600        10 WT-PRD-URGENCIA         PIC X(06).                             
024700        10 WT-PRD-RANGO-URGENCIA   PIC 9(01).                             
024800        10 WT-PRD-DIAS-RESTANTES   PIC 9(03)V9.                           
024900        10 WT-PRD-DEMANDA-PROMEDIO PIC 9(07).                             
025000        10 WT-PRD-CONFIANZA        PIC 9V999.                             
025100                                                                          
025200 01  WS-REC-CONTROL.                                                      
025300     05 WS-REC-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
025400     05 WS-REC-MAX-OCCURS         PIC S9(05) COMP VALUE 900.              
025500                                                                          
025600 77  WS-INS-POS                    PIC S9(05) COMP VALUE 0.               
025700 77  WS-SHIFT-IDX                  PIC S9(05) COMP VALUE 0.               
025800 77  WS-SHIFT-DEST                 PIC S9(05) COMP VALUE 0.               
025900 77  WS-INS-LISTO                  PIC X     VALUE 'N'.                   
026000     88 88-INS-LISTO                          VALUE 'S'.                  
026100     88 88-INS-NO-LISTO                       VALUE 'N'.                  
026200                                                                          
026300*----------------------------------------------------------------*        
026400* CAMPOS DE TRABAJO DEL CALCULO MANUAL DE DIA DE SEMANA                   
026500* (SAKAMOTO) Y DE AVANCE DE FECHA (SIN FUNCTIONS INTRINSECAS)             
026600*----------------------------------------------------------------*        
026700 01  WS-TABLA-DIAS-MES.                                                   
026800     05 FILLER                    PIC 9(02) VALUE 31.                     
026900     05 FILLER                    PIC 9(02) VALUE 28.                     
027000     05 FILLER                    PIC 9(02) VALUE 31.                     
027100     05 FILLER                    PIC 9(02) VALUE 30.                     
027200     05 FILLER                    PIC 9(02) VALUE 31.                     
027300     05 FILLER                    PIC 9(02) VALUE 30.                     
027400     05 FILLER                    PIC 9(02) VALUE 31.                     
027500     05 FILLER                    PIC 9(02) VALUE 31.                     
027600     05 FILLER                    PIC 9(02) VALUE 30.                     
027700     05 FILLER                    PIC 9(02) VALUE 31.                     
027800     05 FILLER                    PIC 9(02) VALUE 30.                     
027900     05 FILLER                    PIC 9(02) VALUE 31.                     
028000 01  WS-TABLA-DIAS-MES-R REDEFINES                                        
028100     WS-TABLA-DIAS-MES.                                                   
028200     05 WS-DIAS-DEL-MES           PIC 9(02) OCCURS 12 TIMES.              
028300                                                                          
028400 01  WS-TABLA-TERMINO-DIA.                                                
028500     05 FILLER                    PIC S9(01) VALUE 0.                     
028600     05 FILLER                    PIC S9(01) VALUE 3.                     
028700     05 FILLER                    PIC S9(01) VALUE 2.                     
028800     05 FILLER                    PIC S9(01) VALUE 5.                     
028900     05 FILLER                    PIC S9(01) VALUE 0.                     
029000     05 FILLER                    PIC S9(01) VALUE 3.                     
029100     05 FILLER                    PIC S9(01) VALUE 5.                     
029200     05 FILLER                    PIC S9(01) VALUE 1.                     
029300     05 FILLER                    PIC S9(01) VALUE 4.                     
029400     05 FILLER                    PIC S9(01) VALUE 6.                     
029500     05 FILLER                    PIC S9(01) VALUE 2.                     
029600     05 FILLER                    PIC S9(01) VALUE 4.                     
029700 01  WS-TABLA-TERMINO-DIA-R REDEFINES                                     
029800     WS-TABLA-TERMINO-DIA.                                                
029900     05 WS-TERMINO-DIA            PIC S9(01) OCCURS 12 TIMES.             
030000                                                                          
030100 77  WS-SAK-Y                      PIC S9(05) COMP VALUE 0.               
030200 77  WS-SAK-M                      PIC S9(02) COMP VALUE 0.               
030300 77  WS-SAK-D                      PIC S9(02) COMP VALUE 0.               
030400 77  WS-SAK-TEMP                   PIC S9(07) COMP VALUE 0.               
030500 77  WS-SAK-QUOT                   PIC S9(07) COMP VALUE 0.               
030600 77  WS-SAK-DIA-DOM                PIC S9(01) COMP VALUE 0.               
030700                                                                          
030800 77  WS-BIS-Q                      PIC S9(05) COMP VALUE 0.               
030900 77  WS-BIS-R4                     PIC S9(05) COMP VALUE 0.               
031000 77  WS-BIS-R100                   PIC S9(05) COMP VALUE 0.               
031100 77  WS-BIS-R400                   PIC S9(05) COMP VALUE 0.               
031200 77  WS-FT-BISIESTO                PIC X     VALUE 'N'.                   
031300     88 88-FT-ES-BISIESTO                     VALUE 'S'.                  
031400                                                                          
031500 77  WS-AVANCE-DIAS                PIC S9(02) COMP VALUE 0.               
031600 77  WS-AVANCE-RESTAN              PIC S9(02) COMP VALUE 0.               
031700                                                                          
031800*----------------------------------------------------------------*        
031900* FECHA DE PROCESO (HOY), VISTA AAAA/MM/DD, Y FECHA DE TRABAJO            
032000* PARA EL AVANCE DE DIAS AL CALCULAR LA ENTREGA                           
032100*----------------------------------------------------------------*        
032200 01  WS-FECHA-PROCESO-AREA.                                               
032300     05 WS-FECHA-PROCESO          PIC 9(08) VALUE 0.                      
032400 01  WS-FECHA-PROCESO-R REDEFINES                                         
032500     WS-FECHA-PROCESO-AREA.                                               
032600     05 WS-FP-AAAA                PIC 9(04).                              
032700     05 WS-FP-MM                  PIC 9(02).                              
032800     05 WS-FP-DD                  PIC 9(02).                              
032900                                                                          
033000 01  WS-FECHA-TRABAJO-AREA.                                               
033100     05 WS-FECHA-TRABAJO          PIC 9(08) VALUE 0.                      
033200 01  WS-FECHA-TRABAJO-R REDEFINES                                         
033300     WS-FECHA-TRABAJO-AREA.                                               
033400     05 WS-FT-AAAA                PIC 9(04).                              
033500     05 WS-FT-MM                  PIC 9(02).                              
033600     05 WS-FT-DD                  PIC 9(02).                              
033700                                                                          
033800 01  WS-CURRENT-DATE.                                                     
033900     05 WS-CURRENT-DATE-DATE.                                             
034000        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
034100        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
034200        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
034300     05 WS-CURRENT-DATE-TIME.                                             
034400        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
034500        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
034600        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
034700                                                                          
034800 77  WS-IDX-COMB                   PIC S9(02) COMP VALUE 0.               
034900                                                                          
035000*----------------------------------------------------------------*        
035100* CAMPOS DE TRABAJO DE LAS REGLAS U9                                      
035200*----------------------------------------------------------------*        
035300 77  WS-PCT-ACTUAL                 PIC 9(03)V9 VALUE 0.                   
035400 77  WS-CANT-A-PEDIR                PIC S9(07)V9 COMP VALUE 0.            
035500 77  WS-CANT-REDONDEA                PIC S9(05) COMP VALUE 0.             
035600 77  WS-CANT-FINAL                   PIC S9(07) COMP VALUE 0.             
035700 77  WS-DIAS-ENTEROS                 PIC 9(03) VALUE 0.                   
035800                                                                          
035900*----------------------------------------------------------------*        
036000* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION                       
036100*----------------------------------------------------------------*        
036200 COPY WCANCELA.                                                           
036300                                                                          
036400 COPY WESTAC.                                                             
036500                                                                          
036600 COPY WTRANS.                                                             
036700                                                                          
036800 COPY WSNAP.                                                              
036900                                                                          
037000 COPY WPRED.                                                              
037100                                                                          
037200*----------------------------------------------------------------*        
037300* AREA DE COMUNICACION CON LA RUTINA DE PRONOSTICO CPFCSTWM               
037400*----------------------------------------------------------------*        
037500 COPY WCALCFCT.                                                           
037600                                                                          
037700 PROCEDURE DIVISION.                                                      
037800*------------------                                                       
037900                                                                          
038000 00000-CUERPO-PRINCIPAL.                                                  
038100*-----------------------                                                  
038200                                                                          
038300     PERFORM 10000-INICIO.                                                
038400                                                                          
038500     PERFORM 20000-PROCESO-TRX                                            
038600       UNTIL 88-FS-TRX-EOF.                                               
038700                                                                          
038800     PERFORM 25000-PROCESO-INVENTARIO                                     
038900       UNTIL 88-FS-INV-EOF.                                               
039000                                                                          
039100     PERFORM 40000-GENERO-RECOMENDACIONES.                                
039200                                                                          
039300     PERFORM 50000-GRABO-RECOMENDACIONES.                                 
039400                                                                          
039500     PERFORM 60000-FINALIZO.                                              
039600                                                                          
039700     STOP RUN.                                                            
039800                                                                          
039900 10000-INICIO.                                                            
040000*-------------                                                            
040100                                                                          
040200     INITIALIZE WCANCELA.                                                 
040300     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
040400                                                                          
040500     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
040600     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-PROCESO.                 
040700                                                                          
040800     PERFORM 10100-ABRO-ARCHIVOS.                                         
040900                                                                          
041000     PERFORM 10200-CARGO-ESTACIONES.                                      
041100                                                                          
041200     PERFORM 11000-1RA-LECTURA-TRX.                                       
041300                                                                          
041400     PERFORM 15000-1RA-LECTURA-INV.                                       
041500                                                                          
041600 FIN-10000.                                                               
041700     EXIT.                                                                
041800                                                                          
041900 10100-ABRO-ARCHIVOS.                                                     
042000*-------------------                                                      
042100                                                                          
042200     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                       
042300                                                                          
042400     OPEN INPUT ESTACIONES.                                               
042500     EVALUATE FS-ESTACIONES                                               
042600         WHEN '00'                                                        
042700              SET 88-OPEN-ESTAC-SI      TO TRUE                           
042800         WHEN OTHER                                                       
042900              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
043000              MOVE 'ESTACION'           TO WCANCELA-RECURSO               
043100              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
043200              MOVE FS-ESTACIONES        TO WCANCELA-CODRET                
043300              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
043400              PERFORM 99999-CANCELO                                       
043500     END-EVALUATE.                                                        
043600                                                                          
043700     OPEN INPUT TRANSACCIONES.                                            
043800     EVALUATE FS-TRANSACC                                                 
043900         WHEN '00'                                                        
044000              SET 88-OPEN-TRX-SI        TO TRUE                           
044100         WHEN OTHER                                                       
044200              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
044300              MOVE 'TRANSACC'           TO WCANCELA-RECURSO               
044400              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
044500              MOVE FS-TRANSACC          TO WCANCELA-CODRET                
044600              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
044700              PERFORM 99999-CANCELO                                       
044800     END-EVALUATE.                                                        
044900                                                                          
045000     OPEN INPUT INVENTARIO.                                               
045100     EVALUATE FS-INVENTARIO                                               
045200         WHEN '00'                                                        
045300              SET 88-OPEN-INV-SI        TO TRUE                           
045400         WHEN OTHER                                                       
045500              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
045600              MOVE 'INVENTARIO'         TO WCANCELA-RECURSO               
045700              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
045800              MOVE FS-INVENTARIO        TO WCANCELA-CODRET                
045900              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
046000              PERFORM 99999-CANCELO                                       
046100     END-EVALUATE.                                                        
046200                                                                          
046300     OPEN OUTPUT RECOMENDACION.                                           
046400     EVALUATE FS-RECOMEND                                                 
046500         WHEN '00'                                                        
046600              SET 88-OPEN-REC-SI        TO TRUE                           
046700         WHEN OTHER                                                       
046800              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
046900              MOVE 'RECOMEND'           TO WCANCELA-RECURSO               
047000              MOVE 'OPEN OUTPUT'        TO WCANCELA-OPERACION             
047100              MOVE FS-RECOMEND          TO WCANCELA-CODRET                
047200              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
047300              PERFORM 99999-CANCELO                                       
047400     END-EVALUATE.                                                        
047500                                                                          
047600 FIN-10100.                                                               
047700     EXIT.                                                                
047800                                                                          
047900 10200-CARGO-ESTACIONES.                                                  
048000*-----------------------                                                  
048100                                                                          
048200     PERFORM 10210-READ-ESTACION                                          
048300       UNTIL 88-FS-ESTAC-EOF.                                             
048400                                                                          
048500 FIN-10200.                                                               
048600     EXIT.                                                                
048700                                                                          
048800 10210-READ-ESTACION.                                                     
048900*--------------------                                                     
049000                                                                          
049100     MOVE '10210-READ-ESTACION'      TO WS-PARRAFO.                       
049200                                                                          
049300     INITIALIZE REG-ESTACION.                                             
049400                                                                          
049500     READ ESTACIONES INTO REG-ESTACION.                                   
049600                                                                          
049700     EVALUATE TRUE                                                        
049800         WHEN 88-FS-ESTAC-OK                                              
049900              ADD 1                   TO WS-LEIDOS-ESTAC                  
050000              PERFORM 10220-INCORPORO-ESTACION                            
050100                                                                          
050200         WHEN 88-FS-ESTAC-EOF                                             
050300              CONTINUE                                                    
050400                                                                          
050500         WHEN OTHER                                                       
050600              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
050700              MOVE 'ESTACION'         TO WCANCELA-RECURSO                 
050800              MOVE 'READ'             TO WCANCELA-OPERACION               
050900              MOVE FS-ESTACIONES      TO WCANCELA-CODRET                  
051000              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
051100              PERFORM 99999-CANCELO                                       
051200     END-EVALUATE.                                                        
051300                                                                          
051400 FIN-10210.                                                               
051500     EXIT.                                                                
051600                                                                          
051700 10220-INCORPORO-ESTACION.                                                
051800*-------------------------                                                
051900                                                                          
052000     IF NOT 88-EST-ACTIVA                                                 
052100        GO TO FIN-10220                                                   
052200     END-IF.                                                              
052300                                                                          
052400     ADD 1                            TO WS-EST-ULTIMO-CARGADO.           
052500                                                                          
052600     IF WS-EST-ULTIMO-CARGADO > WS-EST-MAX-OCCURS                         
052700        MOVE '10220-INCORPORO-ESTACION' TO WCANCELA-PARRAFO               
052800        MOVE 'WT-ESTAC '                TO WCANCELA-RECURSO               
052900        MOVE 'ALTA ESTACION'            TO WCANCELA-OPERACION             
053000        MOVE WS-EST-ULTIMO-CARGADO      TO WCANCELA-CODRET                
053100        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
053200                                         TO WCANCELA-MENSAJE              
053300        PERFORM 99999-CANCELO                                             
053400     END-IF.                                                              
053500                                                                          
053600     SET IDX-WT-EST TO WS-EST-ULTIMO-CARGADO.                             
053700                                                                          
053800     MOVE EST-ID                  TO WT-EST-ID (IDX-WT-EST).              
053900     MOVE EST-CODIGO               TO WT-EST-CODIGO (IDX-WT-EST).         
054000     MOVE EST-NOMBRE                TO WT-EST-NOMBRE (IDX-WT-EST).        
054100     MOVE EST-CAP-MAGNA      TO WT-EST-CAP-MAGNA                          
054200                                  (IDX-WT-EST).                           
054300     MOVE EST-CAP-PREMIUM    TO WT-EST-CAP-PREMIUM                        
054400                                  (IDX-WT-EST).                           
054500     MOVE EST-CAP-DIESEL     TO WT-EST-CAP-DIESEL                         
054600                                  (IDX-WT-EST).                           
054700                                                                          
054800 FIN-10220.                                                               
054900     EXIT.                                                                
055000                                                                          
055100 11000-1RA-LECTURA-TRX.                                                   
055200*----------------------                                                   
055300                                                                          
055400     PERFORM 11100-READ-TRANSACCION.                                      
055500                                                                          
055600 FIN-11000.                                                               
055700     EXIT.                                                                
055800                                                                          
055900 11100-READ-TRANSACCION.                                                  
056000*-----------------------                                                  
056100                                                                          
056200     MOVE '11100-READ-TRANSACCION'    TO WS-PARRAFO.                      
056300                                                                          
056400     INITIALIZE REG-TRANSACCION.                                          
056500                                                                          
056600     READ TRANSACCIONES INTO REG-TRANSACCION.                             
056700                                                                          
056800     EVALUATE TRUE                                                        
056900         WHEN 88-FS-TRX-OK                                                
057000              ADD 1                   TO WS-LEIDOS-TRX                    
057100                                                                          
057200         WHEN 88-FS-TRX-EOF                                               
057300              CONTINUE                                                    
057400                                                                          
057500         WHEN OTHER                                                       
057600              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
057700              MOVE 'TRANSACC'         TO WCANCELA-RECURSO                 
057800              MOVE 'READ'             TO WCANCELA-OPERACION               
057900              MOVE FS-TRANSACC        TO WCANCELA-CODRET                  
058000              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
058100              PERFORM 99999-CANCELO                                       
058200     END-EVALUATE.                                                        
058300                                                                          
058400 FIN-11100.                                                               
058500     EXIT.                                                                
058600                                                                          
058700 15000-1RA-LECTURA-INV.                                                   
058800*----------------------                                                   
058900                                                                          
059000     PERFORM 15100-READ-INVENTARIO.                                       
059100                                                                          
059200 FIN-15000.                                                               
059300     EXIT.                                                                
059400                                                                          
059500 15100-READ-INVENTARIO.                                                   
059600*----------------------                                                   
059700                                                                          
059800     MOVE '15100-READ-INVENTARIO'     TO WS-PARRAFO.                      
059900                                                                          
060000     INITIALIZE REG-INVENTARIO.                                           
060100                                                                          
060200     READ INVENTARIO INTO REG-INVENTARIO.                                 
060300                                                                          
060400     EVALUATE TRUE                                                        
060500         WHEN 88-FS-INV-OK                                                
060600              ADD 1                   TO WS-LEIDOS-INV                    
060700                                                                          
060800         WHEN 88-FS-INV-EOF                                               
060900              CONTINUE                                                    
061000                                                                          
061100         WHEN OTHER                                                       
061200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
061300              MOVE 'INVENTARIO'       TO WCANCELA-RECURSO                 
061400              MOVE 'READ'             TO WCANCELA-OPERACION               
061500              MOVE FS-INVENTARIO      TO WCANCELA-CODRET                  
061600              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
061700              PERFORM 99999-CANCELO                                       
061800     END-EVALUATE.                                                        
061900                                                                          
062000 FIN-15100.                                                               
062100     EXIT.                                                                
062200                                                                          
062300 20000-PROCESO-TRX.                                                       
062400*------------------                                                       
062500                                                                          
062600     IF 88-TRX-VENDIDO                                                    
062700        MOVE TRX-ID-ESTACION         TO WS-BUSCO-ID-ESTACION              
062800        MOVE TRX-TIPO-COMBUSTIBLE     TO WS-BUSCO-COMBUSTIBLE             
062900        MOVE TRX-FECHA                TO WS-BUSCO-FECHA                   
063000        PERFORM 20500-UBICO-HISTORIA                                      
063100        ADD TRX-LITROS  TO WT-HIST-LITROS (WS-IDX-SCAN)                   
063200     END-IF.                                                              
063300                                                                          
063400     PERFORM 11100-READ-TRANSACCION.                                      
063500                                                                          
063600 FIN-20000.                                                               
063700     EXIT.                                                                
063800                                                                          
063900 20500-UBICO-HISTORIA.                                                    
064000*---------------------                                                    
064100                                                                          
064200     MOVE 1                           TO WS-IDX-SCAN.                     
064300                                                                          
064400     PERFORM 20510-COMPARO-HISTORIA                                       
064500       UNTIL WS-IDX-SCAN > WS-HIST-ULTIMO-CARGADO                         
064600          OR WS-IDX-SCAN = 0.                                             
064700                                                                          
064800 FIN-20500.                                                               
064900     EXIT.                                                                
065000                                                                          
065100 20510-COMPARO-HISTORIA.                                                  
065200*-----------------------                                                  
065300                                                                          
065400     IF WT-HIST-ID-ESTACION (WS-IDX-SCAN) = WS-BUSCO-ID-ESTACION          
065500        AND WT-HIST-COMBUSTIBLE (WS-IDX-SCAN) =                           
065600            WS-BUSCO-COMBUSTIBLE                                          
065700        AND WT-HIST-FECHA (WS-IDX-SCAN) = WS-BUSCO-FECHA                  
065800        MOVE 0                       TO WS-IDX-SCAN                       
065900     ELSE                                                                 
066000        ADD 1                        TO WS-IDX-SCAN                       
066100        IF WS-IDX-SCAN > WS-HIST-ULTIMO-CARGADO                           
066200           PERFORM 20520-INCORPORO-HISTORIA                               
066300        END-IF                                                            
066400     END-IF.                                                              
066500                                                                          
066600 FIN-20510.                                                               
066700     EXIT.                                                                
066800                                                                          
066900 20520-INCORPORO-HISTORIA.                                                
067000*-------------------------                                                
067100                                                                          
067200     ADD 1                            TO WS-HIST-ULTIMO-CARGADO.          
067300                                                                          
067400     IF WS-HIST-ULTIMO-CARGADO > WS-HIST-MAX-OCCURS                       
067500        MOVE '20520-INCORPORO-HISTORIA' TO WCANCELA-PARRAFO               
067600        MOVE 'WT-HIST  '                 TO WCANCELA-RECURSO              
067700        MOVE 'ALTA HISTORIA'             TO WCANCELA-OPERACION            
067800        MOVE WS-HIST-ULTIMO-CARGADO      TO WCANCELA-CODRET               
067900        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
068000                                          TO WCANCELA-MENSAJE             
068100        PERFORM 99999-CANCELO                                             
068200     END-IF.                                                              
068300                                                                          
068400     MOVE WS-HIST-ULTIMO-CARGADO      TO WS-IDX-SCAN.                     
068500                                                                          
068600     MOVE WS-BUSCO-ID-ESTACION  TO                                        
068700          WT-HIST-ID-ESTACION (WS-IDX-SCAN).                              
068800     MOVE WS-BUSCO-COMBUSTIBLE  TO                                        
068900          WT-HIST-COMBUSTIBLE (WS-IDX-SCAN).                              
069000     MOVE WS-BUSCO-FECHA        TO                                        
069100          WT-HIST-FECHA (WS-IDX-SCAN).                                    
069200     MOVE 0                     TO                                        
069300          WT-HIST-LITROS (WS-IDX-SCAN).                                   
069400                                                                          
069500 FIN-20520.                                                               
069600     EXIT.                                                                
069700                                                                          
069800 25000-PROCESO-INVENTARIO.                                                
069900*-------------------------                                                
070000                                                                          
070100     IF SNP-FECHA = WS-FECHA-PROCESO                                      
070200        PERFORM 25100-INCORPORO-SNAPSHOT                                  
070300     END-IF.                                                              
070400                                                                          
070500     PERFORM 15100-READ-INVENTARIO.                                       
070600                                                                          
070700 FIN-25000.                                                               
070800     EXIT.                                                                
070900                                                                          
071000 25100-INCORPORO-SNAPSHOT.                                                
071100*-------------------------                                                
071200                                                                          
071300     ADD 1                            TO WS-SNP-ULTIMO-CARGADO.           
071400                                                                          
071500     IF WS-SNP-ULTIMO-CARGADO > WS-SNP-MAX-OCCURS                         
071600        MOVE '25100-INCORPORO-SNAPSHOT' TO WCANCELA-PARRAFO               
071700        MOVE 'WT-SNP   '                 TO WCANCELA-RECURSO              
071800        MOVE 'ALTA SNAPSHOT'             TO WCANCELA-OPERACION            
071900        MOVE WS-SNP-ULTIMO-CARGADO       TO WCANCELA-CODRET               
072000        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
072100                                          TO WCANCELA-MENSAJE             
072200        PERFORM 99999-CANCELO                                             
072300     END-IF.                                                              
072400                                                                          
072500     SET IDX-WT-SNP TO WS-SNP-ULTIMO-CARGADO.                             
072600                                                                          
072700     MOVE SNP-ID-ESTACION    TO                                           
072800          WT-SNP-ID-ESTACION (IDX-WT-SNP).                                
072900     MOVE SNP-TIPO-COMBUSTIBLE TO                                         
073000          WT-SNP-COMBUSTIBLE (IDX-WT-SNP).                                
073100     MOVE SNP-LITROS          TO                                          
073200          WT-SNP-LITROS (IDX-WT-SNP).                                     
073300     MOVE SNP-CAPACIDAD       TO                                          
073400          WT-SNP-CAPACIDAD (IDX-WT-SNP).                                  
073500                                                                          
073600 FIN-25100.                                                               
073700     EXIT.                                                                
073800                                                                          
073900*----------------------------------------------------------------*        
074000* 40000 - RECORRE ESTACION X COMBUSTIBLE, EVALUA U9                       
074100*----------------------------------------------------------------*        
074200 40000-GENERO-RECOMENDACIONES.                                            
074300*-----------------------------                                            
074400                                                                          
074500     SET IDX-WT-EST TO 1.                                                 
074600                                                                          
074700     PERFORM 40050-PROCESO-ESTACION                                       
074800       UNTIL IDX-WT-EST > WS-EST-ULTIMO-CARGADO.                          
074900                                                                          
075000 FIN-40000.                                                               
075100     EXIT.                                                                
075200                                                                          
075300 40050-PROCESO-ESTACION.                                                  
075400*-----------------------                                                  
075500                                                                          
075600     MOVE 1                           TO WS-IDX-COMB.                     
075700                                                                          
075800     PERFORM 40060-PROCESO-COMBUSTIBLE                                    
075900       UNTIL WS-IDX-COMB > 3.                                             
076000                                                                          
076100     SET IDX-WT-EST UP BY 1.                                              
076200                                                                          
076300 FIN-40050.                                                               
076400     EXIT.                                                                
076500                                                                          
076600 40060-PROCESO-COMBUSTIBLE.                                               
076700*--------------------------                                               
076800                                                                          
076900     MOVE WT-EST-ID (IDX-WT-EST)        TO WS-BUSCO-ID-ESTACION.          
077000     MOVE WS-COD-COMB (WS-IDX-COMB)      TO WS-BUSCO-COMBUSTIBLE.         
077100                                                                          
077200     PERFORM 40070-UBICO-SNAPSHOT.                                        
077300                                                                          
077400     IF 88-SNP-NO-ENCONTRADO                                              
077500        ADD 1                            TO WS-SIN-SNAPSHOT               
077600        GO TO FIN-40060                                                   
077700     END-IF.                                                              
077800                                                                          
077900     PERFORM 41100-ARMO-HISTORIA.                                         
078000                                                                          
078100     IF WCF-CANT-DIAS = 0                                                 
078200        ADD 1                            TO WS-SIN-PRONOSTICO             
078300        GO TO FIN-40060                                                   
078400     END-IF.                                                              
078500                                                                          
078600     MOVE WS-FECHA-PROCESO                TO WCF-FECHA-PROCESO.           
078700     MOVE WT-SNP-CAPACIDAD (IDX-WT-SNP)   TO WCF-CAPACIDAD-TANQUE.        
078800     MOVE WT-SNP-LITROS (IDX-WT-SNP)      TO WCF-LITROS-ACTUAL.           
078900     MOVE CTE-UMBRAL-MINIMO               TO WCF-UMBRAL-MINIMO.           
079000                                                                          
079100     CALL 'CPFCSTWM' USING WCALCFCT.                                      
079200                                                                          
079300     IF NOT 88-WCF-RC-OK                                                  
079400        ADD 1                            TO WS-SIN-PRONOSTICO             
079500        GO TO FIN-40060                                                   
079600     END-IF.                                                              
079700                                                                          
079800     IF WCF-DIAS-RESTANTES > CTE-VENTANA-DIAS                             
079900        ADD 1                            TO WS-FUERA-VENTANA              
080000        GO TO FIN-40060                                                   
080100     END-IF.                                                              
080200                                                                          
080300     PERFORM 40080-CALCULO-CANTIDAD.                                      
080400                                                                          
080500     IF WS-CANT-FINAL < 1000                                              
080600        ADD 1                            TO WS-DEBAJO-MINIMO              
080700        GO TO FIN-40060                                                   
080800     END-IF.                                                              
080900                                                                          
081000     PERFORM 40090-ARMO-RECOMENDACION.                                    
081100                                                                          
081200     PERFORM 42000-INSERTO-ORDENADO.                                      
081300                                                                          
081400 FIN-40060.                                                               
081500     EXIT.                                                                
081600                                                                          
081700 40070-UBICO-SNAPSHOT.                                                    
081800*---------------------                                                    
081900                                                                          
082000     SET 88-SNP-NO-ENCONTRADO            TO TRUE.                         
082100     MOVE 1                              TO WS-IDX-SNP-SCAN.              
082200                                                                          
082300     PERFORM 40075-COMPARO-SNAPSHOT                                       
082400       UNTIL WS-IDX-SNP-SCAN > WS-SNP-ULTIMO-CARGADO                      
082500          OR 88-SNP-ENCONTRADO.                                           
082600                                                                          
082700 FIN-40070.                                                               
082800     EXIT.                                                                
082900                                                                          
083000 40075-COMPARO-SNAPSHOT.                                                  
083100*-----------------------                                                  
083200                                                                          
083300     IF WT-SNP-ID-ESTACION (WS-IDX-SNP-SCAN) =                            
083400        WS-BUSCO-ID-ESTACION                                              
083500        AND WT-SNP-COMBUSTIBLE (WS-IDX-SNP-SCAN) =                        
083600            WS-BUSCO-COMBUSTIBLE                                          
083700        SET IDX-WT-SNP      TO WS-IDX-SNP-SCAN                            
083800        SET 88-SNP-ENCONTRADO TO TRUE                                     
083900     ELSE                                                                 
084000        ADD 1                           TO WS-IDX-SNP-SCAN                
084100     END-IF.                                                              
084200                                                                          
084300 FIN-40075.                                                               
084400     EXIT.                                                                
084500                                                                          
084600 40080-CALCULO-CANTIDAD.                                                  
084700*-----------------------                                                  
084800                                                                          
084900     COMPUTE WS-CANT-A-PEDIR =                                            
085000             (0.85 * WT-SNP-CAPACIDAD (IDX-WT-SNP))                       
085100             - WT-SNP-LITROS (IDX-WT-SNP)                                 
085200             + WCF-PROMEDIO-DIARIO.                                       
085300                                                                          
085400     IF WS-CANT-A-PEDIR < 0                                               
085500        MOVE 0                          TO WS-CANT-A-PEDIR                
085600     END-IF.                                                              
085700                                                                          
085800     COMPUTE WS-CANT-REDONDEA ROUNDED =                                   
085900             WS-CANT-A-PEDIR / 500.                                       
086000                                                                          
086100     COMPUTE WS-CANT-FINAL = WS-CANT-REDONDEA * 500.                      
086200                                                                          
086300 FIN-40080.                                                               
086400     EXIT.                                                                
086500                                                                          
086600 40090-ARMO-RECOMENDACION.                                                
086700*-------------------------                                                
086800                                                                          
086900     COMPUTE WS-PCT-ACTUAL ROUNDED =                                      
087000             (WT-SNP-LITROS (IDX-WT-SNP) /                                
087100              WT-SNP-CAPACIDAD (IDX-WT-SNP)) * 100.                       
087200                                                                          
087300     MOVE WT-EST-ID (IDX-WT-EST)       TO PRD-ID-ESTACION.                
087400     MOVE WT-EST-CODIGO (IDX-WT-EST)   TO PRD-CODIGO-ESTACION.            
087500     MOVE WS-BUSCO-COMBUSTIBLE          TO PRD-TIPO-COMBUSTIBLE.          
087600     MOVE WT-SNP-LITROS (IDX-WT-SNP)   TO PRD-LITROS-ACTUAL.              
087700     MOVE WS-PCT-ACTUAL                 TO PRD-PORCENTAJE-ACTUAL.         
087800     MOVE WS-CANT-FINAL                 TO PRD-LITROS-PEDIDO.             
087900     MOVE WCF-DIAS-RESTANTES            TO PRD-DIAS-RESTANTES.            
088000     MOVE WCF-PROMEDIO-DIARIO           TO PRD-DEMANDA-PROMEDIO.          
088100     MOVE WCF-CONFIANZA                 TO PRD-CONFIANZA.                 
088200                                                                          
088300     EVALUATE TRUE                                                        
088400         WHEN WCF-DIAS-RESTANTES <= 1                                     
088500              SET 88-PRD-URGENTE       TO TRUE                            
088600              MOVE 1                   TO PRD-RANGO-URGENCIA              
088700              PERFORM 40100-ENTREGA-URGENTE                               
088800         WHEN WCF-DIAS-RESTANTES <= 2                                     
088900              SET 88-PRD-ALTA          TO TRUE                            
089000              MOVE 2                   TO PRD-RANGO-URGENCIA              
089100              PERFORM 40110-ENTREGA-ALTA                                  
089200         WHEN OTHER                                                       
089300              SET 88-PRD-NORMAL        TO TRUE                            
089400              MOVE 3                   TO PRD-RANGO-URGENCIA              
089500              PERFORM 40120-ENTREGA-NORMAL                                
089600     END-EVALUATE.                                                        
089700                                                                          
089800     COMPUTE PRD-RANGO-URGENCIA = PRD-RANGO-URGENCIA - 1.                 
089900                                                                          
090000 FIN-40090.                                                               
090100     EXIT.                                                                
090200                                                                          
090300 40100-ENTREGA-URGENTE.                                                   
090400*----------------------                                                   
090500                                                                          
090600     MOVE 1                            TO WS-AVANCE-DIAS.                 
090700     PERFORM 44000-AVANZO-FECHA.                                          
090800     MOVE WS-FECHA-TRABAJO              TO PRD-FECHA-ENTREGA.             
090900     MOVE 6                             TO PRD-HORA-ENTREGA.              
091000                                                                          
091100 FIN-40100.                                                               
091200     EXIT.                                                                
091300                                                                          
091400 40110-ENTREGA-ALTA.                                                      
091500*-------------------                                                      
091600                                                                          
091700     MOVE 1                            TO WS-AVANCE-DIAS.                 
091800     PERFORM 44000-AVANZO-FECHA.                                          
091900     MOVE WS-FECHA-TRABAJO              TO PRD-FECHA-ENTREGA.             
092000     MOVE 8                             TO PRD-HORA-ENTREGA.              
092100                                                                          
092200 FIN-40110.                                                               
092300     EXIT.                                                                
092400                                                                          
092500 40120-ENTREGA-NORMAL.                                                    
092600*---------------------                                                    
092700                                                                          
092800     MOVE WCF-DIAS-RESTANTES            TO WS-DIAS-ENTEROS.               
092900                                                                          
093000     COMPUTE WS-AVANCE-DIAS = WS-DIAS-ENTEROS - 1.                        
093100                                                                          
093200     IF WS-AVANCE-DIAS < 0                                                
093300        MOVE 0                         TO WS-AVANCE-DIAS                  
093400     END-IF.                                                              
093500                                                                          
093600     PERFORM 44000-AVANZO-FECHA.                                          
093700     MOVE WS-FECHA-TRABAJO              TO PRD-FECHA-ENTREGA.             
093800     MOVE 7                             TO PRD-HORA-ENTREGA.              
093900                                                                          
094000 FIN-40120.                                                               
094100     EXIT.                                                                
094200                                                                          
094300*----------------------------------------------------------------*        
094400* 41100 - ARMA LA HISTORIA DE VENTAS (HASTA 30 DIAS) DE LA                
094500* ESTACION+COMBUSTIBLE ACTUAL, EN CONTEO-Y-COPIA SOBRE EL                 
094600* HISTORICO PLANO, CON CALCULO MANUAL DE DIA DE SEMANA                    
094700*----------------------------------------------------------------*        
094800 41100-ARMO-HISTORIA.                                                     
094900*--------------------                                                     
095000                                                                          
095100     MOVE 0                           TO WS-HIST-CONTEO.                  
095200     MOVE 1                           TO WS-IDX-SCAN.                     
095300                                                                          
095400     PERFORM 41110-CUENTO-COINCIDENCIA                                    
095500       UNTIL WS-IDX-SCAN > WS-HIST-ULTIMO-CARGADO.                        
095600                                                                          
095700     IF WS-HIST-CONTEO > 30                                               
095800        COMPUTE WS-HIST-SALTAR = WS-HIST-CONTEO - 30                      
095900     ELSE                                                                 
096000        MOVE 0                        TO WS-HIST-SALTAR                   
096100     END-IF.                                                              
096200                                                                          
096300     MOVE 0                           TO WS-HIST-VISTOS.                  
096400     MOVE 0                           TO WS-HIST-COPIADOS.                
096500     MOVE 1                           TO WS-IDX-SCAN.                     
096600                                                                          
096700     PERFORM 41120-COPIO-COINCIDENCIA                                     
096800       UNTIL WS-IDX-SCAN > WS-HIST-ULTIMO-CARGADO.                        
096900                                                                          
097000     MOVE WS-HIST-COPIADOS             TO WCF-CANT-DIAS.                  
097100                                                                          
097200 FIN-41100.                                                               
097300     EXIT.                                                                
097400                                                                          
097500 41110-CUENTO-COINCIDENCIA.                                               
097600*--------------------------                                               
097700                                                                          
097800     IF WT-HIST-ID-ESTACION (WS-IDX-SCAN) = WS-BUSCO-ID-ESTACION          
097900        AND WT-HIST-COMBUSTIBLE (WS-IDX-SCAN) =                           
098000            WS-BUSCO-COMBUSTIBLE                                          
098100        ADD 1                        TO WS-HIST-CONTEO                    
098200     END-IF.                                                              
098300                                                                          
098400     ADD 1                            TO WS-IDX-SCAN.                     
098500                                                                          
098600 FIN-41110.                                                               
098700     EXIT.                                                                
098800                                                                          
098900 41120-COPIO-COINCIDENCIA.                                                
099000*-------------------------                                                
099100                                                                          
099200     IF WT-HIST-ID-ESTACION (WS-IDX-SCAN) = WS-BUSCO-ID-ESTACION          
099300        AND WT-HIST-COMBUSTIBLE (WS-IDX-SCAN) =                           
099400            WS-BUSCO-COMBUSTIBLE                                          
099500        ADD 1                        TO WS-HIST-VISTOS                    
099600        IF WS-HIST-VISTOS > WS-HIST-SALTAR                                
099700           ADD 1                     TO WS-HIST-COPIADOS                  
099800           MOVE WT-HIST-FECHA (WS-IDX-SCAN)   TO                          
099900                WCF-HIST-FECHA (WS-HIST-COPIADOS)                         
100000           MOVE WT-HIST-LITROS (WS-IDX-SCAN)  TO                          
100100                WCF-HIST-LITROS (WS-HIST-COPIADOS)                        
100200           PERFORM 41130-CALCULO-DOW-HIST                                 
100300        END-IF                                                            
100400     END-IF.                                                              
100500                                                                          
100600     ADD 1                            TO WS-IDX-SCAN.                     
100700                                                                          
100800 FIN-41120.                                                               
100900     EXIT.                                                                
101000                                                                          
101100 41130-CALCULO-DOW-HIST.                                                  
101200*-----------------------                                                  
101300                                                                          
101400     MOVE WCF-HIST-FEC-AAAA (WS-HIST-COPIADOS) TO WS-SAK-Y.               
101500     MOVE WCF-HIST-FEC-MM (WS-HIST-COPIADOS)   TO WS-SAK-M.               
101600     MOVE WCF-HIST-FEC-DD (WS-HIST-COPIADOS)   TO WS-SAK-D.               
101700                                                                          
101800     PERFORM 43000-CALCULO-SEMANA.                                        
101900                                                                          
102000     MOVE WS-SAK-DIA-DOM               TO                                 
102100          WCF-HIST-DIA-SEM (WS-HIST-COPIADOS).                            
102200                                                                          
102300 FIN-41130.                                                               
102400     EXIT.                                                                
102500                                                                          
102600*----------------------------------------------------------------*        
102700* 42000 - INSERTA LA RECOMENDACION ARMADA EN LA POSICION QUE LE           
102800* CORRESPONDE SEGUN RANGO DE URGENCIA Y DIAS RESTANTES, SIN SORT          
102900*----------------------------------------------------------------*        
103000 42000-INSERTO-ORDENADO.                                                  
103100*-----------------------                                                  
103200                                                                          
103300     SET 88-INS-NO-LISTO             TO TRUE.                             
103400     MOVE 1                          TO WS-INS-POS.                       
103500                                                                          
103600     PERFORM 42010-EVALUO-POSICION                                        
103700       UNTIL 88-INS-LISTO.                                                
103800                                                                          
103900     IF WS-REC-ULTIMO-CARGADO > WS-INS-POS                                
104000        MOVE WS-REC-ULTIMO-CARGADO   TO WS-SHIFT-IDX                      
104100        PERFORM 42020-DESPLAZO                                            
104200          UNTIL WS-SHIFT-IDX < WS-INS-POS                                 
104300     ELSE                                                                 
104400        IF WS-REC-ULTIMO-CARGADO = WS-INS-POS                             
104500           MOVE WS-REC-ULTIMO-CARGADO TO WS-SHIFT-IDX                     
104600           PERFORM 42020-DESPLAZO                                         
104700             UNTIL WS-SHIFT-IDX < WS-INS-POS                              
104800        END-IF                                                            
104900     END-IF.                                                              
105000                                                                          
105100     ADD 1                            TO WS-REC-ULTIMO-CARGADO.           
105200                                                                          
105300     IF WS-REC-ULTIMO-CARGADO > WS-REC-MAX-OCCURS                         
105400        MOVE '42000-INSERTO-ORDENADO'  TO WCANCELA-PARRAFO                
105500        MOVE 'WT-REC   '               TO WCANCELA-RECURSO                
105600        MOVE 'ALTA RECOMEND'           TO WCANCELA-OPERACION              
105700        MOVE WS-REC-ULTIMO-CARGADO     TO WCANCELA-CODRET                 
105800        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
105900                                        TO WCANCELA-MENSAJE               
106000        PERFORM 99999-CANCELO                                             
106100     END-IF.                                                              
106200                                                                          
106300     MOVE PRD-ID-ESTACION          TO                                     
106400          WT-PRD-ID-ESTACION (WS-INS-POS).                                
106500     MOVE PRD-CODIGO-ESTACION      TO                                     
106600          WT-PRD-CODIGO-ESTACION (WS-INS-POS).                            
106700     MOVE PRD-TIPO-COMBUSTIBLE     TO                                     
106800          WT-PRD-TIPO-COMBUSTIBLE (WS-INS-POS).                           
106900     MOVE PRD-LITROS-ACTUAL        TO                                     
107000          WT-PRD-LITROS-ACTUAL (WS-INS-POS).                              
107100     MOVE PRD-PORCENTAJE-ACTUAL    TO                                     
107200          WT-PRD-PORCENTAJE-ACTUAL (WS-INS-POS).                          
107300     MOVE PRD-LITROS-PEDIDO        TO                                     
107400          WT-PRD-LITROS-PEDIDO (WS-INS-POS).                              
107500     MOVE PRD-FECHA-ENTREGA        TO                                     
107600          WT-PRD-FECHA-ENTREGA (WS-INS-POS).                              
107700     MOVE PRD-HORA-ENTREGA         TO                                     
107800          WT-PRD-HORA-ENTREGA (WS-INS-POS).                               
107900     MOVE PRD-URGENCIA             TO                                     
108000          WT-PRD-URGENCIA (WS-INS-POS).                                   
108100     MOVE PRD-RANGO-URGENCIA       TO                                     
108200          WT-PRD-RANGO-URGENCIA (WS-INS-POS).                             
108300     MOVE PRD-DIAS-RESTANTES       TO                                     
108400          WT-PRD-DIAS-RESTANTES (WS-INS-POS).                             
108500     MOVE PRD-DEMANDA-PROMEDIO     TO                                     
108600          WT-PRD-DEMANDA-PROMEDIO (WS-INS-POS).                           
108700     MOVE PRD-CONFIANZA            TO                                     
108800          WT-PRD-CONFIANZA (WS-INS-POS).                                  
108900                                                                          
109000 FIN-42000.                                                               
109100     EXIT.                                                                
109200                                                                          
109300 42010-EVALUO-POSICION.                                                   
109400*----------------------                                                   
109500                                                                          
109600     IF WS-INS-POS > WS-REC-ULTIMO-CARGADO                                
109700        SET 88-INS-LISTO             TO TRUE                              
109800     ELSE                                                                 
109900        IF PRD-RANGO-URGENCIA < WT-PRD-RANGO-URGENCIA (WS-INS-POS)        
110000           SET 88-INS-LISTO          TO TRUE                              
110100        ELSE                                                              
110200           IF PRD-RANGO-URGENCIA =                                        
110300              WT-PRD-RANGO-URGENCIA (WS-INS-POS)                          
110400              AND PRD-DIAS-RESTANTES <                                    
110500                  WT-PRD-DIAS-RESTANTES (WS-INS-POS)                      
110600              SET 88-INS-LISTO       TO TRUE                              
110700           ELSE                                                           
110800              ADD 1                  TO WS-INS-POS                        
110900           END-IF                                                         
111000        END-IF                                                            
111100     END-IF.                                                              
111200                                                                          
111300 FIN-42010.                                                               
111400     EXIT.                                                                
111500                                                                          
111600 42020-DESPLAZO.                                                          
111700*---------------                                                          
111800                                                                          
111900     COMPUTE WS-SHIFT-DEST = WS-SHIFT-IDX + 1.                            
112000                                                                          
112100     MOVE WT-REC-TABLA (WS-SHIFT-IDX) TO                                  
112200          WT-REC-TABLA (WS-SHIFT-DEST).                                   
112300                                                                          
112400     SUBTRACT 1                       FROM WS-SHIFT-IDX.                  
112500                                                                          
112600 FIN-42020.                                                               
112700     EXIT.                                                                
112800                                                                          
112900*----------------------------------------------------------------*        
113000* 43000 - CALCULA EL DIA DE SEMANA (1=LUNES...7=DOMINGO) DE LA            
113100* FECHA EN WS-SAK-Y/WS-SAK-M/WS-SAK-D MEDIANTE EL ALGORITMO DE            
113200* SAKAMOTO.  NO SE USA FUNCTION ALGUNA DE FECHA.                          
113300*----------------------------------------------------------------*        
113400 43000-CALCULO-SEMANA.                                                    
113500*---------------------                                                    
113600                                                                          
113700     IF WS-SAK-M < 3                                                      
113800        SUBTRACT 1                   FROM WS-SAK-Y                        
113900     END-IF.                                                              
114000                                                                          
114100     COMPUTE WS-SAK-TEMP =                                                
114200             WS-SAK-Y + (WS-SAK-Y / 4) - (WS-SAK-Y / 100)                 
114300             + (WS-SAK-Y / 400) + WS-TERMINO-DIA (WS-SAK-M)               
114400             + WS-SAK-D.                                                  
114500                                                                          
114600     DIVIDE WS-SAK-TEMP BY 7 GIVING WS-SAK-QUOT                           
114700            REMAINDER WS-SAK-DIA-DOM.                                     
114800                                                                          
114900     IF WS-SAK-DIA-DOM = 0                                                
115000        MOVE 7                       TO WS-SAK-DIA-DOM                    
115100     ELSE                                                                 
115200        IF WS-SAK-DIA-DOM = 1                                             
115300           MOVE 7                    TO WS-SAK-DIA-DOM                    
115400        ELSE                                                              
115500           SUBTRACT 1                FROM WS-SAK-DIA-DOM                  
115600        END-IF                                                            
115700     END-IF.                                                              
115800                                                                          
115900 FIN-43000.                                                               
116000     EXIT.                                                                
116100                                                                          
116200*----------------------------------------------------------------*        
116300* 44000 - AVANZA WS-FECHA-PROCESO EN WS-AVANCE-DIAS DIAS, DEJANDO         
116400* EL RESULTADO EN WS-FECHA-TRABAJO, UN DIA POR VEZ, CON TABLA DE          
116500* DIAS DEL MES Y CHEQUEO MANUAL DE ANIO BISIESTO (SIN FUNCTIONS)          
116600*----------------------------------------------------------------*        
116700 44000-AVANZO-FECHA.                                                      
116800*-------------------                                                      
116900                                                                          
117000     MOVE WS-FECHA-PROCESO            TO WS-FECHA-TRABAJO.                
117100     MOVE WS-AVANCE-DIAS               TO WS-AVANCE-RESTAN.               
117200                                                                          
117300     PERFORM 44010-SUMO-UN-DIA                                            
117400       UNTIL WS-AVANCE-RESTAN = 0.                                        
117500                                                                          
117600 FIN-44000.                                                               
117700     EXIT.                                                                
117800                                                                          
117900 44010-SUMO-UN-DIA.                                                       
118000*------------------                                                       
118100                                                                          
118200     PERFORM 44020-DIAS-EN-MES.                                           
118300                                                                          
118400     IF WS-FT-DD < WS-SAK-TEMP                                            
118500        ADD 1                        TO WS-FT-DD                          
118600     ELSE                                                                 
118700        MOVE 1                       TO WS-FT-DD                          
118800        IF WS-FT-MM < 12                                                  
118900           ADD 1                     TO WS-FT-MM                          
119000        ELSE                                                              
119100           MOVE 1                    TO WS-FT-MM                          
119200           ADD 1                     TO WS-FT-AAAA                        
119300        END-IF                                                            
119400     END-IF.                                                              
119500                                                                          
119600     SUBTRACT 1                      FROM WS-AVANCE-RESTAN.               
119700                                                                          
119800 FIN-44010.                                                               
119900     EXIT.                                                                
120000                                                                          
120100 44020-DIAS-EN-MES.                                                       
120200*------------------                                                       
120300                                                                          
120400     MOVE WS-DIAS-DEL-MES (WS-FT-MM)  TO WS-SAK-TEMP.                     
120500                                                                          
120600     IF WS-FT-MM = 2                                                      
120700        PERFORM 44030-VERIFICO-BISIESTO                                   
120800        IF 88-FT-ES-BISIESTO                                              
120900           MOVE 29                   TO WS-SAK-TEMP                       
121000        END-IF                                                            
121100     END-IF.                                                              
121200                                                                          
121300 FIN-44020.                                                               
121400     EXIT.                                                                
121500                                                                          
121600 44030-VERIFICO-BISIESTO.                                                 
121700*------------------------                                                 
121800                                                                          
121900     SET 88-FT-ES-BISIESTO            TO FALSE.                           
122000                                                                          
122100     DIVIDE WS-FT-AAAA BY 4 GIVING WS-BIS-Q                               
122200            REMAINDER WS-BIS-R4.                                          
122300     DIVIDE WS-FT-AAAA BY 100 GIVING WS-BIS-Q                             
122400            REMAINDER WS-BIS-R100.                                        
122500     DIVIDE WS-FT-AAAA BY 400 GIVING WS-BIS-Q                             
122600            REMAINDER WS-BIS-R400.                                        
122700                                                                          
122800     IF WS-BIS-R4 = 0                                                     
122900        IF WS-BIS-R100 NOT = 0                                            
123000           SET 88-FT-ES-BISIESTO      TO TRUE                             
123100        ELSE                                                              
123200           IF WS-BIS-R400 = 0                                             
123300              SET 88-FT-ES-BISIESTO   TO TRUE                             
123400           END-IF                                                         
123500        END-IF                                                            
123600     END-IF.                                                              
123700                                                                          
123800 FIN-44030.                                                               
123900     EXIT.                                                                
124000                                                                          
124100*----------------------------------------------------------------*        
124200* 50000 - GRABA LA TABLA DE RECOMENDACIONES, YA ORDENADA POR              
124300* RANGO DE URGENCIA Y DIAS RESTANTES, EN RECOMMENDATION-FILE              
124400*----------------------------------------------------------------*        
124500 50000-GRABO-RECOMENDACIONES.                                             
124600*----------------------------                                             
124700                                                                          
124800     MOVE 1                           TO WS-IDX-SCAN.                     
124900                                                                          
125000     PERFORM 50100-WRITE-RECOMENDACION                                    
125100       UNTIL WS-IDX-SCAN > WS-REC-ULTIMO-CARGADO.                         
125200                                                                          
125300 FIN-50000.                                                               
125400     EXIT.                                                                
125500                                                                          
125600 50100-WRITE-RECOMENDACION.                                               
125700*--------------------------                                               
125800                                                                          
125900     MOVE '50100-WRITE-RECOMENDACION'  TO WS-PARRAFO.                     
126000                                                                          
126100     MOVE WT-PRD-ID-ESTACION (WS-IDX-SCAN)      TO                        
126200          PRD-ID-ESTACION.                                                
126300     MOVE WT-PRD-CODIGO-ESTACION (WS-IDX-SCAN)  TO                        
126400          PRD-CODIGO-ESTACION.                                            
126500     MOVE WT-PRD-TIPO-COMBUSTIBLE (WS-IDX-SCAN) TO                        
126600          PRD-TIPO-COMBUSTIBLE.                                           
126700     MOVE WT-PRD-LITROS-ACTUAL (WS-IDX-SCAN)    TO                        
126800          PRD-LITROS-ACTUAL.                                              
126900     MOVE WT-PRD-PORCENTAJE-ACTUAL (WS-IDX-SCAN) TO                       
127000          PRD-PORCENTAJE-ACTUAL.                                          
127100     MOVE WT-PRD-LITROS-PEDIDO (WS-IDX-SCAN)    TO                        
127200          PRD-LITROS-PEDIDO.                                              
127300     MOVE WT-PRD-FECHA-ENTREGA (WS-IDX-SCAN)    TO                        
127400          PRD-FECHA-ENTREGA.                                              
127500     MOVE WT-PRD-HORA-ENTREGA (WS-IDX-SCAN)     TO                        
127600          PRD-HORA-ENTREGA.                                               
127700     MOVE WT-PRD-URGENCIA (WS-IDX-SCAN)         TO                        
127800          PRD-URGENCIA.                                                   
127900     MOVE WT-PRD-RANGO-URGENCIA (WS-IDX-SCAN)   TO                        
128000          PRD-RANGO-URGENCIA.                                             
128100     MOVE WT-PRD-DIAS-RESTANTES (WS-IDX-SCAN)   TO                        
128200          PRD-DIAS-RESTANTES.                                             
128300     MOVE WT-PRD-DEMANDA-PROMEDIO (WS-IDX-SCAN) TO                        
128400          PRD-DEMANDA-PROMEDIO.                                           
128500     MOVE WT-PRD-CONFIANZA (WS-IDX-SCAN)        TO                        
128600          PRD-CONFIANZA.                                                  
128700                                                                          
128800     WRITE REG-RECOMENDACION-FD FROM REG-RECOMENDACION.                   
128900                                                                          
129000     EVALUATE FS-RECOMEND                                                 
129100         WHEN '00'                                                        
129200              ADD 1                   TO WS-ESCRITOS-REC                  
129300         WHEN OTHER                                                       
129400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
129500              MOVE 'RECOMEND'         TO WCANCELA-RECURSO                 
129600              MOVE 'WRITE'            TO WCANCELA-OPERACION               
129700              MOVE FS-RECOMEND        TO WCANCELA-CODRET                  
129800              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE                 
129900              PERFORM 99999-CANCELO                                       
130000     END-EVALUATE.                                                        
130100                                                                          
130200     ADD 1                            TO WS-IDX-SCAN.                     
130300                                                                          
130400 FIN-50100.                                                               
130500     EXIT.                                                                
130600                                                                          
130700 60000-FINALIZO.                                                          
130800*---------------                                                          
130900                                                                          
131000     PERFORM 60100-TOTALES-CONTROL.                                       
131100                                                                          
131200     PERFORM 61000-CIERRO-ARCHIVOS.                                       
131300                                                                          
131400 FIN-60000.                                                               
131500     EXIT.                                                                
131600                                                                          
131700 60100-TOTALES-CONTROL.                                                   
131800*----------------------                                                   
131900                                                                          
132000     DISPLAY ' '.                                                         
132100     DISPLAY '****************************************'.                  
132200     DISPLAY 'TOTALES DE CONTROL PGM: CPORDREC        '.                  
132300     DISPLAY '****************************************'.                  
132400     DISPLAY '* ESTACIONES LEIDAS         : ' WS-LEIDOS-ESTAC.            
132500     DISPLAY '* TRANSACCIONES LEIDAS      : ' WS-LEIDOS-TRX.              
132600     DISPLAY '* SNAPSHOTS LEIDOS DE HOY   : ' WS-LEIDOS-INV.              
132700     DISPLAY '* SIN SNAPSHOT DE HOY       : ' WS-SIN-SNAPSHOT.            
132800     DISPLAY '* SIN PRONOSTICO            : ' WS-SIN-PRONOSTICO.          
132900     DISPLAY '* FUERA DE VENTANA          : ' WS-FUERA-VENTANA.           
133000     DISPLAY '* CANTIDAD DEBAJO DEL MINIMO: ' WS-DEBAJO-MINIMO.           
133100     DISPLAY '* RECOMENDACIONES GRABADAS  : ' WS-ESCRITOS-REC.            
133200     DISPLAY '****************************************'.                  
133300     DISPLAY ' '.                                                         
133400                                                                          
133500 FIN-60100.                                                               
133600     EXIT.                                                                
133700                                                                          
133800 61000-CIERRO-ARCHIVOS.                                                   
133900*----------------------                                                   
134000                                                                          
134100     IF 88-OPEN-ESTAC-SI                                                  
134200        SET 88-OPEN-ESTAC-NO          TO TRUE                             
134300        CLOSE ESTACIONES                                                  
134400     END-IF.                                                              
134500                                                                          
134600     IF 88-OPEN-TRX-SI                                                    
134700        SET 88-OPEN-TRX-NO            TO TRUE                             
134800        CLOSE TRANSACCIONES                                               
134900     END-IF.                                                              
135000                                                                          
135100     IF 88-OPEN-INV-SI                                                    
135200        SET 88-OPEN-INV-NO            TO TRUE                             
135300        CLOSE INVENTARIO                                                  
135400     END-IF.                                                              
135500                                                                          
135600     IF 88-OPEN-REC-SI                                                    
135700        SET 88-OPEN-REC-NO            TO TRUE                             
135800        CLOSE RECOMENDACION                                               
135900     END-IF.                                                              
136000                                                                          
136100 FIN-61000.                                                               
136200     EXIT.                                                                
136300                                                                          
136400 99999-CANCELO.                                                           
136500*--------------                                                           
136600                                                                          
136700     PERFORM 61000-CIERRO-ARCHIVOS.                                       
136800                                                                          
136900     CALL 'CANCELA' USING WCANCELA.                                       
137000                                                                          
137100     STOP RUN.                                                            
137200                                                                          
137300 FIN-99999.                                                               
137400     EXIT.                                                                
137500                                                                          
137600 END PROGRAM CPORDREC.                                                    
137700                                                                          
