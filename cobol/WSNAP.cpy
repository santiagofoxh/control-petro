000100*----------------------------------------------------------------*        
000200* COPY DE REGISTRO DE INVENTARIO DE CIERRE (WSNAP)                        
000300* UNA OCURRENCIA POR ESTACION + COMBUSTIBLE + FECHA (CLAVE UNICA)         
000400* MANTENIDO POR CPTRXPST AL POSTEAR CADA TRANSACCION DEL DIA              
000500*----------------------------------------------------------------*        
000600 01  REG-INVENTARIO.                                                      
000700     05 SNP-CLAVE.                                                        
000800        10 SNP-ID-ESTACION             PIC 9(04).                         
000900        10 SNP-TIPO-COMBUSTIBLE        PIC X(07).                         
001000        10 SNP-FECHA                   PIC 9(08).                         
001100        10 SNP-FECHA-R REDEFINES                                          
001200           SNP-FECHA.                                                     
001300           15 SNP-FECHA-AAAA           PIC 9(04).                         
001400           15 SNP-FECHA-MM             PIC 9(02).                         
001500           15 SNP-FECHA-DD             PIC 9(02).                         
001600     05 SNP-LITROS                     PIC 9(07)V9.                       
001700     05 SNP-CAPACIDAD                  PIC 9(06).                         
001800     05 FILLER                         PIC X(03).                         
001900                                                                          
