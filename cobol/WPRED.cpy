000100*----------------------------------------------------------------*        
000200* COPY DE REGISTRO DE RECOMENDACION DE REPOSICION (WPRED)                 
000300* SALIDA DE CPORDREC.CBL, UNA OCURRENCIA POR ESTACION+COMBUSTIBLE         
000400* QUE REQUIERE PEDIDO, ORDENADO POR URGENCIA Y DIAS RESTANTES             
000500*----------------------------------------------------------------*        
000600 01  REG-RECOMENDACION.                                                   
000700     05 PRD-ID-ESTACION                PIC 9(04).                         
000800     05 PRD-CODIGO-ESTACION            PIC X(10).                         
000900     05 PRD-TIPO-COMBUSTIBLE           PIC X(07).                         
001000     05 PRD-LITROS-ACTUAL              PIC 9(07)V9.                       
001100     05 PRD-PORCENTAJE-ACTUAL          PIC 9(03)V9.                       
001200     05 PRD-LITROS-PEDIDO              PIC 9(07).                         
001300     05 PRD-FECHA-ENTREGA              PIC 9(08).                         
001400     05 PRD-FECHA-ENTREGA-R REDEFINES                                     
001500        PRD-FECHA-ENTREGA.                                                
001600        10 PRD-FEC-ENT-AAAA            PIC 9(04).                         
001700        10 PRD-FEC-ENT-MM              PIC 9(02).                         
001800        10 PRD-FEC-ENT-DD              PIC 9(02).                         
001900     05 PRD-HORA-ENTREGA               PIC 9(02).                         
002000     05 PRD-URGENCIA                   PIC X(06).                         
002100        88 88-PRD-URGENTE                        VALUE 'URGENT'.          
002200        88 88-PRD-ALTA                           VALUE 'HIGH  '.          
002300        88 88-PRD-NORMAL                         VALUE 'NORMAL'.          
002400     05 PRD-RANGO-URGENCIA             PIC 9(01).                         
002500     05 PRD-DIAS-RESTANTES             PIC 9(03)V9.                       
002600     05 PRD-DEMANDA-PROMEDIO           PIC 9(07).                         
002700     05 PRD-CONFIANZA                  PIC 9V999.                         
002800     05 FILLER                         PIC X(06).                         
002900                                                                          
