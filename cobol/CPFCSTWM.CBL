000100******************************************************************        
000200* PROGRAM-ID.  CPFCSTWM                                          *        
000300* AUTHOR.      EDUARDO PALMEYRO                                  *        
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                     *        
000500* DATE-WRITTEN. 14/08/1990.                                      *        
000600* DATE-COMPILED.                                                 *        
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM                 *        
000800******************************************************************        
000900* RUTINA DE CALCULO DE PRONOSTICO DE DEMANDA (CALLADA).  RECIBE  *        
001000* POR LINKAGE HASTA 30 DIAS DE VENTAS DIARIAS DE UNA ESTACION Y  *        
001100* COMBUSTIBLE, Y DEVUELVE PROMEDIO PONDERADO MOVIL, TENDENCIA    *        
001200* POR CUADRADOS MINIMOS, MULTIPLICADORES POR DIA DE SEMANA,      *        
001300* PRONOSTICO A 7 DIAS, CONFIANZA Y DIAS HASTA VACIO (15% MINIMO).*        
001400* NO USA FUNCIONES INTRINSECAS DE FECHA NI DE RAIZ -- LA RAIZ    *        
001500* CUADRADA SE OBTIENE POR EL METODO DE NEWTON-RAPHSON.           *        
001600******************************************************************        
001700* HISTORIAL DE CAMBIOS                                           *        
001800*----------------------------------------------------------------*        
001900* 14/08/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM              *        
002000* 02/03/1994 R.SOSA       AGREGA MULTIPLICADOR POR DIA DE SEMANA *        
002100* 29/01/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES   *        
002200* 30/09/1999 M.QUIROGA    CIERRE Y2K, VALIDA SIGLO EN BISIESTO   *        
002300* 02/08/2004 J.ARROYO     TKT CP-0103 ADOPTADO POR CONTROL PETRO *        
002400* 02/08/2004 J.ARROYO     AGREGA CALCULO DE CONFIANZA Y DESVIO   *        
002500* 21/04/2011 J.ARROYO     TKT CP-0362 DIAS HASTA VACIO AL 15%    *        
002600* 10/07/2013 L.FIGUEROA   TKT CP-0470 ESTANDARIZA COLUMNAS 73-80 *        
002700******************************************************************        
002800                                                                          
002900 IDENTIFICATION DIVISION.                                                 
003000*-----------------------                                                  
003100 PROGRAM-ID.    CPFCSTWM.                                                 
003200 AUTHOR.        EDUARDO PALMEYRO.                                         
003300 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
003400 DATE-WRITTEN.  14/08/1990.                                               
003500 DATE-COMPILED.                                                           
003600 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900*--------------------                                                     
004000 CONFIGURATION SECTION.                                                   
004100*---------------------                                                    
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 DATA DIVISION.                                                           
004600*-------------                                                            
004700 WORKING-STORAGE SECTION.                                                 
004800*-----------------------                                                  
004900 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPFCSTWM'.             
005000                                                                          
005100*----------------------------------------------------------------*        
005200* TABLA DE DIAS POR MES (FEBRERO SE AJUSTA EN BISIESTO) PARA              
005300* EL AVANCE DE FECHA DE LOS 7 DIAS DE PRONOSTICO                          
005400*----------------------------------------------------------------*        
005500 01  WS-TABLA-DIAS-MES.                                                   
005600     05 FILLER                    PIC 9(02) VALUE 31.                     
005700     05 FILLER                    PIC 9(02) VALUE 28.                     
005800     05 FILLER                    PIC 9(02) VALUE 31.                     
005900     05 FILLER                    PIC 9(02) VALUE 30.                     
006000     05 FILLER                    PIC 9(02) VALUE 31.                     
006100     05 FILLER                    PIC 9(02) VALUE 30.                     
006200     05 FILLER                    PIC 9(02) VALUE 31.                     
006300     05 FILLER                    PIC 9(02) VALUE 31.                     
006400     05 FILLER                    PIC 9(02) VALUE 30.                     
006500     05 FILLER                    PIC 9(02) VALUE 31.                     
006600     05 FILLER                    PIC 9(02) VALUE 30.                     
006700     05 FILLER                    PIC 9(02) VALUE 31.                     
006800 01  WS-TABLA-DIAS-MES-R REDEFINES                                        
006900     WS-TABLA-DIAS-MES.                                                   
007000     05 WS-DIAS-MES               PIC 9(02) OCCURS 12 TIMES.              
007100                                                                          
007200 77  WS-DIAS-EN-MES-CALC           PIC 9(02) COMP VALUE 0.                
007300                                                                          
007400*----------------------------------------------------------------*        
007500* TABLA DE TERMINOS DEL METODO DE SAKAMOTO PARA DIA DE SEMANA             
007600*----------------------------------------------------------------*        
007700 01  WS-TABLA-TERMINO-DIA.                                                
007800     05 FILLER                    PIC S9(01) VALUE 0.                     
007900     05 FILLER                    PIC S9(01) VALUE 3.                     
008000     05 FILLER                    PIC S9(01) VALUE 2.                     
008100     05 FILLER                    PIC S9(01) VALUE 5.                     
008200     05 FILLER                    PIC S9(01) VALUE 0.                     
008300     05 FILLER                    PIC S9(01) VALUE 3.                     
008400     05 FILLER                    PIC S9(01) VALUE 5.                     
008500     05 FILLER                    PIC S9(01) VALUE 1.                     
008600     05 FILLER                    PIC S9(01) VALUE 4.                     
008700     05 FILLER                    PIC S9(01) VALUE 6.                     
008800     05 FILLER                    PIC S9(01) VALUE 2.                     
008900     05 FILLER                    PIC S9(01) VALUE 4.                     
009000 01  WS-TABLA-TERMINO-DIA-R REDEFINES                                     
009100     WS-TABLA-TERMINO-DIA.                                                
009200     05 WS-TERMINO-DIA            PIC S9(01) OCCURS 12 TIMES.             
009300                                                                          
009400 77  WS-SAK-Y                      PIC S9(05) COMP VALUE 0.               
009500 77  WS-SAK-M                      PIC S9(02) COMP VALUE 0.               
009600 77  WS-SAK-D                      PIC S9(02) COMP VALUE 0.               
009700 77  WS-SAK-TEMP                   PIC S9(07) COMP VALUE 0.               
009800 77  WS-SAK-QUOT                   PIC S9(07) COMP VALUE 0.               
009900 77  WS-SAK-DIA-DOM                PIC S9(01) COMP VALUE 0.               
010000 77  WS-DOW-FUTURO                 PIC 9(01)  COMP VALUE 0.               
010100                                                                          
010200 77  WS-BIS-Q                      PIC S9(07) COMP VALUE 0.               
010300 77  WS-BIS-R4                     PIC S9(02) COMP VALUE 0.               
010400 77  WS-BIS-R100                   PIC S9(02) COMP VALUE 0.               
010500 77  WS-BIS-R400                   PIC S9(02) COMP VALUE 0.               
010600                                                                          
010700*----------------------------------------------------------------*        
010800* FECHA DE TRABAJO QUE SE VA AVANZANDO UN DIA A LA VEZ DESDE              
010900* LA FECHA DE PROCESO PARA ARMAR CADA DIA DEL PRONOSTICO                  
011000*----------------------------------------------------------------*        
011100 01  WS-FECHA-TRABAJO-AREA.                                               
011200     05 WS-FECHA-TRABAJO          PIC 9(08) VALUE 0.                      
011300 01  WS-FECHA-TRABAJO-R REDEFINES                                         
011400     WS-FECHA-TRABAJO-AREA.                                               
011500     05 WS-FT-AAAA                PIC 9(04).                              
011600     05 WS-FT-MM                  PIC 9(02).                              
011700     05 WS-FT-DD                  PIC 9(02).                              
011800                                                                          
011900*----------------------------------------------------------------*        
012000* TABLA DE PESOS FIJOS DEL PROMEDIO PONDERADO (1,1,2,2,3,3,4)             
012100* USADA CUANDO HAY 7 O MAS DIAS DE HISTORIA                               
012200*----------------------------------------------------------------*        
012300 01  WS-TABLA-PESOS-FIJOS.                                                
012400     05 FILLER                    PIC 9(01) VALUE 1.                      
012500     05 FILLER                    PIC 9(01) VALUE 1.                      
012600     05 FILLER                    PIC 9(01) VALUE 2.                      
012700     05 FILLER                    PIC 9(01) VALUE 2.                      
012800     05 FILLER                    PIC 9(01) VALUE 3.                      
012900     05 FILLER                    PIC 9(01) VALUE 3.                      
013000     05 FILLER                    PIC 9(01) VALUE 4.                      
013100 01  WS-TABLA-PESOS-FIJOS-R REDEFINES                                     
013200     WS-TABLA-PESOS-FIJOS.                                                
013300     05 WS-PESOS-FIJOS            PIC 9(01) OCCURS 7 TIMES.               
013400                                                                          
013500 77  WS-N                          PIC 9(02) COMP VALUE 0.                
013600 77  WS-K                          PIC 9(02) COMP VALUE 0.                
013700 77  WS-M                          PIC 9(02) COMP VALUE 0.                
013800 77  WS-IDX-POS                    PIC 9(02) COMP VALUE 0.                
013900 77  WS-IDX-HIST                   PIC 9(02) COMP VALUE 0.                
014000 77  WS-PESO-ACTUAL                PIC 9(01) COMP VALUE 0.                
014100 77  WS-SUMA-PESOS                 PIC 9(03) COMP VALUE 0.                
014200 77  WS-SUMA-POND                  PIC S9(09)V99 COMP VALUE 0.            
014300 77  WS-WMA                        PIC S9(07)V9  COMP VALUE 0.            
014400                                                                          
014500 77  WS-IDX-X                      PIC 9(02) COMP VALUE 0.                
014600 77  WS-SUMA-X                     PIC S9(05) COMP VALUE 0.               
014700 77  WS-SUMA-Y                     PIC S9(09)V9 COMP VALUE 0.             
014800 77  WS-SUMA-XY                    PIC S9(09)V9 COMP VALUE 0.             
014900 77  WS-SUMA-X2                    PIC S9(05) COMP VALUE 0.               
015000 77  WS-DENOM                      PIC S9(09)V9 COMP VALUE 0.             
015100 77  WS-TENDENCIA-CALC             PIC S9(05)V9 COMP VALUE 0.             
015200                                                                          
015300 77  WS-IDX-DOW                    PIC 9(01) COMP VALUE 0.                
015400 01  WS-TABLA-SUMA-DOW.                                                   
015500     05 WS-SUMA-DOW                PIC S9(09)V9 COMP                      
015600                                    OCCURS 7 TIMES.                       
015700 01  WS-TABLA-CONT-DOW.                                                   
015800     05 WS-CONT-DOW                PIC 9(03) COMP OCCURS 7 TIMES.         
015900 01  WS-TABLA-MULT-DOW.                                                   
016000     05 WS-MULT-DOW                PIC 9V999 COMP OCCURS 7 TIMES.         
016100 77  WS-SUMA-TOTAL                 PIC S9(09)V9 COMP VALUE 0.             
016200 77  WS-MEDIA-TOTAL                PIC S9(07)V9 COMP VALUE 0.             
016300 77  WS-MEDIA-DOW                  PIC S9(07)V9 COMP VALUE 0.             
016400                                                                          
016500 77  WS-IDX-D                      PIC 9(01) COMP VALUE 0.                
016600 77  WS-PRED-RAW                   PIC S9(07)V9 COMP VALUE 0.             
016700 77  WS-PRED-FINAL                 PIC 9(07)    COMP VALUE 0.             
016800                                                                          
016900 77  WS-SUMA-CUAD                  PIC S9(09)V99   COMP VALUE 0.          
017000 77  WS-DIF-VALOR                  PIC S9(09)V9    COMP VALUE 0.          
017100 77  WS-VARIANZA                   PIC S9(09)V9999 COMP VALUE 0.          
017200 77  WS-DESVIO                     PIC S9(09)V9999 COMP VALUE 0.          
017300 77  WS-CV                         PIC S9(05)V999  COMP VALUE 0.          
017400                                                                          
017500*----------------------------------------------------------------*        
017600* CAMPOS DE TRABAJO DE LA RAIZ CUADRADA POR NEWTON-RAPHSON,               
017700* USADA PARA EL DESVIO ESTANDAR DE LA CONFIANZA DEL PRONOSTICO            
017800*----------------------------------------------------------------*        
017900 77  WS-RAIZ-X                     PIC S9(09)V9999 COMP VALUE 0.          
018000 77  WS-RAIZ-GUESS                 PIC S9(09)V9999 COMP VALUE 0.          
018100 77  WS-RAIZ-GUESS-ANT             PIC S9(09)V9999 COMP VALUE 0.          
018200 77  WS-RAIZ-DIF                   PIC S9(09)V9999 COMP VALUE 0.          
018300 77  WS-RAIZ-ITER                  PIC 9(02)       COMP VALUE 0.          
018400 77  WS-RAIZ-RESULTADO             PIC S9(09)V9999 COMP VALUE 0.          
018500                                                                          
018600 77  WS-MIN-NIVEL                  PIC S9(07)V9 COMP VALUE 0.             
018700 77  WS-USABLE                     PIC S9(07)V9 COMP VALUE 0.             
018800 77  WS-DIAS-CALC                  PIC S9(05)V9 COMP VALUE 0.             
018900                                                                          
019000*----------------------------------------------------------------*        
019100* AREA DE COMUNICACION CON EL PROGRAMA LLAMADOR (LINKAGE)                 
019200*----------------------------------------------------------------*        
019300 LINKAGE SECTION.                                                         
019400*---------------                                                          
019500                                                                          
019600 COPY WCALCFCT.                                                           
019700                                                                          
019800 PROCEDURE DIVISION USING WCALCFCT.                                       
019900*---------------------------------                                        
020000                                                                          
020100 00000-CUERPO-PRINCIPAL.                                                  
020200*-----------------------                                                  
020300                                                                          
020400     PERFORM 10000-INICIO.                                                
020500                                                                          
020600     IF WCF-CANT-DIAS < 3                                                 
020700        SET 88-WCF-RC-SIN-DATOS      TO TRUE                              
020800     ELSE                                                                 
020900        SET 88-WCF-RC-OK             TO TRUE                              
021000        PERFORM 20000-CALCULO-PROMEDIO                                    
021100        PERFORM 21000-CALCULO-TENDENCIA                                   
021200        PERFORM 22000-CALCULO-MULTIPLIC                                   
021300        PERFORM 23000-CALCULO-PRONOST                                     
021400        PERFORM 24000-CALCULO-CONFIANZA                                   
021500        COMPUTE WCF-PROMEDIO-DIARIO ROUNDED = WS-WMA                      
021600        MOVE WS-TENDENCIA-CALC       TO WCF-TENDENCIA                     
021700     END-IF.                                                              
021800                                                                          
021900     PERFORM 25000-DIAS-HASTA-VACIO.                                      
022000                                                                          
022100     GOBACK.                                                              
022200                                                                          
022300 10000-INICIO.                                                            
022400*-------------                                                            
022500                                                                          
022600     INITIALIZE WCF-SALIDA.                                               
022700     MOVE WCF-CANT-DIAS               TO WS-N.                            
022800                                                                          
022900 FIN-10000.                                                               
023000     EXIT.                                                                
023100                                                                          
023200*----------------------------------------------------------------*        
023300* 20000 - PROMEDIO PONDERADO MOVIL SOBRE LOS ULTIMOS K DIAS               
023400*----------------------------------------------------------------*        
023500 20000-CALCULO-PROMEDIO.                                                  
023600*-----------------------                                                  
023700                                                                          
023800     IF WS-N >= 7                                                         
023900        MOVE 7                       TO WS-K                              
024000     ELSE                                                                 
024100        MOVE WS-N                    TO WS-K                              
024200     END-IF.                                                              
024300                                                                          
024400     MOVE 0                          TO WS-SUMA-PESOS.                    
024500     MOVE 0                          TO WS-SUMA-POND.                     
024600     MOVE 1                          TO WS-IDX-POS.                       
024700                                                                          
024800     PERFORM 20100-ACUMULO-PESO                                           
024900       UNTIL WS-IDX-POS > WS-K.                                           
025000                                                                          
025100     IF WS-SUMA-PESOS > 0                                                 
025200        COMPUTE WS-WMA =                                                  
025300                WS-SUMA-POND / WS-SUMA-PESOS                              
025400     ELSE                                                                 
025500        MOVE 0                       TO WS-WMA                            
025600     END-IF.                                                              
025700                                                                          
025800 FIN-20000.                                                               
025900     EXIT.                                                                
026000                                                                          
026100 20100-ACUMULO-PESO.                                                      
026200*-------------------                                                      
026300                                                                          
026400     COMPUTE WS-IDX-HIST = WS-N - WS-K + WS-IDX-POS.                      
026500                                                                          
026600     IF WS-N >= 7                                                         
026700        MOVE WS-PESOS-FIJOS (WS-IDX-POS) TO WS-PESO-ACTUAL                
026800     ELSE                                                                 
026900        MOVE WS-IDX-POS              TO WS-PESO-ACTUAL                    
027000     END-IF.                                                              
027100                                                                          
027200     ADD WS-PESO-ACTUAL               TO WS-SUMA-PESOS.                   
027300                                                                          
027400     COMPUTE WS-SUMA-POND = WS-SUMA-POND +                                
027500             (WS-PESO-ACTUAL * WCF-HIST-LITROS (WS-IDX-HIST)).            
027600                                                                          
027700     ADD 1                            TO WS-IDX-POS.                      
027800                                                                          
027900 FIN-20100.                                                               
028000     EXIT.                                                                
028100                                                                          
028200*----------------------------------------------------------------*        
028300* 21000 - TENDENCIA POR CUADRADOS MINIMOS SOBRE LOS ULTIMOS M             
028400*----------------------------------------------------------------*        
028500 21000-CALCULO-TENDENCIA.                                                 
028600*------------------------                                                 
028700                                                                          
028800     IF WS-N < 14                                                         
028900        MOVE WS-N                    TO WS-M                              
029000     ELSE                                                                 
029100        MOVE 14                      TO WS-M                              
029200     END-IF.                                                              
029300                                                                          
029400     MOVE 0                          TO WS-TENDENCIA-CALC.                
029500                                                                          
029600     IF WS-M >= 5                                                         
029700        MOVE 0                       TO WS-SUMA-X                         
029800        MOVE 0                       TO WS-SUMA-Y                         
029900        MOVE 0                       TO WS-SUMA-XY                        
030000        MOVE 0                       TO WS-SUMA-X2                        
030100        MOVE 0                       TO WS-IDX-X                          
030200                                                                          
030300        PERFORM 21100-ACUMULO-REGRES                                      
030400          UNTIL WS-IDX-X >= WS-M                                          
030500                                                                          
030600        COMPUTE WS-DENOM = (WS-M * WS-SUMA-X2) -                          
030700                (WS-SUMA-X * WS-SUMA-X)                                   
030800                                                                          
030900        IF WS-DENOM NOT = 0                                               
031000           COMPUTE WS-TENDENCIA-CALC ROUNDED =                            
031100                   ((WS-M * WS-SUMA-XY) -                                 
031200                    (WS-SUMA-X * WS-SUMA-Y)) / WS-DENOM                   
031300        END-IF                                                            
031400     END-IF.                                                              
031500                                                                          
031600 FIN-21000.                                                               
031700     EXIT.                                                                
031800                                                                          
031900 21100-ACUMULO-REGRES.                                                    
032000*---------------------                                                    
032100                                                                          
032200     COMPUTE WS-IDX-HIST = WS-N - WS-M + 1 + WS-IDX-X.                    
032300                                                                          
032400     ADD WS-IDX-X                     TO WS-SUMA-X.                       
032500     ADD WCF-HIST-LITROS (WS-IDX-HIST) TO WS-SUMA-Y.                      
032600                                                                          
032700     COMPUTE WS-SUMA-XY = WS-SUMA-XY +                                    
032800             (WS-IDX-X * WCF-HIST-LITROS (WS-IDX-HIST)).                  
032900     COMPUTE WS-SUMA-X2 = WS-SUMA-X2 + (WS-IDX-X * WS-IDX-X).             
033000                                                                          
033100     ADD 1                            TO WS-IDX-X.                        
033200                                                                          
033300 FIN-21100.                                                               
033400     EXIT.                                                                
033500                                                                          
033600*----------------------------------------------------------------*        
033700* 22000 - MULTIPLICADOR DE VENTA POR DIA DE SEMANA (1=LUNES A             
033800* 7=DOMINGO), PROMEDIO DE CADA DIA SOBRE EL PROMEDIO GENERAL              
033900*----------------------------------------------------------------*        
034000 22000-CALCULO-MULTIPLIC.                                                 
034100*------------------------                                                 
034200                                                                          
034300     MOVE 1                           TO WS-IDX-DOW.                      
034400     PERFORM 22050-LIMPIO-TABLA-DOW                                       
034500       UNTIL WS-IDX-DOW > 7.                                              
034600                                                                          
034700     MOVE 0                           TO WS-SUMA-TOTAL.                   
034800     MOVE 1                           TO WS-IDX-POS.                      
034900                                                                          
035000     PERFORM 22100-ACUMULO-DOW                                            
035100       UNTIL WS-IDX-POS > WS-N.                                           
035200                                                                          
035300     IF WS-N > 0                                                          
035400        COMPUTE WS-MEDIA-TOTAL = WS-SUMA-TOTAL / WS-N                     
035500     ELSE                                                                 
035600        MOVE 0                        TO WS-MEDIA-TOTAL                   
035700     END-IF.                                                              
035800                                                                          
035900     MOVE 1                           TO WS-IDX-DOW.                      
036000     PERFORM 22200-CALCULO-MULT-DOW                                       
036100       UNTIL WS-IDX-DOW > 7.                                              
036200                                                                          
036300 FIN-22000.                                                               
036400     EXIT.                                                                
036500                                                                          
036600 22050-LIMPIO-TABLA-DOW.                                                  
036700*-----------------------                                                  
036800                                                                          
036900     MOVE 0    TO WS-SUMA-DOW (WS-IDX-DOW).                               
037000     MOVE 0    TO WS-CONT-DOW (WS-IDX-DOW).                               
037100     MOVE 1.000 TO WS-MULT-DOW (WS-IDX-DOW).                              
037200                                                                          
037300     ADD 1     TO WS-IDX-DOW.                                             
037400                                                                          
037500 FIN-22050.                                                               
037600     EXIT.                                                                
037700                                                                          
037800 22100-ACUMULO-DOW.                                                       
037900*------------------                                                       
038000                                                                          
038100     MOVE WCF-HIST-DIA-SEM (WS-IDX-POS)   TO WS-IDX-DOW.                  
038200                                                                          
038300     ADD WCF-HIST-LITROS (WS-IDX-POS)     TO                              
038400         WS-SUMA-DOW (WS-IDX-DOW).                                        
038500     ADD 1                                TO                              
038600         WS-CONT-DOW (WS-IDX-DOW).                                        
038700     ADD WCF-HIST-LITROS (WS-IDX-POS)     TO WS-SUMA-TOTAL.               
038800                                                                          
038900     ADD 1                                TO WS-IDX-POS.                  
039000                                                                          
039100 FIN-22100.                                                               
039200     EXIT.                                                                
039300                                                                          
039400 22200-CALCULO-MULT-DOW.                                                  
039500*-----------------------                                                  
039600                                                                          
039700     IF WS-MEDIA-TOTAL = 0                                                
039800        OR WS-CONT-DOW (WS-IDX-DOW) = 0                                   
039900        MOVE 1.000                   TO WS-MULT-DOW (WS-IDX-DOW)          
040000     ELSE                                                                 
040100        COMPUTE WS-MEDIA-DOW = WS-SUMA-DOW (WS-IDX-DOW) /                 
040200                WS-CONT-DOW (WS-IDX-DOW)                                  
040300        COMPUTE WS-MULT-DOW (WS-IDX-DOW) =                                
040400                WS-MEDIA-DOW / WS-MEDIA-TOTAL                             
040500     END-IF.                                                              
040600                                                                          
040700     ADD 1                            TO WS-IDX-DOW.                      
040800                                                                          
040900 FIN-22200.                                                               
041000     EXIT.                                                                
041100                                                                          
041200*----------------------------------------------------------------*        
041300* 23000 - PRONOSTICO A 7 DIAS, AVANZANDO LA FECHA DE TRABAJO              
041400* UN DIA A LA VEZ DESDE LA FECHA DE PROCESO RECIBIDA                      
041500*----------------------------------------------------------------*        
041600 23000-CALCULO-PRONOST.                                                   
041700*----------------------                                                   
041800                                                                          
041900     MOVE WCF-FECHA-PROCESO           TO WS-FECHA-TRABAJO.                
042000     MOVE 1                           TO WS-IDX-D.                        
042100     SET IDX-WCF-PRON TO 1.                                               
042200                                                                          
042300     PERFORM 23100-PROCESO-DIA-PRON                                       
042400       UNTIL WS-IDX-D > 7.                                                
042500                                                                          
042600 FIN-23000.                                                               
042700     EXIT.                                                                
042800                                                                          
042900 23100-PROCESO-DIA-PRON.                                                  
043000*-----------------------                                                  
043100                                                                          
043200     PERFORM 23200-SUMO-UN-DIA.                                           
043300     PERFORM 23300-CALCULO-DOW-FUTURO.                                    
043400                                                                          
043500     COMPUTE WS-PRED-RAW ROUNDED =                                        
043600             (WS-WMA + (WS-TENDENCIA-CALC * WS-IDX-D)) *                  
043700             WS-MULT-DOW (WS-DOW-FUTURO).                                 
043800                                                                          
043900     IF WS-PRED-RAW < 0                                                   
044000        MOVE 0                       TO WS-PRED-FINAL                     
044100     ELSE                                                                 
044200        MOVE WS-PRED-RAW              TO WS-PRED-FINAL                    
044300     END-IF.                                                              
044400                                                                          
044500     MOVE WS-FECHA-TRABAJO             TO                                 
044600          WCF-PRON-FECHA (IDX-WCF-PRON).                                  
044700     MOVE WS-PRED-FINAL                TO                                 
044800          WCF-PRON-LITROS (IDX-WCF-PRON).                                 
044900                                                                          
045000     SET IDX-WCF-PRON UP BY 1.                                            
045100     ADD 1                            TO WS-IDX-D.                        
045200                                                                          
045300 FIN-23100.                                                               
045400     EXIT.                                                                
045500                                                                          
045600 23200-SUMO-UN-DIA.                                                       
045700*------------------                                                       
045800                                                                          
045900     PERFORM 23210-DIAS-EN-MES.                                           
046000                                                                          
046100     ADD 1                            TO WS-FT-DD.                        
046200                                                                          
046300     IF WS-FT-DD > WS-DIAS-EN-MES-CALC                                    
046400        MOVE 1                       TO WS-FT-DD                          
046500        ADD 1                        TO WS-FT-MM                          
046600        IF WS-FT-MM > 12                                                  
046700           MOVE 1                    TO WS-FT-MM                          
046800           ADD 1                     TO WS-FT-AAAA                        
046900        END-IF                                                            
047000     END-IF.                                                              
047100                                                                          
047200 FIN-23200.                                                               
047300     EXIT.                                                                
047400                                                                          
047500 23210-DIAS-EN-MES.                                                       
047600*------------------                                                       
047700                                                                          
047800     MOVE WS-DIAS-MES (WS-FT-MM)      TO WS-DIAS-EN-MES-CALC.             
047900                                                                          
048000     IF WS-FT-MM = 2                                                      
048100        PERFORM 23220-VERIFICO-BISIESTO                                   
048200     END-IF.                                                              
048300                                                                          
048400 FIN-23210.                                                               
048500     EXIT.                                                                
048600                                                                          
048700 23220-VERIFICO-BISIESTO.                                                 
048800*------------------------                                                 
048900                                                                          
049000     DIVIDE WS-FT-AAAA BY 4   GIVING WS-BIS-Q                             
049100            REMAINDER WS-BIS-R4.                                          
049200     DIVIDE WS-FT-AAAA BY 100 GIVING WS-BIS-Q                             
049300            REMAINDER WS-BIS-R100.                                        
049400     DIVIDE WS-FT-AAAA BY 400 GIVING WS-BIS-Q                             
049500            REMAINDER WS-BIS-R400.                                        
049600                                                                          
049700     IF (WS-BIS-R4 = 0 AND WS-BIS-R100 NOT = 0)                           
049800        OR WS-BIS-R400 = 0                                                
049900        MOVE 29                      TO WS-DIAS-EN-MES-CALC               
050000     END-IF.                                                              
050100                                                                          
050200 FIN-23220.                                                               
050300     EXIT.                                                                
050400                                                                          
050500 23300-CALCULO-DOW-FUTURO.                                                
050600*-------------------------                                                
050700                                                                          
050800     MOVE WS-FT-AAAA                  TO WS-SAK-Y.                        
050900     MOVE WS-FT-MM                    TO WS-SAK-M.                        
051000     MOVE WS-FT-DD                    TO WS-SAK-D.                        
051100                                                                          
051200     IF WS-SAK-M < 3                                                      
051300        SUBTRACT 1                   FROM WS-SAK-Y                        
051400     END-IF.                                                              
051500                                                                          
051600     COMPUTE WS-SAK-TEMP =                                                
051700             WS-SAK-Y + (WS-SAK-Y / 4) - (WS-SAK-Y / 100)                 
051800             + (WS-SAK-Y / 400) + WS-TERMINO-DIA (WS-SAK-M)               
051900             + WS-SAK-D.                                                  
052000                                                                          
052100     DIVIDE WS-SAK-TEMP BY 7 GIVING WS-SAK-QUOT                           
052200            REMAINDER WS-SAK-DIA-DOM.                                     
052300                                                                          
052400     IF WS-SAK-DIA-DOM = 0                                                
052500        MOVE 7                       TO WS-DOW-FUTURO                     
052600     ELSE                                                                 
052700        COMPUTE WS-DOW-FUTURO = WS-SAK-DIA-DOM - 1                        
052800        IF WS-DOW-FUTURO = 0                                              
052900           MOVE 7                    TO WS-DOW-FUTURO                     
053000        END-IF                                                            
053100     END-IF.                                                              
053200                                                                          
053300 FIN-23300.                                                               
053400     EXIT.                                                                
053500                                                                          
053600*----------------------------------------------------------------*        
053700* 24000 - CONFIANZA DEL PRONOSTICO SEGUN CANTIDAD DE DATOS.               
053800* CON 14 O MAS DIAS SE USA EL COEFICIENTE DE VARIACION (DESVIO            
053900* ESTANDAR POBLACIONAL / MEDIA), CON RAIZ POR NEWTON-RAPHSON.             
054000*----------------------------------------------------------------*        
054100 24000-CALCULO-CONFIANZA.                                                 
054200*------------------------                                                 
054300                                                                          
054400     IF WS-N >= 14                                                        
054500        PERFORM 24100-DESVIO-ESTANDAR                                     
054600        IF WS-MEDIA-TOTAL <= 0                                            
054700           MOVE 1                    TO WS-CV                             
054800        ELSE                                                              
054900           COMPUTE WS-CV = WS-DESVIO / WS-MEDIA-TOTAL                     
055000        END-IF                                                            
055100        COMPUTE WCF-CONFIANZA = 1 - (0.5 * WS-CV)                         
055200        IF WCF-CONFIANZA < 0.700                                          
055300           MOVE 0.700                TO WCF-CONFIANZA                     
055400        END-IF                                                            
055500        IF WCF-CONFIANZA > 0.990                                          
055600           MOVE 0.990                TO WCF-CONFIANZA                     
055700        END-IF                                                            
055800     ELSE                                                                 
055900        IF WS-N >= 7                                                      
056000           MOVE 0.800                TO WCF-CONFIANZA                     
056100        ELSE                                                              
056200           MOVE 0.650                TO WCF-CONFIANZA                     
056300        END-IF                                                            
056400     END-IF.                                                              
056500                                                                          
056600 FIN-24000.                                                               
056700     EXIT.                                                                
056800                                                                          
056900 24100-DESVIO-ESTANDAR.                                                   
057000*----------------------                                                   
057100                                                                          
057200     MOVE 0                           TO WS-SUMA-CUAD.                    
057300     MOVE 1                           TO WS-IDX-POS.                      
057400                                                                          
057500     PERFORM 24110-ACUMULO-CUADRADO                                       
057600       UNTIL WS-IDX-POS > WS-N.                                           
057700                                                                          
057800     COMPUTE WS-VARIANZA = WS-SUMA-CUAD / WS-N.                           
057900                                                                          
058000     MOVE WS-VARIANZA                 TO WS-RAIZ-X.                       
058100     PERFORM 26000-RAIZ-CUADRADA.                                         
058200     MOVE WS-RAIZ-RESULTADO           TO WS-DESVIO.                       
058300                                                                          
058400 FIN-24100.                                                               
058500     EXIT.                                                                
058600                                                                          
058700 24110-ACUMULO-CUADRADO.                                                  
058800*-----------------------                                                  
058900                                                                          
059000     COMPUTE WS-DIF-VALOR =                                               
059100             WCF-HIST-LITROS (WS-IDX-POS) - WS-MEDIA-TOTAL.               
059200     COMPUTE WS-SUMA-CUAD = WS-SUMA-CUAD +                                
059300             (WS-DIF-VALOR * WS-DIF-VALOR).                               
059400                                                                          
059500     ADD 1                            TO WS-IDX-POS.                      
059600                                                                          
059700 FIN-24110.                                                               
059800     EXIT.                                                                
059900                                                                          
060000*----------------------------------------------------------------*        
060100* 25000 - DIAS HASTA VACIO (U8), NIVEL MINIMO AL 15% DE CAPACIDAD         
060200*----------------------------------------------------------------*        
060300 25000-DIAS-HASTA-VACIO.                                                  
060400*-----------------------                                                  
060500                                                                          
060600     COMPUTE WS-MIN-NIVEL =                                               
060700             WCF-CAPACIDAD-TANQUE * WCF-UMBRAL-MINIMO.                    
060800     COMPUTE WS-USABLE = WCF-LITROS-ACTUAL - WS-MIN-NIVEL.                
060900                                                                          
061000     IF WS-USABLE <= 0                                                    
061100        MOVE 0                       TO WCF-DIAS-RESTANTES                
061200     ELSE                                                                 
061300        IF WCF-PROMEDIO-DIARIO <= 0                                       
061400           MOVE 999                  TO WCF-DIAS-RESTANTES                
061500        ELSE                                                              
061600           COMPUTE WCF-DIAS-RESTANTES ROUNDED =                           
061700                   WS-USABLE / WCF-PROMEDIO-DIARIO                        
061800        END-IF                                                            
061900     END-IF.                                                              
062000                                                                          
062100 FIN-25000.                                                               
062200     EXIT.                                                                
062300                                                                          
062400*----------------------------------------------------------------*        
062500* 26000 - RAIZ CUADRADA POR EL METODO ITERATIVO DE NEWTON-RAPHSON         
062600* (NO SE USA FUNCTION SQRT -- ESTA RUTINA NO ES UNA INTRINSECA)           
062700*----------------------------------------------------------------*        
062800 26000-RAIZ-CUADRADA.                                                     
062900*--------------------                                                     
063000                                                                          
063100     IF WS-RAIZ-X <= 0                                                    
063200        MOVE 0                       TO WS-RAIZ-RESULTADO                 
063300     ELSE                                                                 
063400        MOVE WS-RAIZ-X                TO WS-RAIZ-GUESS                    
063500        MOVE 0                        TO WS-RAIZ-ITER                     
063600        MOVE 9999                     TO WS-RAIZ-DIF                      
063700                                                                          
063800        PERFORM 26010-ITERO-RAIZ                                          
063900          UNTIL WS-RAIZ-DIF < 0.0001                                      
064000             OR WS-RAIZ-ITER >= 20                                        
064100                                                                          
064200        MOVE WS-RAIZ-GUESS             TO WS-RAIZ-RESULTADO               
064300     END-IF.                                                              
064400                                                                          
064500 FIN-26000.                                                               
064600     EXIT.                                                                
064700                                                                          
064800 26010-ITERO-RAIZ.                                                        
064900*-----------------                                                        
065000                                                                          
065100     MOVE WS-RAIZ-GUESS               TO WS-RAIZ-GUESS-ANT.               
065200                                                                          
065300     COMPUTE WS-RAIZ-GUESS =                                              
065400             (WS-RAIZ-GUESS-ANT + (WS-RAIZ-X / WS-RAIZ-GUESS-ANT))        
065500             / 2.                                                         
065600                                                                          
065700     COMPUTE WS-RAIZ-DIF = WS-RAIZ-GUESS - WS-RAIZ-GUESS-ANT.             
065800     IF WS-RAIZ-DIF < 0                                                   
065900        COMPUTE WS-RAIZ-DIF = WS-RAIZ-DIF * -1                            
066000     END-IF.                                                              
066100                                                                          
066200     ADD 1                            TO WS-RAIZ-ITER.                    
066300                                                                          
066400 FIN-26010.                                                               
066500     EXIT.                                                                
066600                                                                          
066700 END PROGRAM CPFCSTWM.                                                    
066800                                                                          
