000100******************************************************************        
000200* PROGRAM-ID.  CPTRXPST                                          *        
000300* AUTHOR.      EDUARDO PALMEYRO                                  *        
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                     *        
000500* DATE-WRITTEN. 12/02/1990.                                      *        
000600* DATE-COMPILED.                                                 *        
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM                 *        
000800******************************************************************        
000900* POSTEO DE TRANSACCIONES DE COMBUSTIBLE DE LA RED DE ESTACIONES *        
001000* DE CONTROL PETRO.  POR CADA TRANSACCION DEL ARCHIVO DE         *        
001100* MOVIMIENTOS (RECEIVED / SOLD) SE VALIDA LA ESTACION CONTRA LA  *        
001200* TABLA DE ESTACIONES ACTIVAS Y SE ACTUALIZA EL INVENTARIO DE    *        
001300* CIERRE DE ESA ESTACION+COMBUSTIBLE+FECHA.                      *        
001400*                                                                *        
001500* REGLA DE POSTEO -                                              *        
001600*   SI EXISTE INVENTARIO PARA LA CLAVE ESTACION+COMBUSTIBLE+FECHA*        
001700*     RECEIVED -> SUMA LITROS AL INVENTARIO EN CURSO.            *        
001800*     SOLD     -> RESTA LITROS, SIN BAJAR DE CERO (PISO EN 0).   *        
001900*   SI NO EXISTE INVENTARIO PARA LA CLAVE:                       *        
002000*     SE CREA CON LA CAPACIDAD DEL TANQUE DE LA ESTACION Y       *        
002100*     LITROS = LITROS DE LA TRANSACCION SI ES RECEIVED, 0 SI SOLD*        
002200******************************************************************        
002300* HISTORIAL DE CAMBIOS                                           *        
002400*----------------------------------------------------------------*        
002500* 12/02/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM              *        
002600* 08/09/1992 E.PALMEYRO   AGREGA VALIDACION DE ESTACION INACTIVA *        
002700* 30/03/1995 R.SOSA       CONTROL DE RECHAZOS POR ESTACION       *        
002800* 19/01/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES   *        
002900* 20/09/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI  *        
003000* 14/06/2004 J.ARROYO     TKT CP-0071 ADOPTADO POR CONTROL PETRO *        
003100* 14/06/2004 J.ARROYO     RENOMBRA CAMPOS A CONVENCION TRX-/SNP- *        
003200* 22/11/2007 J.ARROYO     TKT CP-0158 INVENTARIO PASA A INDEXADO *        
003300* 05/05/2012 L.FIGUEROA   TKT CP-0402 ESTANDARIZA COLUMNAS 73-80 *        
003400******************************************************************        
003500                                                                          
003600 IDENTIFICATION DIVISION.                                                 
003700*-----------------------                                                  
003800 PROGRAM-ID.    CPTRXPST.                                                 
003900 AUTHOR.        EDUARDO PALMEYRO.                                         
004000 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
004100 DATE-WRITTEN.  12/02/1990.                                               
004200 DATE-COMPILED.                                                           
004300 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600*--------------------                                                     
004700 CONFIGURATION SECTION.                                                   
004800*---------------------                                                    
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300*--------------------                                                     
005400 FILE-CONTROL.                                                            
005500*------------                                                             
005600                                                                          
005700     SELECT ESTACIONES       ASSIGN TO ESTACION                           
005800                              ORGANIZATION IS LINE SEQUENTIAL             
005900                              FILE STATUS  IS FS-ESTACIONES.              
006000                                                                          
006100     SELECT TRANSACCIONES    ASSIGN TO TRANSACC                           
006200                              ORGANIZATION IS LINE SEQUENTIAL             
006300                              FILE STATUS  IS FS-TRANSACC.                
006400                                                                          
006500     SELECT INVENTARIO       ASSIGN TO INVENTARIO                         
006600                              ORGANIZATION IS INDEXED                     
006700                              ACCESS MODE  IS DYNAMIC                     
006800                              RECORD KEY   IS SNP-CLAVE-FD                
006900                              FILE STATUS  IS FS-INVENTARIO.              
007000                                                                          
007100 DATA DIVISION.                                                           
007200*-------------                                                            
007300 FILE SECTION.                                                            
007400*------------                                                             
007500                                                                          
007600 FD  ESTACIONES                                                           
007700     RECORDING MODE IS F                                                  
007800     BLOCK 0.                                                             
007900 01  REG-ESTACION-FD              PIC X(127).                             
008000                                                                          
008100 FD  TRANSACCIONES                                                        
008200     RECORDING MODE IS F                                                  
008300     BLOCK 0.                                                             
008400 01  REG-TRANSACCION-FD           PIC X(048).                             
008500                                                                          
008600 FD  INVENTARIO                                                           
008700     RECORDING MODE IS F                                                  
008800     BLOCK 0.                                                             
008900 01  REG-INVENTARIO-FD.                                                   
009000     05 SNP-CLAVE-FD              PIC X(019).                             
009100     05 FILLER                    PIC X(017).                             
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400*-----------------------                                                  
009500 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPTRXPST'.             
009600                                                                          
009700 77  FS-ESTACIONES                PIC X(02) VALUE ' '.                    
009800     88 88-FS-ESTAC-OK                       VALUE '00'.                  
009900     88 88-FS-ESTAC-EOF                      VALUE '10'.                  
010000                                                                          
010100 77  WS-OPEN-ESTACIONES           PIC X     VALUE 'N'.                    
010200     88 88-OPEN-ESTAC-SI                     VALUE 'S'.                   
010300     88 88-OPEN-ESTAC-NO                     VALUE 'N'.                   
010400                                                                          
010500 77  FS-TRANSACC                  PIC X(02) VALUE ' '.                    
010600     88 88-FS-TRX-OK                         VALUE '00'.                  
010700     88 88-FS-TRX-EOF                        VALUE '10'.                  
010800                                                                          
010900 77  WS-OPEN-TRANSACC             PIC X     VALUE 'N'.                    
011000     88 88-OPEN-TRX-SI                       VALUE 'S'.                   
011100     88 88-OPEN-TRX-NO                       VALUE 'N'.                   
011200                                                                          
011300 77  FS-INVENTARIO                PIC X(02) VALUE ' '.                    
011400     88 88-FS-INV-OK                         VALUE '00'.                  
011500     88 88-FS-INV-NOKEY                      VALUE '23'.                  
011600                                                                          
011700 77  WS-OPEN-INVENTARIO           PIC X     VALUE 'N'.                    
011800     88 88-OPEN-INV-SI                       VALUE 'S'.                   
011900     88 88-OPEN-INV-NO                       VALUE 'N'.                   
012000                                                                          
012100 77  WS-LEIDOS-ESTAC              PIC S9(05) COMP VALUE 0.                
012200 77  WS-LEIDOS-TRX                PIC S9(09) COMP VALUE 0.                
012300 77  WS-POSTEADOS-TRX             PIC S9(09) COMP VALUE 0.                
012400 77  WS-RECHAZADOS-TRX            PIC S9(09) COMP VALUE 0.                
012500 77  WS-ALTAS-INVENTARIO          PIC S9(09) COMP VALUE 0.                
012600 77  WS-ACTUALIZ-INVENTARIO       PIC S9(09) COMP VALUE 0.                
012700                                                                          
012800 77  WS-LEIDOS-TRX-ED             PIC ZZZ,ZZZ,ZZ9.                        
012900 77  WS-POSTEADOS-TRX-ED          PIC ZZZ,ZZZ,ZZ9.                        
013000 77  WS-RECHAZADOS-TRX-ED         PIC ZZZ,ZZZ,ZZ9.                        
013100                                                                          
013200*----------------------------------------------------------------*        
013300* FECHA Y HORA DE LA CORRIDA, PARA EL SELLO DEL TOTALIZADOR               
013400*----------------------------------------------------------------*        
013500 01  WS-FECHA-PROCESO-AREA.                                               
013600     05 WS-FECHA-PROCESO          PIC 9(08) VALUE 0.                      
013700 01  WS-FECHA-PROCESO-R REDEFINES                                         
013800     WS-FECHA-PROCESO-AREA.                                               
013900     05 WS-FP-AAAA                PIC 9(04).                              
014000     05 WS-FP-MM                  PIC 9(02).                              
014100     05 WS-FP-DD                  PIC 9(02).                              
014200                                                                          
014300 01  WS-CURRENT-DATE.                                                     
014400     05 WS-CURRENT-DATE-DATE.                                             
014500        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
014600        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
014700        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
014800     05 WS-CURRENT-DATE-TIME.                                             
014900        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
015000        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
015100        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
015200                                                                          
015300 01  WS-HORA-PROCESO-AREA.                                                
015400     05 WS-HORA-PROCESO           PIC 9(04) VALUE 0.                      
015500 01  WS-HORA-PROCESO-R REDEFINES                                          
015600     WS-HORA-PROCESO-AREA.                                                
015700     05 WS-HP-HH                  PIC 9(02).                              
015800     05 WS-HP-MI                  PIC 9(02).                              
015900                                                                          
016000 77  WS-PARRAFO                   PIC X(30) VALUE ' '.                    
016100 77  IDX-EST                      PIC S9(05) COMP VALUE 0.                
016200 77  WS-IDX-COMB                  PIC S9(01) COMP VALUE 0.                
016300 77  WS-EST-ENCONTRADA            PIC X     VALUE 'N'.                    
016400     88 88-EST-ENCONTRADA-SI                 VALUE 'S'.                   
016500     88 88-EST-ENCONTRADA-NO                 VALUE 'N'.                   
016600                                                                          
016700*----------------------------------------------------------------*        
016800* TABLA EN MEMORIA DE ESTACIONES ACTIVAS, CARGADA EN EL ORDEN DEL         
016900* ARCHIVO (YA VIENE POR EST-CODIGO ASCENDENTE), CON LAS TRES              
017000* CAPACIDADES DE TANQUE REDEFINIDAS COMO VECTOR PARA BUSQUEDA POR         
017100* NUMERO DE COMBUSTIBLE (1=MAGNA 2=PREMIUM 3=DIESEL)                      
017200*----------------------------------------------------------------*        
017300 01  WT-ESTACIONES.                                                       
017400     05 WT-EST-TABLA          OCCURS 300 TIMES                            
017500                               INDEXED BY IDX-WT-EST.                     
017600        10 WT-EST-ID               PIC 9(04).                             
017700        10 WT-EST-CODIGO           PIC X(10).                             
017800        10 WT-EST-CAPACIDADES.                                            
017900           15 WT-EST-CAP-MAGNA     PIC 9(06).                             
018000           15 WT-EST-CAP-PREMIUM   PIC 9(06).                             
018100           15 WT-EST-CAP-DIESEL    PIC 9(06).                             
018200        10 WT-EST-CAPS-R REDEFINES                                        
018300           WT-EST-CAPACIDADES.                                            
018400           15 WT-EST-CAP-TABLA     PIC 9(06) OCCURS 3 TIMES.              
018500                                                                          
018600 01  WS-EST-CONTROL.                                                      
018700     05 WS-EST-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
018800     05 WS-EST-MAX-OCCURS         PIC S9(05) COMP VALUE 300.              
018900                                                                          
019000*----------------------------------------------------------------*        
019100* AREA DE COMUNICACION CON LA RUTINA GENERAL DE CANCELACION               
019200*----------------------------------------------------------------*        
019300 COPY WCANCELA.                                                           
019400                                                                          
019500*----------------------------------------------------------------*        
019600* LAYOUT DE ESTACION MAESTRA                                              
019700*----------------------------------------------------------------*        
019800 COPY WESTAC.                                                             
019900                                                                          
020000*----------------------------------------------------------------*        
020100* LAYOUT DE TRANSACCION DE COMBUSTIBLE                                    
020200*----------------------------------------------------------------*        
020300 COPY WTRANS.                                                             
020400                                                                          
020500*----------------------------------------------------------------*        
020600* LAYOUT DE INVENTARIO DE CIERRE                                          
020700*----------------------------------------------------------------*        
020800 COPY WSNAP.                                                              
020900                                                                          
021000 PROCEDURE DIVISION.                                                      
021100*------------------                                                       
021200                                                                          
021300 00000-CUERPO-PRINCIPAL.                                                  
021400*-----------------------                                                  
021500                                                                          
021600     PERFORM 10000-INICIO.                                                
021700                                                                          
021800     PERFORM 20000-PROCESO                                                
021900       UNTIL 88-FS-TRX-EOF.                                               
022000                                                                          
022100     PERFORM 30000-FINALIZO.                                              
022200                                                                          
022300     STOP RUN.                                                            
022400                                                                          
022500 10000-INICIO.                                                            
022600*-------------                                                            
022700                                                                          
022800     INITIALIZE WCANCELA.                                                 
022900     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
023000                                                                          
023100     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
023200     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-PROCESO.                 
023300     MOVE WS-CURRENT-DATE-HS         TO WS-HP-HH.                         
023400     MOVE WS-CURRENT-DATE-MS         TO WS-HP-MI.                         
023500                                                                          
023600     PERFORM 10100-ABRO-ARCHIVOS.                                         
023700                                                                          
023800     PERFORM 10200-CARGO-ESTACIONES.                                      
023900                                                                          
024000     PERFORM 11000-1RA-LECTURA-TRX.                                       
024100                                                                          
024200 FIN-10000.                                                               
024300     EXIT.                                                                
024400                                                                          
024500 10100-ABRO-ARCHIVOS.                                                     
024600*-------------------                                                      
024700                                                                          
024800     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                       
024900                                                                          
025000     OPEN INPUT ESTACIONES.                                               
025100     EVALUATE FS-ESTACIONES                                               
025200         WHEN '00'                                                        
025300              SET 88-OPEN-ESTAC-SI      TO TRUE                           
025400         WHEN OTHER                                                       
025500              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
025600              MOVE 'ESTACION'           TO WCANCELA-RECURSO               
025700              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
025800              MOVE FS-ESTACIONES        TO WCANCELA-CODRET                
025900              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
026000              PERFORM 99999-CANCELO                                       
026100     END-EVALUATE.                                                        
026200                                                                          
026300     OPEN INPUT TRANSACCIONES.                                            
026400     EVALUATE FS-TRANSACC                                                 
026500         WHEN '00'                                                        
026600              SET 88-OPEN-TRX-SI        TO TRUE                           
026700         WHEN OTHER                                                       
026800              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
026900              MOVE 'TRANSACC'           TO WCANCELA-RECURSO               
027000              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
027100              MOVE FS-TRANSACC          TO WCANCELA-CODRET                
027200              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
027300              PERFORM 99999-CANCELO                                       
027400     END-EVALUATE.                                                        
027500                                                                          
027600     OPEN I-O INVENTARIO.                                                 
027700     EVALUATE FS-INVENTARIO                                               
027800         WHEN '00'                                                        
027900              SET 88-OPEN-INV-SI        TO TRUE                           
028000         WHEN '05'                                                        
028100              SET 88-OPEN-INV-SI        TO TRUE                           
028200         WHEN OTHER                                                       
028300              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
028400              MOVE 'INVENTARIO'         TO WCANCELA-RECURSO               
028500              MOVE 'OPEN I-O'           TO WCANCELA-OPERACION             
028600              MOVE FS-INVENTARIO        TO WCANCELA-CODRET                
028700              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
028800              PERFORM 99999-CANCELO                                       
028900     END-EVALUATE.                                                        
029000                                                                          
029100 FIN-10100.                                                               
029200     EXIT.                                                                
029300                                                                          
029400 10200-CARGO-ESTACIONES.                                                  
029500*-----------------------                                                  
029600                                                                          
029700     PERFORM 10210-READ-ESTACION                                          
029800       UNTIL 88-FS-ESTAC-EOF.                                             
029900                                                                          
030000 FIN-10200.                                                               
030100     EXIT.                                                                
030200                                                                          
030300 10210-READ-ESTACION.                                                     
030400*--------------------                                                     
030500                                                                          
030600     MOVE '10210-READ-ESTACION'       TO WS-PARRAFO.                      
030700                                                                          
030800     INITIALIZE REG-ESTACION.                                             
030900                                                                          
031000     READ ESTACIONES INTO REG-ESTACION.                                   
031100                                                                          
031200     EVALUATE TRUE                                                        
031300         WHEN 88-FS-ESTAC-OK                                              
031400              ADD 1                   TO WS-LEIDOS-ESTAC                  
031500              PERFORM 10220-INCORPORO-ESTACION                            
031600                                                                          
031700         WHEN 88-FS-ESTAC-EOF                                             
031800              CONTINUE                                                    
031900                                                                          
032000         WHEN OTHER                                                       
032100              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
032200              MOVE 'ESTACION'         TO WCANCELA-RECURSO                 
032300              MOVE 'READ'             TO WCANCELA-OPERACION               
032400              MOVE FS-ESTACIONES      TO WCANCELA-CODRET                  
032500              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
032600              PERFORM 99999-CANCELO                                       
032700     END-EVALUATE.                                                        
032800                                                                          
032900 FIN-10210.                                                               
033000     EXIT.                                                                
033100                                                                          
033200 10220-INCORPORO-ESTACION.                                                
033300*-------------------------                                                
033400                                                                          
033500     IF NOT 88-EST-ACTIVA                                                 
033600        GO TO FIN-10220                                                   
033700     END-IF.                                                              
033800                                                                          
033900     ADD 1                            TO WS-EST-ULTIMO-CARGADO.           
034000                                                                          
034100     IF WS-EST-ULTIMO-CARGADO > WS-EST-MAX-OCCURS                         
034200        MOVE '10220-INCORPORO-ESTACION' TO WCANCELA-PARRAFO               
034300        MOVE 'WT-ESTAC '                TO WCANCELA-RECURSO               
034400        MOVE 'ALTA ESTACION'            TO WCANCELA-OPERACION             
034500        MOVE WS-EST-ULTIMO-CARGADO      TO WCANCELA-CODRET                
034600        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
034700                                        TO WCANCELA-MENSAJE               
034800        PERFORM 99999-CANCELO                                             
034900     END-IF.                                                              
035000                                                                          
035100     SET IDX-WT-EST TO WS-EST-ULTIMO-CARGADO.                             
035200                                                                          
035300     MOVE EST-ID                  TO WT-EST-ID (IDX-WT-EST).              
035400     MOVE EST-CODIGO              TO WT-EST-CODIGO (IDX-WT-EST).          
035500     MOVE EST-CAP-MAGNA     TO WT-EST-CAP-MAGNA                           
035600                                  (IDX-WT-EST).                           
035700     MOVE EST-CAP-PREMIUM   TO WT-EST-CAP-PREMIUM                         
035800                                  (IDX-WT-EST).                           
035900     MOVE EST-CAP-DIESEL    TO WT-EST-CAP-DIESEL                          
036000                                  (IDX-WT-EST).                           
036100                                                                          
036200 FIN-10220.                                                               
036300     EXIT.                                                                
036400                                                                          
036500 11000-1RA-LECTURA-TRX.                                                   
036600*----------------------                                                   
036700                                                                          
036800     PERFORM 11100-READ-TRANSACCION.                                      
036900                                                                          
037000     IF 88-FS-TRX-EOF                                                     
037100        DISPLAY ' '                                                       
037200        DISPLAY '*** ARCHIVO TRANSACCIONES VACIO ***'                     
037300     END-IF.                                                              
037400                                                                          
037500 FIN-11000.                                                               
037600     EXIT.                                                                
037700                                                                          
037800 11100-READ-TRANSACCION.                                                  
037900*-----------------------                                                  
038000                                                                          
038100     MOVE '11100-READ-TRANSACCION'    TO WS-PARRAFO.                      
038200                                                                          
038300     INITIALIZE REG-TRANSACCION.                                          
038400                                                                          
038500     READ TRANSACCIONES INTO REG-TRANSACCION.                             
038600                                                                          
038700     EVALUATE TRUE                                                        
038800         WHEN 88-FS-TRX-OK                                                
038900              ADD 1                   TO WS-LEIDOS-TRX                    
039000                                                                          
039100         WHEN 88-FS-TRX-EOF                                               
039200              CONTINUE                                                    
039300                                                                          
039400         WHEN OTHER                                                       
039500              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
039600              MOVE 'TRANSACC'         TO WCANCELA-RECURSO                 
039700              MOVE 'READ'             TO WCANCELA-OPERACION               
039800              MOVE FS-TRANSACC        TO WCANCELA-CODRET                  
039900              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
040000              PERFORM 99999-CANCELO                                       
040100     END-EVALUATE.                                                        
040200                                                                          
040300 FIN-11100.                                                               
040400     EXIT.                                                                
040500                                                                          
040600 20000-PROCESO.                                                           
040700*--------------                                                           
040800                                                                          
040900     PERFORM 20100-VALIDO-ESTACION.                                       
041000                                                                          
041100     IF 88-EST-ENCONTRADA-SI                                              
041200        PERFORM 20200-DETERMINO-COMBUSTIBLE                               
041300        PERFORM 20300-POSTEO-INVENTARIO                                   
041400        ADD 1                        TO WS-POSTEADOS-TRX                  
041500     ELSE                                                                 
041600        ADD 1                        TO WS-RECHAZADOS-TRX                 
041700        DISPLAY 'TRANSACCION RECHAZADA - ESTACION INEXISTENTE : '         
041800                TRX-ID-ESTACION                                           
041900     END-IF.                                                              
042000                                                                          
042100     PERFORM 11100-READ-TRANSACCION.                                      
042200                                                                          
042300 FIN-20000.                                                               
042400     EXIT.                                                                
042500                                                                          
042600 20100-VALIDO-ESTACION.                                                   
042700*----------------------                                                   
042800                                                                          
042900     SET 88-EST-ENCONTRADA-NO         TO TRUE.                            
043000                                                                          
043100     SEARCH WT-EST-TABLA VARYING IDX-EST                                  
043200         AT END                                                           
043300              CONTINUE                                                    
043400         WHEN WT-EST-ID (IDX-WT-EST) = TRX-ID-ESTACION                    
043500              SET 88-EST-ENCONTRADA-SI TO TRUE                            
043600     END-SEARCH.                                                          
043700                                                                          
043800 FIN-20100.                                                               
043900     EXIT.                                                                
044000                                                                          
044100 20200-DETERMINO-COMBUSTIBLE.                                             
044200*----------------------------                                             
044300                                                                          
044400     EVALUATE TRUE                                                        
044500         WHEN 88-TRX-MAGNA                                                
044600              MOVE 1                 TO WS-IDX-COMB                       
044700         WHEN 88-TRX-PREMIUM                                              
044800              MOVE 2                 TO WS-IDX-COMB                       
044900         WHEN 88-TRX-DIESEL                                               
045000              MOVE 3                 TO WS-IDX-COMB                       
045100     END-EVALUATE.                                                        
045200                                                                          
045300 FIN-20200.                                                               
045400     EXIT.                                                                
045500                                                                          
045600 20300-POSTEO-INVENTARIO.                                                 
045700*------------------------                                                 
045800                                                                          
045900     MOVE '20300-POSTEO-INVENTARIO'   TO WS-PARRAFO.                      
046000                                                                          
046100     INITIALIZE REG-INVENTARIO.                                           
046200                                                                          
046300     MOVE TRX-ID-ESTACION             TO SNP-ID-ESTACION.                 
046400     MOVE TRX-TIPO-COMBUSTIBLE        TO SNP-TIPO-COMBUSTIBLE.            
046500     MOVE TRX-FECHA                   TO SNP-FECHA.                       
046600                                                                          
046700     READ INVENTARIO INTO REG-INVENTARIO                                  
046800         KEY IS SNP-CLAVE                                                 
046900         INVALID KEY                                                      
047000              PERFORM 20310-CREO-INVENTARIO                               
047100         NOT INVALID KEY                                                  
047200              PERFORM 20320-ACTUALIZO-INVENTARIO                          
047300     END-READ.                                                            
047400                                                                          
047500 FIN-20300.                                                               
047600     EXIT.                                                                
047700                                                                          
047800 20310-CREO-INVENTARIO.                                                   
047900*----------------------                                                   
048000                                                                          
048100     MOVE TRX-ID-ESTACION             TO SNP-ID-ESTACION.                 
048200     MOVE TRX-TIPO-COMBUSTIBLE        TO SNP-TIPO-COMBUSTIBLE.            
048300     MOVE TRX-FECHA                   TO SNP-FECHA.                       
048400     MOVE WT-EST-CAP-TABLA (IDX-WT-EST WS-IDX-COMB)                       
048500                                       TO SNP-CAPACIDAD.                  
048600                                                                          
048700     IF 88-TRX-RECIBIDO                                                   
048800        MOVE TRX-LITROS               TO SNP-LITROS                       
048900     ELSE                                                                 
049000        MOVE ZERO                     TO SNP-LITROS                       
049100     END-IF.                                                              
049200                                                                          
049300     WRITE REG-INVENTARIO-FD          FROM REG-INVENTARIO.                
049400                                                                          
049500     EVALUATE FS-INVENTARIO                                               
049600         WHEN '00'                                                        
049700              ADD 1                   TO WS-ALTAS-INVENTARIO              
049800         WHEN OTHER                                                       
049900              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
050000              MOVE 'INVENTARIO'       TO WCANCELA-RECURSO                 
050100              MOVE 'WRITE'            TO WCANCELA-OPERACION               
050200              MOVE FS-INVENTARIO      TO WCANCELA-CODRET                  
050300              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE                 
050400              PERFORM 99999-CANCELO                                       
050500     END-EVALUATE.                                                        
050600                                                                          
050700 FIN-20310.                                                               
050800     EXIT.                                                                
050900                                                                          
051000 20320-ACTUALIZO-INVENTARIO.                                              
051100*---------------------------                                              
051200                                                                          
051300     IF 88-TRX-RECIBIDO                                                   
051400        ADD TRX-LITROS                TO SNP-LITROS                       
051500     ELSE                                                                 
051600        SUBTRACT TRX-LITROS           FROM SNP-LITROS                     
051700        IF SNP-LITROS < ZERO                                              
051800           MOVE ZERO                  TO SNP-LITROS                       
051900        END-IF                                                            
052000     END-IF.                                                              
052100                                                                          
052200     REWRITE REG-INVENTARIO-FD        FROM REG-INVENTARIO.                
052300                                                                          
052400     EVALUATE FS-INVENTARIO                                               
052500         WHEN '00'                                                        
052600              ADD 1                   TO WS-ACTUALIZ-INVENTARIO           
052700         WHEN OTHER                                                       
052800              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
052900              MOVE 'INVENTARIO'       TO WCANCELA-RECURSO                 
053000              MOVE 'REWRITE'          TO WCANCELA-OPERACION               
053100              MOVE FS-INVENTARIO      TO WCANCELA-CODRET                  
053200              MOVE 'ERROR EN REWRITE' TO WCANCELA-MENSAJE                 
053300              PERFORM 99999-CANCELO                                       
053400     END-EVALUATE.                                                        
053500                                                                          
053600 FIN-20320.                                                               
053700     EXIT.                                                                
053800                                                                          
053900 30000-FINALIZO.                                                          
054000*---------------                                                          
054100                                                                          
054200     PERFORM 30100-TOTALES-CONTROL.                                       
054300                                                                          
054400     PERFORM 31000-CIERRO-ARCHIVOS.                                       
054500                                                                          
054600 FIN-30000.                                                               
054700     EXIT.                                                                
054800                                                                          
054900 30100-TOTALES-CONTROL.                                                   
055000*----------------------                                                   
055100                                                                          
055200     MOVE WS-LEIDOS-TRX               TO WS-LEIDOS-TRX-ED.                
055300     MOVE WS-POSTEADOS-TRX            TO WS-POSTEADOS-TRX-ED.             
055400     MOVE WS-RECHAZADOS-TRX           TO WS-RECHAZADOS-TRX-ED.            
055500                                                                          
055600     DISPLAY ' '.                                                         
055700     DISPLAY '****************************************'.                  
055800     DISPLAY 'TOTALES DE CONTROL PGM: CPTRXPST        '.                  
055900     DISPLAY '****************************************'.                  
056000     DISPLAY '* FECHA DE PROCESO          : ' WS-FECHA-PROCESO.           
056100     DISPLAY '* HORA DE PROCESO            : ' WS-HORA-PROCESO.           
056200     DISPLAY '* TRANSACCIONES LEIDAS      : ' WS-LEIDOS-TRX-ED.           
056300     DISPLAY '* TRANSACCIONES POSTEADAS   : ' WS-POSTEADOS-TRX-ED.        
056400     DISPLAY '* TRANSACCIONES RECHAZADAS  : '                             
056500             WS-RECHAZADOS-TRX-ED.                                        
056600     DISPLAY '****************************************'.                  
056700     DISPLAY ' '.                                                         
056800                                                                          
056900 FIN-30100.                                                               
057000     EXIT.                                                                
057100                                                                          
057200 31000-CIERRO-ARCHIVOS.                                                   
057300*----------------------                                                   
057400                                                                          
057500     MOVE '31000-CIERRO-ARCHIVOS'     TO WS-PARRAFO.                      
057600                                                                          
057700     IF 88-OPEN-ESTAC-SI                                                  
057800        SET 88-OPEN-ESTAC-NO          TO TRUE                             
057900        CLOSE ESTACIONES                                                  
058000     END-IF.                                                              
058100                                                                          
058200     IF 88-OPEN-TRX-SI                                                    
058300        SET 88-OPEN-TRX-NO            TO TRUE                             
058400        CLOSE TRANSACCIONES                                               
058500     END-IF.                                                              
058600                                                                          
058700     IF 88-OPEN-INV-SI                                                    
058800        SET 88-OPEN-INV-NO            TO TRUE                             
058900        CLOSE INVENTARIO                                                  
059000     END-IF.                                                              
059100                                                                          
059200 FIN-31000.                                                               
059300     EXIT.                                                                
059400                                                                          
059500 99999-CANCELO.                                                           
059600*--------------                                                           
059700                                                                          
059800     PERFORM 31000-CIERRO-ARCHIVOS.                                       
059900                                                                          
060000     CALL 'CANCELA' USING WCANCELA.                                       
060100                                                                          
060200     STOP RUN.                                                            
060300                                                                          
060400 FIN-99999.                                                               
060500     EXIT.                                                                
060600                                                                          
060700 END PROGRAM CPTRXPST.                                                    
060800                                                                          
060900                                                                          
