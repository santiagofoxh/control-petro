000100****************************************************************          
000200* PROGRAM-ID.  CPPREDCT                                        *          
000300* AUTHOR.      EDUARDO PALMEYRO                                *          
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                   *          
000500* DATE-WRITTEN. 20/08/1990.                                    *          
000600* DATE-COMPILED.                                               *          
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM               *          
000800****************************************************************          
000900* CONDUCTOR DEL PRONOSTICO DE DEMANDA.  ARMA, POR ESTACION     *          
001000* ACTIVA (ORDEN EST-CODIGO) Y COMBUSTIBLE (MAGNA/PREMIUM/      *          
001100* DIESEL) EL HISTORICO DE LOS ULTIMOS 30 DIAS CON VENTA A      *          
001200* PARTIR DEL ARCHIVO DE TRANSACCIONES, LLAMA A LA RUTINA       *          
001300* CPFCSTWM PARA OBTENER PROMEDIO PONDERADO, TENDENCIA,         *          
001400* CONFIANZA Y PRONOSTICO A 7 DIAS, Y ACUMULA EL PRONOSTICO     *          
001500* AGREGADO DE LA RED POR DIA Y COMBUSTIBLE.  EMITE UN REPORTE  *          
001600* DE CONTROL POR DISPLAY.                                      *          
001700****************************************************************          
001800* HISTORIAL DE CAMBIOS                                         *          
001900*----------------------------------------------------------------         
002000* 20/08/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM             *         
002100* 14/04/1994 R.SOSA       AGREGA ACUMULADO DE RED POR DIA       *         
002200* 03/02/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES  *         
002300* 04/10/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI *         
002400* 16/08/2004 J.ARROYO     TKT CP-0104 ADOPTADO POR CP           *         
002500* 16/08/2004 J.ARROYO     LLAMA A CPFCSTWM EN VEZ DE CALCULO    *         
002600*                         PROPIO (SE DESDOBLA LA RUTINA MATH)   *         
002700* 25/04/2011 J.ARROYO     TKT CP-0362 VENTANA 30 DIAS CON       *         
002800*                         VENTA, SOLO DIAS CON ALGUNA VENTA     *         
002900* 14/07/2013 L.FIGUEROA   TKT CP-0470 ESTANDARIZA COL 73-80     *         
003000****************************************************************          
003100                                                                          
003200 IDENTIFICATION DIVISION.                                                 
003300*-----------------------                                                  
003400 PROGRAM-ID.    CPPREDCT.                                                 
003500 AUTHOR.        EDUARDO PALMEYRO.                                         
003600 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
003700 DATE-WRITTEN.  20/08/1990.                                               
003800 DATE-COMPILED.                                                           
003900 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200*--------------------                                                     
004300 CONFIGURATION SECTION.                                                   
004400*---------------------                                                    
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900*--------------------                                                     
005000 FILE-CONTROL.                                                            
005100*------------                                                             
005200                                                                          
005300     SELECT ESTACIONES       ASSIGN TO ESTACION                           
005400                              ORGANIZATION IS LINE SEQUENTIAL             
005500                              FILE STATUS  IS FS-ESTACIONES.              
005600                                                                          
005700     SELECT TRANSACCIONES    ASSIGN TO TRANSACC                           
005800                              ORGANIZATION IS LINE SEQUENTIAL             
005900                              FILE STATUS  IS FS-TRANSACC.                
006000                                                                          
006100 DATA DIVISION.                                                           
006200*-------------                                                            
006300 FILE SECTION.                                                            
006400*------------                                                             
006500                                                                          
006600 FD  ESTACIONES                                                           
006700     RECORDING MODE IS F                                                  
006800     BLOCK 0.                                                             
006900 01  REG-ESTACION-FD              PIC X(127).                             
007000                                                                          
007100 FD  TRANSACCIONES                                                        
007200     RECORDING MODE IS F                                                  
007300     BLOCK 0.                                                             
007400 01  REG-TRANSACCION-FD           PIC X(48).                              
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700*-----------------------                                                  
007800 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPPREDCT'.             
007900                                                                          
008000 77  FS-ESTACIONES                PIC X(02) VALUE ' '.                    
008100     88 88-FS-ESTAC-OK                       VALUE '00'.                  
008200     88 88-FS-ESTAC-EOF                      VALUE '10'.                  
008300 77  WS-OPEN-ESTACIONES           PIC X     VALUE 'N'.                    
008400     88 88-OPEN-ESTAC-SI                     VALUE 'S'.                   
008500     88 88-OPEN-ESTAC-NO                     VALUE 'N'.                   
008600                                                                          
008700 77  FS-TRANSACC                   PIC X(02) VALUE ' '.                   
008800     88 88-FS-TRX-OK                         VALUE '00'.                  
008900     88 88-FS-TRX-EOF                        VALUE '10'.                  
009000 77  WS-OPEN-TRANSACC              PIC X     VALUE 'N'.                   
009100     88 88-OPEN-TRX-SI                       VALUE 'S'.                   
009200     88 88-OPEN-TRX-NO                       VALUE 'N'.                   
009300                                                                          
009400 77  WS-LEIDOS-ESTAC               PIC S9(05) COMP VALUE 0.               
009500 77  WS-LEIDOS-TRX                 PIC S9(07) COMP VALUE 0.               
009600 77  WS-PREDICC-OK                 PIC S9(05) COMP VALUE 0.               
009700 77  WS-PREDICC-SIN-DATOS          PIC S9(05) COMP VALUE 0.               
009800                                                                          
009900 77  WS-PARRAFO                    PIC X(30) VALUE ' '.                   
010000                                                                          
010100*----------------------------------------------------------------*        
010200* VECTORES DE NOMBRE Y CODIGO DE COMBUSTIBLE, ANALOGOS A LOS              
010300* USADOS EN CPSATVOL/CPCNEWKL/CPINVCLS PARA RECORRER LOS 3 TIPOS          
010400*----------------------------------------------------------------*        
010500 01  WS-NOMBRES-COMBUSTIBLE.                                              
010600     05 FILLER                 PIC X(15) VALUE 'Magna (Regular)'.         
010700     05 FILLER                 PIC X(15) VALUE 'Premium        '.         
010800     05 FILLER                 PIC X(15) VALUE 'Diesel         '.         
010900 01  WS-NOMBRES-COMBUSTIBLE-R REDEFINES                                   
011000     WS-NOMBRES-COMBUSTIBLE.                                              
011100     05 WS-NOM-COMB                OCCURS 3 TIMES PIC X(15).              
011200                                                                          
011300 01  WS-CODIGOS-COMBUSTIBLE.                                              
011400     05 FILLER                    PIC X(07) VALUE 'MAGNA  '.              
011500     05 FILLER                    PIC X(07) VALUE 'PREMIUM'.              
011600     05 FILLER                    PIC X(07) VALUE 'DIESEL '.              
011700 01  WS-CODIGOS-COMBUSTIBLE-R REDEFINES                                   
011800     WS-CODIGOS-COMBUSTIBLE.                                              
011900     05 WS-COD-COMB                OCCURS 3 TIMES PIC X(07).              
012000                                                                          
012100*----------------------------------------------------------------*        
012200* TABLA DE ESTACIONES ACTIVAS, ORDEN DE ARCHIVO (EST-CODIGO ASC)          
012300*----------------------------------------------------------------*        
012400 01  WT-ESTACIONES.                                                       
012500     05 WT-EST-TABLA          OCCURS 300 TIMES                            
012600                               INDEXED BY IDX-WT-EST.                     
012700        10 WT-EST-ID               PIC 9(04).                             
012800        10 WT-EST-CODIGO           PIC X(10).                             
012900        10 WT-EST-NOMBRE           PIC X(30).                             
013000        10 WT-EST-CAPACIDADES.                                            
013100           15 WT-EST-CAP-MAGNA     PIC 9(06).                             
013200           15 WT-EST-CAP-PREMIUM   PIC 9(06).                             
013300           15 WT-EST-CAP-DIESEL    PIC 9(06).                             
013400        10 WT-EST-CAPS-R REDEFINES                                        
013500           WT-EST-CAPACIDADES.                                            
013600           15 WT-EST-CAP-TABLA     PIC 9(06) OCCURS 3 TIMES.              
013700                                                                          
013800 01  WS-EST-CONTROL.                                                      
013900     05 WS-EST-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
014000     05 WS-EST-MAX-OCCURS         PIC S9(05) COMP VALUE 300.              
014100                                                                          
014200*----------------------------------------------------------------*        
014300* HISTORICO DE VENTAS DIARIAS POR ESTACION+COMBUSTIBLE+FECHA,             
014400* ACUMULADO EN EL ORDEN CRONOLOGICO EN QUE SE LEE EL ARCHIVO DE           
014500* TRANSACCIONES (SOLO MOVIMIENTOS SOLD)                                   
014600*----------------------------------------------------------------*        
014700 01  WT-HISTORIA-VENTAS.                                                  
014800     05 WT-HIST-TABLA          OCCURS 9000 TIMES.                         
014900        10 WT-HIST-ID-ESTACION     PIC 9(04).                             
015000        10 WT-HIST-COMBUSTIBLE     PIC X(07).                             
015100        10 WT-HIST-FECHA           PIC 9(08).                             
015200        10 WT-HIST-LITROS          PIC 9(07)V9  VALUE 0.                  
015300                                                                          
015400 01  WS-HIST-CONTROL.                                                     
015500     05 WS-HIST-ULTIMO-CARGADO    PIC S9(05) COMP VALUE 0.                
015600     05 WS-HIST-MAX-OCCURS        PIC S9(05) COMP VALUE 9000.             
015700                                                                          
015800 01  WS-HIST-CLAVE-BUSCADA.                                               
015900     05 WS-BUSCO-ID-ESTACION      PIC 9(04) VALUE 0.                      
016000     05 WS-BUSCO-COMBUSTIBLE      PIC X(07) VALUE ' '.                    
016100     05 WS-BUSCO-FECHA            PIC 9(08) VALUE 0.                      
016200                                                                          
016300 77  WS-IDX-SCAN                   PIC S9(05) COMP VALUE 0.               
016400 77  WS-HIST-CONTEO                PIC S9(05) COMP VALUE 0.               
016500 77  WS-HIST-SALTAR                PIC S9(05) COMP VALUE 0.               
016600 77  WS-HIST-VISTOS                PIC S9(05) COMP VALUE 0.               
016700 77  WS-HIST-COPIADOS              PIC S9(05) COMP VALUE 0.               
016800                                                                          
016900*----------------------------------------------------------------*        
017000* CAMPOS DE TRABAJO DEL CALCULO DE DIA DE SEMANA (SAKAMOTO) DE            
017100* CADA FECHA DEL HISTORICO QUE SE COPIA A WCF-HISTORIA                    
017200*----------------------------------------------------------------*        
017300 01  WS-TABLA-TERMINO-DIA.                                                
017400     05 FILLER                    PIC S9(01) VALUE 0.                     
017500     05 FILLER                    PIC S9(01) VALUE 3.                     
017600     05 FILLER                    PIC S9(01) VALUE 2.                     
017700     05 FILLER                    PIC S9(01) VALUE 5.                     
017800     05 FILLER                    PIC S9(01) VALUE 0.                     
017900     05 FILLER                    PIC S9(01) VALUE 3.                     
018000     05 FILLER                    PIC S9(01) VALUE 5.                     
018100     05 FILLER                    PIC S9(01) VALUE 1.                     
018200     05 FILLER                    PIC S9(01) VALUE 4.                     
018300     05 FILLER                    PIC S9(01) VALUE 6.                     
018400     05 FILLER                    PIC S9(01) VALUE 2.                     
018500     05 FILLER                    PIC S9(01) VALUE 4.                     
018600 01  WS-TABLA-TERMINO-DIA-R REDEFINES                                     
018700     WS-TABLA-TERMINO-DIA.                                                
018800     05 WS-TERMINO-DIA            PIC S9(01) OCCURS 12 TIMES.             
018900                                                                          
019000 77  WS-SAK-Y                      PIC S9(05) COMP VALUE 0.               
019100 77  WS-SAK-M                      PIC S9(02) COMP VALUE 0.               
019200 77  WS-SAK-D                      PIC S9(02) COMP VALUE 0.               
019300 77  WS-SAK-TEMP                   PIC S9(07) COMP VALUE 0.               
019400 77  WS-SAK-QUOT                   PIC S9(07) COMP VALUE 0.               
019500 77  WS-SAK-DIA-DOM                PIC S9(01) COMP VALUE 0.               
019600                                                                          
019700*----------------------------------------------------------------*        
019800* FECHA DE PROCESO (HOY), VISTA AAAA/MM/DD                                
019900*----------------------------------------------------------------*        
020000 01  WS-FECHA-PROCESO-AREA.                                               
020100     05 WS-FECHA-PROCESO          PIC 9(08) VALUE 0.                      
020200 01  WS-FECHA-PROCESO-R REDEFINES                                         
020300     WS-FECHA-PROCESO-AREA.                                               
020400     05 WS-FP-AAAA                PIC 9(04).                              
020500     05 WS-FP-MM                  PIC 9(02).                              
020600     05 WS-FP-DD                  PIC 9(02).                              
020700                                                                          
020800 01  WS-CURRENT-DATE.                                                     
020900     05 WS-CURRENT-DATE-DATE.                                             
021000        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
021100        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
021200        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
021300     05 WS-CURRENT-DATE-TIME.                                             
021400        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
021500        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
021600        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
021700                                                                          
021800 77  WS-IDX-COMB                   PIC S9(02) COMP VALUE 0.               
021900 77  WS-IDX-D                      PIC S9(02) COMP VALUE 0.               
022000                                                                          
022100*----------------------------------------------------------------*        
022200* ACUMULADO DEL PRONOSTICO DE LA RED (U10), POR COMBUSTIBLE               
022300* (1=MAGNA 2=PREMIUM 3=DIESEL) Y POR DIA DE PRONOSTICO (1 A 7)            
022400*----------------------------------------------------------------*        
022500 01  WT-PRONOSTICO-RED.                                                   
022600     05 WT-PRON-RED-FUEL          OCCURS 3 TIMES.                         
022700        10 WT-PRON-RED-DIA        PIC S9(09) COMP                         
022800                                   OCCURS 7 TIMES.                        
022900                                                                          
023000*----------------------------------------------------------------*        
023100* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION                       
023200*----------------------------------------------------------------*        
023300 COPY WCANCELA.                                                           
023400                                                                          
023500 COPY WESTAC.                                                             
023600                                                                          
023700 COPY WTRANS.                                                             
023800                                                                          
023900*----------------------------------------------------------------*        
024000* AREA DE COMUNICACION CON LA RUTINA DE PRONOSTICO CPFCSTWM               
024100*----------------------------------------------------------------*        
024200 COPY WCALCFCT.                                                           
024300                                                                          
024400 PROCEDURE DIVISION.                                                      
024500*------------------                                                       
024600                                                                          
024700 00000-CUERPO-PRINCIPAL.                                                  
024800*-----------------------                                                  
024900                                                                          
025000     PERFORM 10000-INICIO.                                                
025100                                                                          
025200     PERFORM 20000-PROCESO                                                
025300       UNTIL 88-FS-TRX-EOF.                                               
025400                                                                          
025500     PERFORM 30000-PROCESO-PREDICCIONES.                                  
025600                                                                          
025700     PERFORM 40000-FINALIZO.                                              
025800                                                                          
025900     STOP RUN.                                                            
026000                                                                          
026100 10000-INICIO.                                                            
026200*-------------                                                            
026300                                                                          
026400     INITIALIZE WCANCELA.                                                 
026500     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
026600                                                                          
026700     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
026800     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-PROCESO.                 
026900                                                                          
027000     INITIALIZE WT-PRONOSTICO-RED.                                        
027100                                                                          
027200     PERFORM 10100-ABRO-ARCHIVOS.                                         
027300                                                                          
027400     PERFORM 10200-CARGO-ESTACIONES.                                      
027500                                                                          
027600     PERFORM 11000-1RA-LECTURA-TRX.                                       
027700                                                                          
027800 FIN-10000.                                                               
027900     EXIT.                                                                
028000                                                                          
028100 10100-ABRO-ARCHIVOS.                                                     
028200*-------------------                                                      
028300                                                                          
028400     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                       
028500                                                                          
028600     OPEN INPUT ESTACIONES.                                               
028700     EVALUATE FS-ESTACIONES                                               
028800         WHEN '00'                                                        
028900              SET 88-OPEN-ESTAC-SI      TO TRUE                           
029000         WHEN OTHER                                                       
029100              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
029200              MOVE 'ESTACION'           TO WCANCELA-RECURSO               
029300              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
029400              MOVE FS-ESTACIONES        TO WCANCELA-CODRET                
029500              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
029600              PERFORM 99999-CANCELO                                       
029700     END-EVALUATE.                                                        
029800                                                                          
029900     OPEN INPUT TRANSACCIONES.                                            
030000     EVALUATE FS-TRANSACC                                                 
030100         WHEN '00'                                                        
030200              SET 88-OPEN-TRX-SI        TO TRUE                           
030300         WHEN OTHER                                                       
030400              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
030500              MOVE 'TRANSACC'           TO WCANCELA-RECURSO               
030600              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
030700              MOVE FS-TRANSACC          TO WCANCELA-CODRET                
030800              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
030900              PERFORM 99999-CANCELO                                       
031000     END-EVALUATE.                                                        
031100                                                                          
031200 FIN-10100.                                                               
031300     EXIT.                                                                
031400                                                                          
031500 10200-CARGO-ESTACIONES.                                                  
031600*-----------------------                                                  
031700                                                                          
031800     PERFORM 10210-READ-ESTACION                                          
031900       UNTIL 88-FS-ESTAC-EOF.                                             
032000                                                                          
032100 FIN-10200.                                                               
032200     EXIT.                                                                
032300                                                                          
032400 10210-READ-ESTACION.                                                     
032500*--------------------                                                     
032600                                                                          
032700     MOVE '10210-READ-ESTACION'      TO WS-PARRAFO.                       
032800                                                                          
032900     INITIALIZE REG-ESTACION.                                             
033000                                                                          
033100     READ ESTACIONES INTO REG-ESTACION.                                   
033200                                                                          
033300     EVALUATE TRUE                                                        
033400         WHEN 88-FS-ESTAC-OK                                              
033500              ADD 1                   TO WS-LEIDOS-ESTAC                  
033600              PERFORM 10220-INCORPORO-ESTACION                            
033700                                                                          
033800         WHEN 88-FS-ESTAC-EOF                                             
033900              CONTINUE                                                    
034000                                                                          
034100         WHEN OTHER                                                       
034200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
034300              MOVE 'ESTACION'         TO WCANCELA-RECURSO                 
034400              MOVE 'READ'             TO WCANCELA-OPERACION               
034500              MOVE FS-ESTACIONES      TO WCANCELA-CODRET                  
034600              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
034700              PERFORM 99999-CANCELO                                       
034800     END-EVALUATE.                                                        
034900                                                                          
035000 FIN-10210.                                                               
035100     EXIT.                                                                
035200                                                                          
035300 10220-INCORPORO-ESTACION.                                                
035400*-------------------------                                                
035500                                                                          
035600     IF NOT 88-EST-ACTIVA                                                 
035700        GO TO FIN-10220                                                   
035800     END-IF.                                                              
035900                                                                          
036000     ADD 1                            TO WS-EST-ULTIMO-CARGADO.           
036100                                                                          
036200     IF WS-EST-ULTIMO-CARGADO > WS-EST-MAX-OCCURS                         
036300        MOVE '10220-INCORPORO-ESTACION' TO WCANCELA-PARRAFO               
036400        MOVE 'WT-ESTAC '                TO WCANCELA-RECURSO               
036500        MOVE 'ALTA ESTACION'            TO WCANCELA-OPERACION             
036600        MOVE WS-EST-ULTIMO-CARGADO      TO WCANCELA-CODRET                
036700        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
036800                                         TO WCANCELA-MENSAJE              
036900        PERFORM 99999-CANCELO                                             
037000     END-IF.                                                              
037100                                                                          
037200     SET IDX-WT-EST TO WS-EST-ULTIMO-CARGADO.                             
037300                                                                          
037400     MOVE EST-ID                  TO WT-EST-ID (IDX-WT-EST).              
037500     MOVE EST-CODIGO               TO WT-EST-CODIGO (IDX-WT-EST).         
037600     MOVE EST-NOMBRE                TO WT-EST-NOMBRE (IDX-WT-EST).        
037700     MOVE EST-CAP-MAGNA      TO WT-EST-CAP-MAGNA                          
037800                                  (IDX-WT-EST).                           
037900     MOVE EST-CAP-PREMIUM    TO WT-EST-CAP-PREMIUM                        
038000                                  (IDX-WT-EST).                           
038100     MOVE EST-CAP-DIESEL     TO WT-EST-CAP-DIESEL                         
038200                                  (IDX-WT-EST).                           
038300                                                                          
038400 FIN-10220.                                                               
038500     EXIT.                                                                
038600                                                                          
038700 11000-1RA-LECTURA-TRX.                                                   
038800*----------------------                                                   
038900                                                                          
039000     PERFORM 11100-READ-TRANSACCION.                                      
039100                                                                          
039200     IF 88-FS-TRX-EOF                                                     
039300        DISPLAY ' '                                                       
039400        DISPLAY '*** ARCHIVO TRANSACCIONES VACIO ***'                     
039500     END-IF.                                                              
039600                                                                          
039700 FIN-11000.                                                               
039800     EXIT.                                                                
039900                                                                          
040000 11100-READ-TRANSACCION.                                                  
040100*-----------------------                                                  
040200                                                                          
040300     MOVE '11100-READ-TRANSACCION'    TO WS-PARRAFO.                      
040400                                                                          
040500     INITIALIZE REG-TRANSACCION.                                          
040600                                                                          
040700     READ TRANSACCIONES INTO REG-TRANSACCION.                             
040800                                                                          
040900     EVALUATE TRUE                                                        
041000         WHEN 88-FS-TRX-OK                                                
041100              ADD 1                   TO WS-LEIDOS-TRX                    
041200                                                                          
041300         WHEN 88-FS-TRX-EOF                                               
041400              CONTINUE                                                    
041500                                                                          
041600         WHEN OTHER                                                       
041700              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
041800              MOVE 'TRANSACC'         TO WCANCELA-RECURSO                 
041900              MOVE 'READ'             TO WCANCELA-OPERACION               
042000              MOVE FS-TRANSACC        TO WCANCELA-CODRET                  
042100              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
042200              PERFORM 99999-CANCELO                                       
042300     END-EVALUATE.                                                        
042400                                                                          
042500 FIN-11100.                                                               
042600     EXIT.                                                                
042700                                                                          
042800 20000-PROCESO.                                                           
042900*--------------                                                           
043000                                                                          
043100     IF 88-TRX-VENDIDO                                                    
043200        MOVE TRX-ID-ESTACION         TO WS-BUSCO-ID-ESTACION              
043300        MOVE TRX-TIPO-COMBUSTIBLE     TO WS-BUSCO-COMBUSTIBLE             
043400        MOVE TRX-FECHA                TO WS-BUSCO-FECHA                   
043500        PERFORM 20500-UBICO-HISTORIA                                      
043600        ADD TRX-LITROS  TO WT-HIST-LITROS (WS-IDX-SCAN)                   
043700     END-IF.                                                              
043800                                                                          
043900     PERFORM 11100-READ-TRANSACCION.                                      
044000                                                                          
044100 FIN-20000.                                                               
044200     EXIT.                                                                
044300                                                                          
044400 20500-UBICO-HISTORIA.                                                    
044500*---------------------                                                    
044600                                                                          
044700     MOVE 1                           TO WS-IDX-SCAN.                     
044800                                                                          
044900     PERFORM 20510-COMPARO-HISTORIA                                       
045000       UNTIL WS-IDX-SCAN > WS-HIST-ULTIMO-CARGADO                         
045100          OR WS-IDX-SCAN = 0.                                             
045200                                                                          
045300 FIN-20500.                                                               
045400     EXIT.                                                                
045500                                                                          
045600 20510-COMPARO-HISTORIA.                                                  
045700*-----------------------                                                  
045800                                                                          
045900     IF WT-HIST-ID-ESTACION (WS-IDX-SCAN) = WS-BUSCO-ID-ESTACION          
046000        AND WT-HIST-COMBUSTIBLE (WS-IDX-SCAN) =                           
046100            WS-BUSCO-COMBUSTIBLE                                          
046200        AND WT-HIST-FECHA (WS-IDX-SCAN) = WS-BUSCO-FECHA                  
046300        MOVE 0                       TO WS-IDX-SCAN                       
046400     ELSE                                                                 
046500        ADD 1                        TO WS-IDX-SCAN                       
046600        IF WS-IDX-SCAN > WS-HIST-ULTIMO-CARGADO                           
046700           PERFORM 20520-INCORPORO-HISTORIA                               
046800        END-IF                                                            
046900     END-IF.                                                              
047000                                                                          
047100 FIN-20510.                                                               
047200     EXIT.                                                                
047300                                                                          
047400 20520-INCORPORO-HISTORIA.                                                
047500*-------------------------                                                
047600                                                                          
047700     ADD 1                            TO WS-HIST-ULTIMO-CARGADO.          
047800                                                                          
047900     IF WS-HIST-ULTIMO-CARGADO > WS-HIST-MAX-OCCURS                       
048000        MOVE '20520-INCORPORO-HISTORIA' TO WCANCELA-PARRAFO               
048100        MOVE 'WT-HIST  '                 TO WCANCELA-RECURSO              
048200        MOVE 'ALTA HISTORIA'             TO WCANCELA-OPERACION            
048300        MOVE WS-HIST-ULTIMO-CARGADO      TO WCANCELA-CODRET               
048400        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
048500                                          TO WCANCELA-MENSAJE             
048600        PERFORM 99999-CANCELO                                             
048700     END-IF.                                                              
048800                                                                          
048900     MOVE WS-HIST-ULTIMO-CARGADO      TO WS-IDX-SCAN.                     
049000                                                                          
049100     MOVE WS-BUSCO-ID-ESTACION  TO                                        
049200          WT-HIST-ID-ESTACION (WS-IDX-SCAN).                              
049300     MOVE WS-BUSCO-COMBUSTIBLE  TO                                        
049400          WT-HIST-COMBUSTIBLE (WS-IDX-SCAN).                              
049500     MOVE WS-BUSCO-FECHA        TO                                        
049600          WT-HIST-FECHA (WS-IDX-SCAN).                                    
049700     MOVE 0                     TO                                        
049800          WT-HIST-LITROS (WS-IDX-SCAN).                                   
049900                                                                          
050000 FIN-20520.                                                               
050100     EXIT.                                                                
050200                                                                          
050300*----------------------------------------------------------------*        
050400* 30000 - RECORRE ESTACION X COMBUSTIBLE, ARMA EL HISTORICO Y             
050500* LLAMA A CPFCSTWM PARA OBTENER EL PRONOSTICO                             
050600*----------------------------------------------------------------*        
050700 30000-PROCESO-PREDICCIONES.                                              
050800*---------------------------                                              
050900                                                                          
051000     SET IDX-WT-EST TO 1.                                                 
051100                                                                          
051200     PERFORM 30050-PROCESO-ESTACION                                       
051300       UNTIL IDX-WT-EST > WS-EST-ULTIMO-CARGADO.                          
051400                                                                          
051500 FIN-30000.                                                               
051600     EXIT.                                                                
051700                                                                          
051800 30050-PROCESO-ESTACION.                                                  
051900*-----------------------                                                  
052000                                                                          
052100     MOVE 1                           TO WS-IDX-COMB.                     
052200                                                                          
052300     PERFORM 30060-PROCESO-COMBUSTIBLE                                    
052400       UNTIL WS-IDX-COMB > 3.                                             
052500                                                                          
052600     SET IDX-WT-EST UP BY 1.                                              
052700                                                                          
052800 FIN-30050.                                                               
052900     EXIT.                                                                
053000                                                                          
053100 30060-PROCESO-COMBUSTIBLE.                                               
053200*--------------------------                                               
053300                                                                          
053400     MOVE WT-EST-ID (IDX-WT-EST)        TO WS-BUSCO-ID-ESTACION.          
053500     MOVE WS-COD-COMB (WS-IDX-COMB)      TO WS-BUSCO-COMBUSTIBLE.         
053600                                                                          
053700     PERFORM 30100-ARMO-HISTORIA.                                         
053800                                                                          
053900     MOVE WS-FECHA-PROCESO                TO WCF-FECHA-PROCESO.           
054000     MOVE 0                               TO WCF-CAPACIDAD-TANQUE.        
054100     MOVE 0                               TO WCF-LITROS-ACTUAL.           
054200     MOVE 0.150                           TO WCF-UMBRAL-MINIMO.           
054300                                                                          
054400     CALL 'CPFCSTWM' USING WCALCFCT.                                      
054500                                                                          
054600     IF 88-WCF-RC-OK                                                      
054700        ADD 1                            TO WS-PREDICC-OK                 
054800        PERFORM 30200-ACUM-PRONOSTICO-RED                                 
054900        PERFORM 30300-DISPLAY-PREDICCION                                  
055000     ELSE                                                                 
055100        ADD 1                            TO WS-PREDICC-SIN-DATOS          
055200     END-IF.                                                              
055300                                                                          
055400     ADD 1                                TO WS-IDX-COMB.                 
055500                                                                          
055600 FIN-30060.                                                               
055700     EXIT.                                                                
055800                                                                          
055900 30100-ARMO-HISTORIA.                                                     
056000*--------------------                                                     
056100                                                                          
056200     MOVE 0                           TO WS-HIST-CONTEO.                  
056300     MOVE 1                           TO WS-IDX-SCAN.                     
056400                                                                          
056500     PERFORM 30110-CUENTO-COINCIDENCIA                                    
056600       UNTIL WS-IDX-SCAN > WS-HIST-ULTIMO-CARGADO.                        
056700                                                                          
056800     IF WS-HIST-CONTEO > 30                                               
056900        COMPUTE WS-HIST-SALTAR = WS-HIST-CONTEO - 30                      
057000     ELSE                                                                 
057100        MOVE 0                        TO WS-HIST-SALTAR                   
057200     END-IF.                                                              
057300                                                                          
057400     MOVE 0                           TO WS-HIST-VISTOS.                  
057500     MOVE 0                           TO WS-HIST-COPIADOS.                
057600     MOVE 1                           TO WS-IDX-SCAN.                     
057700                                                                          
057800     PERFORM 30120-COPIO-COINCIDENCIA                                     
057900       UNTIL WS-IDX-SCAN > WS-HIST-ULTIMO-CARGADO.                        
058000                                                                          
058100     MOVE WS-HIST-COPIADOS             TO WCF-CANT-DIAS.                  
058200                                                                          
058300 FIN-30100.                                                               
058400     EXIT.                                                                
058500                                                                          
058600 30110-CUENTO-COINCIDENCIA.                                               
058700*--------------------------                                               
058800                                                                          
058900     IF WT-HIST-ID-ESTACION (WS-IDX-SCAN) = WS-BUSCO-ID-ESTACION          
059000        AND WT-HIST-COMBUSTIBLE (WS-IDX-SCAN) =                           
059100            WS-BUSCO-COMBUSTIBLE                                          
059200        ADD 1                        TO WS-HIST-CONTEO                    
059300     END-IF.                                                              
059400                                                                          
059500     ADD 1                            TO WS-IDX-SCAN.                     
059600                                                                          
059700 FIN-30110.                                                               
059800     EXIT.                                                                
059900                                                                          
060000 30120-COPIO-COINCIDENCIA.                                                
060100*-------------------------                                                
060200                                                                          
060300     IF WT-HIST-ID-ESTACION (WS-IDX-SCAN) = WS-BUSCO-ID-ESTACION          
060400        AND WT-HIST-COMBUSTIBLE (WS-IDX-SCAN) =                           
060500            WS-BUSCO-COMBUSTIBLE                                          
060600        ADD 1                        TO WS-HIST-VISTOS                    
060700        IF WS-HIST-VISTOS > WS-HIST-SALTAR                                
060800           ADD 1                     TO WS-HIST-COPIADOS                  
060900           MOVE WT-HIST-FECHA (WS-IDX-SCAN)   TO                          
061000                WCF-HIST-FECHA (WS-HIST-COPIADOS)                         
061100           MOVE WT-HIST-LITROS (WS-IDX-SCAN)  TO                          
061200                WCF-HIST-LITROS (WS-HIST-COPIADOS)                        
061300           PERFORM 30130-CALCULO-DOW-HIST                                 
061400        END-IF                                                            
061500     END-IF.                                                              
061600                                                                          
061700     ADD 1                            TO WS-IDX-SCAN.                     
061800                                                                          
061900 FIN-30120.                                                               
062000     EXIT.                                                                
062100                                                                          
062200 30130-CALCULO-DOW-HIST.                                                  
062300*-----------------------                                                  
062400                                                                          
062500     MOVE WCF-HIST-FEC-AAAA (WS-HIST-COPIADOS) TO WS-SAK-Y.               
062600     MOVE WCF-HIST-FEC-MM (WS-HIST-COPIADOS)   TO WS-SAK-M.               
062700     MOVE WCF-HIST-FEC-DD (WS-HIST-COPIADOS)   TO WS-SAK-D.               
062800                                                                          
062900     IF WS-SAK-M < 3                                                      
063000        SUBTRACT 1                   FROM WS-SAK-Y                        
063100     END-IF.                                                              
063200                                                                          
063300     COMPUTE WS-SAK-TEMP =                                                
063400             WS-SAK-Y + (WS-SAK-Y / 4) - (WS-SAK-Y / 100)                 
063500             + (WS-SAK-Y / 400) + WS-TERMINO-DIA (WS-SAK-M)               
063600             + WS-SAK-D.                                                  
063700                                                                          
063800     DIVIDE WS-SAK-TEMP BY 7 GIVING WS-SAK-QUOT                           
063900            REMAINDER WS-SAK-DIA-DOM.                                     
064000                                                                          
064100     IF WS-SAK-DIA-DOM = 0                                                
064200        MOVE 7 TO WCF-HIST-DIA-SEM (WS-HIST-COPIADOS)                     
064300     ELSE                                                                 
064400        IF WS-SAK-DIA-DOM = 1                                             
064500           MOVE 7 TO WCF-HIST-DIA-SEM (WS-HIST-COPIADOS)                  
064600        ELSE                                                              
064700           COMPUTE WCF-HIST-DIA-SEM (WS-HIST-COPIADOS) =                  
064800                   WS-SAK-DIA-DOM - 1                                     
064900        END-IF                                                            
065000     END-IF.                                                              
065100                                                                          
065200 FIN-30130.                                                               
065300     EXIT.                                                                
065400                                                                          
065500 30200-ACUM-PRONOSTICO-RED.                                               
065600*--------------------------                                               
065700                                                                          
065800     MOVE 1                           TO WS-IDX-D.                        
065900                                                                          
066000     PERFORM 30210-ACUM-DIA-PRONOSTICO                                    
066100       UNTIL WS-IDX-D > 7.                                                
066200                                                                          
066300 FIN-30200.                                                               
066400     EXIT.                                                                
066500                                                                          
066600 30210-ACUM-DIA-PRONOSTICO.                                               
066700*--------------------------                                               
066800                                                                          
066900     ADD WCF-PRON-LITROS (WS-IDX-D) TO                                    
067000         WT-PRON-RED-DIA (WS-IDX-COMB WS-IDX-D).                          
067100                                                                          
067200     ADD 1                            TO WS-IDX-D.                        
067300                                                                          
067400 FIN-30210.                                                               
067500     EXIT.                                                                
067600                                                                          
067700 30300-DISPLAY-PREDICCION.                                                
067800*-------------------------                                                
067900                                                                          
068000     DISPLAY 'PRONOSTICO ' WT-EST-CODIGO (IDX-WT-EST)                     
068100             ' ' WS-COD-COMB (WS-IDX-COMB)                                
068200             ' PROM=' WCF-PROMEDIO-DIARIO                                 
068300             ' TEND=' WCF-TENDENCIA                                       
068400             ' CONF=' WCF-CONFIANZA.                                      
068500                                                                          
068600 FIN-30300.                                                               
068700     EXIT.                                                                
068800                                                                          
068900 40000-FINALIZO.                                                          
069000*---------------                                                          
069100                                                                          
069200     PERFORM 40100-DISPLAY-PRONOSTICO-RED.                                
069300                                                                          
069400     PERFORM 40200-TOTALES-CONTROL.                                       
069500                                                                          
069600     PERFORM 41000-CIERRO-ARCHIVOS.                                       
069700                                                                          
069800 FIN-40000.                                                               
069900     EXIT.                                                                
070000                                                                          
070100 40100-DISPLAY-PRONOSTICO-RED.                                            
070200*-----------------------------                                            
070300                                                                          
070400     DISPLAY ' '.                                                         
070500     DISPLAY '*** PRONOSTICO AGREGADO DE LA RED (U10) ***'.               
070600                                                                          
070700     MOVE 1                           TO WS-IDX-D.                        
070800     PERFORM 40110-DISPLAY-DIA-RED                                        
070900       UNTIL WS-IDX-D > 7.                                                
071000                                                                          
071100 FIN-40100.                                                               
071200     EXIT.                                                                
071300                                                                          
071400 40110-DISPLAY-DIA-RED.                                                   
071500*----------------------                                                   
071600                                                                          
071700     DISPLAY 'DIA +' WS-IDX-D                                             
071800             ' MAGNA='   WT-PRON-RED-DIA (1 WS-IDX-D)                     
071900             ' PREMIUM=' WT-PRON-RED-DIA (2 WS-IDX-D)                     
072000             ' DIESEL='  WT-PRON-RED-DIA (3 WS-IDX-D).                    
072100                                                                          
072200     ADD 1                            TO WS-IDX-D.                        
072300                                                                          
072400 FIN-40110.                                                               
072500     EXIT.                                                                
072600                                                                          
072700 40200-TOTALES-CONTROL.                                                   
072800*----------------------                                                   
072900                                                                          
073000     DISPLAY ' '.                                                         
073100     DISPLAY '****************************************'.                  
073200     DISPLAY 'TOTALES DE CONTROL PGM: CPPREDCT        '.                  
073300     DISPLAY '****************************************'.                  
073400     DISPLAY '* ESTACIONES LEIDAS       : ' WS-LEIDOS-ESTAC.              
073500     DISPLAY '* TRANSACCIONES LEIDAS    : ' WS-LEIDOS-TRX.                
073600     DISPLAY '* PREDICCIONES OK         : ' WS-PREDICC-OK.                
073700     DISPLAY '* PREDICCIONES SIN DATOS  : ' WS-PREDICC-SIN-DATOS.         
073800     DISPLAY '****************************************'.                  
073900     DISPLAY ' '.                                                         
074000                                                                          
074100 FIN-40200.                                                               
074200     EXIT.                                                                
074300                                                                          
074400 41000-CIERRO-ARCHIVOS.                                                   
074500*----------------------                                                   
074600                                                                          
074700     IF 88-OPEN-ESTAC-SI                                                  
074800        SET 88-OPEN-ESTAC-NO          TO TRUE                             
074900        CLOSE ESTACIONES                                                  
075000     END-IF.                                                              
075100                                                                          
075200     IF 88-OPEN-TRX-SI                                                    
075300        SET 88-OPEN-TRX-NO            TO TRUE                             
075400        CLOSE TRANSACCIONES                                               
075500     END-IF.                                                              
075600                                                                          
075700 FIN-41000.                                                               
075800     EXIT.                                                                
075900                                                                          
076000 99999-CANCELO.                                                           
076100*--------------                                                           
076200                                                                          
076300     PERFORM 41000-CIERRO-ARCHIVOS.                                       
076400                                                                          
076500     CALL 'CANCELA' USING WCANCELA.                                       
076600                                                                          
076700     STOP RUN.                                                            
076800                                                                          
076900 FIN-99999.                                                               
077000     EXIT.                                                                
077100                                                                          
077200 END PROGRAM CPPREDCT.                                                    
077300                                                                          
