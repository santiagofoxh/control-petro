000100*----------------------------------------------------------------*        
000200* COPY DE REGISTRO MAESTRO DE ESTACIONES DE SERVICIO (WESTAC)             
000300* UNA OCURRENCIA POR ESTACION DE LA RED, ORDEN DE CARGA POR               
000400* EST-CODIGO ASCENDENTE (VER SELECT ESTACIONES EN CADA PROGRAMA)          
000500*----------------------------------------------------------------*        
000600 01  REG-ESTACION.                                                        
000700     05 EST-ID                        PIC 9(04).                          
000800     05 EST-CODIGO                    PIC X(10).                          
000900     05 EST-NOMBRE                    PIC X(30).                          
001000     05 EST-DOMICILIO                 PIC X(40).                          
001100     05 EST-CIUDAD                    PIC X(20).                          
001200     05 EST-CAPACIDADES.                                                  
001300        10 EST-CAP-MAGNA              PIC 9(06).                          
001400        10 EST-CAP-PREMIUM            PIC 9(06).                          
001500        10 EST-CAP-DIESEL             PIC 9(06).                          
001600     05 EST-CAPACIDADES-R REDEFINES                                       
001700        EST-CAPACIDADES.                                                  
001800        10 EST-CAP-TABLA              PIC 9(06) OCCURS 3 TIMES.           
001900     05 EST-ACTIVA                    PIC X(01).                          
002000        88 88-EST-ACTIVA                        VALUE 'Y'.                
002100        88 88-EST-INACTIVA                      VALUE 'N'.                
002200     05 FILLER                        PIC X(04).                          
002300                                                                          
