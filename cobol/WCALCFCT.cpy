000100*----------------------------------------------------------------*        
000200* COPY DE AREA DE COMUNICACION CON LA RUTINA CPFCSTWM                     
000300* SE COMPLETA LA ENTRADA CON EL HISTORICO DE VENTAS DIARIAS Y             
000400* VIAJA POR LINKAGE. LA RUTINA DEVUELVE PROMEDIO PONDERADO,               
000500* TENDENCIA, CONFIANZA, PRONOSTICO A 7 DIAS Y DIAS HASTA VACIO.           
000600*----------------------------------------------------------------*        
000700 01  WCALCFCT.                                                            
000800     05 WCF-ENTRADA.                                                      
000900        10 WCF-CANT-DIAS               PIC 9(02) COMP.                    
000950        10 WCF-FECHA-PROCESO           PIC 9(08).                         
001000        10 WCF-HISTORIA OCCURS 30 TIMES                                   
001100                         INDEXED BY IDX-WCF-HIST.                         
001200           15 WCF-HIST-FECHA           PIC 9(08).                         
001300           15 WCF-HIST-FECHA-R REDEFINES                                  
001400              WCF-HIST-FECHA.                                             
001500              20 WCF-HIST-FEC-AAAA     PIC 9(04).                         
001600              20 WCF-HIST-FEC-MM       PIC 9(02).                         
001700              20 WCF-HIST-FEC-DD       PIC 9(02).                         
001800           15 WCF-HIST-DIA-SEM         PIC 9(01).                         
001900           15 WCF-HIST-LITROS          PIC 9(07)V9.                       
002000        10 WCF-CAPACIDAD-TANQUE        PIC 9(06).                         
002100        10 WCF-LITROS-ACTUAL           PIC 9(07)V9.                       
002200        10 WCF-UMBRAL-MINIMO           PIC 9V999.                         
002300     05 WCF-SALIDA.                                                       
002400        10 WCF-RC                      PIC X(02).                         
002500           88 88-WCF-RC-OK                        VALUE '00'.             
002600           88 88-WCF-RC-SIN-DATOS                 VALUE '04'.             
002700        10 WCF-PROMEDIO-DIARIO         PIC 9(07).                         
002800        10 WCF-TENDENCIA               PIC S9(05)V9.                      
002900        10 WCF-TENDENCIA-R REDEFINES                                      
003000           WCF-TENDENCIA.                                                 
003100           15 WCF-TENDENCIA-SIGNO      PIC X(01).                         
003200           15 WCF-TENDENCIA-VALOR      PIC 9(05)V9.                       
003300        10 WCF-CONFIANZA               PIC 9V999.                         
003400        10 WCF-PRONOSTICO OCCURS 7 TIMES                                  
003500                           INDEXED BY IDX-WCF-PRON.                       
003600           15 WCF-PRON-FECHA           PIC 9(08).                         
003700           15 WCF-PRON-LITROS          PIC 9(07).                         
003800        10 WCF-DIAS-RESTANTES          PIC 9(03)V9.                       
003900     05 FILLER                         PIC X(08).                         
004000                                                                          
