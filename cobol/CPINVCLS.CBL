000100******************************************************************        
000200* PROGRAM-ID.  CPINVCLS                                          *        
000300* AUTHOR.      EDUARDO PALMEYRO                                  *        
000400* INSTALLATION. EDUSAM - GRUPO CONTROL PETRO                     *        
000500* DATE-WRITTEN. 09/07/1990.                                      *        
000600* DATE-COMPILED.                                                 *        
000700* SECURITY.    CONFIDENCIAL - USO INTERNO EDUSAM                 *        
000800******************************************************************        
000900* REPORTE DE CIERRE DIARIO DE INVENTARIO.  POR CADA ESTACION     *        
001000* ACTIVA (ORDEN DE CODIGO) LEE EL INVENTARIO DE CIERRE DEL DIA   *        
001100* DE PROCESO PARA CADA COMBUSTIBLE (CERO SI NO HAY SNAPSHOT),    *        
001200* SUMA LOS TRES LITROS DE CIERRE, SUMA LAS TRES CAPACIDADES Y    *        
001300* CALCULA EL PORCENTAJE PROMEDIO DE OCUPACION DE LA ESTACION.    *        
001400******************************************************************        
001500* HISTORIAL DE CAMBIOS                                           *        
001600*----------------------------------------------------------------*        
001700* 09/07/1990 E.PALMEYRO   VERSION ORIGINAL - EDUSAM              *        
001800* 14/02/1994 E.PALMEYRO   AGREGA CAPACIDAD TOTAL POR ESTACION    *        
001900* 30/05/1997 R.SOSA       AGREGA PORCENTAJE PROMEDIO             *        
002000* 23/01/1999 M.QUIROGA    REVISION Y2K - FECHAS A 4 POSICIONES   *        
002100* 24/09/1999 M.QUIROGA    CIERRE Y2K, SIN CAMBIOS DE DATOS AQUI  *        
002200* 21/07/2004 J.ARROYO     TKT CP-0097 ADOPTADO POR CONTROL PETRO *        
002300* 21/07/2004 J.ARROYO     RENOMBRA REPORTE A CLOSE-REPORT        *        
002400* 11/03/2010 J.ARROYO     TKT CP-0244 CORRIGE LITROS FALTANTES   *        
002500* 02/07/2013 L.FIGUEROA   TKT CP-0467 ESTANDARIZA COLUMNAS 73-80 *        
002600******************************************************************        
002700                                                                          
002800 IDENTIFICATION DIVISION.                                                 
002900*-----------------------                                                  
003000 PROGRAM-ID.    CPINVCLS.                                                 
003100 AUTHOR.        EDUARDO PALMEYRO.                                         
003200 INSTALLATION.  EDUSAM - GRUPO CONTROL PETRO.                             
003300 DATE-WRITTEN.  09/07/1990.                                               
003400 DATE-COMPILED.                                                           
003500 SECURITY.      CONFIDENCIAL - USO INTERNO EDUSAM.                        
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800*--------------------                                                     
003900 CONFIGURATION SECTION.                                                   
004000*---------------------                                                    
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500*--------------------                                                     
004600 FILE-CONTROL.                                                            
004700*------------                                                             
004800                                                                          
004900     SELECT ESTACIONES       ASSIGN TO ESTACION                           
005000                              ORGANIZATION IS LINE SEQUENTIAL             
005100                              FILE STATUS  IS FS-ESTACIONES.              
005200                                                                          
005300     SELECT INVENTARIO       ASSIGN TO INVENTARIO                         
005400                              ORGANIZATION IS INDEXED                     
005500                              ACCESS MODE  IS SEQUENTIAL                  
005600                              RECORD KEY   IS SNP-CLAVE-FD                
005700                              FILE STATUS  IS FS-INVENTARIO.              
005800                                                                          
005900     SELECT CLOSEREPORT      ASSIGN TO CLOSEREPORT                        
006000                              ORGANIZATION IS LINE SEQUENTIAL             
006100                              FILE STATUS  IS FS-CLOSEREPORT.             
006200                                                                          
006300 DATA DIVISION.                                                           
006400*-------------                                                            
006500 FILE SECTION.                                                            
006600*------------                                                             
006700                                                                          
006800 FD  ESTACIONES                                                           
006900     RECORDING MODE IS F                                                  
007000     BLOCK 0.                                                             
007100 01  REG-ESTACION-FD              PIC X(127).                             
007200                                                                          
007300 FD  INVENTARIO                                                           
007400     RECORDING MODE IS F                                                  
007500     BLOCK 0.                                                             
007600 01  REG-INVENTARIO-FD.                                                   
007700     05 SNP-CLAVE-FD              PIC X(019).                             
007800     05 FILLER                    PIC X(017).                             
007900                                                                          
008000 FD  CLOSEREPORT                                                          
008100     RECORDING MODE IS F                                                  
008200     BLOCK 0.                                                             
008300 01  REG-CLOSEREPORT-FD           PIC X(132).                             
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600*-----------------------                                                  
008700 77  CTE-PROGRAMA                 PIC X(08) VALUE 'CPINVCLS'.             
008800                                                                          
008900 77  FS-ESTACIONES                PIC X(02) VALUE ' '.                    
009000     88 88-FS-ESTAC-OK                       VALUE '00'.                  
009100     88 88-FS-ESTAC-EOF                      VALUE '10'.                  
009200 77  WS-OPEN-ESTACIONES           PIC X     VALUE 'N'.                    
009300     88 88-OPEN-ESTAC-SI                     VALUE 'S'.                   
009400     88 88-OPEN-ESTAC-NO                     VALUE 'N'.                   
009500                                                                          
009600 77  FS-INVENTARIO                PIC X(02) VALUE ' '.                    
009700     88 88-FS-INV-OK                         VALUE '00'.                  
009800     88 88-FS-INV-EOF                        VALUE '10'.                  
009900 77  WS-OPEN-INVENTARIO           PIC X     VALUE 'N'.                    
010000     88 88-OPEN-INV-SI                       VALUE 'S'.                   
010100     88 88-OPEN-INV-NO                       VALUE 'N'.                   
010200                                                                          
010300 77  FS-CLOSEREPORT                PIC X(02) VALUE ' '.                   
010400     88 88-FS-CLS-OK                         VALUE '00'.                  
010500 77  WS-OPEN-CLOSEREPORT          PIC X     VALUE 'N'.                    
010600     88 88-OPEN-CLS-SI                       VALUE 'S'.                   
010700     88 88-OPEN-CLS-NO                       VALUE 'N'.                   
010800                                                                          
010900 77  WS-LEIDOS-ESTAC              PIC S9(05) COMP VALUE 0.                
011000 77  WS-LEIDOS-INV                PIC S9(09) COMP VALUE 0.                
011100 77  WS-GRABADOS-CLS              PIC S9(09) COMP VALUE 0.                
011200                                                                          
011300 77  WS-PARRAFO                   PIC X(30) VALUE ' '.                    
011400 77  IDX-ESTA                     PIC S9(05) COMP VALUE 0.                
011500 77  IDX-EST-SRCH                 PIC S9(05) COMP VALUE 0.                
011600                                                                          
011700*----------------------------------------------------------------*        
011800* FECHA DE PROCESO, VISTA AAAA/MM/DD PARA EL BANNER DE CONTROL            
011900*----------------------------------------------------------------*        
012000 01  WS-FECHA-PROCESO-AREA.                                               
012100     05 WS-FECHA-PROCESO          PIC 9(08) VALUE 0.                      
012200 01  WS-FECHA-PROCESO-R REDEFINES                                         
012300     WS-FECHA-PROCESO-AREA.                                               
012400     05 WS-FP-AAAA                PIC 9(04).                              
012500     05 WS-FP-MM                  PIC 9(02).                              
012600     05 WS-FP-DD                  PIC 9(02).                              
012700                                                                          
012800*----------------------------------------------------------------*        
012900* CODIGOS DE COMBUSTIBLE, VECTOR REDEFINIDO PARA ACCESO POR               
013000* NUMERO DE COMBUSTIBLE (1=MAGNA 2=PREMIUM 3=DIESEL)                      
013100*----------------------------------------------------------------*        
013200 01  WS-CODIGOS-COMBUSTIBLE.                                              
013300     05 FILLER                    PIC X(07) VALUE 'MAGNA  '.              
013400     05 FILLER                    PIC X(07) VALUE 'PREMIUM'.              
013500     05 FILLER                    PIC X(07) VALUE 'DIESEL '.              
013600 01  WS-CODIGOS-COMBUSTIBLE-R REDEFINES                                   
013700     WS-CODIGOS-COMBUSTIBLE.                                              
013800     05 WS-COD-COMB                OCCURS 3 TIMES PIC X(07).              
013900                                                                          
014000*----------------------------------------------------------------*        
014100* TABLA DE ESTACIONES ACTIVAS, ORDEN DE ARCHIVO (EST-CODIGO ASC)          
014200*----------------------------------------------------------------*        
014300 01  WT-ESTACIONES.                                                       
014400     05 WT-EST-TABLA          OCCURS 300 TIMES                            
014500                               INDEXED BY IDX-WT-EST.                     
014600        10 WT-EST-ID               PIC 9(04).                             
014700        10 WT-EST-CODIGO           PIC X(10).                             
014800        10 WT-EST-NOMBRE           PIC X(30).                             
014900        10 WT-EST-CAPACIDADES.                                            
015000           15 WT-EST-CAP-MAGNA     PIC 9(06).                             
015100           15 WT-EST-CAP-PREMIUM   PIC 9(06).                             
015200           15 WT-EST-CAP-DIESEL    PIC 9(06).                             
015300        10 WT-EST-CAPS-R REDEFINES                                        
015400           WT-EST-CAPACIDADES.                                            
015500           15 WT-EST-CAP-TABLA     PIC 9(06) OCCURS 3 TIMES.              
015600                                                                          
015700 01  WS-EST-CONTROL.                                                      
015800     05 WS-EST-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
015900     05 WS-EST-MAX-OCCURS         PIC S9(05) COMP VALUE 300.              
016000                                                                          
016100*----------------------------------------------------------------*        
016200* TABLA DE CIERRES DEL DIA DE PROCESO, UNA OCURRENCIA POR                 
016300* ESTACION+COMBUSTIBLE CON SNAPSHOT PARA ESA FECHA                        
016400*----------------------------------------------------------------*        
016500 01  WT-CIERRES-DIA.                                                      
016600     05 WT-CIE-TABLA            OCCURS 900 TIMES                          
016700                                 INDEXED BY IDX-WT-CIE.                   
016800        10 WT-CIE-ID-ESTACION       PIC 9(04).                            
016900        10 WT-CIE-COMBUSTIBLE       PIC X(07).                            
017000        10 WT-CIE-LITROS            PIC 9(07)V9 VALUE 0.                  
017100                                                                          
017200 01  WS-CIE-CONTROL.                                                      
017300     05 WS-CIE-ULTIMO-CARGADO     PIC S9(05) COMP VALUE 0.                
017400     05 WS-CIE-MAX-OCCURS         PIC S9(05) COMP VALUE 900.              
017500                                                                          
017600*----------------------------------------------------------------*        
017700* AREA DE TRABAJO DE LA LINEA DE CIERRE POR ESTACION                      
017800*----------------------------------------------------------------*        
017900 01  WS-CIERRE-ACTUAL.                                                    
018000     05 CIE-MAGNA                  PIC 9(07)V9 VALUE 0.                   
018100     05 CIE-PREMIUM                PIC 9(07)V9 VALUE 0.                   
018200     05 CIE-DIESEL                 PIC 9(07)V9 VALUE 0.                   
018300     05 CIE-TOTAL                  PIC 9(07)V9 VALUE 0.                   
018400     05 CIE-CAPACIDAD-TOT           PIC 9(07)   VALUE 0.                  
018500     05 CIE-PORCENTAJE              PIC 9(03)V9 VALUE 0.                  
018600                                                                          
018700 01  WS-CURRENT-DATE.                                                     
018800     05 WS-CURRENT-DATE-DATE.                                             
018900        10 WS-CURRENT-DATE-YYYY   PIC 9(04) VALUE 0.                      
019000        10 WS-CURRENT-DATE-MM     PIC 9(02) VALUE 0.                      
019100        10 WS-CURRENT-DATE-DD     PIC 9(02) VALUE 0.                      
019200     05 WS-CURRENT-DATE-TIME.                                             
019300        10 WS-CURRENT-DATE-HS     PIC 9(02) VALUE 0.                      
019400        10 WS-CURRENT-DATE-MS     PIC 9(02) VALUE 0.                      
019500        10 WS-CURRENT-DATE-SS     PIC 9(02) VALUE 0.                      
019600                                                                          
019700*----------------------------------------------------------------*        
019800* AREA DE COMUNICACION CON LA RUTINA GENERAL DE CANCELACION               
019900*----------------------------------------------------------------*        
020000 COPY WCANCELA.                                                           
020100                                                                          
020200 COPY WESTAC.                                                             
020300                                                                          
020400 COPY WSNAP.                                                              
020500                                                                          
020600 COPY WCLSLIN.                                                            
020700                                                                          
020800 PROCEDURE DIVISION.                                                      
020900*------------------                                                       
021000                                                                          
021100 00000-CUERPO-PRINCIPAL.                                                  
021200*-----------------------                                                  
021300                                                                          
021400     PERFORM 10000-INICIO.                                                
021500                                                                          
021600     PERFORM 25000-IMPRIMO-RESUMEN.                                       
021700                                                                          
021800     PERFORM 30000-FINALIZO.                                              
021900                                                                          
022000     STOP RUN.                                                            
022100                                                                          
022200 10000-INICIO.                                                            
022300*-------------                                                            
022400                                                                          
022500     INITIALIZE WCANCELA.                                                 
022600     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.                
022700                                                                          
022800     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.                  
022900     MOVE WS-CURRENT-DATE-DATE       TO WS-FECHA-PROCESO.                 
023000                                                                          
023100     PERFORM 10100-ABRO-ARCHIVOS.                                         
023200                                                                          
023300     PERFORM 10200-CARGO-ESTACIONES.                                      
023400                                                                          
023500     PERFORM 10300-CARGO-INVENTARIO.                                      
023600                                                                          
023700 FIN-10000.                                                               
023800     EXIT.                                                                
023900                                                                          
024000 10100-ABRO-ARCHIVOS.                                                     
024100*-------------------                                                      
024200                                                                          
024300     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.                       
024400                                                                          
024500     OPEN INPUT ESTACIONES.                                               
024600     EVALUATE FS-ESTACIONES                                               
024700         WHEN '00'                                                        
024800              SET 88-OPEN-ESTAC-SI      TO TRUE                           
024900         WHEN OTHER                                                       
025000              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
025100              MOVE 'ESTACION'           TO WCANCELA-RECURSO               
025200              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
025300              MOVE FS-ESTACIONES        TO WCANCELA-CODRET                
025400              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
025500              PERFORM 99999-CANCELO                                       
025600     END-EVALUATE.                                                        
025700                                                                          
025800     OPEN INPUT INVENTARIO.                                               
025900     EVALUATE FS-INVENTARIO                                               
026000         WHEN '00'                                                        
026100              SET 88-OPEN-INV-SI        TO TRUE                           
026200         WHEN OTHER                                                       
026300              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
026400              MOVE 'INVENTARIO'         TO WCANCELA-RECURSO               
026500              MOVE 'OPEN INPUT'         TO WCANCELA-OPERACION             
026600              MOVE FS-INVENTARIO        TO WCANCELA-CODRET                
026700              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
026800              PERFORM 99999-CANCELO                                       
026900     END-EVALUATE.                                                        
027000                                                                          
027100     OPEN OUTPUT CLOSEREPORT.                                             
027200     EVALUATE FS-CLOSEREPORT                                              
027300         WHEN '00'                                                        
027400              SET 88-OPEN-CLS-SI        TO TRUE                           
027500         WHEN OTHER                                                       
027600              MOVE WS-PARRAFO           TO WCANCELA-PARRAFO               
027700              MOVE 'CLOSEREPO'          TO WCANCELA-RECURSO               
027800              MOVE 'OPEN OUTPUT'        TO WCANCELA-OPERACION             
027900              MOVE FS-CLOSEREPORT       TO WCANCELA-CODRET                
028000              MOVE 'ERROR EN OPEN'      TO WCANCELA-MENSAJE               
028100              PERFORM 99999-CANCELO                                       
028200     END-EVALUATE.                                                        
028300                                                                          
028400 FIN-10100.                                                               
028500     EXIT.                                                                
028600                                                                          
028700 10200-CARGO-ESTACIONES.                                                  
028800*-----------------------                                                  
028900                                                                          
029000     PERFORM 10210-READ-ESTACION                                          
029100       UNTIL 88-FS-ESTAC-EOF.                                             
029200                                                                          
029300 FIN-10200.                                                               
029400     EXIT.                                                                
029500                                                                          
029600 10210-READ-ESTACION.                                                     
029700*--------------------                                                     
029800                                                                          
029900     MOVE '10210-READ-ESTACION'       TO WS-PARRAFO.                      
030000                                                                          
030100     INITIALIZE REG-ESTACION.                                             
030200                                                                          
030300     READ ESTACIONES INTO REG-ESTACION.                                   
030400                                                                          
030500     EVALUATE TRUE                                                        
030600         WHEN 88-FS-ESTAC-OK                                              
030700              ADD 1                   TO WS-LEIDOS-ESTAC                  
030800              PERFORM 10220-INCORPORO-ESTACION                            
030900                                                                          
031000         WHEN 88-FS-ESTAC-EOF                                             
031100              CONTINUE                                                    
031200                                                                          
031300         WHEN OTHER                                                       
031400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
031500              MOVE 'ESTACION'         TO WCANCELA-RECURSO                 
031600              MOVE 'READ'             TO WCANCELA-OPERACION               
031700              MOVE FS-ESTACIONES      TO WCANCELA-CODRET                  
031800              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
031900              PERFORM 99999-CANCELO                                       
032000     END-EVALUATE.                                                        
032100                                                                          
032200 FIN-10210.                                                               
032300     EXIT.                                                                
032400                                                                          
032500 10220-INCORPORO-ESTACION.                                                
032600*-------------------------                                                
032700                                                                          
032800     IF NOT 88-EST-ACTIVA                                                 
032900        GO TO FIN-10220                                                   
033000     END-IF.                                                              
033100                                                                          
033200     ADD 1                            TO WS-EST-ULTIMO-CARGADO.           
033300                                                                          
033400     IF WS-EST-ULTIMO-CARGADO > WS-EST-MAX-OCCURS                         
033500        MOVE '10220-INCORPORO-ESTACION' TO WCANCELA-PARRAFO               
033600        MOVE 'WT-ESTAC '                TO WCANCELA-RECURSO               
033700        MOVE 'ALTA ESTACION'            TO WCANCELA-OPERACION             
033800        MOVE WS-EST-ULTIMO-CARGADO      TO WCANCELA-CODRET                
033900        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
034000                                        TO WCANCELA-MENSAJE               
034100        PERFORM 99999-CANCELO                                             
034200     END-IF.                                                              
034300                                                                          
034400     SET IDX-WT-EST TO WS-EST-ULTIMO-CARGADO.                             
034500                                                                          
034600     MOVE EST-ID                  TO WT-EST-ID (IDX-WT-EST).              
034700     MOVE EST-CODIGO              TO WT-EST-CODIGO (IDX-WT-EST).          
034800     MOVE EST-NOMBRE               TO WT-EST-NOMBRE (IDX-WT-EST).         
034900     MOVE EST-CAP-MAGNA     TO WT-EST-CAP-MAGNA                           
035000                                  (IDX-WT-EST).                           
035100     MOVE EST-CAP-PREMIUM   TO WT-EST-CAP-PREMIUM                         
035200                                  (IDX-WT-EST).                           
035300     MOVE EST-CAP-DIESEL    TO WT-EST-CAP-DIESEL                          
035400                                  (IDX-WT-EST).                           
035500                                                                          
035600 FIN-10220.                                                               
035700     EXIT.                                                                
035800                                                                          
035900 10300-CARGO-INVENTARIO.                                                  
036000*-----------------------                                                  
036100                                                                          
036200     PERFORM 10310-READ-INVENTARIO                                        
036300       UNTIL 88-FS-INV-EOF.                                               
036400                                                                          
036500 FIN-10300.                                                               
036600     EXIT.                                                                
036700                                                                          
036800 10310-READ-INVENTARIO.                                                   
036900*----------------------                                                   
037000                                                                          
037100     MOVE '10310-READ-INVENTARIO'     TO WS-PARRAFO.                      
037200                                                                          
037300     INITIALIZE REG-INVENTARIO.                                           
037400                                                                          
037500     READ INVENTARIO INTO REG-INVENTARIO.                                 
037600                                                                          
037700     EVALUATE TRUE                                                        
037800         WHEN 88-FS-INV-OK                                                
037900              ADD 1                   TO WS-LEIDOS-INV                    
038000              IF SNP-FECHA = WS-FECHA-PROCESO                             
038100                 PERFORM 10320-INCORPORO-CIERRE                           
038200              END-IF                                                      
038300                                                                          
038400         WHEN 88-FS-INV-EOF                                               
038500              CONTINUE                                                    
038600                                                                          
038700         WHEN OTHER                                                       
038800              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
038900              MOVE 'INVENTARIO'       TO WCANCELA-RECURSO                 
039000              MOVE 'READ'             TO WCANCELA-OPERACION               
039100              MOVE FS-INVENTARIO      TO WCANCELA-CODRET                  
039200              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE                 
039300              PERFORM 99999-CANCELO                                       
039400     END-EVALUATE.                                                        
039500                                                                          
039600 FIN-10310.                                                               
039700     EXIT.                                                                
039800                                                                          
039900 10320-INCORPORO-CIERRE.                                                  
040000*-----------------------                                                  
040100                                                                          
040200     ADD 1                            TO WS-CIE-ULTIMO-CARGADO.           
040300                                                                          
040400     IF WS-CIE-ULTIMO-CARGADO > WS-CIE-MAX-OCCURS                         
040500        MOVE '10320-INCORPORO-CIERRE'   TO WCANCELA-PARRAFO               
040600        MOVE 'WT-CIERRE'                TO WCANCELA-RECURSO               
040700        MOVE 'ALTA CIERRE'              TO WCANCELA-OPERACION             
040800        MOVE WS-CIE-ULTIMO-CARGADO      TO WCANCELA-CODRET                
040900        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'                         
041000                                        TO WCANCELA-MENSAJE               
041100        PERFORM 99999-CANCELO                                             
041200     END-IF.                                                              
041300                                                                          
041400     SET IDX-WT-CIE TO WS-CIE-ULTIMO-CARGADO.                             
041500                                                                          
041600     MOVE SNP-ID-ESTACION  TO WT-CIE-ID-ESTACION (IDX-WT-CIE).            
041700     MOVE SNP-TIPO-COMBUSTIBLE                                            
041800          TO WT-CIE-COMBUSTIBLE (IDX-WT-CIE).                             
041900     MOVE SNP-LITROS       TO WT-CIE-LITROS (IDX-WT-CIE).                 
042000                                                                          
042100 FIN-10320.                                                               
042200     EXIT.                                                                
042300                                                                          
042400 25000-IMPRIMO-RESUMEN.                                                   
042500*----------------------                                                   
042600                                                                          
042700     MOVE 1                           TO IDX-ESTA.                        
042800                                                                          
042900     PERFORM 25100-PROCESO-ESTACION                                       
043000       UNTIL IDX-ESTA > WS-EST-ULTIMO-CARGADO.                            
043100                                                                          
043200 FIN-25000.                                                               
043300     EXIT.                                                                
043400                                                                          
043500 25100-PROCESO-ESTACION.                                                  
043600*-----------------------                                                  
043700                                                                          
043800     PERFORM 25200-CALCULO-CIERRE.                                        
043900     PERFORM 25300-ARMO-DETALLE.                                          
044000     PERFORM 25400-WRITE-CLOSEREPORT.                                     
044100                                                                          
044200     ADD 1                            TO IDX-ESTA.                        
044300                                                                          
044400 FIN-25100.                                                               
044500     EXIT.                                                                
044600                                                                          
044700 25200-CALCULO-CIERRE.                                                    
044800*---------------------                                                    
044900                                                                          
045000     MOVE ZERO                        TO CIE-MAGNA                        
045100                                          CIE-PREMIUM                     
045200                                          CIE-DIESEL.                     
045300                                                                          
045400     PERFORM 25210-BUSCO-MAGNA.                                           
045500     PERFORM 25220-BUSCO-PREMIUM.                                         
045600     PERFORM 25230-BUSCO-DIESEL.                                          
045700                                                                          
045800     COMPUTE CIE-TOTAL =                                                  
045900             CIE-MAGNA + CIE-PREMIUM + CIE-DIESEL.                        
046000                                                                          
046100     COMPUTE CIE-CAPACIDAD-TOT =                                          
046200             WT-EST-CAP-MAGNA (IDX-ESTA)                                  
046300             + WT-EST-CAP-PREMIUM (IDX-ESTA)                              
046400             + WT-EST-CAP-DIESEL (IDX-ESTA).                              
046500                                                                          
046600     IF CIE-CAPACIDAD-TOT > ZERO                                          
046700        COMPUTE CIE-PORCENTAJE ROUNDED =                                  
046800                CIE-TOTAL / CIE-CAPACIDAD-TOT * 100                       
046900     ELSE                                                                 
047000        MOVE ZERO                     TO CIE-PORCENTAJE                   
047100     END-IF.                                                              
047200                                                                          
047300 FIN-25200.                                                               
047400     EXIT.                                                                
047500                                                                          
047600 25210-BUSCO-MAGNA.                                                       
047700*------------------                                                       
047800                                                                          
047900     SET IDX-EST-SRCH TO 1.                                               
048000     SET IDX-WT-CIE   TO 0.                                               
048100                                                                          
048200     SEARCH WT-CIE-TABLA VARYING IDX-EST-SRCH                             
048300         AT END                                                           
048400              CONTINUE                                                    
048500         WHEN                                                             
048600              WT-CIE-ID-ESTACION (IDX-WT-CIE) =                           
048700              WT-EST-ID (IDX-ESTA)                                        
048800              AND WT-CIE-COMBUSTIBLE (IDX-WT-CIE) =                       
048900                  WS-COD-COMB (1)                                         
049000              MOVE WT-CIE-LITROS (IDX-WT-CIE) TO CIE-MAGNA                
049100     END-SEARCH.                                                          
049200                                                                          
049300 FIN-25210.                                                               
049400     EXIT.                                                                
049500                                                                          
049600 25220-BUSCO-PREMIUM.                                                     
049700*--------------------                                                     
049800                                                                          
049900     SET IDX-EST-SRCH TO 1.                                               
050000     SET IDX-WT-CIE   TO 0.                                               
050100                                                                          
050200     SEARCH WT-CIE-TABLA VARYING IDX-EST-SRCH                             
050300         AT END                                                           
050400              CONTINUE                                                    
050500         WHEN                                                             
050600              WT-CIE-ID-ESTACION (IDX-WT-CIE) =                           
050700              WT-EST-ID (IDX-ESTA)                                        
050800              AND WT-CIE-COMBUSTIBLE (IDX-WT-CIE) =                       
050900                  WS-COD-COMB (2)                                         
051000              MOVE WT-CIE-LITROS (IDX-WT-CIE) TO CIE-PREMIUM              
051100     END-SEARCH.                                                          
051200                                                                          
051300 FIN-25220.                                                               
051400     EXIT.                                                                
051500                                                                          
051600 25230-BUSCO-DIESEL.                                                      
051700*-------------------                                                      
051800                                                                          
051900     SET IDX-EST-SRCH TO 1.                                               
052000     SET IDX-WT-CIE   TO 0.                                               
052100                                                                          
052200     SEARCH WT-CIE-TABLA VARYING IDX-EST-SRCH                             
052300         AT END                                                           
052400              CONTINUE                                                    
052500         WHEN                                                             
052600              WT-CIE-ID-ESTACION (IDX-WT-CIE) =                           
052700              WT-EST-ID (IDX-ESTA)                                        
052800              AND WT-CIE-COMBUSTIBLE (IDX-WT-CIE) =                       
052900                  WS-COD-COMB (3)                                         
053000              MOVE WT-CIE-LITROS (IDX-WT-CIE) TO CIE-DIESEL               
053100     END-SEARCH.                                                          
053200                                                                          
053300 FIN-25230.                                                               
053400     EXIT.                                                                
053500                                                                          
053600 25300-ARMO-DETALLE.                                                      
053700*-------------------                                                      
053800                                                                          
053900     MOVE SPACES                      TO WCLSLIN.                         
054000                                                                          
054100     MOVE WT-EST-NOMBRE (IDX-ESTA)     TO CLS-L-ESTACION.                 
054200     MOVE WT-EST-CODIGO (IDX-ESTA)     TO CLS-L-CODIGO.                   
054300     MOVE CIE-MAGNA                    TO CLS-L-MAGNA.                    
054400     MOVE CIE-PREMIUM                  TO CLS-L-PREMIUM.                  
054500     MOVE CIE-DIESEL                   TO CLS-L-DIESEL.                   
054600     MOVE CIE-TOTAL                    TO CLS-L-TOTAL.                    
054700     MOVE CIE-CAPACIDAD-TOT             TO CLS-L-CAPACIDAD-TOT.           
054800     MOVE CIE-PORCENTAJE                TO CLS-L-PORCENTAJE.              
054900                                                                          
055000 FIN-25300.                                                               
055100     EXIT.                                                                
055200                                                                          
055300 25400-WRITE-CLOSEREPORT.                                                 
055400*------------------------                                                 
055500                                                                          
055600     MOVE '25400-WRITE-CLOSEREPORT'  TO WS-PARRAFO.                       
055700                                                                          
055800     WRITE REG-CLOSEREPORT-FD        FROM WCLSLIN.                        
055900                                                                          
056000     EVALUATE FS-CLOSEREPORT                                              
056100         WHEN '00'                                                        
056200              ADD 1                   TO WS-GRABADOS-CLS                  
056300         WHEN OTHER                                                       
056400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO                 
056500              MOVE 'CLOSEREPO'        TO WCANCELA-RECURSO                 
056600              MOVE 'WRITE'            TO WCANCELA-OPERACION               
056700              MOVE FS-CLOSEREPORT     TO WCANCELA-CODRET                  
056800              MOVE WCLSLIN            TO WCANCELA-MENSAJE                 
056900              PERFORM 99999-CANCELO                                       
057000     END-EVALUATE.                                                        
057100                                                                          
057200 FIN-25400.                                                               
057300     EXIT.                                                                
057400                                                                          
057500 30000-FINALIZO.                                                          
057600*---------------                                                          
057700                                                                          
057800     PERFORM 30100-TOTALES-CONTROL.                                       
057900                                                                          
058000     PERFORM 31000-CIERRO-ARCHIVOS.                                       
058100                                                                          
058200 FIN-30000.                                                               
058300     EXIT.                                                                
058400                                                                          
058500 30100-TOTALES-CONTROL.                                                   
058600*----------------------                                                   
058700                                                                          
058800     DISPLAY ' '.                                                         
058900     DISPLAY '****************************************'.                  
059000     DISPLAY 'TOTALES DE CONTROL PGM: CPINVCLS        '.                  
059100     DISPLAY '****************************************'.                  
059200     DISPLAY '* ESTACIONES CARGADAS   : ' WS-EST-ULTIMO-CARGADO.          
059300     DISPLAY '* SNAPSHOTS DEL DIA     : ' WS-CIE-ULTIMO-CARGADO.          
059400     DISPLAY '* LINEAS CLOSE-REPORT GRABADAS: ' WS-GRABADOS-CLS.          
059500     DISPLAY '****************************************'.                  
059600     DISPLAY ' '.                                                         
059700                                                                          
059800 FIN-30100.                                                               
059900     EXIT.                                                                
060000                                                                          
060100 31000-CIERRO-ARCHIVOS.                                                   
060200*----------------------                                                   
060300                                                                          
060400     IF 88-OPEN-ESTAC-SI                                                  
060500        SET 88-OPEN-ESTAC-NO          TO TRUE                             
060600        CLOSE ESTACIONES                                                  
060700     END-IF.                                                              
060800                                                                          
060900     IF 88-OPEN-INV-SI                                                    
061000        SET 88-OPEN-INV-NO            TO TRUE                             
061100        CLOSE INVENTARIO                                                  
061200     END-IF.                                                              
061300                                                                          
061400     IF 88-OPEN-CLS-SI                                                    
061500        SET 88-OPEN-CLS-NO            TO TRUE                             
061600        CLOSE CLOSEREPORT                                                 
061700     END-IF.                                                              
061800                                                                          
061900 FIN-31000.                                                               
062000     EXIT.                                                                
062100                                                                          
062200 99999-CANCELO.                                                           
062300*--------------                                                           
062400                                                                          
062500     PERFORM 31000-CIERRO-ARCHIVOS.                                       
062600                                                                          
062700     CALL 'CANCELA' USING WCANCELA.                                       
062800                                                                          
062900     STOP RUN.                                                            
063000                                                                          
063100 FIN-99999.                                                               
063200     EXIT.                                                                
063300                                                                          
063400 END PROGRAM CPINVCLS.                                                    
063500                                                                          
